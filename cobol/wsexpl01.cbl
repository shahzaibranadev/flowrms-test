000100*****************************************************************
000200* WSEXPL01.CBL
000300* Working storage for the explanation-line builder half of
000400* PL-SCORE-PAIR.CBL.  WS-EXPLANATION-LINE is built up factor by
000500* factor into the semicolon-joined sentence the reconciliation
000600* report prints as REASON and match-explain.cob prints on its
000700* own; WS-FACTOR-TEXT is scratch for whichever factor is being
000800* worded at the moment.
000900*
001000* 2002-09-22  RLD  CR-1168  first cut, split out of the scoring
001100*                  copybook once the explanation wording grew
001200*                  past a one-line MOVE.
001300* 2003-02-18  RLD  CR-1190  added WS-REASON-LINE for the
001400*                  reconciliation report's REASON column -- the
001500*                  report wants the short per-component labels
001600*                  ("exact amount match", "date within n days"),
001700*                  not the full explanation-line sentence.
001800*****************************************************************
001900
002000     01  WS-EXPLANATION-WORK-AREA.
002100         05  WS-REASON-LINE              PIC X(80).
002200         05  WS-REASON-LEN               PIC 9(03) COMP.
002300         05  WS-REASON-COUNT             PIC 9(01) COMP.
002400         05  WS-REASON-TEXT              PIC X(30).
002500         05  WS-REASON-TEXT-LEN          PIC 9(02) COMP.
002600         05  WS-EXPLANATION-LINE         PIC X(200).
002700         05  WS-EXPLANATION-LEN          PIC 9(03) COMP.
002800         05  WS-FACTOR-TEXT              PIC X(60).
002900         05  WS-FACTOR-TEXT-LEN          PIC 9(02) COMP.
003000         05  WS-FACTOR-COUNT             PIC 9(01) COMP.
003100         05  WS-SCORE-EDIT               PIC ZZ9.99.
003200         05  WS-DIFF-EDIT                PIC Z,ZZZ,ZZ9.99.
003300         05  WS-DAYDIFF-EDIT             PIC ZZ9.
003400         05  WS-DAYDIFF-START            PIC 9(01) COMP.
003500         05  WS-DAYDIFF-TRIMMED          PIC X(03).
003600         05  WS-DAYDIFF-TRIMMED-LEN      PIC 9(01) COMP.
003700         05  WS-EXPL-CCY-EDIT            PIC X(03).
