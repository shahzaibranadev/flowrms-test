000100*****************************************************************
000200* PL-SCORE-PAIR.CBL
000300* The weighted rule engine the controller's office asked for in
000400* the CR-1150 scoring memo, shared between reconciliation-engine
000500* and match-explain so the score on the report and the score in
000600* the explanation line can never drift apart.  SCORE-INVOICE-
000700* AGAINST-TRANSACTION expects INVOICE-RECORD and BANK-
000800* TRANSACTION-RECORD already read into their FD areas for the
000900* pair being judged; it leaves the rounded score in WS-CANDIDATE-
001000* SCORE.  Caller is expected to have already thrown out pairs
001100* with different currency codes -- this copybook does not check
001200* that itself, the memo treats it as a pre-filter, not a scoring
001300* rule.  BUILD-MATCH-EXPLANATION-LINE is independent of the
001400* scoring weights and may be called for any pair and score, even
001500* one not actually proposed as a match.
001600*
001700* 2002-06-03  RLD  CR-1150  first cut -- SCORE-INVOICE-AGAINST-
001800*                  TRANSACTION only.
001900* 2002-09-22  RLD  CR-1168  added BUILD-MATCH-EXPLANATION-LINE
002000*                  once the report needed REASON text to match
002100*                  what match-explain.cob was already wording.
002200*****************************************************************
002300
002400*****************************************************************
002500* SCORE-INVOICE-AGAINST-TRANSACTION also leaves the short
002600* semicolon-joined REASON text for the reconciliation report's
002700* detail line in WS-REASON-LINE (one label per component, built
002800* as each component is judged -- "exact amount match; date
002900* within 0 days; text similarity match" is the report appendix's
003000* own example).  This is NOT the explanation-line sentence --
003100* that is BUILD-MATCH-EXPLANATION-LINE below, worded for a human
003200* reading one pair at a time rather than a report column.
003300*****************************************************************
003400  SCORE-INVOICE-AGAINST-TRANSACTION.
003500      MOVE ZERO TO WS-CANDIDATE-SCORE.
003600      MOVE SPACES TO WS-REASON-LINE.
003700      MOVE ZERO TO WS-REASON-LEN.
003800      MOVE ZERO TO WS-REASON-COUNT.
003900      PERFORM SCORE-AMOUNT-COMPONENT
004000          THRU SCORE-AMOUNT-COMPONENT-EXIT.
004100      IF INVOICE-DATE NOT = ZERO
004200          PERFORM SCORE-DATE-COMPONENT
004300              THRU SCORE-DATE-COMPONENT-EXIT.
004400      PERFORM SCORE-TEXT-COMPONENT
004500          THRU SCORE-TEXT-COMPONENT-EXIT.
004600      IF WS-CANDIDATE-SCORE > 100.00
004700          MOVE 100.00 TO WS-CANDIDATE-SCORE.
004800  SCORE-INVOICE-AGAINST-TRANSACTION-EXIT.
004900      EXIT.
005000
005100  SCORE-AMOUNT-COMPONENT.
005200      COMPUTE WS-AMOUNT-DIFFERENCE =
005300          INVOICE-AMOUNT - TRANS-AMOUNT.
005400      IF WS-AMOUNT-DIFFERENCE < 0
005500          MULTIPLY -1 BY WS-AMOUNT-DIFFERENCE.
005600      IF WS-AMOUNT-DIFFERENCE = 0
005700          ADD WS-EXACT-AMOUNT-WEIGHT TO WS-CANDIDATE-SCORE
005800          MOVE "exact amount match" TO WS-REASON-TEXT
005900      ELSE
006000          IF WS-AMOUNT-DIFFERENCE NOT > WS-AMOUNT-TOLERANCE
006100              COMPUTE WS-CANDIDATE-SCORE ROUNDED =
006200                  WS-CANDIDATE-SCORE +
006300                  WS-TOLERANCE-AMOUNT-WEIGHT *
006400                  (1 - (WS-AMOUNT-DIFFERENCE / WS-AMOUNT-TOLERANCE))
006500              MOVE "amount within tolerance" TO WS-REASON-TEXT
006600          ELSE
006700              MOVE "amount mismatch" TO WS-REASON-TEXT.
006800      PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
006900  SCORE-AMOUNT-COMPONENT-EXIT.
007000      EXIT.
007100
007200  SCORE-DATE-COMPONENT.
007300      MOVE INVOICE-DATE TO WS-DATE-8.
007400      MOVE POSTED-DATE TO WS-DATE-8-OTHER.
007500      PERFORM COMPUTE-DAY-DIFFERENCE THRU COMPUTE-DAY-DIFFERENCE-EXIT.
007600      MOVE WS-DAY-DIFFERENCE TO WS-DAYDIFF-EDIT.
007700      PERFORM TRIM-DAYDIFF-EDIT THRU TRIM-DAYDIFF-EDIT-EXIT.
007800      IF WS-DAY-DIFFERENCE NOT > WS-DATE-TOLERANCE-DAYS
007900          COMPUTE WS-CANDIDATE-SCORE ROUNDED =
008000              WS-CANDIDATE-SCORE +
008100              WS-DATE-PROXIMITY-WEIGHT *
008200              (1 - (WS-DAY-DIFFERENCE / WS-DATE-TOLERANCE-DAYS))
008300          STRING "date within " DELIMITED BY SIZE
008400              WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
008500                  DELIMITED BY SIZE
008600              " days" DELIMITED BY SIZE
008700              INTO WS-REASON-TEXT
008800      ELSE
008900          STRING "date difference " DELIMITED BY SIZE
009000              WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
009100                  DELIMITED BY SIZE
009200              " days" DELIMITED BY SIZE
009300              INTO WS-REASON-TEXT.
009400      PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
009500  SCORE-DATE-COMPONENT-EXIT.
009600      EXIT.
009700
009800*****************************************************************
009900* WS-DAYDIFF-EDIT (ZZ9) carries leading spaces for any day count
010000* under 100; STRINGing it straight in would leave a gap in the
010100* middle of the reason/factor text instead of at the end, where
010200* the usual trailing-blank trim would catch it.  This walks in
010300* from the left instead.
010400*****************************************************************
010500  TRIM-DAYDIFF-EDIT.
010600      MOVE SPACES TO WS-DAYDIFF-TRIMMED.
010700      MOVE 1 TO WS-DAYDIFF-START.
010800  TRIM-DAYDIFF-EDIT-LOOP.
010900      IF WS-DAYDIFF-START > 3
011000          GO TO TRIM-DAYDIFF-EDIT-DONE.
011100      IF WS-DAYDIFF-EDIT (WS-DAYDIFF-START : 1) NOT = SPACE
011200          GO TO TRIM-DAYDIFF-EDIT-DONE.
011300      ADD 1 TO WS-DAYDIFF-START.
011400      GO TO TRIM-DAYDIFF-EDIT-LOOP.
011500  TRIM-DAYDIFF-EDIT-DONE.
011600      COMPUTE WS-DAYDIFF-TRIMMED-LEN = 4 - WS-DAYDIFF-START.
011700      MOVE WS-DAYDIFF-EDIT (WS-DAYDIFF-START : WS-DAYDIFF-TRIMMED-LEN)
011800          TO WS-DAYDIFF-TRIMMED.
011900  TRIM-DAYDIFF-EDIT-EXIT.
012000      EXIT.
012100
012200  SCORE-TEXT-COMPONENT.
012300      PERFORM BUILD-SCORING-TEXT THRU BUILD-SCORING-TEXT-EXIT.
012400      PERFORM COMPUTE-TEXT-SIMILARITY
012500          THRU COMPUTE-TEXT-SIMILARITY-EXIT.
012600      IF WS-SIMILARITY-RATIO > 0
012700          COMPUTE WS-CANDIDATE-SCORE ROUNDED =
012800              WS-CANDIDATE-SCORE +
012900              (WS-TEXT-SIMILARITY-WEIGHT * WS-SIMILARITY-RATIO)
013000          MOVE "text similarity match" TO WS-REASON-TEXT
013100          PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
013200  SCORE-TEXT-COMPONENT-EXIT.
013300      EXIT.
013400
013500*****************************************************************
013600* WS-DAYDIFF-EDIT is three digits wide (ZZ9) and STRING does not
013700* suppress its leading spaces, so the day-count reason text is
013800* built into the fixed WS-REASON-TEXT field and measured for its
013900* real length the same way WS-FACTOR-TEXT is below, rather than
014000* trusted to come out trimmed.
014100*****************************************************************
014200  APPEND-REASON-TEXT.
014300      PERFORM MEASURE-REASON-TEXT-LENGTH
014400          THRU MEASURE-REASON-TEXT-LENGTH-EXIT.
014500      IF WS-REASON-COUNT NOT = 0
014600          STRING "; " DELIMITED BY SIZE
014700              INTO WS-REASON-LINE
014800              WITH POINTER WS-REASON-LEN.
014900      IF WS-REASON-TEXT-LEN > 0
015000          STRING WS-REASON-TEXT (1 : WS-REASON-TEXT-LEN) DELIMITED BY SIZE
015100              INTO WS-REASON-LINE
015200              WITH POINTER WS-REASON-LEN.
015300      ADD 1 TO WS-REASON-COUNT.
015400  APPEND-REASON-TEXT-EXIT.
015500      EXIT.
015600
015700  MEASURE-REASON-TEXT-LENGTH.
015800      MOVE 30 TO WS-REASON-TEXT-LEN.
015900  MEASURE-REASON-TEXT-LENGTH-LOOP.
016000      IF WS-REASON-TEXT-LEN = 0
016100          GO TO MEASURE-REASON-TEXT-LENGTH-EXIT.
016200      IF WS-REASON-TEXT (WS-REASON-TEXT-LEN : 1) NOT = SPACE
016300          GO TO MEASURE-REASON-TEXT-LENGTH-EXIT.
016400      SUBTRACT 1 FROM WS-REASON-TEXT-LEN.
016500      GO TO MEASURE-REASON-TEXT-LENGTH-LOOP.
016600  MEASURE-REASON-TEXT-LENGTH-EXIT.
016700      EXIT.
016800
016900*****************************************************************
017000* Builds the lower-case invoice text (number, description,
017100* vendor name, space separated, present parts only) and the
017200* lower-case transaction text (description alone) that
017300* PL-TEXT-SIMILARITY.CBL compares.  VND-NAME-FOR-SCORING must be
017400* moved in by the caller before this runs -- the vendor name does
017500* not live on the invoice record, it has to be looked up.
017600*****************************************************************
017700  BUILD-SCORING-TEXT.
017800      MOVE SPACES TO WS-INVOICE-TEXT.
017900      MOVE SPACES TO WS-TRANS-TEXT.
018000      MOVE ZERO TO WS-INVOICE-TEXT-LEN.
018100      IF INVOICE-NUMBER NOT = SPACES
018200          STRING INVOICE-NUMBER DELIMITED BY SIZE
018300              INTO WS-INVOICE-TEXT
018400              WITH POINTER WS-TEXT-I.
018500      IF INV-DESCRIPTION NOT = SPACES
018600          PERFORM APPEND-SPACE-TO-INVOICE-TEXT
018700              THRU APPEND-SPACE-TO-INVOICE-TEXT-EXIT
018800          STRING INV-DESCRIPTION DELIMITED BY SIZE
018900              INTO WS-INVOICE-TEXT
019000              WITH POINTER WS-TEXT-I.
019100      IF VND-NAME-FOR-SCORING NOT = SPACES
019200          PERFORM APPEND-SPACE-TO-INVOICE-TEXT
019300              THRU APPEND-SPACE-TO-INVOICE-TEXT-EXIT
019400          STRING VND-NAME-FOR-SCORING DELIMITED BY SIZE
019500              INTO WS-INVOICE-TEXT
019600              WITH POINTER WS-TEXT-I.
019700      PERFORM MEASURE-INVOICE-TEXT-LENGTH
019800          THRU MEASURE-INVOICE-TEXT-LENGTH-EXIT.
019900      INSPECT WS-INVOICE-TEXT
020000          CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
020100      MOVE TRN-DESCRIPTION TO WS-TRANS-TEXT.
020200      PERFORM MEASURE-TRANS-TEXT-LENGTH
020300          THRU MEASURE-TRANS-TEXT-LENGTH-EXIT.
020400      INSPECT WS-TRANS-TEXT
020500          CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
020600  BUILD-SCORING-TEXT-EXIT.
020700      EXIT.
020800
020900  APPEND-SPACE-TO-INVOICE-TEXT.
021000      STRING " " DELIMITED BY SIZE
021100          INTO WS-INVOICE-TEXT
021200          WITH POINTER WS-TEXT-I.
021300  APPEND-SPACE-TO-INVOICE-TEXT-EXIT.
021400      EXIT.
021500
021600  MEASURE-INVOICE-TEXT-LENGTH.
021700      MOVE 94 TO WS-INVOICE-TEXT-LEN.
021800  MEASURE-INVOICE-TEXT-LENGTH-LOOP.
021900      IF WS-INVOICE-TEXT-LEN = 0
022000          GO TO MEASURE-INVOICE-TEXT-LENGTH-EXIT.
022100      IF WS-INVOICE-TEXT-R (WS-INVOICE-TEXT-LEN) NOT = SPACE
022200          GO TO MEASURE-INVOICE-TEXT-LENGTH-EXIT.
022300      SUBTRACT 1 FROM WS-INVOICE-TEXT-LEN.
022400      GO TO MEASURE-INVOICE-TEXT-LENGTH-LOOP.
022500  MEASURE-INVOICE-TEXT-LENGTH-EXIT.
022600      EXIT.
022700
022800  MEASURE-TRANS-TEXT-LENGTH.
022900      MOVE 40 TO WS-TRANS-TEXT-LEN.
023000  MEASURE-TRANS-TEXT-LENGTH-LOOP.
023100      IF WS-TRANS-TEXT-LEN = 0
023200          GO TO MEASURE-TRANS-TEXT-LENGTH-EXIT.
023300      IF WS-TRANS-TEXT-R (WS-TRANS-TEXT-LEN) NOT = SPACE
023400          GO TO MEASURE-TRANS-TEXT-LENGTH-EXIT.
023500      SUBTRACT 1 FROM WS-TRANS-TEXT-LEN.
023600      GO TO MEASURE-TRANS-TEXT-LENGTH-LOOP.
023700  MEASURE-TRANS-TEXT-LENGTH-EXIT.
023800      EXIT.
023900
024000*****************************************************************
024100* Explanation-line builder.  Wording per the scoring memo's
024200* appendix; order is amount, dates, currency, descriptions, the
024300* same order the controller's office reads the factors off in.
024400*****************************************************************
024500  BUILD-MATCH-EXPLANATION-LINE.
024600      MOVE SPACES TO WS-EXPLANATION-LINE.
024700      MOVE WS-SCORE-WHOLE-PART TO WS-SCORE-EDIT.
024800      STRING "Match score: " DELIMITED BY SIZE
024900          WS-SCORE-EDIT DELIMITED BY SIZE
025000          "/100. " DELIMITED BY SIZE
025100          INTO WS-EXPLANATION-LINE
025200          WITH POINTER WS-EXPLANATION-LEN.
025300      MOVE ZERO TO WS-FACTOR-COUNT.
025400      PERFORM WORD-AMOUNT-FACTOR THRU WORD-AMOUNT-FACTOR-EXIT.
025500      PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
025600      IF INVOICE-DATE NOT = ZERO AND POSTED-DATE NOT = ZERO
025700          PERFORM WORD-DATE-FACTOR THRU WORD-DATE-FACTOR-EXIT
025800          PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
025900      IF INV-CURRENCY-CODE = TRN-CURRENCY-CODE
026000          MOVE INV-CURRENCY-CODE TO WS-EXPL-CCY-EDIT
026100          STRING "both in " DELIMITED BY SIZE
026200              WS-EXPL-CCY-EDIT DELIMITED BY SIZE
026300              INTO WS-FACTOR-TEXT
026400          PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
026500      IF INV-DESCRIPTION NOT = SPACES AND TRN-DESCRIPTION NOT = SPACES
026600          PERFORM WORD-DESCRIPTION-FACTOR
026700              THRU WORD-DESCRIPTION-FACTOR-EXIT.
026800      IF WS-FACTOR-COUNT = 0
026900          STRING "Limited matching factors identified." DELIMITED BY SIZE
027000              INTO WS-EXPLANATION-LINE
027100              WITH POINTER WS-EXPLANATION-LEN
027200      ELSE
027300          STRING " ." DELIMITED BY SIZE
027400              INTO WS-EXPLANATION-LINE
027500              WITH POINTER WS-EXPLANATION-LEN.
027600  BUILD-MATCH-EXPLANATION-LINE-EXIT.
027700      EXIT.
027800
027900  WORD-AMOUNT-FACTOR.
028000      MOVE WS-AMOUNT-DIFFERENCE TO WS-DIFF-EDIT.
028100      IF WS-AMOUNT-DIFFERENCE = 0
028200          MOVE "The amounts match exactly" TO WS-FACTOR-TEXT
028300      ELSE
028400          IF WS-AMOUNT-DIFFERENCE NOT > WS-AMOUNT-TOLERANCE
028500              STRING "The amounts are within 1 cent (difference: "
028600                      DELIMITED BY SIZE
028700                  WS-DIFF-EDIT DELIMITED BY SIZE
028800                  ")" DELIMITED BY SIZE
028900                  INTO WS-FACTOR-TEXT
029000          ELSE
029100              STRING "Amount difference: " DELIMITED BY SIZE
029200                  WS-DIFF-EDIT DELIMITED BY SIZE
029300                  INTO WS-FACTOR-TEXT.
029400  WORD-AMOUNT-FACTOR-EXIT.
029500      EXIT.
029600
029700  WORD-DATE-FACTOR.
029800      MOVE INVOICE-DATE TO WS-DATE-8.
029900      MOVE POSTED-DATE TO WS-DATE-8-OTHER.
030000      PERFORM COMPUTE-DAY-DIFFERENCE THRU COMPUTE-DAY-DIFFERENCE-EXIT.
030100      MOVE WS-DAY-DIFFERENCE TO WS-DAYDIFF-EDIT.
030200      PERFORM TRIM-DAYDIFF-EDIT THRU TRIM-DAYDIFF-EDIT-EXIT.
030300      IF WS-DAY-DIFFERENCE = 0
030400          MOVE "dates match exactly" TO WS-FACTOR-TEXT
030500      ELSE
030600          IF WS-DAY-DIFFERENCE NOT > WS-DATE-TOLERANCE-DAYS
030700              STRING "dates are within " DELIMITED BY SIZE
030800                  WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
030900                      DELIMITED BY SIZE
031000                  " days" DELIMITED BY SIZE
031100                  INTO WS-FACTOR-TEXT
031200          ELSE
031300              STRING "date difference: " DELIMITED BY SIZE
031400                  WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
031500                      DELIMITED BY SIZE
031600                  " days" DELIMITED BY SIZE
031700                  INTO WS-FACTOR-TEXT.
031800  WORD-DATE-FACTOR-EXIT.
031900      EXIT.
032000
032100  WORD-DESCRIPTION-FACTOR.
032200      MOVE SPACES TO WS-INVOICE-TEXT.
032300      MOVE SPACES TO WS-TRANS-TEXT.
032400      MOVE INV-DESCRIPTION TO WS-INVOICE-TEXT.
032500      MOVE TRN-DESCRIPTION TO WS-TRANS-TEXT.
032600      PERFORM MEASURE-INVOICE-TEXT-LENGTH
032700          THRU MEASURE-INVOICE-TEXT-LENGTH-EXIT.
032800      PERFORM MEASURE-TRANS-TEXT-LENGTH
032900          THRU MEASURE-TRANS-TEXT-LENGTH-EXIT.
033000      INSPECT WS-INVOICE-TEXT
033100          CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
033200      INSPECT WS-TRANS-TEXT
033300          CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
033400      PERFORM CHECK-ONE-TEXT-CONTAINS-OTHER
033500          THRU CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
033600      IF WS-ONE-CONTAINS-OTHER
033700          MOVE "descriptions show similarity" TO WS-FACTOR-TEXT
033800          PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
033900  WORD-DESCRIPTION-FACTOR-EXIT.
034000      EXIT.
034100
034200  APPEND-FACTOR-TEXT.
034300      PERFORM MEASURE-FACTOR-TEXT-LENGTH
034400          THRU MEASURE-FACTOR-TEXT-LENGTH-EXIT.
034500      IF WS-FACTOR-COUNT NOT = 0
034600          STRING "; " DELIMITED BY SIZE
034700              INTO WS-EXPLANATION-LINE
034800              WITH POINTER WS-EXPLANATION-LEN.
034900      IF WS-FACTOR-COUNT = 0
035000          STRING "Factors: " DELIMITED BY SIZE
035100              INTO WS-EXPLANATION-LINE
035200              WITH POINTER WS-EXPLANATION-LEN.
035300      IF WS-FACTOR-TEXT-LEN > 0
035400          STRING WS-FACTOR-TEXT (1 : WS-FACTOR-TEXT-LEN) DELIMITED BY SIZE
035500              INTO WS-EXPLANATION-LINE
035600              WITH POINTER WS-EXPLANATION-LEN.
035700      ADD 1 TO WS-FACTOR-COUNT.
035800  APPEND-FACTOR-TEXT-EXIT.
035900      EXIT.
036000
036100  MEASURE-FACTOR-TEXT-LENGTH.
036200      MOVE 60 TO WS-FACTOR-TEXT-LEN.
036300  MEASURE-FACTOR-TEXT-LENGTH-LOOP.
036400      IF WS-FACTOR-TEXT-LEN = 0
036500          GO TO MEASURE-FACTOR-TEXT-LENGTH-EXIT.
036600      IF WS-FACTOR-TEXT (WS-FACTOR-TEXT-LEN : 1) NOT = SPACE
036700          GO TO MEASURE-FACTOR-TEXT-LENGTH-EXIT.
036800      SUBTRACT 1 FROM WS-FACTOR-TEXT-LEN.
036900      GO TO MEASURE-FACTOR-TEXT-LENGTH-LOOP.
037000  MEASURE-FACTOR-TEXT-LENGTH-EXIT.
037100      EXIT.
