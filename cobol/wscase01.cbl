000100*****************************************************************
000200* WSCASE01.CBL
000300* General-purpose working storage for the upper-casing and
000400* trim/blank-check helpers in PLGENERAL.CBL.  Carried forward
000500* from the old wscase working storage used by the vendor and
000600* voucher ADD modules; the alphabet tables are what INSPECT
000700* CONVERTING rides on to fold vendor names, currency codes and
000800* descriptions to upper case before they are stored.
000900*
001000* 1994-05-02  TGM  first cut, for the vendor-name upper-case
001100*                  fold on the ADD-MODULE screen.
001200* 2001-04-09  RLD  CR-1098  added WS-TRIM-WORK and the blank-
001300*                  check switch for the batch edit routines
001400*                  (the old screen logic never needed either).
001500* 2008-07-14  RLD  CR-1344  widened WS-TRIM-WORK to 40 to cover
001600*                  the new DESCRIPTION field.
001700*****************************************************************
001800
001900     01  WS-CASE-WORK-AREA.
002000         05  WS-LOWER-ALPHABET          PIC X(26)
002100                                         VALUE "abcdefghijklmnopqrstuvwxyz".
002200         05  WS-UPPER-ALPHABET          PIC X(26)
002300                                         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002400         05  WS-TRIM-WORK               PIC X(40).
002500         05  WS-TRIM-WORK-R REDEFINES WS-TRIM-WORK
002600                                        OCCURS 40 TIMES
002700                                         PIC X(01).
002800         05  WS-TRIM-LENGTH             PIC 9(02) COMP.
002900         05  WS-TRIM-SUBSCRIPT          PIC 9(02) COMP.
003000         05  WS-BLANK-SWITCH            PIC X(01).
003100             88  WS-FIELD-IS-BLANK      VALUE "Y".
003200             88  WS-FIELD-NOT-BLANK     VALUE "N".
