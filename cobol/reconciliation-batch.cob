000100*****************************************************************
000200* RECONCILIATION-BATCH
000300* Nightly step driver for the invoice reconciliation batch.  This
000400* program opens nothing of its own except the control file (to
000500* print the run-control counters on the banner) and CALLs each of
000600* the seven load/engine/report steps in the fixed order the spec
000700* requires -- tenant and vendor masters first, then invoices, then
000800* the bank-transaction import, then the scoring engine, then the
000900* two match-disposition steps, then the listing report.  Operations
001000* turns a step off by setting its UPSI bit off in the JCL/PARM deck
001100* for nights when a step is not needed (a rerun of just the engine
001200* after a bad import, for instance) -- this replaces the old
001300* interactive menu, there is no operator at a screen at 2 AM to
001400* answer a CALL-or-not prompt.
001500*
001600* 1999-11-03  RLD  CR-1042  first cut, modeled on the old
001700*                  ACCOUNTS-PAYABLE-SYSTEM main menu and
001800*                  PAYMENT-MODE's confirm-then-call shape, with the
001900*                  ACCEPT/DISPLAY menu dropped in favor of UPSI
002000*                  switches since this run has no terminal.
002100* 1999-11-22  RLD  CR-1055  added the run-control banner off the
002200*                  control file -- operations wanted the next-
002300*                  number counters on the job log before committing
002400*                  to a run, the same way the old control-file-
002500*                  maintenance screen showed them.
002600* 1998-11-30  TGM  Y2K REVIEW -- W-RUN-DATE is a banner stamp only,
002700*                  never written to a file or compared to another
002800*                  date.  No century window exposure.  Logged per
002900*                  the division-wide Y2K audit, no code change
003000*                  required.
003100* 2003-02-18  RLD  CR-1190  added the UPSI-4 engine step and UPSI-5/
003200*                  UPSI-6 confirm/explain steps when the
003300*                  reconciliation engine came on line; control file
003400*                  now carries CONTROL-LAST-MATCH as well.
003500* 2004-05-06  RLD  CR-1240  added UPSI-7 for the listing report --
003600*                  operations had been running it by hand every
003700*                  morning, folded it into the same job stream.
003800*****************************************************************
003900
004000  IDENTIFICATION DIVISION.
004100  PROGRAM-ID. reconciliation-batch.
004200  AUTHOR. R L DUNCAN.
004300  INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
004400  DATE-WRITTEN. 11/03/99.
004500  DATE-COMPILED.
004600  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004700
004800  ENVIRONMENT DIVISION.
004900     CONFIGURATION SECTION.
005000     SPECIAL-NAMES.
005100         C01 IS TOP-OF-FORM
005200         UPSI-0 ON STATUS IS RUN-TENANT-STEP
005300                OFF STATUS IS SKIP-TENANT-STEP
005400         UPSI-1 ON STATUS IS RUN-VENDOR-STEP
005500                OFF STATUS IS SKIP-VENDOR-STEP
005600         UPSI-2 ON STATUS IS RUN-INVOICE-STEP
005700                OFF STATUS IS SKIP-INVOICE-STEP
005800         UPSI-3 ON STATUS IS RUN-IMPORT-STEP
005900                OFF STATUS IS SKIP-IMPORT-STEP
006000         UPSI-4 ON STATUS IS RUN-ENGINE-STEP
006100                OFF STATUS IS SKIP-ENGINE-STEP
006200         UPSI-5 ON STATUS IS RUN-CONFIRM-STEP
006300                OFF STATUS IS SKIP-CONFIRM-STEP
006400         UPSI-6 ON STATUS IS RUN-EXPLAIN-STEP
006500                OFF STATUS IS SKIP-EXPLAIN-STEP
006600         UPSI-7 ON STATUS IS RUN-LISTING-STEP
006700                OFF STATUS IS SKIP-LISTING-STEP.
006800
006900     INPUT-OUTPUT SECTION.
007000        FILE-CONTROL.
007100
007200           COPY "SLCTL02.CBL".
007300
007400  DATA DIVISION.
007500  FILE SECTION.
007600
007700      COPY "FDCTL02.CBL".
007800
007900  WORKING-STORAGE SECTION.
008000
008100  01  W-CONTROL-FILE-SWITCH       PIC X(01).
008200      88  W-CONTROL-FILE-OK           VALUE "Y".
008300      88  W-CONTROL-FILE-MISSING      VALUE "N".
008400
008500  01  W-RUN-DATE-AREA.
008600      05  W-RUN-DATE              PIC 9(06).
008700      05  FILLER                  PIC X(02).
008800
008900  01  W-RUN-DATE-R REDEFINES W-RUN-DATE-AREA.
009000      05  W-RUN-YY                PIC 9(02).
009100      05  W-RUN-MM                PIC 9(02).
009200      05  W-RUN-DD                PIC 9(02).
009300      05  FILLER                  PIC X(02).
009400
009500  01  W-STEP-LOG-TABLE.
009600      05  W-STEP-LOG-ENTRY OCCURS 8 TIMES.
009700          10  W-STEP-LOG-NUMBER       PIC 9(01).
009800          10  W-STEP-LOG-NAME         PIC X(20).
009900          10  W-STEP-LOG-SWITCH       PIC X(01).
010000              88  W-STEP-LOG-WAS-RUN      VALUE "Y".
010100              88  W-STEP-LOG-WAS-SKIPPED  VALUE "N".
010200
010300  01  FILLER REDEFINES W-STEP-LOG-TABLE.
010400      05  W-STEP-LOG-FLAT OCCURS 8 TIMES
010500                                  PIC X(22).
010600
010700  01  W-STEP-COUNTERS.
010800      05  W-STEPS-RUN-COUNT       PIC 9(02) COMP VALUE ZERO.
010900      05  W-STEPS-SKIPPED-COUNT   PIC 9(02) COMP VALUE ZERO.
011000      05  FILLER                  PIC X(02).
011100
011200  01  W-SUBSCRIPTS.
011300      05  W-STEP-IX               PIC 9(01) COMP.
011400      05  FILLER                  PIC X(01).
011500
011600  PROCEDURE DIVISION.
011700
011800  0000-MAIN-LINE.
011900      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012000      PERFORM 2000-RUN-TENANT-REGISTRY THRU 2000-EXIT.
012100      PERFORM 2100-RUN-VENDOR-MASTER-LOAD THRU 2100-EXIT.
012200      PERFORM 2200-RUN-INVOICE-MAINTENANCE THRU 2200-EXIT.
012300      PERFORM 2300-RUN-BANK-TRANSACTION-IMPORT THRU 2300-EXIT.
012400      PERFORM 2400-RUN-RECONCILIATION-ENGINE THRU 2400-EXIT.
012500      PERFORM 2500-RUN-MATCH-CONFIRMATION THRU 2500-EXIT.
012600      PERFORM 2600-RUN-MATCH-EXPLAIN THRU 2600-EXIT.
012700      PERFORM 2700-RUN-INVOICE-LISTING-REPORT THRU 2700-EXIT.
012800      PERFORM 8000-PRINT-STEP-LOG THRU 8000-EXIT.
012900      PERFORM 9000-TERMINATE THRU 9000-EXIT.
013000      STOP RUN.
013100
013200  1000-INITIALIZE.
013300      ACCEPT W-RUN-DATE FROM DATE.
013400      MOVE SPACES TO W-STEP-LOG-TABLE.
013500      MOVE ZERO TO W-STEPS-RUN-COUNT.
013600      MOVE ZERO TO W-STEPS-SKIPPED-COUNT.
013700      PERFORM 1100-BUILD-STEP-LOG-NAMES THRU 1100-EXIT.
013800      SET W-CONTROL-FILE-OK TO TRUE.
013900      OPEN INPUT CONTROL-FILE.
014000      MOVE 1 TO CONTROL-KEY.
014100      READ CONTROL-FILE
014200          INVALID KEY
014300              SET W-CONTROL-FILE-MISSING TO TRUE.
014400      DISPLAY "RECONCILIATION-BATCH - RUN DATE " W-RUN-MM "/"
014500              W-RUN-DD "/" W-RUN-YY.
014600      IF W-CONTROL-FILE-OK
014700          DISPLAY "RECONCILIATION-BATCH - NEXT TENANT  "
014800                  CONTROL-LAST-TENANT
014900          DISPLAY "RECONCILIATION-BATCH - NEXT VENDOR  "
015000                  CONTROL-LAST-VENDOR
015100          DISPLAY "RECONCILIATION-BATCH - NEXT INVOICE "
015200                  CONTROL-LAST-INVOICE
015300          DISPLAY "RECONCILIATION-BATCH - NEXT TRANS   "
015400                  CONTROL-LAST-TRANS
015500          DISPLAY "RECONCILIATION-BATCH - NEXT MATCH   "
015600                  CONTROL-LAST-MATCH
015700      ELSE
015800          DISPLAY "RECONCILIATION-BATCH - CONTROL FILE NOT FOUND - "
015900                  "RUN-CONTROL COUNTERS NOT AVAILABLE"
016000      END-IF.
016100      CLOSE CONTROL-FILE.
016200  1000-EXIT.
016300      EXIT.
016400
016500  1100-BUILD-STEP-LOG-NAMES.
016600      MOVE 1                       TO W-STEP-LOG-NUMBER (1).
016700      MOVE "TENANT-REGISTRY"       TO W-STEP-LOG-NAME (1).
016800      MOVE 2                       TO W-STEP-LOG-NUMBER (2).
016900      MOVE "VENDOR-MASTER-LOAD"    TO W-STEP-LOG-NAME (2).
017000      MOVE 3                       TO W-STEP-LOG-NUMBER (3).
017100      MOVE "INVOICE-MAINTENANCE"   TO W-STEP-LOG-NAME (3).
017200      MOVE 4                       TO W-STEP-LOG-NUMBER (4).
017300      MOVE "BANK-TRANS-IMPORT"     TO W-STEP-LOG-NAME (4).
017400      MOVE 5                       TO W-STEP-LOG-NUMBER (5).
017500      MOVE "RECONCILIATION-ENGINE" TO W-STEP-LOG-NAME (5).
017600      MOVE 6                       TO W-STEP-LOG-NUMBER (6).
017700      MOVE "MATCH-CONFIRMATION"    TO W-STEP-LOG-NAME (6).
017800      MOVE 7                       TO W-STEP-LOG-NUMBER (7).
017900      MOVE "MATCH-EXPLAIN"         TO W-STEP-LOG-NAME (7).
018000      MOVE 8                       TO W-STEP-LOG-NUMBER (8).
018100      MOVE "INVOICE-LISTING-RPT"   TO W-STEP-LOG-NAME (8).
018200  1100-EXIT.
018300      EXIT.
018400
018500  2000-RUN-TENANT-REGISTRY.
018600      IF RUN-TENANT-STEP
018700          CALL "tenant-registry"
018800          SET W-STEP-LOG-WAS-RUN (1) TO TRUE
018900          ADD 1 TO W-STEPS-RUN-COUNT
019000      ELSE
019100          SET W-STEP-LOG-WAS-SKIPPED (1) TO TRUE
019200          ADD 1 TO W-STEPS-SKIPPED-COUNT
019300      END-IF.
019400  2000-EXIT.
019500      EXIT.
019600
019700  2100-RUN-VENDOR-MASTER-LOAD.
019800      IF RUN-VENDOR-STEP
019900          CALL "vendor-master-load"
020000          SET W-STEP-LOG-WAS-RUN (2) TO TRUE
020100          ADD 1 TO W-STEPS-RUN-COUNT
020200      ELSE
020300          SET W-STEP-LOG-WAS-SKIPPED (2) TO TRUE
020400          ADD 1 TO W-STEPS-SKIPPED-COUNT
020500      END-IF.
020600  2100-EXIT.
020700      EXIT.
020800
020900  2200-RUN-INVOICE-MAINTENANCE.
021000      IF RUN-INVOICE-STEP
021100          CALL "invoice-maintenance"
021200          SET W-STEP-LOG-WAS-RUN (3) TO TRUE
021300          ADD 1 TO W-STEPS-RUN-COUNT
021400      ELSE
021500          SET W-STEP-LOG-WAS-SKIPPED (3) TO TRUE
021600          ADD 1 TO W-STEPS-SKIPPED-COUNT
021700      END-IF.
021800  2200-EXIT.
021900      EXIT.
022000
022100  2300-RUN-BANK-TRANSACTION-IMPORT.
022200      IF RUN-IMPORT-STEP
022300          CALL "bank-transaction-import"
022400          SET W-STEP-LOG-WAS-RUN (4) TO TRUE
022500          ADD 1 TO W-STEPS-RUN-COUNT
022600      ELSE
022700          SET W-STEP-LOG-WAS-SKIPPED (4) TO TRUE
022800          ADD 1 TO W-STEPS-SKIPPED-COUNT
022900      END-IF.
023000  2300-EXIT.
023100      EXIT.
023200
023300  2400-RUN-RECONCILIATION-ENGINE.
023400      IF RUN-ENGINE-STEP
023500          CALL "reconciliation-engine"
023600          SET W-STEP-LOG-WAS-RUN (5) TO TRUE
023700          ADD 1 TO W-STEPS-RUN-COUNT
023800      ELSE
023900          SET W-STEP-LOG-WAS-SKIPPED (5) TO TRUE
024000          ADD 1 TO W-STEPS-SKIPPED-COUNT
024100      END-IF.
024200  2400-EXIT.
024300      EXIT.
024400
024500  2500-RUN-MATCH-CONFIRMATION.
024600      IF RUN-CONFIRM-STEP
024700          CALL "match-confirmation"
024800          SET W-STEP-LOG-WAS-RUN (6) TO TRUE
024900          ADD 1 TO W-STEPS-RUN-COUNT
025000      ELSE
025100          SET W-STEP-LOG-WAS-SKIPPED (6) TO TRUE
025200          ADD 1 TO W-STEPS-SKIPPED-COUNT
025300      END-IF.
025400  2500-EXIT.
025500      EXIT.
025600
025700  2600-RUN-MATCH-EXPLAIN.
025800      IF RUN-EXPLAIN-STEP
025900          CALL "match-explain"
026000          SET W-STEP-LOG-WAS-RUN (7) TO TRUE
026100          ADD 1 TO W-STEPS-RUN-COUNT
026200      ELSE
026300          SET W-STEP-LOG-WAS-SKIPPED (7) TO TRUE
026400          ADD 1 TO W-STEPS-SKIPPED-COUNT
026500      END-IF.
026600  2600-EXIT.
026700      EXIT.
026800
026900  2700-RUN-INVOICE-LISTING-REPORT.
027000      IF RUN-LISTING-STEP
027100          CALL "invoice-listing-report"
027200          SET W-STEP-LOG-WAS-RUN (8) TO TRUE
027300          ADD 1 TO W-STEPS-RUN-COUNT
027400      ELSE
027500          SET W-STEP-LOG-WAS-SKIPPED (8) TO TRUE
027600          ADD 1 TO W-STEPS-SKIPPED-COUNT
027700      END-IF.
027800  2700-EXIT.
027900      EXIT.
028000
028100  8000-PRINT-STEP-LOG.
028200      DISPLAY "RECONCILIATION-BATCH - STEP LOG ------------------".
028300      PERFORM 8100-PRINT-ONE-STEP-LOG-LINE THRU 8100-EXIT
028400          VARYING W-STEP-IX FROM 1 BY 1
028500          UNTIL W-STEP-IX > 8.
028600      DISPLAY "RECONCILIATION-BATCH - STEPS RUN     " W-STEPS-RUN-COUNT.
028700      DISPLAY "RECONCILIATION-BATCH - STEPS SKIPPED "
028800              W-STEPS-SKIPPED-COUNT.
028900  8000-EXIT.
029000      EXIT.
029100
029200  8100-PRINT-ONE-STEP-LOG-LINE.
029300      IF W-STEP-LOG-WAS-RUN (W-STEP-IX)
029400          DISPLAY "RECONCILIATION-BATCH - STEP "
029500                  W-STEP-LOG-NUMBER (W-STEP-IX) " "
029600                  W-STEP-LOG-NAME (W-STEP-IX) " RAN"
029700      ELSE
029800          DISPLAY "RECONCILIATION-BATCH - STEP "
029900                  W-STEP-LOG-NUMBER (W-STEP-IX) " "
030000                  W-STEP-LOG-NAME (W-STEP-IX) " SKIPPED"
030100      END-IF.
030200  8100-EXIT.
030300      EXIT.
030400
030500  9000-TERMINATE.
030600      CONTINUE.
030700  9000-EXIT.
030800      EXIT.
