000100*****************************************************************
000200* SLINV01.CBL
000300* SELECT clause for the invoice master.  INVOICE-ID is the
000400* assigned record key; two split alternate keys ride on it --
000500* INV-TENANT-ID/INVOICE-NUMBER polices the one-number-per-tenant
000600* rule the same way the vendor file polices vendor names, and
000700* INV-TENANT-ID/INV-STATUS is what the reconciliation engine
000800* walks to pull a tenant's OPEN invoices without a full-file
000900* scan.
001000*
001100* 2001-04-09  RLD  CR-1098  first cut, built off the voucher
001200*                  file layout.
001300*****************************************************************
001400
001500     SELECT INVOICE-FILE
001600        ASSIGN TO "INVFILE"
001700        ORGANIZATION IS INDEXED
001800        ACCESS MODE IS DYNAMIC
001900        RECORD KEY IS INVOICE-ID
002000        ALTERNATE RECORD KEY IS INV-TENANT-ID INVOICE-NUMBER
002100           WITH DUPLICATES
002200        ALTERNATE RECORD KEY IS INV-TENANT-ID INV-STATUS
002300           WITH DUPLICATES.
