000100*****************************************************************
000200* WSSCORE01.CBL
000300* Working storage for PL-SCORE-PAIR.CBL -- the candidate-scoring
000400* weights the reconciliation engine runs off of, and the running
000500* accumulators it keeps while comparing one invoice against a
000600* tenant's whole unmatched-transaction list.  The weights are
000700* carried as VALUE clauses rather than being read off a
000800* parameter file; they have not moved since CR-1150 and the
000900* business office would rather see a program change and a dated
001000* comment than a silent parameter-file edit.
001100*
001200* 2002-06-03  RLD  CR-1150  first cut, weights per the scoring
001300*                  memo from the controller's office.
001400* 2002-09-22  RLD  CR-1168  added WS-BEST-SCORE-TABLE so the
001500*                  engine could hold the best candidate per
001600*                  invoice across the whole transaction pass
001700*                  instead of re-reading the transaction file
001800*                  once per invoice.
001900* 2002-09-22  RLD  CR-1168  added VND-NAME-FOR-SCORING -- the
002000*                  vendor name has to be looked up and handed in
002100*                  by the caller, it is not on the invoice record.
002200* 2003-02-18  RLD  CR-1190  added WS-BEST-REASON -- the engine now
002300*                  holds one invoice's winning pair open across the
002400*                  whole transaction pass, so the REASON text has to
002500*                  ride in the table too or the report prints
002600*                  whatever pair was scored last, not the winner.
002700*****************************************************************
002800
002900     01  WS-SCORE-WORK-AREA.
003000         05  WS-SCORE-WEIGHTS.
003100             10  WS-EXACT-AMOUNT-WEIGHT      PIC 9(03)V99 VALUE 50.00.
003200             10  WS-TOLERANCE-AMOUNT-WEIGHT  PIC 9(03)V99 VALUE 30.00.
003300             10  WS-DATE-PROXIMITY-WEIGHT    PIC 9(03)V99 VALUE 15.00.
003400             10  WS-TEXT-SIMILARITY-WEIGHT   PIC 9(03)V99 VALUE 05.00.
003500         05  WS-SCORE-RULES.
003600             10  WS-AMOUNT-TOLERANCE         PIC 9(01)V99 VALUE 0.01.
003700             10  WS-DATE-TOLERANCE-DAYS      PIC 9(02) COMP VALUE 3.
003800             10  WS-MIN-SCORE-THRESHOLD      PIC 9(03)V99 VALUE 20.00.
003900         05  WS-SCORE-ACCUMULATORS.
004000             10  WS-CANDIDATE-SCORE          PIC S9(03)V99.
004100             10  WS-CANDIDATE-SCORE-R REDEFINES WS-CANDIDATE-SCORE.
004200                 15  WS-SCORE-WHOLE-PART    PIC S9(03).
004300                 15  WS-SCORE-FRACTION-PART PIC 99.
004400             10  WS-AMOUNT-DIFFERENCE        PIC S9(08)V99.
004500             10  WS-DATE-DIFF-DAYS           PIC S9(07) COMP.
004600             10  WS-TEXT-RATIO               PIC 9(01)V9(04).
004700         05  WS-BEST-SCORE-TABLE.
004800             10  WS-BEST-SCORE-ENTRY OCCURS 200 TIMES.
004900                 15  WS-BEST-INVOICE-ID     PIC 9(06).
005000                 15  WS-BEST-TRANS-ID       PIC 9(06).
005100                 15  WS-BEST-SCORE          PIC 9(03)V99.
005200                 15  WS-BEST-REASON         PIC X(80).
005300         05  WS-BEST-IX                      PIC 9(03) COMP.
005400         05  WS-OPEN-INVOICE-COUNT           PIC 9(06) COMP.
005500         05  WS-UNMATCHED-TRANS-COUNT        PIC 9(06) COMP.
005600         05  WS-CANDIDATE-COUNT              PIC 9(06) COMP.
005700         05  VND-NAME-FOR-SCORING             PIC X(30).
