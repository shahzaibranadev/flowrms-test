000100*****************************************************************
000200* FDIDM01.CBL
000300* FD for the idempotency control file.  IDM-TENANT-AND-KEY is
000400* TENANT-ID and IDEMPOTENCY-KEY run together as one group item
000500* so the pair can stand as the record key without a split
000600* alternate.  RESULT-ID-TABLE holds the TRANS-IDs the original
000700* import produced, up to twenty of them -- a batch bigger than
000800* that trips the old "review before you feed it" rule anyway, so
000900* twenty has always been plenty.  Six bytes of FILLER round the
001000* record to an even 180; the REDEFINES gives the replay check a
001100* one-field view of the tenant/key pair alone (without the hash
001200* and result table riding along) for its START against the file.
001300*
001400* 2003-01-14  RLD  CR-1180  first cut.
001500*****************************************************************
001600
001700     FD  IDEMPOTENCY-FILE
001800         LABEL RECORDS ARE STANDARD.
001900
002000     01  IDEMPOTENCY-RECORD.
002100         05  IDM-TENANT-AND-KEY.
002200             10  IDM-TENANT-ID          PIC 9(06).
002300             10  IDEMPOTENCY-KEY        PIC X(30).
002400         05  PAYLOAD-HASH               PIC X(16).
002500         05  RESULT-ID-COUNT            PIC 9(02) COMP.
002600         05  RESULT-ID-TABLE OCCURS 20 TIMES
002700                                        PIC 9(06).
002800         05  FILLER                     PIC X(06).
002900
003000     01  FILLER REDEFINES IDEMPOTENCY-RECORD.
003100         05  IDM-KEY-ONLY               PIC X(36).
003200         05  FILLER                     PIC X(144).
