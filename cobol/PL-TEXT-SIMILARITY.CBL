000100*****************************************************************
000200* PL-TEXT-SIMILARITY.CBL
000300* Rates how alike WS-INVOICE-TEXT and WS-TRANS-TEXT are, on call
000400* from PL-SCORE-PAIR.CBL.  COMPUTE-TEXT-SIMILARITY expects both
000500* fields already built, trimmed and folded to lower case by the
000600* caller; it returns WS-SIMILARITY-RATIO in [0,1].  The ratio is
000700* twice the longest-common-subsequence length over the sum of
000800* the two lengths, carried on a two-row table (one row per
000900* character of WS-TRANS-TEXT) rather than the full grid, then
001000* raised to a floor of 0.8000 when one string contains the other
001100* whole, per the scoring memo.  Either field empty scores zero
001200* and the table walk is skipped.
001300*
001400* 2002-06-03  RLD  CR-1150  first cut.
001500*****************************************************************
001600
001700  COMPUTE-TEXT-SIMILARITY.
001800      MOVE ZERO TO WS-SIMILARITY-RATIO.
001900      IF WS-INVOICE-TEXT-LEN = 0 OR WS-TRANS-TEXT-LEN = 0
002000          GO TO COMPUTE-TEXT-SIMILARITY-EXIT.
002100      PERFORM COMPUTE-LCS-LENGTH THRU COMPUTE-LCS-LENGTH-EXIT.
002200      COMPUTE WS-SIMILARITY-RATIO ROUNDED =
002300          (2 * WS-LCS-LENGTH) /
002400          (WS-INVOICE-TEXT-LEN + WS-TRANS-TEXT-LEN).
002500      PERFORM CHECK-ONE-TEXT-CONTAINS-OTHER
002600          THRU CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
002700      IF WS-ONE-CONTAINS-OTHER
002800          IF WS-SIMILARITY-RATIO < 0.8000
002900              MOVE 0.8000 TO WS-SIMILARITY-RATIO.
003000  COMPUTE-TEXT-SIMILARITY-EXIT.
003100      EXIT.
003200
003300*****************************************************************
003400* Classic two-row longest-common-subsequence length, rows
003500* indexed 0 thru WS-INVOICE-TEXT-LEN (subscript 1 thru len+1),
003600* one pass per character of WS-TRANS-TEXT.
003700*****************************************************************
003800  COMPUTE-LCS-LENGTH.
003900      PERFORM CLEAR-LCS-PREV-ROW THRU CLEAR-LCS-PREV-ROW-EXIT.
004000      MOVE 1 TO WS-TEXT-J.
004100  COMPUTE-LCS-LENGTH-ROW.
004200      IF WS-TEXT-J > WS-TRANS-TEXT-LEN
004300          GO TO COMPUTE-LCS-LENGTH-DONE.
004400      MOVE ZERO TO WS-LCS-CURR-ROW (1).
004500      MOVE 1 TO WS-TEXT-I.
004600  COMPUTE-LCS-LENGTH-COL.
004700      IF WS-TEXT-I > WS-INVOICE-TEXT-LEN
004800          GO TO COMPUTE-LCS-LENGTH-COL-DONE.
004900      MOVE WS-LCS-PREV-ROW (WS-TEXT-I) TO WS-TEXT-DIAGONAL.
005000      IF WS-INVOICE-TEXT-R (WS-TEXT-I) = WS-TRANS-TEXT-R (WS-TEXT-J)
005100          ADD 1 TO WS-TEXT-DIAGONAL
005200          MOVE WS-TEXT-DIAGONAL TO WS-LCS-CURR-ROW (WS-TEXT-I + 1)
005300      ELSE
005400          MOVE WS-LCS-PREV-ROW (WS-TEXT-I + 1) TO WS-TEXT-SAVE
005500          IF WS-LCS-CURR-ROW (WS-TEXT-I) > WS-TEXT-SAVE
005600              MOVE WS-LCS-CURR-ROW (WS-TEXT-I) TO WS-LCS-CURR-ROW (WS-TEXT-I + 1)
005700          ELSE
005800              MOVE WS-TEXT-SAVE TO WS-LCS-CURR-ROW (WS-TEXT-I + 1).
005900      ADD 1 TO WS-TEXT-I.
006000      GO TO COMPUTE-LCS-LENGTH-COL.
006100  COMPUTE-LCS-LENGTH-COL-DONE.
006200      PERFORM COPY-CURR-ROW-TO-PREV-ROW
006300          THRU COPY-CURR-ROW-TO-PREV-ROW-EXIT.
006400      ADD 1 TO WS-TEXT-J.
006500      GO TO COMPUTE-LCS-LENGTH-ROW.
006600  COMPUTE-LCS-LENGTH-DONE.
006700      MOVE WS-LCS-PREV-ROW (WS-INVOICE-TEXT-LEN + 1) TO WS-LCS-LENGTH.
006800  COMPUTE-LCS-LENGTH-EXIT.
006900      EXIT.
007000
007100  CLEAR-LCS-PREV-ROW.
007200      MOVE 1 TO WS-TEXT-I.
007300  CLEAR-LCS-PREV-ROW-LOOP.
007400      IF WS-TEXT-I > 95
007500          GO TO CLEAR-LCS-PREV-ROW-EXIT.
007600      MOVE ZERO TO WS-LCS-PREV-ROW (WS-TEXT-I).
007700      ADD 1 TO WS-TEXT-I.
007800      GO TO CLEAR-LCS-PREV-ROW-LOOP.
007900  CLEAR-LCS-PREV-ROW-EXIT.
008000      EXIT.
008100
008200  COPY-CURR-ROW-TO-PREV-ROW.
008300      MOVE 1 TO WS-TEXT-I.
008400  COPY-CURR-ROW-TO-PREV-ROW-LOOP.
008500      IF WS-TEXT-I > 95
008600          GO TO COPY-CURR-ROW-TO-PREV-ROW-EXIT.
008700      MOVE WS-LCS-CURR-ROW (WS-TEXT-I) TO WS-LCS-PREV-ROW (WS-TEXT-I).
008800      ADD 1 TO WS-TEXT-I.
008900      GO TO COPY-CURR-ROW-TO-PREV-ROW-LOOP.
009000  COPY-CURR-ROW-TO-PREV-ROW-EXIT.
009100      EXIT.
009200
009300*****************************************************************
009400* A plain brute-force scan for "does the shorter string appear
009500* inside the longer one" -- the same sliding-window compare the
009600* old vendor-name inquiry used for a partial-name match, just
009700* run against WS-INVOICE-TEXT/WS-TRANS-TEXT instead of
009800* VENDOR-NAME.
009900*****************************************************************
010000  CHECK-ONE-TEXT-CONTAINS-OTHER.
010100      SET WS-NEITHER-CONTAINS TO TRUE.
010200      IF WS-TRANS-TEXT-LEN <= WS-INVOICE-TEXT-LEN
010300          PERFORM SEARCH-TRANS-WITHIN-INVOICE
010400              THRU SEARCH-TRANS-WITHIN-INVOICE-EXIT
010500      ELSE
010600          PERFORM SEARCH-INVOICE-WITHIN-TRANS
010700              THRU SEARCH-INVOICE-WITHIN-TRANS-EXIT.
010800  CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
010900      EXIT.
011000
011100  SEARCH-TRANS-WITHIN-INVOICE.
011200      IF WS-TRANS-TEXT-LEN = 0
011300          GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
011400      MOVE 1 TO WS-TEXT-SEARCH-POS.
011500  SEARCH-TRANS-WITHIN-INVOICE-LOOP.
011600      IF WS-TEXT-SEARCH-POS + WS-TRANS-TEXT-LEN - 1 > WS-INVOICE-TEXT-LEN
011700          GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
011800      IF WS-INVOICE-TEXT (WS-TEXT-SEARCH-POS : WS-TRANS-TEXT-LEN) =
011900          WS-TRANS-TEXT (1 : WS-TRANS-TEXT-LEN)
012000          SET WS-ONE-CONTAINS-OTHER TO TRUE
012100          GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
012200      ADD 1 TO WS-TEXT-SEARCH-POS.
012300      GO TO SEARCH-TRANS-WITHIN-INVOICE-LOOP.
012400  SEARCH-TRANS-WITHIN-INVOICE-EXIT.
012500      EXIT.
012600
012700  SEARCH-INVOICE-WITHIN-TRANS.
012800      IF WS-INVOICE-TEXT-LEN = 0
012900          GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
013000      MOVE 1 TO WS-TEXT-SEARCH-POS.
013100  SEARCH-INVOICE-WITHIN-TRANS-LOOP.
013200      IF WS-TEXT-SEARCH-POS + WS-INVOICE-TEXT-LEN - 1 > WS-TRANS-TEXT-LEN
013300          GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
013400      IF WS-TRANS-TEXT (WS-TEXT-SEARCH-POS : WS-INVOICE-TEXT-LEN) =
013500          WS-INVOICE-TEXT (1 : WS-INVOICE-TEXT-LEN)
013600          SET WS-ONE-CONTAINS-OTHER TO TRUE
013700          GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
013800      ADD 1 TO WS-TEXT-SEARCH-POS.
013900      GO TO SEARCH-INVOICE-WITHIN-TRANS-LOOP.
014000  SEARCH-INVOICE-WITHIN-TRANS-EXIT.
014100      EXIT.
