000100*****************************************************************
000200* PLDATE.CBL
000300* Date paragraphs COPYd at the tail of the PROCEDURE DIVISION.
000400* VALIDATE-WS-DATE-8 checks a YYYYMMDD field for a sane year,
000500* month and day, leap year included; COMPUTE-DAY-DIFFERENCE
000600* turns WS-DATE-8 and WS-DATE-8-OTHER into Julian day counts and
000700* subtracts, for the reconciliation engine's date-proximity
000800* score and the explanation line's day-difference wording.  The
000900* old wsdate ACCEPT-a-date screen only ever validated one field
001000* against today; this pair does no ACCEPT at all, just the two
001100* pieces of arithmetic the batch needs.
001200*
001300* 1992-08-11  TGM  first cut -- VALIDATE-WS-DATE-8 only, lifted
001400*                  off the old date-ACCEPT screen logic.
001500* 2002-06-03  RLD  CR-1150  added COMPUTE-DAY-DIFFERENCE for the
001600*                  reconciliation engine.
001700* 1998-11-30  TGM  Y2K review of VALIDATE-WS-DATE-8 -- the field
001800*                  was already four-digit-year, no change made.
001900*****************************************************************
002000
002100  VALIDATE-WS-DATE-8.
002200      SET WS-DATE-IS-VALID TO TRUE.
002300      IF WS-DATE-YEAR < 1900 OR > 2099
002400          SET WS-DATE-NOT-VALID TO TRUE
002500          GO TO VALIDATE-WS-DATE-8-EXIT.
002600      IF WS-DATE-MONTH < 1 OR > 12
002700          SET WS-DATE-NOT-VALID TO TRUE
002800          GO TO VALIDATE-WS-DATE-8-EXIT.
002900      MOVE WS-DATE-MONTH TO WS-MONTH-SUBSCRIPT.
003000      MOVE WS-DAYS-IN-MONTH (WS-MONTH-SUBSCRIPT) TO WS-DAYS-IN-THIS-MONTH.
003100      IF WS-DATE-MONTH = 2
003200          DIVIDE WS-DATE-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
003300              REMAINDER WS-YEAR-MOD-4
003400          IF WS-YEAR-MOD-4 = 0
003500              DIVIDE WS-DATE-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
003600                  REMAINDER WS-YEAR-MOD-100
003700              IF WS-YEAR-MOD-100 NOT = 0
003800                  ADD 1 TO WS-DAYS-IN-THIS-MONTH
003900              ELSE
004000                  DIVIDE WS-DATE-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT
004100                      REMAINDER WS-YEAR-MOD-400
004200                  IF WS-YEAR-MOD-400 = 0
004300                      ADD 1 TO WS-DAYS-IN-THIS-MONTH.
004400      IF WS-DATE-DAY < 1 OR > WS-DAYS-IN-THIS-MONTH
004500          SET WS-DATE-NOT-VALID TO TRUE
004600          GO TO VALIDATE-WS-DATE-8-EXIT.
004700  VALIDATE-WS-DATE-8-EXIT.
004800      EXIT.
004900
005000  COMPUTE-DAY-DIFFERENCE.
005100      PERFORM CONVERT-WS-DATE-8-TO-JULIAN
005200          THRU CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
005300      MOVE WS-JULIAN-DAY-1 TO WS-JULIAN-DAY-2.
005400      MOVE WS-DATE-8-OTHER TO WS-DATE-8.
005500      PERFORM CONVERT-WS-DATE-8-TO-JULIAN
005600          THRU CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
005700      COMPUTE WS-DAY-DIFFERENCE =
005800          WS-JULIAN-DAY-2 - WS-JULIAN-DAY-1.
005900      IF WS-DAY-DIFFERENCE < 0
006000          MULTIPLY -1 BY WS-DAY-DIFFERENCE.
006100  COMPUTE-DAY-DIFFERENCE-EXIT.
006200      EXIT.
006300
006400  CONVERT-WS-DATE-8-TO-JULIAN.
006500      COMPUTE WS-JULIAN-DAY-1 =
006600          (WS-DATE-YEAR * 365) + (WS-DATE-MONTH * 31) + WS-DATE-DAY.
006700  CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
006800      EXIT.
