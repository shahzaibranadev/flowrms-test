000100*****************************************************************
000200* WSTEXT01.CBL
000300* Working storage for PL-TEXT-SIMILARITY.CBL.  WS-INVOICE-TEXT
000400* holds the built invoice-number/description/vendor-name string
000500* the scoring engine compares against WS-TRANS-TEXT (the bank
000600* transaction description), both folded to lower case before the
000700* longest-common-subsequence style match count runs.  The match
000800* count rides a two-row table instead of a full grid -- the
000900* business office's own spec for the scoring memo (CR-1150)
001000* asked for "ratio of matching characters", not a diff tool, and
001100* a two-row table gets the same count without carrying a
001200* 94-by-40 grid in working storage.
001300*
001400* 2002-06-03  RLD  CR-1150  first cut.
001500*****************************************************************
001600
001700     01  WS-TEXT-WORK-AREA.
001800         05  WS-INVOICE-TEXT             PIC X(94).
001900         05  WS-INVOICE-TEXT-R REDEFINES WS-INVOICE-TEXT
002000                                         OCCURS 94 TIMES
002100                                          PIC X(01).
002200         05  WS-TRANS-TEXT                PIC X(40).
002300         05  WS-TRANS-TEXT-R REDEFINES WS-TRANS-TEXT
002400                                         OCCURS 40 TIMES
002500                                          PIC X(01).
002600         05  WS-INVOICE-TEXT-LEN         PIC 9(03) COMP.
002700         05  WS-TRANS-TEXT-LEN           PIC 9(03) COMP.
002800         05  WS-LCS-PREV-ROW OCCURS 95 TIMES
002900                                          PIC 9(03) COMP.
003000         05  WS-LCS-CURR-ROW OCCURS 95 TIMES
003100                                          PIC 9(03) COMP.
003200         05  WS-LCS-LENGTH                PIC 9(03) COMP.
003300         05  WS-TEXT-I                    PIC 9(03) COMP.
003400         05  WS-TEXT-J                    PIC 9(03) COMP.
003500         05  WS-TEXT-DIAGONAL             PIC 9(03) COMP.
003600         05  WS-TEXT-SAVE                 PIC 9(03) COMP.
003700         05  WS-TEXT-SEARCH-POS           PIC 9(03) COMP.
003800         05  WS-SIMILARITY-RATIO          PIC 9V9999.
003900         05  WS-CONTAINS-SWITCH           PIC X(01).
004000             88  WS-ONE-CONTAINS-OTHER    VALUE "Y".
004100             88  WS-NEITHER-CONTAINS      VALUE "N".
