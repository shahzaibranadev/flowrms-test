000100*****************************************************************
000200* SLCTL02.CBL
000300* SELECT clause for the recon-batch control file -- one record
000400* holding the next-sequence-number counters for every master
000500* file in the system.  COPYd into FILE-CONTROL by any program
000600* that has to assign a brand-new TENANT/VENDOR/INVOICE/TRANS/
000700* MATCH number.
000800*
000900* 1999-11-03  RLD  CR-1042  first cut, lifted off the old
001000*                  voucher control-file idea, five counters
001100*                  instead of one.
001200*****************************************************************
001300
001400     SELECT CONTROL-FILE
001500        ASSIGN TO "CTLFILE"
001600        ORGANIZATION IS INDEXED
001700        ACCESS MODE IS RANDOM
001800        RECORD KEY IS CONTROL-KEY.
