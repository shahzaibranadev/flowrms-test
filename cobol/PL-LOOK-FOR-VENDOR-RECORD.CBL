000100*****************************************************************
000200* PL-LOOK-FOR-VENDOR-RECORD.CBL
000300* Searches VENDOR-FILE for a name within one tenant, on the
000400* split VND-TENANT-ID/VENDOR-NAME alternate key -- lifted
000500* straight off the old vendor-by-name inquiry's LOOK-FOR-VENDOR-
000600* RECORD paragraph, just walking a composite key instead of a
000700* plain one now that one file serves every tenant.
000800* WS-VENDOR-TENANT-SOUGHT and WS-VENDOR-NAME-SOUGHT are set by
000900* the caller; a READ NEXT past the end of the tenant's own
001000* vendors (different VND-TENANT-ID) also ends the search.
001100*
001200* 1999-11-22  RLD  CR-1055  first cut, adapted from the single-
001300*                  tenant vendor-by-name inquiry.
001400*****************************************************************
001500
001600  LOOK-FOR-VENDOR-BY-NAME.
001700      SET WS-VENDOR-NOT-FOUND TO TRUE.
001800      MOVE WS-VENDOR-TENANT-SOUGHT TO VND-TENANT-ID.
001900      MOVE WS-VENDOR-NAME-SOUGHT TO VENDOR-NAME.
002000      START VENDOR-FILE KEY IS = VND-TENANT-ID VENDOR-NAME
002100          INVALID KEY GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
002200      READ VENDOR-FILE NEXT RECORD
002300          AT END GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
002400      IF VND-TENANT-ID NOT = WS-VENDOR-TENANT-SOUGHT
002500          GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
002600      IF VENDOR-NAME NOT = WS-VENDOR-NAME-SOUGHT
002700          GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
002800      SET WS-VENDOR-FOUND TO TRUE.
002900  LOOK-FOR-VENDOR-BY-NAME-EXIT.
003000      EXIT.
