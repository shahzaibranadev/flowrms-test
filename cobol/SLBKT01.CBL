000100*****************************************************************
000200* SLBKT01.CBL
000300* SELECT clause for the bank transaction file.  TRANS-ID is the
000400* assigned record key.  Two split alternate keys ride on it, the
000500* same pattern as the invoice file -- TRN-TENANT-ID/EXTERNAL-ID
000600* polices the one-external-id-per-tenant rule the import step
000700* needs for duplicate suppression, and TRN-TENANT-ID by itself
000800* (riding on the same key position as the control file's
000900* by-tenant view) lets the reconciliation engine pull one
001000* tenant's transactions without reading every other tenant's.
001100*
001200* 2002-06-03  RLD  CR-1150  first cut, following the invoice file
001300*                  pattern from CR-1098.
001400*****************************************************************
001500
001600     SELECT BANK-TRANSACTION-FILE
001700        ASSIGN TO "BKTFILE"
001800        ORGANIZATION IS INDEXED
001900        ACCESS MODE IS DYNAMIC
002000        RECORD KEY IS TRANS-ID
002100        ALTERNATE RECORD KEY IS TRN-TENANT-ID EXTERNAL-ID
002200           WITH DUPLICATES
002300        ALTERNATE RECORD KEY IS TRN-TENANT-ID
002400           WITH DUPLICATES.
