000100*****************************************************************
000200* SLMAT01.CBL
000300* SELECT clause for the match file.  MATCH-ID is the assigned
000400* record key.  One split alternate key, MAT-TENANT-ID/MAT-
000500* INVOICE-ID/MAT-TRANS-ID, polices the uniqueness rule on the
000600* (tenant, invoice, transaction) triple and is how confirmation
000700* and the engine's re-run check both find an existing match
000800* without a full-file scan.
000900*
001000* 2002-07-19  RLD  CR-1161  first cut, following the bank
001100*                  transaction file pattern from CR-1150.
001200*****************************************************************
001300
001400     SELECT MATCH-FILE
001500        ASSIGN TO "MATFILE"
001600        ORGANIZATION IS INDEXED
001700        ACCESS MODE IS DYNAMIC
001800        RECORD KEY IS MATCH-ID
001900        ALTERNATE RECORD KEY IS MAT-TENANT-ID MAT-INVOICE-ID
002000           MAT-TRANS-ID.
