000100*****************************************************************
000200* SLIDM01.CBL
000300* SELECT clause for the idempotency control file.  One record
000400* per (tenant, caller key); the split composite of the two is
000500* the record's only access path, the same ALTERNATE-as-primary
000600* trick would be overkill here so it rides as the RECORD KEY
000700* straight off -- the import step never looks this record up any
000800* other way.
000900*
001000* 2003-01-14  RLD  CR-1180  first cut, to stop a duplicate wire
001100*                  feed from double-posting transactions.
001200*****************************************************************
001300
001400     SELECT IDEMPOTENCY-FILE
001500        ASSIGN TO "IDMFILE"
001600        ORGANIZATION IS INDEXED
001700        ACCESS MODE IS DYNAMIC
001800        RECORD KEY IS IDM-TENANT-AND-KEY.
