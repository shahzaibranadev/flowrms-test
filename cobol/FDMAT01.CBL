000100*****************************************************************
000200* FDMAT01.CBL
000300* FD for the match file.  Exact 30-byte record, nothing held
000400* back for a pad.  The REDEFINES splits MATCH-SCORE into a
000500* whole-points/hundredths view, the same style break used on
000600* the invoice and bank transaction amount fields, for the
000700* explanation line and for the "keep only the highest scorer"
000800* compare in the reconciliation engine.
000900*
001000* 2002-07-19  RLD  CR-1161  first cut.
001100*****************************************************************
001200
001300     FD  MATCH-FILE
001400         LABEL RECORDS ARE STANDARD.
001500
001600     01  MATCH-RECORD.
001700         05  MATCH-ID                   PIC 9(06).
001800         05  MAT-TENANT-ID              PIC 9(06).
001900         05  MAT-INVOICE-ID             PIC 9(06).
002000         05  MAT-TRANS-ID               PIC 9(06).
002100         05  MATCH-SCORE                PIC 9(03)V99.
002200         05  MAT-STATUS                 PIC X(01).
002300             88  MAT-STATUS-PROPOSED    VALUE "P".
002400             88  MAT-STATUS-CONFIRMED   VALUE "C".
002500             88  MAT-STATUS-REJECTED    VALUE "R".
002600
002700     01  FILLER REDEFINES MATCH-RECORD.
002800         05  MAT-KEY-BY-ID              PIC 9(06).
002900         05  FILLER                     PIC 9(06).
003000         05  FILLER                     PIC 9(06).
003100         05  FILLER                     PIC 9(06).
003200         05  MAT-SCORE-POINTS           PIC 9(03).
003300         05  MAT-SCORE-HUNDREDTHS       PIC 99.
003400         05  FILLER                     PIC X(01).
