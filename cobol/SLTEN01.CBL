000100*****************************************************************
000200* SLTEN01.CBL
000300* SELECT clause for the tenant master.  Primary key is the
000400* assigned TENANT-ID; the alternate key on TENANT-NAME is what
000500* the registry load uses to reject a duplicate name (same
000600* START/READ-NEXT idiom the vendor-name inquiry always used).
000700*
000800* 1999-11-03  RLD  CR-1042  first cut.
000900*****************************************************************
001000
001100     SELECT TENANT-FILE
001200        ASSIGN TO "TENFILE"
001300        ORGANIZATION IS INDEXED
001400        ACCESS MODE IS DYNAMIC
001500        RECORD KEY IS TENANT-ID
001600        ALTERNATE RECORD KEY IS TENANT-NAME.
