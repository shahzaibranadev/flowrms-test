000100*****************************************************************
000200* SLVND03.CBL
000300* SELECT clause for the vendor master.  vndXX copybooks have
000400* been through the mill in this shop (this is the third cut of
000500* the vendor file layout); 03 carries TENANT-ID so one vendor
000600* file now serves every tenant instead of one file per company.
000700* VENDOR-ID is still the assigned, globally-unique record key;
000800* the alternate key is the split TENANT-ID/VENDOR-NAME pair,
000900* walked with START/READ NEXT the same way the old vendor-name
001000* inquiry always searched, to police the one-name-per-tenant
001100* rule.
001200*
001300* 1999-11-22  RLD  CR-1055  first cut of the multi-tenant vendor
001400*                  file (was one vendor file per company before).
001500*****************************************************************
001600
001700     SELECT VENDOR-FILE
001800        ASSIGN TO "VNDFILE"
001900        ORGANIZATION IS INDEXED
002000        ACCESS MODE IS DYNAMIC
002100        RECORD KEY IS VENDOR-ID
002200        ALTERNATE RECORD KEY IS VND-TENANT-ID VENDOR-NAME.
