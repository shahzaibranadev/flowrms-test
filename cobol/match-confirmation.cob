000100*****************************************************************
000200* MATCH-CONFIRMATION
000300* Takes one tenant's batch of confirmation requests, each naming a
000400* MATCH-ID the reconciliation engine proposed, and turns PROPOSED
000500* into CONFIRMED.  A match that is not on file for the tenant, or is
000600* on file but already CONFIRMED or REJECTED, is rejected with "Match
000700* not found or already processed" and left exactly as it was --
000800* this program never overwrites a decision someone else already
000900* made on the match.  Confirming the match cascades a STATUS change
001000* to the invoice the match names, OPEN/MATCHED to MATCHED, the same
001100* "look up, verify status, confirm, rewrite, cascade a status change
001200* to the related record" shape the old voucher-selection screen used
001300* to cascade a voucher's SELECTED flag, just off a request file
001400* instead of a terminal.
001500*
001600* 2003-03-11  RLD  CR-1195  first cut.
001700* 1998-11-30  TGM  Y2K REVIEW -- no date fields on this program's
001800*                  own records; nothing to change.
001900* 2004-05-06  RLD  CR-1240  added the already-processed check --
002000*                  a rerun of a confirmation batch was re-confirming
002100*                  matches the first run already cascaded, double-
002200*                  counting the report total.
002300*****************************************************************
002400
002500  IDENTIFICATION DIVISION.
002600  PROGRAM-ID. match-confirmation.
002700  AUTHOR. R L DUNCAN.
002800  INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
002900  DATE-WRITTEN. 03/11/03.
003000  DATE-COMPILED.
003100  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003200
003300  ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600         C01 IS TOP-OF-FORM.
003700
003800     INPUT-OUTPUT SECTION.
003900        FILE-CONTROL.
004000
004100           COPY "SLTEN01.CBL".
004200           COPY "SLINV01.CBL".
004300           COPY "SLMAT01.CBL".
004400
004500           SELECT CONFIRM-REQUEST-FILE
004600                  ASSIGN TO "MCREQ"
004700                  ORGANIZATION IS SEQUENTIAL.
004800
004900           SELECT EDIT-LISTING-FILE
005000                  ASSIGN TO "MCRPT"
005100                  ORGANIZATION IS LINE SEQUENTIAL.
005200
005300  DATA DIVISION.
005400     FILE SECTION.
005500
005600        COPY "FDTEN01.CBL".
005700        COPY "FDINV01.CBL".
005800        COPY "FDMAT01.CBL".
005900
006000        FD  CONFIRM-REQUEST-FILE
006100            LABEL RECORDS ARE STANDARD.
006200
006300        01  CONFIRM-REQUEST-RECORD.
006400            05  CR-TENANT-ID               PIC 9(06).
006500            05  CR-MATCH-ID                PIC 9(06).
006600            05  FILLER                     PIC X(68).
006700
006800        FD  EDIT-LISTING-FILE
006900            LABEL RECORDS ARE OMITTED.
007000
007100        01  PRINTER-RECORD                 PIC X(80).
007200
007300     WORKING-STORAGE SECTION.
007400
007500        01  RPT-TITLE-LINE.
007600            05  FILLER                     PIC X(10) VALUE SPACES.
007700            05  FILLER                     PIC X(26)
007800                                            VALUE "MATCH CONFIRMATION LISTING".
007900            05  FILLER                     PIC X(27) VALUE SPACES.
008000            05  FILLER                     PIC X(06) VALUE "PAGE: ".
008100            05  RPT-PAGE-NUMBER            PIC ZZZ9.
008200            05  FILLER                     PIC X(07) VALUE SPACES.
008300
008400        01  RPT-HEADING-LINE.
008500            05  FILLER                     PIC X(02) VALUE SPACES.
008600            05  FILLER                     PIC X(08) VALUE "TENANT".
008700            05  FILLER                     PIC X(02) VALUE SPACES.
008800            05  FILLER                     PIC X(08) VALUE "MATCH".
008900            05  FILLER                     PIC X(02) VALUE SPACES.
009000            05  FILLER                     PIC X(58) VALUE "RESULT".
009100
009200        01  RPT-RULE-LINE.
009300            05  FILLER                     PIC X(10) VALUE SPACES.
009400            05  FILLER                     PIC X(30)
009500                                            VALUE "------------------------------".
009600            05  FILLER                     PIC X(30)
009700                                            VALUE "------------------------------".
009800            05  FILLER                     PIC X(10) VALUE SPACES.
009900
010000        01  RPT-DETAIL-LINE.
010100            05  FILLER                     PIC X(02) VALUE SPACES.
010200            05  RPT-D-TENANT-ID            PIC ZZZZZ9.
010300            05  FILLER                     PIC X(02) VALUE SPACES.
010400            05  RPT-D-MATCH-ID             PIC ZZZZZ9.
010500            05  FILLER                     PIC X(02) VALUE SPACES.
010600            05  RPT-D-RESULT               PIC X(62).
010700
010800        01  RPT-TOTAL-LINE.
010900            05  FILLER                     PIC X(10) VALUE SPACES.
011000            05  RPT-T-LABEL                PIC X(30).
011100            05  FILLER                     PIC X(05) VALUE SPACES.
011200            05  RPT-T-COUNT                PIC ZZZ,ZZ9.
011300            05  FILLER                     PIC X(28) VALUE SPACES.
011400
011500        01  W-CONFIRM-SWITCHES.
011600            05  W-END-OF-REQUEST-SWITCH    PIC X(01).
011700                88  W-NO-MORE-REQUESTS     VALUE "Y".
011800                88  W-MORE-REQUESTS        VALUE "N".
011900            05  W-MATCH-FOUND-SWITCH       PIC X(01).
012000                88  W-MATCH-WAS-FOUND      VALUE "Y".
012100                88  W-MATCH-NOT-FOUND      VALUE "N".
012200            05  W-TENANT-CHECKED           PIC 9(06) COMP.
012300            05  W-TENANT-CHECKED-R REDEFINES W-TENANT-CHECKED.
012400                10  FILLER                 PIC 9(03) COMP.
012500                10  W-TENANT-VERIFIED-OK   PIC 9(03) COMP.
012600
012700        01  W-CONFIRM-COUNTERS.
012800            05  W-REQUESTS-READ            PIC 9(06) COMP.
012900            05  W-MATCHES-CONFIRMED        PIC 9(06) COMP.
013000            05  W-MATCHES-REJECTED         PIC 9(06) COMP.
013100
013200  PROCEDURE DIVISION.
013300  0000-MAIN-LINE.
013400      PERFORM 1000-INITIALIZE.
013500      PERFORM 1200-PROCESS-REQUEST-LOOP
013600          UNTIL W-NO-MORE-REQUESTS.
013700      PERFORM 8000-PRINT-BATCH-TOTALS.
013800      PERFORM 9000-TERMINATE.
013900      STOP RUN.
014000
014100  1000-INITIALIZE.
014200      OPEN INPUT CONFIRM-REQUEST-FILE.
014300      OPEN I-O TENANT-FILE.
014400      OPEN I-O INVOICE-FILE.
014500      OPEN I-O MATCH-FILE.
014600      OPEN OUTPUT EDIT-LISTING-FILE.
014700      MOVE ZERO TO W-REQUESTS-READ.
014800      MOVE ZERO TO W-MATCHES-CONFIRMED.
014900      MOVE ZERO TO W-MATCHES-REJECTED.
015000      MOVE ZERO TO W-TENANT-CHECKED.
015100      PERFORM 1100-PRINT-HEADINGS.
015200      SET W-MORE-REQUESTS TO TRUE.
015300      PERFORM 1300-READ-NEXT-REQUEST.
015400  1000-EXIT.
015500      EXIT.
015600
015700  1100-PRINT-HEADINGS.
015800      MOVE SPACES TO PRINTER-RECORD.
015900      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
016000          AFTER ADVANCING PAGE.
016100      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
016200          AFTER ADVANCING 2 LINES.
016300      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
016400          AFTER ADVANCING 1 LINE.
016500  1100-EXIT.
016600      EXIT.
016700
016800  1200-PROCESS-REQUEST-LOOP.
016900      ADD 1 TO W-REQUESTS-READ.
017000      PERFORM 1050-VERIFY-TENANT-ON-FILE.
017100      IF W-TENANT-VERIFIED-OK = ZERO
017200          MOVE "TENANT NOT ON FILE" TO RPT-D-RESULT
017300          ADD 1 TO W-MATCHES-REJECTED
017400      ELSE
017500          PERFORM 2000-VERIFY-MATCH-PROPOSED
017600          IF W-MATCH-WAS-FOUND
017700              PERFORM 3000-CONFIRM-MATCH-AND-INVOICE
017800              MOVE "CONFIRMED" TO RPT-D-RESULT
017900              ADD 1 TO W-MATCHES-CONFIRMED
018000          ELSE
018100              MOVE "MATCH NOT FOUND OR ALREADY PROCESSED" TO RPT-D-RESULT
018200              ADD 1 TO W-MATCHES-REJECTED.
018300      PERFORM 6900-PRINT-DETAIL-LINE.
018400      PERFORM 1300-READ-NEXT-REQUEST.
018500  1200-EXIT.
018600      EXIT.
018700
018800  1300-READ-NEXT-REQUEST.
018900      READ CONFIRM-REQUEST-FILE
019000          AT END
019100              SET W-NO-MORE-REQUESTS TO TRUE.
019200  1300-EXIT.
019300      EXIT.
019400
019500*****************************************************************
019600* Tenant verification is a one-row-per-batch check, not one check
019700* per request -- a request batch is built for a single tenant, so
019800* once the tenant is found or not found the answer is cached in
019900* W-TENANT-CHECKED and not looked up again.
020000*****************************************************************
020100  1050-VERIFY-TENANT-ON-FILE.
020200      IF W-TENANT-CHECKED NOT = ZERO
020300          GO TO 1050-EXIT.
020400      MOVE CR-TENANT-ID TO TENANT-ID.
020500      READ TENANT-FILE
020600          INVALID KEY
020700              MOVE 100 TO W-TENANT-CHECKED
020800          NOT INVALID KEY
020900              MOVE 101 TO W-TENANT-CHECKED.
021000  1050-EXIT.
021100      EXIT.
021200
021300*****************************************************************
021400* 2000-VERIFY-MATCH-PROPOSED: the match must be on file for this
021500* tenant and still carry STATUS = PROPOSED -- confirmed, rejected,
021600* or simply absent all come back NOT FOUND so the caller treats
021700* them alike.
021800*****************************************************************
021900  2000-VERIFY-MATCH-PROPOSED.
022000      SET W-MATCH-NOT-FOUND TO TRUE.
022100      MOVE CR-MATCH-ID TO MATCH-ID.
022200      READ MATCH-FILE
022300          INVALID KEY
022400              GO TO 2000-EXIT
022500          NOT INVALID KEY
022600              IF MAT-TENANT-ID = CR-TENANT-ID AND MAT-STATUS-PROPOSED
022700                  SET W-MATCH-WAS-FOUND TO TRUE.
022800  2000-EXIT.
022900      EXIT.
023000
023100  3000-CONFIRM-MATCH-AND-INVOICE.
023200      SET MAT-STATUS-CONFIRMED TO TRUE.
023300      REWRITE MATCH-RECORD
023400          INVALID KEY
023500              DISPLAY "MATCH-CONFIRMATION - MATCH REWRITE ERROR - "
023600                  MATCH-ID.
023700      MOVE MAT-INVOICE-ID TO INVOICE-ID.
023800      READ INVOICE-FILE
023900          INVALID KEY
024000              DISPLAY "MATCH-CONFIRMATION - INVOICE NOT ON FILE - "
024100                  MAT-INVOICE-ID
024200          NOT INVALID KEY
024300              SET INV-STATUS-MATCHED TO TRUE
024400              REWRITE INVOICE-RECORD
024500                  INVALID KEY
024600                      DISPLAY "MATCH-CONFIRMATION - INVOICE REWRITE ERROR - "
024700                          INVOICE-ID.
024800  3000-EXIT.
024900      EXIT.
025000
025100  6900-PRINT-DETAIL-LINE.
025200      MOVE SPACES TO RPT-DETAIL-LINE.
025300      MOVE CR-TENANT-ID TO RPT-D-TENANT-ID.
025400      MOVE CR-MATCH-ID TO RPT-D-MATCH-ID.
025500      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
025600          AFTER ADVANCING 1 LINE.
025700  6900-EXIT.
025800      EXIT.
025900
026000  8000-PRINT-BATCH-TOTALS.
026100      MOVE SPACES TO RPT-TOTAL-LINE.
026200      MOVE "REQUESTS READ" TO RPT-T-LABEL.
026300      MOVE W-REQUESTS-READ TO RPT-T-COUNT.
026400      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026500          AFTER ADVANCING 2 LINES.
026600      MOVE "MATCHES CONFIRMED" TO RPT-T-LABEL.
026700      MOVE W-MATCHES-CONFIRMED TO RPT-T-COUNT.
026800      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026900          AFTER ADVANCING 1 LINE.
027000      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
027100      MOVE W-MATCHES-REJECTED TO RPT-T-COUNT.
027200      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
027300          AFTER ADVANCING 1 LINE.
027400  8000-EXIT.
027500      EXIT.
027600
027700  9000-TERMINATE.
027800      CLOSE CONFIRM-REQUEST-FILE.
027900      CLOSE TENANT-FILE.
028000      CLOSE INVOICE-FILE.
028100      CLOSE MATCH-FILE.
028200      CLOSE EDIT-LISTING-FILE.
028300  9000-EXIT.
028400      EXIT.
