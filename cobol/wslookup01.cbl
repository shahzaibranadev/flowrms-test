000100*****************************************************************
000200* WSLOOKUP01.CBL
000300* Working storage shared by the three PL-LOOK-FOR-xxx-RECORD
000400* copybooks -- one sought-value/found-switch pair per entity,
000500* the same shape the vendor-by-name inquiry used for its one
000600* switch, just carried for all three lookups instead of one.
000700*
000800* 1999-11-03  RLD  CR-1042  first cut (tenant only).
000900* 1999-11-22  RLD  CR-1055  added the vendor pair for the
001000*                  multi-tenant vendor file lookup.
001100* 2001-04-09  RLD  CR-1098  added the invoice pair.
001200* 2001-09-17  RLD  CR-1110  added WS-TENANT-ID-SOUGHT -- every
001300*                  batch step now has to verify the tenant on
001400*                  its transaction file actually exists before
001500*                  it touches any other file.
001600*****************************************************************
001700
001800     01  WS-LOOKUP-WORK-AREA.
001900         05  WS-TENANT-NAME-SOUGHT      PIC X(30).
002000         05  WS-TENANT-FOUND-SWITCH     PIC X(01).
002100             88  WS-TENANT-FOUND        VALUE "Y".
002200             88  WS-TENANT-NOT-FOUND    VALUE "N".
002300         05  WS-VENDOR-TENANT-SOUGHT    PIC 9(06).
002400         05  WS-VENDOR-NAME-SOUGHT      PIC X(30).
002500         05  WS-VENDOR-FOUND-SWITCH     PIC X(01).
002600             88  WS-VENDOR-FOUND        VALUE "Y".
002700             88  WS-VENDOR-NOT-FOUND    VALUE "N".
002800         05  WS-INVOICE-TENANT-SOUGHT  PIC 9(06).
002900         05  WS-INVOICE-NUMBER-SOUGHT  PIC X(20).
003000         05  WS-INVOICE-FOUND-SWITCH   PIC X(01).
003100             88  WS-INVOICE-FOUND       VALUE "Y".
003200             88  WS-INVOICE-NOT-FOUND   VALUE "N".
003300         05  WS-INVOICE-FOUND-ID        PIC 9(06).
003400         05  WS-TENANT-ID-SOUGHT        PIC 9(06).
003500
003600     01  FILLER REDEFINES WS-LOOKUP-WORK-AREA.
003700         05  FILLER                     PIC X(31).
003800         05  WS-VENDOR-SOUGHT-KEY.
003900             10  FILLER                 PIC 9(06).
004000             10  FILLER                 PIC X(30).
004100         05  FILLER                     PIC X(01).
004200         05  FILLER                     PIC X(39).
