000100*****************************************************************
000200* VENDOR-MASTER-LOAD
000300* Loads a batch of vendor-create requests against the VENDOR
000400* master, one tenant's worth of vendors at a time.  The owning
000500* tenant has to be on TENANT-FILE already -- LOOK-FOR-TENANT-BY-
000600* ID gates every request before the vendor-name edit is even
000700* tried, the same way every later step in the run proves its
000800* tenant before it touches anything else.  A blank/whitespace
000900* vendor name or a name already on file for that tenant is
001000* rejected and logged on the edit listing; everything else gets
001100* the next VENDOR-ID off the control file.
001200*
001300* 1999-11-22  RLD  CR-1055  first cut, built off the old vendor-
001400*                  maintenance ADD-MODULE now that one vendor file
001500*                  serves every tenant instead of one file per
001600*                  company.
001700* 1999-12-06  RLD  CR-1061  added the edit listing, same shape as
001800*                  the tenant-registry listing operations asked
001900*                  for the month before.
002000* 1998-11-30  TGM  Y2K REVIEW -- VENDOR-ID/TENANT-ID are binary
002100*                  sequence numbers, no date fields on this
002200*                  record.  No change required.
002300* 2001-09-17  RLD  CR-1110  added the tenant-existence gate --
002400*                  before this fix a vendor request for a tenant
002500*                  number nobody had registered yet would happily
002600*                  get a VENDOR-ID of its own.
002700*****************************************************************
002800
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. vendor-master-load.
003100 AUTHOR. R L DUNCAN.
003200 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
003300 DATE-WRITTEN. 11/22/99.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800    CONFIGURATION SECTION.
003900    SPECIAL-NAMES.
004000        C01 IS TOP-OF-FORM.
004100
004200    INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400
004500          COPY "SLCTL02.CBL".
004600          COPY "SLTEN01.CBL".
004700          COPY "SLVND03.CBL".
004800
004900          SELECT VENDOR-REQUEST-FILE
005000                 ASSIGN TO "VNDREQ"
005100                 ORGANIZATION IS SEQUENTIAL.
005200
005300          SELECT EDIT-LISTING-FILE
005400                 ASSIGN TO "VNDRPT"
005500                 ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800    FILE SECTION.
005900
006000       COPY "FDCTL02.CBL".
006100       COPY "FDTEN01.CBL".
006200       COPY "FDVND03.CBL".
006300
006400       FD  VENDOR-REQUEST-FILE
006500           LABEL RECORDS ARE STANDARD.
006600
006700       01  VENDOR-REQUEST-RECORD.
006800           05  VR-TENANT-ID               PIC 9(06).
006900           05  VR-VENDOR-NAME             PIC X(30).
007000           05  FILLER                     PIC X(44).
007100
007200       FD  EDIT-LISTING-FILE
007300           LABEL RECORDS ARE OMITTED.
007400
007500       01  PRINTER-RECORD                 PIC X(80).
007600
007700    WORKING-STORAGE SECTION.
007800
007900       COPY "wscase01.cbl".
008000       COPY "wslookup01.cbl".
008100
008200       01  RPT-TITLE-LINE.
008300           05  FILLER                     PIC X(10) VALUE SPACES.
008400           05  FILLER                     PIC X(28)
008500                                           VALUE "VENDOR MASTER LOAD LISTING".
008600           05  FILLER                     PIC X(25) VALUE SPACES.
008700           05  FILLER                     PIC X(06) VALUE "PAGE: ".
008800           05  RPT-PAGE-NUMBER            PIC ZZZ9.
008900           05  FILLER                     PIC X(07) VALUE SPACES.
009000
009100       01  RPT-HEADING-LINE.
009200           05  FILLER                     PIC X(10) VALUE SPACES.
009300           05  FILLER                     PIC X(08) VALUE "TENANT".
009400           05  FILLER                     PIC X(06) VALUE SPACES.
009500           05  FILLER                     PIC X(22)
009600                                           VALUE "VENDOR NAME REQUESTED".
009700           05  FILLER                     PIC X(04) VALUE SPACES.
009800           05  FILLER                     PIC X(30) VALUE "RESULT".
009900
010000       01  RPT-RULE-LINE.
010100           05  FILLER                     PIC X(10) VALUE SPACES.
010200           05  FILLER                     PIC X(30)
010300                                           VALUE "------------------------------".
010400           05  FILLER                     PIC X(30)
010500                                           VALUE "------------------------------".
010600           05  FILLER                     PIC X(10) VALUE SPACES.
010700
010800       01  RPT-DETAIL-LINE.
010900           05  FILLER                     PIC X(10) VALUE SPACES.
011000           05  RPT-D-TENANT-ID            PIC ZZZZZ9.
011100           05  FILLER                     PIC X(03) VALUE SPACES.
011200           05  RPT-D-VENDOR-NAME          PIC X(30).
011300           05  FILLER                     PIC X(02) VALUE SPACES.
011400           05  RPT-D-RESULT               PIC X(28).
011500           05  FILLER                     PIC X(01) VALUE SPACES.
011600
011700       01  RPT-TOTAL-LINE.
011800           05  FILLER                     PIC X(10) VALUE SPACES.
011900           05  RPT-T-LABEL                PIC X(30).
012000           05  FILLER                     PIC X(05) VALUE SPACES.
012100           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
012200           05  FILLER                     PIC X(28) VALUE SPACES.
012300
012400       01  W-CONTROL-COUNTERS.
012500           05  WS-REQUESTS-READ           PIC 9(06) COMP.
012600           05  WS-VENDORS-CREATED         PIC 9(06) COMP.
012700           05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
012800           05  FILLER                     PIC X(02).
012900
013000       01  W-REJECT-REASON                PIC X(28).
013100
013200       01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
013300           88  END-OF-REQUESTS            VALUE "Y".
013400           88  NOT-END-OF-REQUESTS        VALUE "N".
013500
013600       01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
013700           88  CONTROL-FILE-ERROR         VALUE "Y".
013800           88  CONTROL-FILE-OK            VALUE "N".
013900
014000 PROCEDURE DIVISION.
014100
014200  0000-MAIN-LINE.
014300      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014400      PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
014500          UNTIL END-OF-REQUESTS.
014600      PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
014700      PERFORM 9000-TERMINATE THRU 9000-EXIT.
014800      STOP RUN.
014900
015000  1000-INITIALIZE.
015100      OPEN INPUT VENDOR-REQUEST-FILE.
015200      OPEN INPUT TENANT-FILE.
015300      OPEN I-O VENDOR-FILE.
015400      OPEN I-O CONTROL-FILE.
015500      OPEN OUTPUT EDIT-LISTING-FILE.
015600      MOVE ZERO TO WS-REQUESTS-READ.
015700      MOVE ZERO TO WS-VENDORS-CREATED.
015800      MOVE ZERO TO WS-REQUESTS-REJECTED.
015900      MOVE 1 TO RPT-PAGE-NUMBER.
016000      SET NOT-END-OF-REQUESTS TO TRUE.
016100      SET CONTROL-FILE-OK TO TRUE.
016200      PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
016300      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
016400  1000-EXIT.
016500      EXIT.
016600
016700  1100-PRINT-HEADINGS.
016800      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
016900          AFTER ADVANCING PAGE.
017000      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
017100          AFTER ADVANCING 2 LINES.
017200      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
017300          AFTER ADVANCING 1 LINE.
017400  1100-EXIT.
017500      EXIT.
017600
017700  1900-READ-NEXT-REQUEST.
017800      READ VENDOR-REQUEST-FILE
017900          AT END SET END-OF-REQUESTS TO TRUE.
018000      IF NOT END-OF-REQUESTS
018100          ADD 1 TO WS-REQUESTS-READ.
018200  1900-EXIT.
018300      EXIT.
018400
018500  2000-PROCESS-ONE-REQUEST.
018600      MOVE SPACES TO W-REJECT-REASON.
018700      PERFORM 2050-VERIFY-TENANT-ON-FILE THRU 2050-EXIT.
018800      IF W-REJECT-REASON = SPACES
018900          PERFORM 2100-VALIDATE-VENDOR-NAME THRU 2100-EXIT.
019000      IF W-REJECT-REASON = SPACES
019100          PERFORM 2200-CHECK-DUPLICATE-NAME THRU 2200-EXIT.
019200      IF W-REJECT-REASON = SPACES
019300          PERFORM 2300-ASSIGN-NEXT-VENDOR-ID THRU 2300-EXIT
019400          PERFORM 2400-WRITE-VENDOR-RECORD THRU 2400-EXIT
019500          ADD 1 TO WS-VENDORS-CREATED
019600          MOVE "ACCEPTED - VENDOR CREATED" TO RPT-D-RESULT
019700      ELSE
019800          ADD 1 TO WS-REQUESTS-REJECTED
019900          MOVE W-REJECT-REASON TO RPT-D-RESULT.
020000      PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
020100      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
020200  2000-EXIT.
020300      EXIT.
020400
020500  2050-VERIFY-TENANT-ON-FILE.
020600      MOVE VR-TENANT-ID TO WS-TENANT-ID-SOUGHT.
020700      PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
020800      IF WS-TENANT-NOT-FOUND
020900          MOVE "REJECTED - TENANT NOT ON FILE" TO W-REJECT-REASON.
021000  2050-EXIT.
021100      EXIT.
021200
021300  2100-VALIDATE-VENDOR-NAME.
021400      MOVE VR-VENDOR-NAME TO WS-TRIM-WORK.
021500      PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT.
021600      IF WS-FIELD-IS-BLANK
021700          MOVE "REJECTED - VENDOR NAME IS BLANK" TO W-REJECT-REASON.
021800  2100-EXIT.
021900      EXIT.
022000
022100  2200-CHECK-DUPLICATE-NAME.
022200      MOVE VR-TENANT-ID TO WS-VENDOR-TENANT-SOUGHT.
022300      MOVE VR-VENDOR-NAME TO WS-VENDOR-NAME-SOUGHT.
022400      PERFORM LOOK-FOR-VENDOR-BY-NAME THRU LOOK-FOR-VENDOR-BY-NAME-EXIT.
022500      IF WS-VENDOR-FOUND
022600          MOVE "REJECTED - DUPLICATE VENDOR NAME" TO W-REJECT-REASON.
022700  2200-EXIT.
022800      EXIT.
022900
023000  2300-ASSIGN-NEXT-VENDOR-ID.
023100      MOVE 1 TO CONTROL-KEY.
023200      READ CONTROL-FILE
023300          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
023400      IF CONTROL-FILE-ERROR
023500          DISPLAY "VENDOR-MASTER-LOAD - CONTROL FILE NOT ON FILE - ABORTING"
023600          PERFORM 9000-TERMINATE THRU 9000-EXIT
023700          STOP RUN.
023800      ADD 1 TO CONTROL-LAST-VENDOR.
023900      MOVE CONTROL-LAST-VENDOR TO VENDOR-ID.
024000      REWRITE CONTROL-RECORD
024100          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
024200      IF CONTROL-FILE-ERROR
024300          DISPLAY "VENDOR-MASTER-LOAD - CONTROL FILE REWRITE FAILED - ABORTING"
024400          PERFORM 9000-TERMINATE THRU 9000-EXIT
024500          STOP RUN.
024600  2300-EXIT.
024700      EXIT.
024800
024900  2400-WRITE-VENDOR-RECORD.
025000      MOVE VR-TENANT-ID TO VND-TENANT-ID.
025100      MOVE VR-VENDOR-NAME TO VENDOR-NAME.
025200      WRITE VENDOR-RECORD
025300          INVALID KEY
025400              MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
025500  2400-EXIT.
025600      EXIT.
025700
025800  2900-PRINT-DETAIL-LINE.
025900      MOVE VR-TENANT-ID TO RPT-D-TENANT-ID.
026000      MOVE VR-VENDOR-NAME TO RPT-D-VENDOR-NAME.
026100      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
026200          AFTER ADVANCING 1 LINE.
026300  2900-EXIT.
026400      EXIT.
026500
026600  8000-PRINT-TOTALS.
026700      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
026800          AFTER ADVANCING 2 LINES.
026900      MOVE "REQUESTS READ" TO RPT-T-LABEL.
027000      MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
027100      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
027200          AFTER ADVANCING 1 LINE.
027300      MOVE "VENDORS CREATED" TO RPT-T-LABEL.
027400      MOVE WS-VENDORS-CREATED TO RPT-T-COUNT.
027500      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
027600          AFTER ADVANCING 1 LINE.
027700      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
027800      MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
027900      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
028000          AFTER ADVANCING 1 LINE.
028100  8000-EXIT.
028200      EXIT.
028300
028400  9000-TERMINATE.
028500      CLOSE VENDOR-REQUEST-FILE.
028600      CLOSE TENANT-FILE.
028700      CLOSE VENDOR-FILE.
028800      CLOSE CONTROL-FILE.
028900      CLOSE EDIT-LISTING-FILE.
029000  9000-EXIT.
029100      EXIT.
029200
029300      COPY "PLGENERAL.CBL".
029400      COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
029500      COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
