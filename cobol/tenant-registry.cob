000100*****************************************************************
000200* TENANT-REGISTRY
000300* Loads a batch of tenant-create requests against the TENANT
000400* master.  Each request is a tenant name; a blank/whitespace name
000500* or a name already on file is rejected and logged on the edit
000600* listing, everything else gets the next TENANT-ID off the
000700* control file and is written to TENANT-FILE.  This is the first
000800* step of every night's run -- nothing else in the batch can
000900* start until the tenant a transaction claims to belong to is
001000* really on file, and PL-LOOK-FOR-TENANT-RECORD.CBL's by-ID
001100* lookup is what the later steps use to prove that.
001200*
001300* 1999-11-03  RLD  CR-1042  first cut, modeled on the old vendor-
001400*                  maintenance ADD-MODULE's duplicate-name check
001500*                  and the control-file next-number idea, just run
001600*                  as a batch load instead of a menu screen.
001700* 1999-11-22  RLD  CR-1055  added the edit listing -- operations
001800*                  would not accept a load with no paper trail of
001900*                  what was rejected and why.
002000* 1998-11-30  TGM  Y2K REVIEW -- TENANT-ID and the control-file
002100*                  counters are binary sequence numbers, not
002200*                  dates.  No century window exposure on this
002300*                  program.  Logged per the division-wide Y2K
002400*                  audit, no code change required.
002500* 2001-09-17  RLD  CR-1110  tightened the rejection wording to
002600*                  match what the other load programs print, so
002700*                  operations stop asking which program an edit
002800*                  listing line came from.
002900* 2003-02-18  RLD  CR-1190  no change to this program; note only
003000*                  -- CR-1190 added the fifth control-file counter
003100*                  for the new reconciliation engine, this program
003200*                  only ever touches CONTROL-LAST-TENANT.
003300*****************************************************************
003400
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. tenant-registry.
003700 AUTHOR. R L DUNCAN.
003800 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
003900 DATE-WRITTEN. 11/03/99.
004000 DATE-COMPILED.
004100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004200
004300 ENVIRONMENT DIVISION.
004400    CONFIGURATION SECTION.
004500    SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM.
004700
004800    INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000
005100          COPY "SLCTL02.CBL".
005200          COPY "SLTEN01.CBL".
005300
005400          SELECT TENANT-REQUEST-FILE
005500                 ASSIGN TO "TENREQ"
005600                 ORGANIZATION IS SEQUENTIAL.
005700
005800          SELECT EDIT-LISTING-FILE
005900                 ASSIGN TO "TENRPT"
006000                 ORGANIZATION IS LINE SEQUENTIAL.
006100
006200 DATA DIVISION.
006300    FILE SECTION.
006400
006500       COPY "FDCTL02.CBL".
006600       COPY "FDTEN01.CBL".
006700
006800       FD  TENANT-REQUEST-FILE
006900           LABEL RECORDS ARE STANDARD.
007000
007100       01  TENANT-REQUEST-RECORD.
007200           05  TR-TENANT-NAME             PIC X(30).
007300           05  FILLER                     PIC X(50).
007400
007500       FD  EDIT-LISTING-FILE
007600           LABEL RECORDS ARE OMITTED.
007700
007800       01  PRINTER-RECORD                 PIC X(80).
007900
008000    WORKING-STORAGE SECTION.
008100
008200       COPY "wscase01.cbl".
008300       COPY "wslookup01.cbl".
008400
008500       01  RPT-TITLE-LINE.
008600           05  FILLER                     PIC X(10) VALUE SPACES.
008700           05  FILLER                     PIC X(29)
008800                                           VALUE "TENANT REGISTRY EDIT LISTING".
008900           05  FILLER                     PIC X(24) VALUE SPACES.
009000           05  FILLER                     PIC X(06) VALUE "PAGE: ".
009100           05  RPT-PAGE-NUMBER            PIC ZZZ9.
009200           05  FILLER                     PIC X(07) VALUE SPACES.
009300
009400       01  RPT-HEADING-LINE.
009500           05  FILLER                     PIC X(10) VALUE SPACES.
009600           05  FILLER                     PIC X(22)
009700                                           VALUE "TENANT NAME REQUESTED".
009800           05  FILLER                     PIC X(08) VALUE SPACES.
009900           05  FILLER                     PIC X(30) VALUE "RESULT".
010000           05  FILLER                     PIC X(10) VALUE SPACES.
010100
010200       01  RPT-RULE-LINE.
010300           05  FILLER                     PIC X(10) VALUE SPACES.
010400           05  FILLER                     PIC X(30)
010500                                           VALUE "------------------------------".
010600           05  FILLER                     PIC X(30)
010700                                           VALUE "------------------------------".
010800           05  FILLER                     PIC X(10) VALUE SPACES.
010900
011000       01  RPT-DETAIL-LINE.
011100           05  FILLER                     PIC X(10) VALUE SPACES.
011200           05  RPT-D-TENANT-NAME          PIC X(30).
011300           05  FILLER                     PIC X(02) VALUE SPACES.
011400           05  RPT-D-RESULT               PIC X(33).
011500           05  FILLER                     PIC X(05) VALUE SPACES.
011600
011700       01  RPT-TOTAL-LINE.
011800           05  FILLER                     PIC X(10) VALUE SPACES.
011900           05  RPT-T-LABEL                PIC X(30).
012000           05  FILLER                     PIC X(05) VALUE SPACES.
012100           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
012200           05  FILLER                     PIC X(28) VALUE SPACES.
012300
012400       01  W-CONTROL-COUNTERS.
012500           05  WS-REQUESTS-READ           PIC 9(06) COMP.
012600           05  WS-TENANTS-CREATED         PIC 9(06) COMP.
012700           05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
012800           05  FILLER                     PIC X(02).
012900
013000       01  W-REJECT-REASON                PIC X(33).
013100
013200       01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
013300           88  END-OF-REQUESTS            VALUE "Y".
013400           88  NOT-END-OF-REQUESTS        VALUE "N".
013500
013600       01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
013700           88  CONTROL-FILE-ERROR         VALUE "Y".
013800           88  CONTROL-FILE-OK            VALUE "N".
013900
014000 PROCEDURE DIVISION.
014100
014200  0000-MAIN-LINE.
014300      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014400      PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
014500          UNTIL END-OF-REQUESTS.
014600      PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
014700      PERFORM 9000-TERMINATE THRU 9000-EXIT.
014800      STOP RUN.
014900
015000  1000-INITIALIZE.
015100      OPEN INPUT TENANT-REQUEST-FILE.
015200      OPEN I-O TENANT-FILE.
015300      OPEN I-O CONTROL-FILE.
015400      OPEN OUTPUT EDIT-LISTING-FILE.
015500      MOVE ZERO TO WS-REQUESTS-READ.
015600      MOVE ZERO TO WS-TENANTS-CREATED.
015700      MOVE ZERO TO WS-REQUESTS-REJECTED.
015800      MOVE 1 TO RPT-PAGE-NUMBER.
015900      SET NOT-END-OF-REQUESTS TO TRUE.
016000      SET CONTROL-FILE-OK TO TRUE.
016100      PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
016200      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
016300  1000-EXIT.
016400      EXIT.
016500
016600  1100-PRINT-HEADINGS.
016700      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
016800          AFTER ADVANCING PAGE.
016900      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
017000          AFTER ADVANCING 2 LINES.
017100      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
017200          AFTER ADVANCING 1 LINE.
017300  1100-EXIT.
017400      EXIT.
017500
017600  1900-READ-NEXT-REQUEST.
017700      READ TENANT-REQUEST-FILE
017800          AT END SET END-OF-REQUESTS TO TRUE.
017900      IF NOT END-OF-REQUESTS
018000          ADD 1 TO WS-REQUESTS-READ.
018100  1900-EXIT.
018200      EXIT.
018300
018400  2000-PROCESS-ONE-REQUEST.
018500      MOVE SPACES TO W-REJECT-REASON.
018600      PERFORM 2100-VALIDATE-TENANT-NAME THRU 2100-EXIT.
018700      IF W-REJECT-REASON = SPACES
018800          PERFORM 2200-CHECK-DUPLICATE-NAME THRU 2200-EXIT.
018900      IF W-REJECT-REASON = SPACES
019000          PERFORM 2300-ASSIGN-NEXT-TENANT-ID THRU 2300-EXIT
019100          PERFORM 2400-WRITE-TENANT-RECORD THRU 2400-EXIT
019200          ADD 1 TO WS-TENANTS-CREATED
019300          MOVE "ACCEPTED - TENANT CREATED" TO RPT-D-RESULT
019400      ELSE
019500          ADD 1 TO WS-REQUESTS-REJECTED
019600          MOVE W-REJECT-REASON TO RPT-D-RESULT.
019700      PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
019800      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
019900  2000-EXIT.
020000      EXIT.
020100
020200  2100-VALIDATE-TENANT-NAME.
020300      MOVE TR-TENANT-NAME TO WS-TRIM-WORK.
020400      PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT.
020500      IF WS-FIELD-IS-BLANK
020600          MOVE "REJECTED - TENANT NAME IS BLANK" TO W-REJECT-REASON.
020700  2100-EXIT.
020800      EXIT.
020900
021000  2200-CHECK-DUPLICATE-NAME.
021100      MOVE TR-TENANT-NAME TO WS-TENANT-NAME-SOUGHT.
021200      PERFORM LOOK-FOR-TENANT-BY-NAME THRU LOOK-FOR-TENANT-BY-NAME-EXIT.
021300      IF WS-TENANT-FOUND
021400          MOVE "REJECTED - TENANT NAME ALREADY EXISTS" TO W-REJECT-REASON.
021500  2200-EXIT.
021600      EXIT.
021700
021800  2300-ASSIGN-NEXT-TENANT-ID.
021900      MOVE 1 TO CONTROL-KEY.
022000      READ CONTROL-FILE
022100          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
022200      IF CONTROL-FILE-ERROR
022300          DISPLAY "TENANT-REGISTRY - CONTROL FILE NOT ON FILE - ABORTING"
022400          PERFORM 9000-TERMINATE THRU 9000-EXIT
022500          STOP RUN.
022600      ADD 1 TO CONTROL-LAST-TENANT.
022700      MOVE CONTROL-LAST-TENANT TO TENANT-ID.
022800      REWRITE CONTROL-RECORD
022900          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
023000      IF CONTROL-FILE-ERROR
023100          DISPLAY "TENANT-REGISTRY - CONTROL FILE REWRITE FAILED - ABORTING"
023200          PERFORM 9000-TERMINATE THRU 9000-EXIT
023300          STOP RUN.
023400  2300-EXIT.
023500      EXIT.
023600
023700  2400-WRITE-TENANT-RECORD.
023800      MOVE TR-TENANT-NAME TO TENANT-NAME.
023900      WRITE TENANT-RECORD
024000          INVALID KEY
024100              MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
024200  2400-EXIT.
024300      EXIT.
024400
024500  2900-PRINT-DETAIL-LINE.
024600      MOVE TR-TENANT-NAME TO RPT-D-TENANT-NAME.
024700      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
024800          AFTER ADVANCING 1 LINE.
024900  2900-EXIT.
025000      EXIT.
025100
025200  8000-PRINT-TOTALS.
025300      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
025400          AFTER ADVANCING 2 LINES.
025500      MOVE "REQUESTS READ" TO RPT-T-LABEL.
025600      MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
025700      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
025800          AFTER ADVANCING 1 LINE.
025900      MOVE "TENANTS CREATED" TO RPT-T-LABEL.
026000      MOVE WS-TENANTS-CREATED TO RPT-T-COUNT.
026100      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026200          AFTER ADVANCING 1 LINE.
026300      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
026400      MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
026500      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026600          AFTER ADVANCING 1 LINE.
026700  8000-EXIT.
026800      EXIT.
026900
027000  9000-TERMINATE.
027100      CLOSE TENANT-REQUEST-FILE.
027200      CLOSE TENANT-FILE.
027300      CLOSE CONTROL-FILE.
027400      CLOSE EDIT-LISTING-FILE.
027500  9000-EXIT.
027600      EXIT.
027700
027800      COPY "PLGENERAL.CBL".
027900      COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
