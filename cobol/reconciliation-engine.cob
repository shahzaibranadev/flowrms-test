000100*****************************************************************
000200* RECONCILIATION-ENGINE
000300* Runs one tenant's matching pass: every OPEN invoice against every
000400* bank transaction not already tied to a CONFIRMED match, scored by
000500* the weighted rule engine in PL-SCORE-PAIR.CBL.  The transaction
000600* file is walked exactly once -- for each unmatched transaction this
000700* program scores it against every OPEN invoice already held in
000800* memory and keeps the winning pair per invoice in WS-BEST-SCORE-
000900* TABLE, rather than re-reading the transaction file once per
001000* invoice the way an early draft of this memo assumed the controller's
001100* office would accept.  At the end of the pass, any invoice whose
001200* best score cleared the 20.00 threshold gets a new MATCH record,
001300* STATUS PROPOSED, unless one already exists for that (tenant,
001400* invoice, transaction) triple.
001500*
001600* 2002-07-19  RLD  CR-1161  first cut -- scored and reported
001700*                  candidates only; no control-file counter existed
001800*                  yet for MATCH-ID, so nothing was written to the
001900*                  match file.
002000* 2002-09-22  RLD  CR-1168  detail line now carries the REASON text
002100*                  from PL-SCORE-PAIR's explanation builder instead
002200*                  of the bare score.
002300* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE and POSTED-DATE already
002400*                  carry four-digit years.  No change required.
002500* 2003-02-18  RLD  CR-1190  added CONTROL-LAST-MATCH to the control
002600*                  file; this program now assigns a real MATCH-ID and
002700*                  writes the PROPOSED record instead of just
002800*                  reporting the candidate.
002900*****************************************************************
003000
003100  IDENTIFICATION DIVISION.
003200  PROGRAM-ID. reconciliation-engine.
003300  AUTHOR. R L DUNCAN.
003400  INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
003500  DATE-WRITTEN. 07/19/02.
003600  DATE-COMPILED.
003700  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003800
003900  ENVIRONMENT DIVISION.
004000     CONFIGURATION SECTION.
004100     SPECIAL-NAMES.
004200         C01 IS TOP-OF-FORM.
004300
004400     INPUT-OUTPUT SECTION.
004500        FILE-CONTROL.
004600
004700           COPY "SLCTL02.CBL".
004800           COPY "SLTEN01.CBL".
004900           COPY "SLINV01.CBL".
005000           COPY "SLBKT01.CBL".
005100           COPY "SLMAT01.CBL".
005200           COPY "SLVND03.CBL".
005300
005400           SELECT PARM-FILE
005500                  ASSIGN TO "RECPARM"
005600                  ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT EDIT-LISTING-FILE
005900                  ASSIGN TO "RECRPT"
006000                  ORGANIZATION IS LINE SEQUENTIAL.
006100
006200  DATA DIVISION.
006300     FILE SECTION.
006400
006500        COPY "FDCTL02.CBL".
006600        COPY "FDTEN01.CBL".
006700        COPY "FDINV01.CBL".
006800        COPY "FDBKT01.CBL".
006900        COPY "FDMAT01.CBL".
007000        COPY "FDVND03.CBL".
007100
007200        FD  PARM-FILE
007300            LABEL RECORDS ARE STANDARD.
007400
007500        01  PARM-RECORD.
007600            05  PM-TENANT-ID               PIC 9(06).
007700            05  FILLER                     PIC X(74).
007800
007900        FD  EDIT-LISTING-FILE
008000            LABEL RECORDS ARE OMITTED.
008100
008200        01  PRINTER-RECORD                 PIC X(80).
008300
008400     WORKING-STORAGE SECTION.
008500
008600        COPY "wscase01.cbl".
008700        COPY "wslookup01.cbl".
008800        COPY "wsdate01.cbl".
008900        COPY "wsscore01.cbl".
009000        COPY "wsexpl01.cbl".
009100        COPY "wstext01.cbl".
009200
009300        01  RPT-TITLE-LINE.
009400            05  FILLER                     PIC X(10) VALUE SPACES.
009500            05  FILLER                     PIC X(28)
009600                                            VALUE "RECONCILIATION CANDIDATE LISTING".
009700            05  FILLER                     PIC X(25) VALUE SPACES.
009800            05  FILLER                     PIC X(06) VALUE "PAGE: ".
009900            05  RPT-PAGE-NUMBER            PIC ZZZ9.
010000            05  FILLER                     PIC X(07) VALUE SPACES.
010100
010200        01  RPT-HEADING-LINE.
010300            05  FILLER                     PIC X(02) VALUE SPACES.
010400            05  FILLER                     PIC X(08) VALUE "INVOICE".
010500            05  FILLER                     PIC X(02) VALUE SPACES.
010600            05  FILLER                     PIC X(08) VALUE "TRANS".
010700            05  FILLER                     PIC X(02) VALUE SPACES.
010800            05  FILLER                     PIC X(06) VALUE "SCORE".
010900            05  FILLER                     PIC X(02) VALUE SPACES.
011000            05  FILLER                     PIC X(50) VALUE "REASON".
011100
011200        01  RPT-RULE-LINE.
011300            05  FILLER                     PIC X(10) VALUE SPACES.
011400            05  FILLER                     PIC X(30)
011500                                            VALUE "------------------------------".
011600            05  FILLER                     PIC X(30)
011700                                            VALUE "------------------------------".
011800            05  FILLER                     PIC X(10) VALUE SPACES.
011900
012000        01  RPT-DETAIL-LINE.
012100            05  FILLER                     PIC X(02) VALUE SPACES.
012200            05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
012300            05  FILLER                     PIC X(02) VALUE SPACES.
012400            05  RPT-D-TRANS-ID             PIC ZZZZZ9.
012500            05  FILLER                     PIC X(02) VALUE SPACES.
012600            05  RPT-D-SCORE                PIC ZZ9.99.
012700            05  FILLER                     PIC X(02) VALUE SPACES.
012800            05  RPT-D-REASON               PIC X(54).
012900
013000        01  RPT-TOTAL-LINE.
013100            05  FILLER                     PIC X(10) VALUE SPACES.
013200            05  RPT-T-LABEL                PIC X(30).
013300            05  FILLER                     PIC X(05) VALUE SPACES.
013400            05  RPT-T-COUNT                PIC ZZZ,ZZ9.
013500            05  FILLER                     PIC X(28) VALUE SPACES.
013600
013700        01  W-INVOICE-TABLE.
013800            05  W-INV-ENTRY OCCURS 200 TIMES.
013900                10  WI-INVOICE-ID          PIC 9(06).
014000                10  WI-VENDOR-ID           PIC 9(06).
014100                10  WI-INVOICE-NUMBER      PIC X(20).
014200                10  WI-INVOICE-AMOUNT      PIC S9(08)V99.
014300                10  WI-CURRENCY-CODE       PIC X(03).
014400                10  WI-INVOICE-DATE        PIC 9(08).
014500                10  WI-DESCRIPTION         PIC X(40).
014600                10  WI-VENDOR-NAME         PIC X(30).
014700            05  FILLER                     PIC X(01).
014800
014900        01  W-CONFIRMED-TABLE.
015000            05  W-CONFIRMED-ENTRY OCCURS 200 TIMES
015100                                          PIC 9(06).
015200            05  FILLER                     PIC X(02).
015300
015400        01  W-ENGINE-SWITCHES.
015500            05  W-INV-IX                   PIC 9(03) COMP.
015600            05  W-CONFIRMED-IX             PIC 9(03) COMP.
015700            05  W-CONFIRMED-COUNT          PIC 9(03) COMP.
015800            05  W-END-OF-INVOICE-SWITCH    PIC X(01).
015900                88  W-NO-MORE-INVOICES     VALUE "Y".
016000                88  W-MORE-INVOICES        VALUE "N".
016100            05  W-END-OF-TRANS-SWITCH      PIC X(01).
016200                88  W-NO-MORE-TRANS        VALUE "Y".
016300                88  W-MORE-TRANS           VALUE "N".
016400            05  W-END-OF-MATCH-SWITCH      PIC X(01).
016500                88  W-NO-MORE-MATCHES      VALUE "Y".
016600                88  W-MORE-MATCHES         VALUE "N".
016700            05  W-TRANS-ALREADY-CONFIRMED  PIC X(01).
016800                88  W-TRANS-IS-CONFIRMED   VALUE "Y".
016900                88  W-TRANS-NOT-CONFIRMED  VALUE "N".
017000            05  W-EXISTING-MATCH-SWITCH    PIC X(01).
017100                88  W-MATCH-ALREADY-ON-FILE VALUE "Y".
017200                88  W-MATCH-NOT-ON-FILE    VALUE "N".
017300
017400  PROCEDURE DIVISION.
017500  0000-MAIN-LINE.
017600      PERFORM 1000-INITIALIZE.
017700      PERFORM 4000-SCORE-ALL-CANDIDATES.
017800      PERFORM 6000-WRITE-PROPOSED-MATCHES.
017900      PERFORM 7000-PRINT-TENANT-TOTALS.
018000      PERFORM 9000-TERMINATE.
018100      STOP RUN.
018200
018300  1000-INITIALIZE.
018400      OPEN INPUT PARM-FILE.
018500      OPEN I-O CONTROL-FILE.
018600      OPEN I-O TENANT-FILE.
018700      OPEN I-O INVOICE-FILE.
018800      OPEN I-O BANK-TRANSACTION-FILE.
018900      OPEN I-O MATCH-FILE.
019000      OPEN I-O VENDOR-FILE.
019100      OPEN OUTPUT EDIT-LISTING-FILE.
019200      READ PARM-FILE
019300          AT END
019400              DISPLAY "RECONCILIATION-ENGINE - NO PARAMETER RECORD ON FILE"
019500              PERFORM 9000-TERMINATE
019600              STOP RUN.
019700      MOVE ZERO TO WS-OPEN-INVOICE-COUNT.
019800      MOVE ZERO TO WS-UNMATCHED-TRANS-COUNT.
019900      MOVE ZERO TO WS-CANDIDATE-COUNT.
020000      MOVE ZERO TO W-INV-IX.
020100      MOVE ZERO TO W-CONFIRMED-COUNT.
020200      PERFORM 1050-VERIFY-TENANT-ON-FILE.
020300      PERFORM 1100-PRINT-HEADINGS.
020400      PERFORM 2000-LOAD-OPEN-INVOICES.
020500      PERFORM 3000-LOAD-CONFIRMED-MATCHES.
020600  1000-EXIT.
020700      EXIT.
020800
020900  1050-VERIFY-TENANT-ON-FILE.
021000      MOVE PM-TENANT-ID TO WS-TENANT-ID-SOUGHT.
021100      MOVE PM-TENANT-ID TO TENANT-ID.
021200      READ TENANT-FILE
021300          INVALID KEY
021400              DISPLAY "RECONCILIATION-ENGINE - TENANT NOT ON FILE - "
021500                  PM-TENANT-ID
021600              PERFORM 9000-TERMINATE
021700              STOP RUN.
021800  1050-EXIT.
021900      EXIT.
022000
022100  1100-PRINT-HEADINGS.
022200      MOVE SPACES TO PRINTER-RECORD.
022300      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
022400          AFTER ADVANCING PAGE.
022500      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
022600          AFTER ADVANCING 2 LINES.
022700      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
022800          AFTER ADVANCING 1 LINE.
022900  1100-EXIT.
023000      EXIT.
023100
023200*****************************************************************
023300* Loads every OPEN invoice of the tenant into memory (the
023400* INV-TENANT-ID/INV-STATUS alternate key gets us straight to them),
023500* looks up the vendor name once per invoice for the text-similarity
023600* component, and zeroes that invoice's best-candidate slot.  Capped
023700* at 200 rows -- the same cap the best-score table carries.
023800*****************************************************************
023900  2000-LOAD-OPEN-INVOICES.
024000      SET INV-STATUS-OPEN TO TRUE.
024100      MOVE PM-TENANT-ID TO INV-TENANT-ID.
024200      START INVOICE-FILE KEY IS = INV-TENANT-ID INV-STATUS
024300          INVALID KEY
024400              SET W-NO-MORE-INVOICES TO TRUE
024500              GO TO 2000-EXIT.
024600      SET W-MORE-INVOICES TO TRUE.
024700  2000-LOAD-INVOICE-LOOP.
024800      READ INVOICE-FILE NEXT RECORD
024900          AT END
025000              SET W-NO-MORE-INVOICES TO TRUE.
025100      IF W-NO-MORE-INVOICES
025200          GO TO 2000-EXIT.
025300      IF INV-TENANT-ID NOT = PM-TENANT-ID OR NOT INV-STATUS-OPEN
025400          SET W-NO-MORE-INVOICES TO TRUE
025500          GO TO 2000-EXIT.
025600      IF WS-OPEN-INVOICE-COUNT < 200
025700          ADD 1 TO WS-OPEN-INVOICE-COUNT
025800          MOVE WS-OPEN-INVOICE-COUNT TO W-INV-IX
025900          MOVE INVOICE-ID       TO WI-INVOICE-ID (W-INV-IX)
026000          MOVE INV-VENDOR-ID    TO WI-VENDOR-ID (W-INV-IX)
026100          MOVE INVOICE-NUMBER   TO WI-INVOICE-NUMBER (W-INV-IX)
026200          MOVE INVOICE-AMOUNT   TO WI-INVOICE-AMOUNT (W-INV-IX)
026300          MOVE INV-CURRENCY-CODE TO WI-CURRENCY-CODE (W-INV-IX)
026400          MOVE INVOICE-DATE     TO WI-INVOICE-DATE (W-INV-IX)
026500          MOVE INV-DESCRIPTION  TO WI-DESCRIPTION (W-INV-IX)
026600          PERFORM 2100-LOOKUP-VENDOR-NAME
026700          MOVE ZERO  TO WS-BEST-SCORE (W-INV-IX)
026800          MOVE ZERO  TO WS-BEST-INVOICE-ID (W-INV-IX)
026900          MOVE ZERO  TO WS-BEST-TRANS-ID (W-INV-IX)
027000          MOVE SPACES TO WS-BEST-REASON (W-INV-IX).
027100      GO TO 2000-LOAD-INVOICE-LOOP.
027200  2000-EXIT.
027300      EXIT.
027400
027500  2100-LOOKUP-VENDOR-NAME.
027600      MOVE SPACES TO WI-VENDOR-NAME (W-INV-IX).
027700      IF WI-VENDOR-ID (W-INV-IX) NOT = ZERO
027800          MOVE WI-VENDOR-ID (W-INV-IX) TO VENDOR-ID
027900          READ VENDOR-FILE
028000              INVALID KEY
028100                  MOVE SPACES TO WI-VENDOR-NAME (W-INV-IX)
028200              NOT INVALID KEY
028300                  MOVE VENDOR-NAME TO WI-VENDOR-NAME (W-INV-IX).
028400  2100-EXIT.
028500      EXIT.
028600
028700*****************************************************************
028800* Only a CONFIRMED match takes a transaction out of the unmatched
028900* pool -- PROPOSED ones do not.  One pass over the tenant's whole
029000* match file (the composite alternate key starts with MAT-TENANT-ID,
029100* so a partial-key START gets us to the first row and a sequential
029200* read carries us through every match this tenant has) builds the
029300* exclusion table the transaction pass checks against.
029400*****************************************************************
029500  3000-LOAD-CONFIRMED-MATCHES.
029600      MOVE PM-TENANT-ID TO MAT-TENANT-ID.
029700      MOVE ZERO TO MAT-INVOICE-ID.
029800      MOVE ZERO TO MAT-TRANS-ID.
029900      START MATCH-FILE KEY IS = MAT-TENANT-ID MAT-INVOICE-ID MAT-TRANS-ID
030000          INVALID KEY
030100              SET W-NO-MORE-MATCHES TO TRUE
030200              GO TO 3000-EXIT.
030300      SET W-MORE-MATCHES TO TRUE.
030400  3000-LOAD-MATCH-LOOP.
030500      READ MATCH-FILE NEXT RECORD
030600          AT END
030700              SET W-NO-MORE-MATCHES TO TRUE.
030800      IF W-NO-MORE-MATCHES
030900          GO TO 3000-EXIT.
031000      IF MAT-TENANT-ID NOT = PM-TENANT-ID
031100          SET W-NO-MORE-MATCHES TO TRUE
031200          GO TO 3000-EXIT.
031300      IF MAT-STATUS-CONFIRMED AND W-CONFIRMED-COUNT < 200
031400          ADD 1 TO W-CONFIRMED-COUNT
031500          MOVE W-CONFIRMED-COUNT TO W-CONFIRMED-IX
031600          MOVE MAT-TRANS-ID TO W-CONFIRMED-ENTRY (W-CONFIRMED-IX).
031700      GO TO 3000-LOAD-MATCH-LOOP.
031800  3000-EXIT.
031900      EXIT.
032000
032100  3100-CHECK-TRANS-ALREADY-CONFIRMED.
032200      SET W-TRANS-NOT-CONFIRMED TO TRUE.
032300      MOVE ZERO TO W-CONFIRMED-IX.
032400  3100-CHECK-LOOP.
032500      IF W-CONFIRMED-IX >= W-CONFIRMED-COUNT
032600          GO TO 3100-EXIT.
032700      ADD 1 TO W-CONFIRMED-IX.
032800      IF W-CONFIRMED-ENTRY (W-CONFIRMED-IX) = TRANS-ID
032900          SET W-TRANS-IS-CONFIRMED TO TRUE
033000          GO TO 3100-EXIT.
033100      GO TO 3100-CHECK-LOOP.
033200  3100-EXIT.
033300      EXIT.
033400
033500*****************************************************************
033600* The transaction file is read exactly once for this tenant.  Every
033700* transaction not already tied to a CONFIRMED match is scored against
033800* every OPEN invoice held in memory; 4100/4200 do the inner walk and
033900* 5000-KEEP-BEST-CANDIDATE decides whether this pair beats whatever
034000* this invoice's best candidate was before.
034100*****************************************************************
034200  4000-SCORE-ALL-CANDIDATES.
034300      MOVE PM-TENANT-ID TO TRN-TENANT-ID.
034400      START BANK-TRANSACTION-FILE KEY IS = TRN-TENANT-ID
034500          INVALID KEY
034600              SET W-NO-MORE-TRANS TO TRUE
034700              GO TO 4000-EXIT.
034800      SET W-MORE-TRANS TO TRUE.
034900  4000-TRANS-LOOP.
035000      READ BANK-TRANSACTION-FILE NEXT RECORD
035100          AT END
035200              SET W-NO-MORE-TRANS TO TRUE.
035300      IF W-NO-MORE-TRANS
035400          GO TO 4000-EXIT.
035500      IF TRN-TENANT-ID NOT = PM-TENANT-ID
035600          SET W-NO-MORE-TRANS TO TRUE
035700          GO TO 4000-EXIT.
035800      PERFORM 3100-CHECK-TRANS-ALREADY-CONFIRMED.
035900      IF W-TRANS-NOT-CONFIRMED
036000          ADD 1 TO WS-UNMATCHED-TRANS-COUNT
036100          PERFORM 4100-SCORE-TRANSACTION-AGAINST-INVOICES.
036200      GO TO 4000-TRANS-LOOP.
036300  4000-EXIT.
036400      EXIT.
036500
036600  4100-SCORE-TRANSACTION-AGAINST-INVOICES.
036700      PERFORM 4200-SCORE-ONE-PAIR
036800          VARYING W-INV-IX FROM 1 BY 1
036900          UNTIL W-INV-IX > WS-OPEN-INVOICE-COUNT.
037000  4100-EXIT.
037100      EXIT.
037200
037300  4200-SCORE-ONE-PAIR.
037400      IF WI-CURRENCY-CODE (W-INV-IX) = TRN-CURRENCY-CODE
037500          MOVE WI-INVOICE-NUMBER (W-INV-IX) TO INVOICE-NUMBER
037600          MOVE WI-INVOICE-AMOUNT (W-INV-IX) TO INVOICE-AMOUNT
037700          MOVE WI-CURRENCY-CODE (W-INV-IX)  TO INV-CURRENCY-CODE
037800          MOVE WI-INVOICE-DATE (W-INV-IX)   TO INVOICE-DATE
037900          MOVE WI-DESCRIPTION (W-INV-IX)    TO INV-DESCRIPTION
038000          MOVE WI-VENDOR-NAME (W-INV-IX)    TO VND-NAME-FOR-SCORING
038100          PERFORM SCORE-INVOICE-AGAINST-TRANSACTION
038200              THRU SCORE-INVOICE-AGAINST-TRANSACTION-EXIT
038300          PERFORM 5000-KEEP-BEST-CANDIDATE.
038400  4200-EXIT.
038500      EXIT.
038600
038700*****************************************************************
038800* Strictly-greater replaces; first candidate encountered wins a tie,
038900* so the compare below never fires on an equal score once a slot is
039000* occupied.
039100*****************************************************************
039200  5000-KEEP-BEST-CANDIDATE.
039300      IF WS-CANDIDATE-SCORE NOT < WS-MIN-SCORE-THRESHOLD
039400          IF WS-CANDIDATE-SCORE > WS-BEST-SCORE (W-INV-IX)
039500              MOVE WI-INVOICE-ID (W-INV-IX) TO WS-BEST-INVOICE-ID (W-INV-IX)
039600              MOVE TRANS-ID                 TO WS-BEST-TRANS-ID (W-INV-IX)
039700              MOVE WS-CANDIDATE-SCORE        TO WS-BEST-SCORE (W-INV-IX)
039800              MOVE WS-REASON-LINE            TO WS-BEST-REASON (W-INV-IX).
039900  5000-EXIT.
040000      EXIT.
040100
040200*****************************************************************
040300* Walks the invoice table one last time; any invoice whose best
040400* candidate cleared the threshold gets written unless a MATCH record
040500* already exists for this exact (tenant, invoice, transaction) triple
040600* -- a second pass at the same OPEN invoices would otherwise propose
040700* the same pair over again.
040800*****************************************************************
040900  6000-WRITE-PROPOSED-MATCHES.
041000      MOVE ZERO TO W-INV-IX.
041100  6000-WRITE-LOOP.
041200      IF W-INV-IX >= WS-OPEN-INVOICE-COUNT
041300          GO TO 6000-EXIT.
041400      ADD 1 TO W-INV-IX.
041500      IF WS-BEST-SCORE (W-INV-IX) NOT < WS-MIN-SCORE-THRESHOLD
041600          PERFORM 6100-CHECK-EXISTING-MATCH
041700          IF W-MATCH-NOT-ON-FILE
041800              PERFORM 6200-ASSIGN-NEXT-MATCH-ID
041900              PERFORM 6300-WRITE-ONE-MATCH-RECORD
042000              ADD 1 TO WS-CANDIDATE-COUNT
042100              PERFORM 6900-PRINT-DETAIL-LINE.
042200      GO TO 6000-WRITE-LOOP.
042300  6000-EXIT.
042400      EXIT.
042500
042600  6100-CHECK-EXISTING-MATCH.
042700      SET W-MATCH-NOT-ON-FILE TO TRUE.
042800      MOVE PM-TENANT-ID              TO MAT-TENANT-ID.
042900      MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO MAT-INVOICE-ID.
043000      MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO MAT-TRANS-ID.
043100      START MATCH-FILE KEY IS = MAT-TENANT-ID MAT-INVOICE-ID MAT-TRANS-ID
043200          INVALID KEY
043300              GO TO 6100-EXIT.
043400      READ MATCH-FILE NEXT RECORD
043500          AT END
043600              GO TO 6100-EXIT.
043700      IF MAT-TENANT-ID = PM-TENANT-ID
043800              AND MAT-INVOICE-ID = WS-BEST-INVOICE-ID (W-INV-IX)
043900              AND MAT-TRANS-ID = WS-BEST-TRANS-ID (W-INV-IX)
044000          SET W-MATCH-ALREADY-ON-FILE TO TRUE.
044100  6100-EXIT.
044200      EXIT.
044300
044400  6200-ASSIGN-NEXT-MATCH-ID.
044500      MOVE 1 TO CONTROL-KEY.
044600      READ CONTROL-FILE
044700          INVALID KEY
044800              DISPLAY "RECONCILIATION-ENGINE - CONTROL FILE READ ERROR"
044900              PERFORM 9000-TERMINATE
045000              STOP RUN.
045100      ADD 1 TO CONTROL-LAST-MATCH.
045200      MOVE CONTROL-LAST-MATCH TO MATCH-ID.
045300      REWRITE CONTROL-RECORD
045400          INVALID KEY
045500              DISPLAY "RECONCILIATION-ENGINE - CONTROL FILE REWRITE ERROR"
045600              PERFORM 9000-TERMINATE
045700              STOP RUN.
045800  6200-EXIT.
045900      EXIT.
046000
046100  6300-WRITE-ONE-MATCH-RECORD.
046200      MOVE PM-TENANT-ID                  TO MAT-TENANT-ID.
046300      MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO MAT-INVOICE-ID.
046400      MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO MAT-TRANS-ID.
046500      MOVE WS-BEST-SCORE (W-INV-IX)      TO MATCH-SCORE.
046600      SET MAT-STATUS-PROPOSED TO TRUE.
046700      WRITE MATCH-RECORD
046800          INVALID KEY
046900              DISPLAY "RECONCILIATION-ENGINE - DUPLICATE MATCH-ID - "
047000                  MATCH-ID.
047100  6300-EXIT.
047200      EXIT.
047300
047400  6900-PRINT-DETAIL-LINE.
047500      MOVE SPACES TO RPT-DETAIL-LINE.
047600      MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO RPT-D-INVOICE-ID.
047700      MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO RPT-D-TRANS-ID.
047800      MOVE WS-BEST-SCORE (W-INV-IX)      TO RPT-D-SCORE.
047900      MOVE WS-BEST-REASON (W-INV-IX)     TO RPT-D-REASON.
048000      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
048100          AFTER ADVANCING 1 LINE.
048200  6900-EXIT.
048300      EXIT.
048400
048500  7000-PRINT-TENANT-TOTALS.
048600      MOVE SPACES TO RPT-TOTAL-LINE.
048700      MOVE "OPEN INVOICES READ" TO RPT-T-LABEL.
048800      MOVE WS-OPEN-INVOICE-COUNT TO RPT-T-COUNT.
048900      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
049000          AFTER ADVANCING 2 LINES.
049100      MOVE "UNMATCHED TRANSACTIONS READ" TO RPT-T-LABEL.
049200      MOVE WS-UNMATCHED-TRANS-COUNT TO RPT-T-COUNT.
049300      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
049400          AFTER ADVANCING 1 LINE.
049500      MOVE "CANDIDATES PRODUCED" TO RPT-T-LABEL.
049600      MOVE WS-CANDIDATE-COUNT TO RPT-T-COUNT.
049700      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
049800          AFTER ADVANCING 1 LINE.
049900  7000-EXIT.
050000      EXIT.
050100
050200  9000-TERMINATE.
050300      CLOSE PARM-FILE.
050400      CLOSE CONTROL-FILE.
050500      CLOSE TENANT-FILE.
050600      CLOSE INVOICE-FILE.
050700      CLOSE BANK-TRANSACTION-FILE.
050800      CLOSE MATCH-FILE.
050900      CLOSE VENDOR-FILE.
051000      CLOSE EDIT-LISTING-FILE.
051100  9000-EXIT.
051200      EXIT.
051300
051400  COPY "PLGENERAL.CBL".
051500  COPY "PLDATE.CBL".
051600  COPY "PL-TEXT-SIMILARITY.CBL".
051700  COPY "PL-SCORE-PAIR.CBL".
