000100*****************************************************************
000200* PLGENERAL.CBL
000300* General-purpose paragraphs COPYd at the tail of the PROCEDURE
000400* DIVISION in every program that needs them -- trimming trailing
000500* blanks, folding a field to upper case, and a blank-field test.
000600* Grown from the vendor-maintenance upper-case fold; the trim
000700* and blank-check paragraphs were added once the batch edit
000800* routines needed to tell "not supplied" from "supplied as
000900* spaces" the same way for every optional field in the system.
001000*
001100* 1994-05-02  TGM  first cut -- FOLD-TO-UPPER-CASE only.
001200* 2001-04-09  RLD  CR-1098  added TRIM-TRAILING-BLANKS and
001300*                  TEST-FIELD-FOR-BLANK for the invoice and
001400*                  vendor batch edits.
001500*****************************************************************
001600
001700  FOLD-TO-UPPER-CASE.
001800      INSPECT WS-TRIM-WORK
001900          CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
002000  FOLD-TO-UPPER-CASE-EXIT.
002100      EXIT.
002200
002300  TRIM-TRAILING-BLANKS.
002400      MOVE ZERO TO WS-TRIM-LENGTH.
002500      MOVE 40 TO WS-TRIM-SUBSCRIPT.
002600  TRIM-TRAILING-BLANKS-LOOP.
002700      IF WS-TRIM-SUBSCRIPT < 1
002800          GO TO TRIM-TRAILING-BLANKS-EXIT.
002900      IF WS-TRIM-WORK-R (WS-TRIM-SUBSCRIPT) NOT = SPACE
003000          MOVE WS-TRIM-SUBSCRIPT TO WS-TRIM-LENGTH
003100          GO TO TRIM-TRAILING-BLANKS-EXIT.
003200      SUBTRACT 1 FROM WS-TRIM-SUBSCRIPT.
003300      GO TO TRIM-TRAILING-BLANKS-LOOP.
003400  TRIM-TRAILING-BLANKS-EXIT.
003500      EXIT.
003600
003700  TEST-FIELD-FOR-BLANK.
003800      SET WS-FIELD-NOT-BLANK TO TRUE.
003900      IF WS-TRIM-WORK = SPACES
004000          SET WS-FIELD-IS-BLANK TO TRUE.
004100  TEST-FIELD-FOR-BLANK-EXIT.
004200      EXIT.
