000100*****************************************************************
000200* INVOICE-MAINTENANCE
000300* Loads a batch of invoice-create requests against the INVOICE
000400* master, one tenant at a time.  The owning tenant has to be on
000500* file (LOOK-FOR-TENANT-BY-ID gates the request the same way it
000600* gates a vendor-load request); the amount must be a positive
000700* figure; the currency code is trimmed, upper-cased and defaulted
000800* to USD when the caller leaves it blank; the business invoice
000900* number is optional but when it is supplied it cannot be blank
001000* and it cannot already be on file for that tenant.  Every
001100* invoice this program writes comes onto the file STATUS OPEN --
001200* nothing in this translatable slice ever creates one any other
001300* way.
001400*
001500* 2001-04-09  RLD  CR-1098  first cut, built off the old voucher-
001600*                  maintenance ADD-MODULE's edit sequence, with
001700*                  the duplicate-number check split out the way
001800*                  CR-1055 split the vendor-name check.
001900* 2001-09-17  RLD  CR-1110  added the tenant-existence gate.
002000* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE is a YYYYMMDD field
002100*                  with a four-digit year already; no two-digit-
002200*                  century storage anywhere on this record.  No
002300*                  change required.
002400* 2008-07-14  RLD  CR-1344  added the currency-code edit (trim,
002500*                  upper-case, default to USD) when the bank-
002600*                  transaction side of the shop started asking for
002700*                  the same rule on invoices, so the reconciliation
002800*                  engine's currency-equality test would not be
002900*                  comparing a blank against "USD".
003000*****************************************************************
003100
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. invoice-maintenance.
003400 AUTHOR. R L DUNCAN.
003500 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
003600 DATE-WRITTEN. 04/09/01.
003700 DATE-COMPILED.
003800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100    CONFIGURATION SECTION.
004200    SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400
004500    INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700
004800          COPY "SLCTL02.CBL".
004900          COPY "SLTEN01.CBL".
005000          COPY "SLINV01.CBL".
005100
005200          SELECT INVOICE-REQUEST-FILE
005300                 ASSIGN TO "INVREQ"
005400                 ORGANIZATION IS SEQUENTIAL.
005500
005600          SELECT EDIT-LISTING-FILE
005700                 ASSIGN TO "INVRPT"
005800                 ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100    FILE SECTION.
006200
006300       COPY "FDCTL02.CBL".
006400       COPY "FDTEN01.CBL".
006500       COPY "FDINV01.CBL".
006600
006700       FD  INVOICE-REQUEST-FILE
006800           LABEL RECORDS ARE STANDARD.
006900
007000       01  INVOICE-REQUEST-RECORD.
007100           05  IR-TENANT-ID               PIC 9(06).
007200           05  IR-VENDOR-ID               PIC 9(06).
007300           05  IR-INVOICE-NUMBER          PIC X(20).
007400           05  IR-INVOICE-AMOUNT          PIC S9(08)V99.
007500           05  IR-CURRENCY-CODE           PIC X(03).
007600           05  IR-INVOICE-DATE            PIC 9(08).
007700           05  IR-DESCRIPTION             PIC X(40).
007800           05  FILLER                     PIC X(07).
007900
008000       FD  EDIT-LISTING-FILE
008100           LABEL RECORDS ARE OMITTED.
008200
008300       01  PRINTER-RECORD                 PIC X(80).
008400
008500    WORKING-STORAGE SECTION.
008600
008700       COPY "wscase01.cbl".
008800       COPY "wslookup01.cbl".
008900
009000       01  RPT-TITLE-LINE.
009100           05  FILLER                     PIC X(10) VALUE SPACES.
009200           05  FILLER                     PIC X(28)
009300                                           VALUE "INVOICE MAINTENANCE LISTING".
009400           05  FILLER                     PIC X(25) VALUE SPACES.
009500           05  FILLER                     PIC X(06) VALUE "PAGE: ".
009600           05  RPT-PAGE-NUMBER            PIC ZZZ9.
009700           05  FILLER                     PIC X(07) VALUE SPACES.
009800
009900       01  RPT-HEADING-LINE.
010000           05  FILLER                     PIC X(04) VALUE SPACES.
010100           05  FILLER                     PIC X(08) VALUE "TENANT".
010200           05  FILLER                     PIC X(02) VALUE SPACES.
010300           05  FILLER                     PIC X(18) VALUE "INVOICE NUMBER".
010400           05  FILLER                     PIC X(04) VALUE SPACES.
010500           05  FILLER                     PIC X(12) VALUE "AMOUNT".
010600           05  FILLER                     PIC X(04) VALUE SPACES.
010700           05  FILLER                     PIC X(28) VALUE "RESULT".
010800
010900       01  RPT-RULE-LINE.
011000           05  FILLER                     PIC X(10) VALUE SPACES.
011100           05  FILLER                     PIC X(30)
011200                                           VALUE "------------------------------".
011300           05  FILLER                     PIC X(30)
011400                                           VALUE "------------------------------".
011500           05  FILLER                     PIC X(10) VALUE SPACES.
011600
011700       01  RPT-DETAIL-LINE.
011800           05  FILLER                     PIC X(04) VALUE SPACES.
011900           05  RPT-D-TENANT-ID            PIC ZZZZZ9.
012000           05  FILLER                     PIC X(02) VALUE SPACES.
012100           05  RPT-D-INVOICE-NUMBER       PIC X(20).
012200           05  FILLER                     PIC X(02) VALUE SPACES.
012300           05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
012400           05  FILLER                     PIC X(02) VALUE SPACES.
012500           05  RPT-D-RESULT               PIC X(29).
012600
012700       01  RPT-TOTAL-LINE.
012800           05  FILLER                     PIC X(10) VALUE SPACES.
012900           05  RPT-T-LABEL                PIC X(30).
013000           05  FILLER                     PIC X(05) VALUE SPACES.
013100           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
013200           05  FILLER                     PIC X(28) VALUE SPACES.
013300
013400       01  W-CONTROL-COUNTERS.
013500           05  WS-REQUESTS-READ           PIC 9(06) COMP.
013600           05  WS-INVOICES-CREATED        PIC 9(06) COMP.
013700           05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
013800           05  FILLER                     PIC X(02).
013900
014000       01  W-REJECT-REASON                PIC X(29).
014100
014200       01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
014300           88  END-OF-REQUESTS            VALUE "Y".
014400           88  NOT-END-OF-REQUESTS        VALUE "N".
014500
014600       01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
014700           88  CONTROL-FILE-ERROR         VALUE "Y".
014800           88  CONTROL-FILE-OK            VALUE "N".
014900
015000 PROCEDURE DIVISION.
015100
015200  0000-MAIN-LINE.
015300      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015400      PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
015500          UNTIL END-OF-REQUESTS.
015600      PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
015700      PERFORM 9000-TERMINATE THRU 9000-EXIT.
015800      STOP RUN.
015900
016000  1000-INITIALIZE.
016100      OPEN INPUT INVOICE-REQUEST-FILE.
016200      OPEN INPUT TENANT-FILE.
016300      OPEN I-O INVOICE-FILE.
016400      OPEN I-O CONTROL-FILE.
016500      OPEN OUTPUT EDIT-LISTING-FILE.
016600      MOVE ZERO TO WS-REQUESTS-READ.
016700      MOVE ZERO TO WS-INVOICES-CREATED.
016800      MOVE ZERO TO WS-REQUESTS-REJECTED.
016900      MOVE 1 TO RPT-PAGE-NUMBER.
017000      SET NOT-END-OF-REQUESTS TO TRUE.
017100      SET CONTROL-FILE-OK TO TRUE.
017200      PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
017300      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
017400  1000-EXIT.
017500      EXIT.
017600
017700  1100-PRINT-HEADINGS.
017800      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
017900          AFTER ADVANCING PAGE.
018000      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
018100          AFTER ADVANCING 2 LINES.
018200      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
018300          AFTER ADVANCING 1 LINE.
018400  1100-EXIT.
018500      EXIT.
018600
018700  1900-READ-NEXT-REQUEST.
018800      READ INVOICE-REQUEST-FILE
018900          AT END SET END-OF-REQUESTS TO TRUE.
019000      IF NOT END-OF-REQUESTS
019100          ADD 1 TO WS-REQUESTS-READ.
019200  1900-EXIT.
019300      EXIT.
019400
019500  2000-PROCESS-ONE-REQUEST.
019600      MOVE SPACES TO W-REJECT-REASON.
019700      PERFORM 2050-VERIFY-TENANT-ON-FILE THRU 2050-EXIT.
019800      IF W-REJECT-REASON = SPACES
019900          PERFORM 2000-VALIDATE-INVOICE THRU 2000-VALIDATE-INVOICE-EXIT.
020000      IF W-REJECT-REASON = SPACES
020100          PERFORM 2400-CHECK-DUPLICATE-INVOICE-NUMBER THRU
020200                  2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
020300      IF W-REJECT-REASON = SPACES
020400          PERFORM 2600-ASSIGN-NEXT-INVOICE-ID THRU
020500                  2600-ASSIGN-NEXT-INVOICE-ID-EXIT
020600          PERFORM 2700-WRITE-INVOICE-RECORD THRU
020700                  2700-WRITE-INVOICE-RECORD-EXIT
020800          ADD 1 TO WS-INVOICES-CREATED
020900          MOVE "ACCEPTED - INVOICE CREATED" TO RPT-D-RESULT
021000      ELSE
021100          ADD 1 TO WS-REQUESTS-REJECTED
021200          MOVE W-REJECT-REASON TO RPT-D-RESULT.
021300      PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
021400      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
021500  2000-EXIT.
021600      EXIT.
021700
021800  2050-VERIFY-TENANT-ON-FILE.
021900      MOVE IR-TENANT-ID TO WS-TENANT-ID-SOUGHT.
022000      PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
022100      IF WS-TENANT-NOT-FOUND
022200          MOVE "REJECTED - TENANT NOT ON FILE" TO W-REJECT-REASON.
022300  2050-EXIT.
022400      EXIT.
022500
022600  2000-VALIDATE-INVOICE.
022700      IF IR-INVOICE-AMOUNT NOT > ZERO
022800          MOVE "REJECTED - AMOUNT NOT > ZERO" TO W-REJECT-REASON
022900          GO TO 2000-VALIDATE-INVOICE-EXIT.
023000      IF IR-INVOICE-NUMBER NOT = SPACES
023100          MOVE IR-INVOICE-NUMBER TO WS-TRIM-WORK
023200          PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT
023300          IF WS-FIELD-IS-BLANK
023400              MOVE "REJECTED - INVOICE NUM BLANK" TO W-REJECT-REASON
023500              GO TO 2000-VALIDATE-INVOICE-EXIT.
023600      PERFORM 2010-DEFAULT-CURRENCY-CODE THRU 2010-DEFAULT-CURRENCY-CODE-EXIT.
023700  2000-VALIDATE-INVOICE-EXIT.
023800      EXIT.
023900
024000  2010-DEFAULT-CURRENCY-CODE.
024100      IF IR-CURRENCY-CODE = SPACES
024200          MOVE "USD" TO IR-CURRENCY-CODE
024300      ELSE
024400          MOVE IR-CURRENCY-CODE TO WS-TRIM-WORK
024500          PERFORM FOLD-TO-UPPER-CASE THRU FOLD-TO-UPPER-CASE-EXIT
024600          MOVE WS-TRIM-WORK (1:3) TO IR-CURRENCY-CODE.
024700  2010-DEFAULT-CURRENCY-CODE-EXIT.
024800      EXIT.
024900
025000  2400-CHECK-DUPLICATE-INVOICE-NUMBER.
025100      IF IR-INVOICE-NUMBER = SPACES
025200          GO TO 2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
025300      MOVE IR-TENANT-ID TO WS-INVOICE-TENANT-SOUGHT.
025400      MOVE IR-INVOICE-NUMBER TO WS-INVOICE-NUMBER-SOUGHT.
025500      PERFORM LOOK-FOR-INVOICE-BY-NUMBER THRU
025600              LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
025700      IF WS-INVOICE-FOUND
025800          MOVE "REJECTED - DUPLICATE INV NUM" TO W-REJECT-REASON.
025900  2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
026000      EXIT.
026100
026200  2600-ASSIGN-NEXT-INVOICE-ID.
026300      MOVE 1 TO CONTROL-KEY.
026400      READ CONTROL-FILE
026500          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
026600      IF CONTROL-FILE-ERROR
026700          DISPLAY "INVOICE-MAINTENANCE - CONTROL FILE NOT ON FILE - ABORTING"
026800          PERFORM 9000-TERMINATE THRU 9000-EXIT
026900          STOP RUN.
027000      ADD 1 TO CONTROL-LAST-INVOICE.
027100      MOVE CONTROL-LAST-INVOICE TO INVOICE-ID.
027200      REWRITE CONTROL-RECORD
027300          INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
027400      IF CONTROL-FILE-ERROR
027500          DISPLAY "INVOICE-MAINTENANCE - CONTROL FILE REWRITE FAILED - ABORTING"
027600          PERFORM 9000-TERMINATE THRU 9000-EXIT
027700          STOP RUN.
027800  2600-ASSIGN-NEXT-INVOICE-ID-EXIT.
027900      EXIT.
028000
028100  2700-WRITE-INVOICE-RECORD.
028200      MOVE IR-TENANT-ID TO INV-TENANT-ID.
028300      MOVE IR-VENDOR-ID TO INV-VENDOR-ID.
028400      MOVE IR-INVOICE-NUMBER TO INVOICE-NUMBER.
028500      MOVE IR-INVOICE-AMOUNT TO INVOICE-AMOUNT.
028600      MOVE IR-CURRENCY-CODE TO INV-CURRENCY-CODE.
028700      MOVE IR-INVOICE-DATE TO INVOICE-DATE.
028800      MOVE IR-DESCRIPTION TO INV-DESCRIPTION.
028900      SET INV-STATUS-OPEN TO TRUE.
029000      WRITE INVOICE-RECORD
029100          INVALID KEY
029200              MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
029300  2700-WRITE-INVOICE-RECORD-EXIT.
029400      EXIT.
029500
029600  2900-PRINT-DETAIL-LINE.
029700      MOVE IR-TENANT-ID TO RPT-D-TENANT-ID.
029800      MOVE IR-INVOICE-NUMBER TO RPT-D-INVOICE-NUMBER.
029900      MOVE IR-INVOICE-AMOUNT TO RPT-D-AMOUNT.
030000      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
030100          AFTER ADVANCING 1 LINE.
030200  2900-EXIT.
030300      EXIT.
030400
030500  8000-PRINT-TOTALS.
030600      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
030700          AFTER ADVANCING 2 LINES.
030800      MOVE "REQUESTS READ" TO RPT-T-LABEL.
030900      MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
031000      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
031100          AFTER ADVANCING 1 LINE.
031200      MOVE "INVOICES CREATED" TO RPT-T-LABEL.
031300      MOVE WS-INVOICES-CREATED TO RPT-T-COUNT.
031400      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
031500          AFTER ADVANCING 1 LINE.
031600      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
031700      MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
031800      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
031900          AFTER ADVANCING 1 LINE.
032000  8000-EXIT.
032100      EXIT.
032200
032300  9000-TERMINATE.
032400      CLOSE INVOICE-REQUEST-FILE.
032500      CLOSE TENANT-FILE.
032600      CLOSE INVOICE-FILE.
032700      CLOSE CONTROL-FILE.
032800      CLOSE EDIT-LISTING-FILE.
032900  9000-EXIT.
033000      EXIT.
033100
033200      COPY "PLGENERAL.CBL".
033300      COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
033400      COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
