000100*****************************************************************
000200* INVOICE-LISTING-REPORT
000300* Prints one tenant's invoices, optionally narrowed by status,
000400* vendor, an INVOICE-DATE range, and an amount range -- every
000500* filter on the parameter record is optional, spaces/zeros in a
000600* filter field meaning "do not filter on this".  The file is
000700* walked in INVOICE-ID order the same way the old print-vendor-
000800* by-number report walked VENDOR-FILE; there being no single
000900* alternate key that could carry every combination of filters at
001000* once, the filter test is a straight sequence of IFs against
001100* each invoice read, same as the deductibles report's selected/
001200* not-selected test.
001300*
001400* 2001-04-09  RLD  CR-1098  first cut, vendor/status filters only.
001500* 2001-09-17  RLD  CR-1110  added the date-range and amount-range
001600*                  filters the AP clerks asked for once the
001700*                  invoice volume made "just print everything"
001800*                  unworkable.
001900* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE already carries a
002000*                  four-digit year; the MM/DD/CCYY edit below
002100*                  prints all four digits.  No change required.
002200*****************************************************************
002300
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. invoice-listing-report.
002600 AUTHOR. R L DUNCAN.
002700 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
002800 DATE-WRITTEN. 04/09/01.
002900 DATE-COMPILED.
003000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003100
003200 ENVIRONMENT DIVISION.
003300    CONFIGURATION SECTION.
003400    SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700    INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900
004000          COPY "SLINV01.CBL".
004100
004200          SELECT PARM-FILE
004300                 ASSIGN TO "INVPARM"
004400                 ORGANIZATION IS SEQUENTIAL.
004500
004600          SELECT EDIT-LISTING-FILE
004700                 ASSIGN TO "INVLIST"
004800                 ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100    FILE SECTION.
005200
005300       COPY "FDINV01.CBL".
005400
005500       FD  PARM-FILE
005600           LABEL RECORDS ARE STANDARD.
005700
005800       01  PARM-RECORD.
005900           05  PM-TENANT-ID               PIC 9(06).
006000           05  PM-STATUS-FILTER           PIC X(01).
006100           05  PM-VENDOR-ID-FILTER        PIC 9(06).
006200           05  PM-DATE-FROM               PIC 9(08).
006300           05  PM-DATE-TO                 PIC 9(08).
006400           05  PM-AMOUNT-MIN              PIC S9(08)V99.
006500           05  PM-AMOUNT-MAX              PIC S9(08)V99.
006600           05  FILLER                     PIC X(31).
006700
006800       FD  EDIT-LISTING-FILE
006900           LABEL RECORDS ARE OMITTED.
007000
007100       01  PRINTER-RECORD                 PIC X(80).
007200
007300    WORKING-STORAGE SECTION.
007400
007500       COPY "wsdate01.cbl".
007600
007700       01  W-DATE-REORDER-8               PIC 9(08).
007800       01  W-DATE-REORDER-8-R REDEFINES W-DATE-REORDER-8.
007900           05  W-DATE-R-MONTH             PIC 99.
008000           05  W-DATE-R-DAY               PIC 99.
008100           05  W-DATE-R-CCYY              PIC 9999.
008200
008300       01  RPT-TITLE-LINE.
008400           05  FILLER                     PIC X(10) VALUE SPACES.
008500           05  FILLER                     PIC X(28)
008600                                           VALUE "INVOICE LISTING REPORT".
008700           05  FILLER                     PIC X(25) VALUE SPACES.
008800           05  FILLER                     PIC X(06) VALUE "PAGE: ".
008900           05  RPT-PAGE-NUMBER            PIC ZZZ9.
009000           05  FILLER                     PIC X(07) VALUE SPACES.
009100
009200       01  RPT-HEADING-LINE.
009300           05  FILLER                     PIC X(04) VALUE SPACES.
009400           05  FILLER                     PIC X(06) VALUE "INVOICE".
009500           05  FILLER                     PIC X(17) VALUE SPACES.
009600           05  FILLER                     PIC X(06) VALUE "VENDOR".
009700           05  FILLER                     PIC X(08) VALUE SPACES.
009800           05  FILLER                     PIC X(06) VALUE "AMOUNT".
009900           05  FILLER                     PIC X(14) VALUE SPACES.
010000           05  FILLER                     PIC X(03) VALUE "CCY".
010100           05  FILLER                     PIC X(01) VALUE SPACES.
010200           05  FILLER                     PIC X(10) VALUE "DATE".
010300           05  FILLER                     PIC X(05) VALUE "ST".
010400
010500       01  RPT-RULE-LINE.
010600           05  FILLER                     PIC X(10) VALUE SPACES.
010700           05  FILLER                     PIC X(30)
010800                                           VALUE "------------------------------".
010900           05  FILLER                     PIC X(30)
011000                                           VALUE "------------------------------".
011100           05  FILLER                     PIC X(10) VALUE SPACES.
011200
011300       01  RPT-DETAIL-LINE-1.
011400           05  FILLER                     PIC X(04) VALUE SPACES.
011500           05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
011600           05  FILLER                     PIC X(01) VALUE SPACES.
011700           05  RPT-D-INVOICE-NUMBER       PIC X(20).
011800           05  FILLER                     PIC X(01) VALUE SPACES.
011900           05  RPT-D-VENDOR-ID            PIC ZZZZZ9.
012000           05  FILLER                     PIC X(01) VALUE SPACES.
012100           05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
012200           05  FILLER                     PIC X(01) VALUE SPACES.
012300           05  RPT-D-CURRENCY             PIC X(03).
012400           05  FILLER                     PIC X(01) VALUE SPACES.
012500           05  RPT-D-DATE-EDIT            PIC 99/99/9999.
012600           05  FILLER                     PIC X(01) VALUE SPACES.
012700           05  RPT-D-STATUS               PIC X(01).
012800           05  FILLER                     PIC X(09) VALUE SPACES.
012900
013000       01  RPT-DETAIL-LINE-2.
013100           05  FILLER                     PIC X(10) VALUE SPACES.
013200           05  RPT-D-DESCRIPTION          PIC X(40).
013300           05  FILLER                     PIC X(30) VALUE SPACES.
013400
013500       01  RPT-TOTAL-LINE.
013600           05  FILLER                     PIC X(10) VALUE SPACES.
013700           05  RPT-T-LABEL                PIC X(30).
013800           05  FILLER                     PIC X(05) VALUE SPACES.
013900           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
014000           05  FILLER                     PIC X(28) VALUE SPACES.
014100
014200       01  W-REPORT-COUNTERS.
014300           05  WS-INVOICES-READ           PIC 9(06) COMP.
014400           05  WS-INVOICES-LISTED         PIC 9(06) COMP.
014500           05  FILLER                     PIC X(02).
014600
014700       01  W-FILTER-SWITCH                PIC X(01).
014800           88  WS-INVOICE-PASSES-FILTER   VALUE "Y".
014900           88  WS-INVOICE-FAILS-FILTER    VALUE "N".
015000
015100       01  W-END-OF-INVOICE-SWITCH        PIC X(01).
015200           88  END-OF-INVOICES            VALUE "Y".
015300           88  NOT-END-OF-INVOICES        VALUE "N".
015400
015500 PROCEDURE DIVISION.
015600
015700  0000-MAIN-LINE.
015800      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015900      PERFORM 2000-PROCESS-ONE-INVOICE THRU 2000-EXIT
016000          UNTIL END-OF-INVOICES.
016100      PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
016200      PERFORM 9000-TERMINATE THRU 9000-EXIT.
016300      STOP RUN.
016400
016500  1000-INITIALIZE.
016600      OPEN INPUT PARM-FILE.
016700      OPEN INPUT INVOICE-FILE.
016800      OPEN OUTPUT EDIT-LISTING-FILE.
016900      READ PARM-FILE
017000          AT END
017100              DISPLAY "INVOICE-LISTING-REPORT - NO PARAMETER RECORD - ABORTING"
017200              PERFORM 9000-TERMINATE THRU 9000-EXIT
017300              STOP RUN.
017400      MOVE ZERO TO WS-INVOICES-READ.
017500      MOVE ZERO TO WS-INVOICES-LISTED.
017600      MOVE 1 TO RPT-PAGE-NUMBER.
017700      SET NOT-END-OF-INVOICES TO TRUE.
017800      PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
017900      PERFORM 1900-READ-NEXT-INVOICE THRU 1900-EXIT.
018000  1000-EXIT.
018100      EXIT.
018200
018300  1100-PRINT-HEADINGS.
018400      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
018500          AFTER ADVANCING PAGE.
018600      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
018700          AFTER ADVANCING 2 LINES.
018800      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
018900          AFTER ADVANCING 1 LINE.
019000  1100-EXIT.
019100      EXIT.
019200
019300  1900-READ-NEXT-INVOICE.
019400      READ INVOICE-FILE NEXT RECORD
019500          AT END SET END-OF-INVOICES TO TRUE.
019600      IF NOT END-OF-INVOICES
019700          ADD 1 TO WS-INVOICES-READ.
019800  1900-EXIT.
019900      EXIT.
020000
020100  2000-PROCESS-ONE-INVOICE.
020200      PERFORM 3000-APPLY-LISTING-FILTERS THRU 3000-EXIT.
020300      IF WS-INVOICE-PASSES-FILTER
020400          PERFORM 2900-PRINT-DETAIL-LINES THRU 2900-EXIT
020500          ADD 1 TO WS-INVOICES-LISTED.
020600      PERFORM 1900-READ-NEXT-INVOICE THRU 1900-EXIT.
020700  2000-EXIT.
020800      EXIT.
020900
021000  3000-APPLY-LISTING-FILTERS.
021100      SET WS-INVOICE-FAILS-FILTER TO TRUE.
021200      IF INV-TENANT-ID NOT = PM-TENANT-ID
021300          GO TO 3000-EXIT.
021400      IF PM-STATUS-FILTER NOT = SPACE
021500          IF INV-STATUS NOT = PM-STATUS-FILTER
021600              GO TO 3000-EXIT.
021700      IF PM-VENDOR-ID-FILTER NOT = ZERO
021800          IF INV-VENDOR-ID NOT = PM-VENDOR-ID-FILTER
021900              GO TO 3000-EXIT.
022000      IF PM-DATE-FROM NOT = ZERO
022100          IF INVOICE-DATE < PM-DATE-FROM
022200              GO TO 3000-EXIT.
022300      IF PM-DATE-TO NOT = ZERO
022400          IF INVOICE-DATE > PM-DATE-TO
022500              GO TO 3000-EXIT.
022600      IF PM-AMOUNT-MIN NOT = ZERO
022700          IF INVOICE-AMOUNT < PM-AMOUNT-MIN
022800              GO TO 3000-EXIT.
022900      IF PM-AMOUNT-MAX NOT = ZERO
023000          IF INVOICE-AMOUNT > PM-AMOUNT-MAX
023100              GO TO 3000-EXIT.
023200      SET WS-INVOICE-PASSES-FILTER TO TRUE.
023300  3000-EXIT.
023400      EXIT.
023500
023600  2900-PRINT-DETAIL-LINES.
023700      MOVE INVOICE-ID TO RPT-D-INVOICE-ID.
023800      MOVE INVOICE-NUMBER TO RPT-D-INVOICE-NUMBER.
023900      MOVE INV-VENDOR-ID TO RPT-D-VENDOR-ID.
024000      MOVE INVOICE-AMOUNT TO RPT-D-AMOUNT.
024100      MOVE INV-CURRENCY-CODE TO RPT-D-CURRENCY.
024200      MOVE INVOICE-DATE TO WS-DATE-8.
024300      MOVE WS-DATE-MONTH TO W-DATE-R-MONTH.
024400      MOVE WS-DATE-DAY TO W-DATE-R-DAY.
024500      MOVE WS-DATE-YEAR TO W-DATE-R-CCYY.
024600      MOVE W-DATE-REORDER-8 TO RPT-D-DATE-EDIT.
024700      MOVE INV-STATUS TO RPT-D-STATUS.
024800      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE-1
024900          AFTER ADVANCING 1 LINE.
025000      IF INV-DESCRIPTION NOT = SPACES
025100          MOVE INV-DESCRIPTION TO RPT-D-DESCRIPTION
025200          WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE-2
025300              AFTER ADVANCING 1 LINE.
025400  2900-EXIT.
025500      EXIT.
025600
025700  8000-PRINT-TOTALS.
025800      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
025900          AFTER ADVANCING 2 LINES.
026000      MOVE "INVOICES READ" TO RPT-T-LABEL.
026100      MOVE WS-INVOICES-READ TO RPT-T-COUNT.
026200      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026300          AFTER ADVANCING 1 LINE.
026400      MOVE "INVOICES LISTED" TO RPT-T-LABEL.
026500      MOVE WS-INVOICES-LISTED TO RPT-T-COUNT.
026600      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
026700          AFTER ADVANCING 1 LINE.
026800  8000-EXIT.
026900      EXIT.
027000
027100  9000-TERMINATE.
027200      CLOSE PARM-FILE.
027300      CLOSE INVOICE-FILE.
027400      CLOSE EDIT-LISTING-FILE.
027500  9000-EXIT.
027600      EXIT.
