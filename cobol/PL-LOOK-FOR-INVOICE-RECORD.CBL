000100*****************************************************************
000200* PL-LOOK-FOR-INVOICE-RECORD.CBL
000300* Searches INVOICE-FILE for a business invoice number within one
000400* tenant, on the split INV-TENANT-ID/INVOICE-NUMBER alternate
000500* key -- same shape as LOOK-FOR-VENDOR-BY-NAME, one more split
000600* key added once invoices started carrying their own number
000700* instead of just the assigned sequence id.  WS-INVOICE-FOUND-ID
000800* comes back with the matching INVOICE-ID so the caller can word
000900* its "already exists" message with the number the duplicate
001000* actually landed under.
001100*
001200* 2001-04-09  RLD  CR-1098  first cut, adapted from
001300*                  LOOK-FOR-VENDOR-BY-NAME.
001400*****************************************************************
001500
001600  LOOK-FOR-INVOICE-BY-NUMBER.
001700      SET WS-INVOICE-NOT-FOUND TO TRUE.
001800      MOVE WS-INVOICE-TENANT-SOUGHT TO INV-TENANT-ID.
001900      MOVE WS-INVOICE-NUMBER-SOUGHT TO INVOICE-NUMBER.
002000      START INVOICE-FILE KEY IS = INV-TENANT-ID INVOICE-NUMBER
002100          INVALID KEY GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
002200      READ INVOICE-FILE NEXT RECORD
002300          AT END GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
002400      IF INV-TENANT-ID NOT = WS-INVOICE-TENANT-SOUGHT
002500          GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
002600      IF INVOICE-NUMBER NOT = WS-INVOICE-NUMBER-SOUGHT
002700          GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
002800      SET WS-INVOICE-FOUND TO TRUE.
002900      MOVE INVOICE-ID TO WS-INVOICE-FOUND-ID.
003000  LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
003100      EXIT.
