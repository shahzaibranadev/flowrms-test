000100*****************************************************************
000200* FDVND03.CBL
000300* FD for the vendor master, third cut (see SLVND03.CBL).  Fixed
000400* 42-byte record, no slack for a pad so no FILLER on the base
000500* 01 -- the REDEFINES below exists purely to give the lookup
000600* paragraphs a one-field view of the VND-TENANT-ID/VENDOR-NAME
000700* pair for building a START key without two MOVEs.
000800*
000900* 1999-11-22  RLD  CR-1055  first cut.
001000*****************************************************************
001100
001200     FD  VENDOR-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  VENDOR-RECORD.
001600         05  VENDOR-ID                  PIC 9(06).
001700         05  VND-TENANT-ID              PIC 9(06).
001800         05  VENDOR-NAME                PIC X(30).
001900
002000     01  FILLER REDEFINES VENDOR-RECORD.
002100         05  VND-KEY-BY-ID              PIC 9(06).
002200         05  VND-NAME-SEARCH-KEY.
002300             10  VND-NAME-SEARCH-TENANT PIC 9(06).
002400             10  VND-NAME-SEARCH-NAME   PIC X(30).
