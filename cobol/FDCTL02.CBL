000100*****************************************************************
000200* FDCTL02.CBL
000300* FD for the recon-batch control file.  Single record, key
000400* value 1, carries the last-number-assigned counter for each
000500* of the five master files.  REWRITE after every assignment --
000600* see the xxxx-ASSIGN-NEXT-nnnn-NUMBER paragraph in whichever
000700* program COPYs this book.
000800*
000900* 1999-11-03  RLD  CR-1042  first cut.
001000* 2003-02-18  RLD  CR-1190  added CONTROL-LAST-MATCH when the
001100*                  reconciliation engine came on line.
001200*****************************************************************
001300
001400     FD  CONTROL-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  CONTROL-RECORD.
001800         05  CONTROL-KEY                PIC 9(01).
001900         05  CONTROL-LAST-TENANT        PIC 9(06).
002000         05  CONTROL-LAST-VENDOR        PIC 9(06).
002100         05  CONTROL-LAST-INVOICE       PIC 9(06).
002200         05  CONTROL-LAST-TRANS         PIC 9(06).
002300         05  CONTROL-LAST-MATCH         PIC 9(06).
002400         05  FILLER                     PIC X(09).
002500
002600     01  FILLER REDEFINES CONTROL-RECORD.
002700         05  CTL-BY-KEY                 PIC 9(01).
002800         05  CTL-COUNTER-TABLE OCCURS 5 TIMES
002900                                         PIC 9(06).
003000         05  FILLER                     PIC X(09).
