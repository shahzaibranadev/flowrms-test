000100*****************************************************************
000200* FDTEN01.CBL
000300* FD for the tenant master.  Fixed 36-byte record -- TENANT-ID
000400* and TENANT-NAME are the whole of it, no slack left for a pad,
000500* so there is no FILLER on this one (this layout has to match
000600* byte-for-byte what the nightly extract from the old system
000700* hands us).
000800*
000900* 1999-11-03  RLD  CR-1042  first cut.
001000*****************************************************************
001100
001200     FD  TENANT-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  TENANT-RECORD.
001600         05  TENANT-ID                  PIC 9(06).
001700         05  TENANT-NAME                PIC X(30).
