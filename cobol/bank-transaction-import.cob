000100*****************************************************************
000200* BANK-TRANSACTION-IMPORT
000300* Loads one tenant's batch of bank-side transactions.  A batch can
000400* carry a caller-supplied idempotency key in the header record; if
000500* the same key turns up again with the same payload, the batch is
000600* a replay of work already done and nothing is written twice, the
000700* same way the control file keeps the batch steps from assigning a
000800* number twice.  Within a batch, a transaction whose EXTERNAL-ID is
000900* already on file for this tenant is reused rather than duplicated
001000* -- the bank feed re-sends the same item more than once some
001100* nights and EXTERNAL-ID is the only thing it guarantees is stable.
001200*
001300* The payload hash is an arithmetic control total over the batch's
001400* key fields, the same control-total idea the old voucher batches
001500* balanced on, just carried as a sixteen-digit running total instead
001600* of a dollar figure, and weighted by each record's position in the
001700* batch so a reordered batch does not hash the same as the original.
001800*
001900* 2002-06-03  RLD  CR-1150  first cut -- load and external-id
002000*                  dedupe only, no idempotency key yet.
002100* 2003-01-14  RLD  CR-1180  added the payload hash and the
002200*                  idempotency-key replay check once a duplicate
002300*                  wire feed double-posted a night's transactions.
002400* 1998-11-30  TGM  Y2K REVIEW -- POSTED-DATE already carries a
002500*                  four-digit year.  No change required.
002600* 2003-02-18  RLD  CR-1190  no change to this program; note only
002700*                  -- CR-1190 added CONTROL-LAST-MATCH to the
002800*                  control file, this program only ever touches
002900*                  CONTROL-LAST-TRANS.
003000*****************************************************************
003100
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. bank-transaction-import.
003400 AUTHOR. R L DUNCAN.
003500 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
003600 DATE-WRITTEN. 06/03/02.
003700 DATE-COMPILED.
003800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100    CONFIGURATION SECTION.
004200    SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400
004500    INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700
004800          COPY "SLCTL02.CBL".
004900          COPY "SLTEN01.CBL".
005000          COPY "SLBKT01.CBL".
005100          COPY "SLIDM01.CBL".
005200
005300          SELECT BATCH-HEADER-FILE
005400                 ASSIGN TO "BTHDR"
005500                 ORGANIZATION IS SEQUENTIAL.
005600
005700          SELECT TRANS-REQUEST-FILE
005800                 ASSIGN TO "BTREQ"
005900                 ORGANIZATION IS SEQUENTIAL.
006000
006100          SELECT EDIT-LISTING-FILE
006200                 ASSIGN TO "BTRPT"
006300                 ORGANIZATION IS LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600    FILE SECTION.
006700
006800       COPY "FDCTL02.CBL".
006900       COPY "FDTEN01.CBL".
007000       COPY "FDBKT01.CBL".
007100       COPY "FDIDM01.CBL".
007200
007300       FD  BATCH-HEADER-FILE
007400           LABEL RECORDS ARE STANDARD.
007500
007600       01  BATCH-HEADER-RECORD.
007700           05  BH-TENANT-ID               PIC 9(06).
007800           05  BH-IDEMPOTENCY-KEY         PIC X(30).
007900           05  FILLER                     PIC X(44).
008000
008100       FD  TRANS-REQUEST-FILE
008200           LABEL RECORDS ARE STANDARD.
008300
008400       01  TRANS-REQUEST-RECORD.
008500           05  TR-EXTERNAL-ID             PIC X(20).
008600           05  TR-POSTED-DATE             PIC 9(08).
008700           05  TR-TRANS-AMOUNT            PIC S9(08)V99.
008800           05  TR-CURRENCY-CODE           PIC X(03).
008900           05  TR-DESCRIPTION             PIC X(40).
009000           05  FILLER                     PIC X(15).
009100
009200       FD  EDIT-LISTING-FILE
009300           LABEL RECORDS ARE OMITTED.
009400
009500       01  PRINTER-RECORD                 PIC X(80).
009600
009700    WORKING-STORAGE SECTION.
009800
009900       COPY "wscase01.cbl".
010000       COPY "wslookup01.cbl".
010100       COPY "wsdate01.cbl".
010200
010300       01  W-DATE-REORDER-8               PIC 9(08).
010400       01  W-DATE-REORDER-8-R REDEFINES W-DATE-REORDER-8.
010500           05  W-DATE-R-MONTH             PIC 99.
010600           05  W-DATE-R-DAY               PIC 99.
010700           05  W-DATE-R-CCYY              PIC 9999.
010800
010900       01  RPT-TITLE-LINE.
011000           05  FILLER                     PIC X(10) VALUE SPACES.
011100           05  FILLER                     PIC X(28)
011200                                           VALUE "BANK TRANSACTION IMPORT LISTING".
011300           05  FILLER                     PIC X(25) VALUE SPACES.
011400           05  FILLER                     PIC X(06) VALUE "PAGE: ".
011500           05  RPT-PAGE-NUMBER            PIC ZZZ9.
011600           05  FILLER                     PIC X(07) VALUE SPACES.
011700
011800       01  RPT-HEADING-LINE.
011900           05  FILLER                     PIC X(02) VALUE SPACES.
012000           05  FILLER                     PIC X(20) VALUE "EXTERNAL ID".
012100           05  FILLER                     PIC X(01) VALUE SPACES.
012200           05  FILLER                     PIC X(10) VALUE "DATE".
012300           05  FILLER                     PIC X(01) VALUE SPACES.
012400           05  FILLER                     PIC X(15) VALUE "AMOUNT".
012500           05  FILLER                     PIC X(01) VALUE SPACES.
012600           05  FILLER                     PIC X(30) VALUE "RESULT".
012700
012800       01  RPT-RULE-LINE.
012900           05  FILLER                     PIC X(10) VALUE SPACES.
013000           05  FILLER                     PIC X(30)
013100                                           VALUE "------------------------------".
013200           05  FILLER                     PIC X(30)
013300                                           VALUE "------------------------------".
013400           05  FILLER                     PIC X(10) VALUE SPACES.
013500
013600       01  RPT-DETAIL-LINE.
013700           05  FILLER                     PIC X(02) VALUE SPACES.
013800           05  RPT-D-EXTERNAL-ID          PIC X(20).
013900           05  FILLER                     PIC X(01) VALUE SPACES.
014000           05  RPT-D-DATE-EDIT            PIC 99/99/9999.
014100           05  FILLER                     PIC X(01) VALUE SPACES.
014200           05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
014300           05  FILLER                     PIC X(01) VALUE SPACES.
014400           05  RPT-D-RESULT               PIC X(30).
014500
014600       01  RPT-TOTAL-LINE.
014700           05  FILLER                     PIC X(10) VALUE SPACES.
014800           05  RPT-T-LABEL                PIC X(30).
014900           05  FILLER                     PIC X(05) VALUE SPACES.
015000           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
015100           05  FILLER                     PIC X(28) VALUE SPACES.
015200
015300       01  W-CONTROL-COUNTERS.
015400           05  WS-REQUESTS-READ           PIC 9(06) COMP.
015500           05  WS-TRANS-CREATED           PIC 9(06) COMP.
015600           05  WS-TRANS-REUSED            PIC 9(06) COMP.
015700           05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
015800           05  FILLER                     PIC X(02).
015900
016000       01  W-REJECT-REASON                PIC X(30).
016100
016200       01  W-BATCH-TABLE.
016300           05  W-BATCH-ENTRY OCCURS 20 TIMES.
016400               10  WB-EXTERNAL-ID         PIC X(20).
016500               10  WB-POSTED-DATE         PIC 9(08).
016600               10  WB-TRANS-AMOUNT        PIC S9(08)V99.
016700               10  WB-CURRENCY-CODE       PIC X(03).
016800               10  WB-DESCRIPTION         PIC X(40).
016900               10  WB-RESULT-TRANS-ID     PIC 9(06).
017000               10  WB-REJECT-REASON       PIC X(30).
017100               10  WB-ENTRY-SWITCH        PIC X(01).
017200                   88  WB-ENTRY-ACCEPTED  VALUE "Y".
017300                   88  WB-ENTRY-REJECTED  VALUE "N".
017400               10  WB-REUSED-SWITCH       PIC X(01).
017500                   88  WB-ENTRY-REUSED    VALUE "Y".
017600                   88  WB-ENTRY-NEW       VALUE "N".
017700           05  FILLER                     PIC X(01).
017800
017900       01  W-BATCH-COUNT                  PIC 9(02) COMP.
018000       01  W-BATCH-IDX                    PIC 9(02) COMP.
018100
018200       01  W-HASH-AREA.
018300           05  WS-HASH-ACCUMULATOR-C      PIC 9(16) COMP.
018400           05  WS-HASH-ENTRY-VALUE        PIC 9(12) COMP.
018500           05  WS-HASH-DISPLAY            PIC 9(16).
018600           05  FILLER                     PIC X(02).
018700
018800       01  WS-COMPUTED-HASH               PIC X(16).
018900
019000       01  W-REPLAY-SWITCH                PIC X(01).
019100           88  WS-DUPLICATE-REPLAY        VALUE "Y".
019200           88  WS-NOT-DUPLICATE-REPLAY    VALUE "N".
019300
019400       01  W-KEY-SUPPLIED-SWITCH          PIC X(01).
019500           88  WS-KEY-WAS-SUPPLIED        VALUE "Y".
019600           88  WS-NO-KEY-SUPPLIED         VALUE "N".
019700
019800       01  W-PRIOR-RECORD-SWITCH          PIC X(01).
019900           88  WS-PRIOR-RECORD-FOUND      VALUE "Y".
020000           88  WS-PRIOR-RECORD-NOT-FOUND  VALUE "N".
020100
020200       01  W-TRANS-FOUND-SWITCH           PIC X(01).
020300           88  WS-TRANS-FOUND             VALUE "Y".
020400           88  WS-TRANS-NOT-FOUND         VALUE "N".
020500
020600       01  W-TRANS-FOUND-ID               PIC 9(06).
020700
020800 PROCEDURE DIVISION.
020900
021000  0000-MAIN-LINE.
021100      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021200      PERFORM 2000-COMPUTE-PAYLOAD-HASH THRU 2000-EXIT.
021300      PERFORM 3000-CHECK-IDEMPOTENCY-KEY THRU 3000-EXIT.
021400      IF WS-NOT-DUPLICATE-REPLAY
021500          PERFORM 4000-PROCESS-ONE-BATCH-ENTRY THRU 4000-EXIT
021600              VARYING W-BATCH-IDX FROM 1 BY 1
021700              UNTIL W-BATCH-IDX > W-BATCH-COUNT.
021800      PERFORM 5000-STORE-IDEMPOTENCY-RECORD THRU 5000-EXIT.
021900      PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
022000      PERFORM 9000-TERMINATE THRU 9000-EXIT.
022100      STOP RUN.
022200
022300  1000-INITIALIZE.
022400      OPEN INPUT BATCH-HEADER-FILE.
022500      OPEN INPUT TRANS-REQUEST-FILE.
022600      OPEN INPUT TENANT-FILE.
022700      OPEN I-O BANK-TRANSACTION-FILE.
022800      OPEN I-O CONTROL-FILE.
022900      OPEN I-O IDEMPOTENCY-FILE.
023000      OPEN OUTPUT EDIT-LISTING-FILE.
023100      READ BATCH-HEADER-FILE
023200          AT END
023300              DISPLAY "BANK-TRANSACTION-IMPORT - NO HEADER RECORD - ABORTING"
023400              PERFORM 9000-TERMINATE THRU 9000-EXIT
023500              STOP RUN.
023600      MOVE ZERO TO WS-REQUESTS-READ.
023700      MOVE ZERO TO WS-TRANS-CREATED.
023800      MOVE ZERO TO WS-TRANS-REUSED.
023900      MOVE ZERO TO WS-REQUESTS-REJECTED.
024000      MOVE 1 TO RPT-PAGE-NUMBER.
024100      MOVE ZERO TO W-BATCH-COUNT.
024200      PERFORM 1050-VERIFY-TENANT-ON-FILE THRU 1050-EXIT.
024300      PERFORM 1900-LOAD-BATCH-TABLE THRU 1900-EXIT.
024400      PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
024500  1000-EXIT.
024600      EXIT.
024700
024800  1050-VERIFY-TENANT-ON-FILE.
024900      MOVE BH-TENANT-ID TO WS-TENANT-ID-SOUGHT.
025000      PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
025100      IF WS-TENANT-NOT-FOUND
025200          DISPLAY "BANK-TRANSACTION-IMPORT - TENANT NOT ON FILE - ABORTING"
025300          PERFORM 9000-TERMINATE THRU 9000-EXIT
025400          STOP RUN.
025500  1050-EXIT.
025600      EXIT.
025700
025800  1100-PRINT-HEADINGS.
025900      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
026000          AFTER ADVANCING PAGE.
026100      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
026200          AFTER ADVANCING 2 LINES.
026300      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
026400          AFTER ADVANCING 1 LINE.
026500  1100-EXIT.
026600      EXIT.
026700
026800  1900-LOAD-BATCH-TABLE.
026900      READ TRANS-REQUEST-FILE
027000          AT END GO TO 1900-EXIT.
027100      ADD 1 TO WS-REQUESTS-READ.
027200      IF W-BATCH-COUNT < 20
027300          ADD 1 TO W-BATCH-COUNT
027400          MOVE W-BATCH-COUNT TO W-BATCH-IDX
027500          MOVE TR-EXTERNAL-ID TO WB-EXTERNAL-ID (W-BATCH-IDX)
027600          MOVE TR-POSTED-DATE TO WB-POSTED-DATE (W-BATCH-IDX)
027700          MOVE TR-TRANS-AMOUNT TO WB-TRANS-AMOUNT (W-BATCH-IDX)
027800          MOVE TR-CURRENCY-CODE TO WB-CURRENCY-CODE (W-BATCH-IDX)
027900          MOVE TR-DESCRIPTION TO WB-DESCRIPTION (W-BATCH-IDX).
028000      GO TO 1900-LOAD-BATCH-TABLE.
028100  1900-EXIT.
028200      EXIT.
028300
028400  2000-COMPUTE-PAYLOAD-HASH.
028500      MOVE ZERO TO WS-HASH-ACCUMULATOR-C.
028600      IF W-BATCH-COUNT > 0
028700          PERFORM 2100-ADD-ENTRY-TO-HASH THRU 2100-EXIT
028800              VARYING W-BATCH-IDX FROM 1 BY 1
028900              UNTIL W-BATCH-IDX > W-BATCH-COUNT.
029000      MOVE WS-HASH-ACCUMULATOR-C TO WS-HASH-DISPLAY.
029100      MOVE WS-HASH-DISPLAY TO WS-COMPUTED-HASH.
029200  2000-EXIT.
029300      EXIT.
029400
029500  2100-ADD-ENTRY-TO-HASH.
029600      MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO WS-TRIM-WORK.
029700      PERFORM TRIM-TRAILING-BLANKS THRU TRIM-TRAILING-BLANKS-EXIT.
029800      COMPUTE WS-HASH-ENTRY-VALUE =
029900              BH-TENANT-ID + WB-POSTED-DATE (W-BATCH-IDX)
030000              + WB-TRANS-AMOUNT (W-BATCH-IDX) + WS-TRIM-LENGTH.
030100      MOVE WB-DESCRIPTION (W-BATCH-IDX) TO WS-TRIM-WORK.
030200      PERFORM TRIM-TRAILING-BLANKS THRU TRIM-TRAILING-BLANKS-EXIT.
030300      ADD WS-TRIM-LENGTH TO WS-HASH-ENTRY-VALUE.
030400      COMPUTE WS-HASH-ACCUMULATOR-C =
030500              WS-HASH-ACCUMULATOR-C
030600              + (WS-HASH-ENTRY-VALUE * W-BATCH-IDX).
030700  2100-EXIT.
030800      EXIT.
030900
031000  3000-CHECK-IDEMPOTENCY-KEY.
031100      SET WS-NOT-DUPLICATE-REPLAY TO TRUE.
031200      IF BH-IDEMPOTENCY-KEY = SPACES
031300          SET WS-NO-KEY-SUPPLIED TO TRUE
031400          GO TO 3000-EXIT.
031500      SET WS-KEY-WAS-SUPPLIED TO TRUE.
031600      MOVE BH-TENANT-ID TO IDM-TENANT-ID.
031700      MOVE BH-IDEMPOTENCY-KEY TO IDEMPOTENCY-KEY.
031800      SET WS-PRIOR-RECORD-NOT-FOUND TO TRUE.
031900      READ IDEMPOTENCY-FILE
032000          INVALID KEY GO TO 3000-EXIT.
032100      SET WS-PRIOR-RECORD-FOUND TO TRUE.
032200      IF PAYLOAD-HASH NOT = WS-COMPUTED-HASH
032300          DISPLAY "BANK-TRANSACTION-IMPORT - IDEMPOTENCY KEY REUSED WITH "
032400                  "DIFFERENT PAYLOAD - ABORTING"
032500          PERFORM 9000-TERMINATE THRU 9000-EXIT
032600          STOP RUN.
032700      PERFORM 3100-VERIFY-PRIOR-RESULT-IDS THRU 3100-EXIT.
032800  3000-EXIT.
032900      EXIT.
033000
033100  3100-VERIFY-PRIOR-RESULT-IDS.
033200      SET WS-DUPLICATE-REPLAY TO TRUE.
033300      PERFORM 3200-VERIFY-ONE-RESULT-ID THRU 3200-EXIT
033400          VARYING W-BATCH-IDX FROM 1 BY 1
033500          UNTIL W-BATCH-IDX > RESULT-ID-COUNT
033600             OR WS-NOT-DUPLICATE-REPLAY.
033700  3100-EXIT.
033800      EXIT.
033900
034000  3200-VERIFY-ONE-RESULT-ID.
034100      MOVE RESULT-ID-TABLE (W-BATCH-IDX) TO TRANS-ID.
034200      READ BANK-TRANSACTION-FILE
034300          INVALID KEY SET WS-NOT-DUPLICATE-REPLAY TO TRUE.
034400  3200-EXIT.
034500      EXIT.
034600
034700  4000-PROCESS-ONE-BATCH-ENTRY.
034800      MOVE SPACES TO W-REJECT-REASON.
034900      PERFORM 4100-VALIDATE-TRANSACTION THRU 4100-EXIT.
035000      IF W-REJECT-REASON = SPACES
035100          PERFORM 4200-CHECK-EXTERNAL-ID-DUPLICATE THRU 4200-EXIT.
035200      IF W-REJECT-REASON = SPACES
035300          IF WS-TRANS-FOUND
035400              MOVE W-TRANS-FOUND-ID TO WB-RESULT-TRANS-ID (W-BATCH-IDX)
035500              SET WB-ENTRY-REUSED TO TRUE
035600              SET WB-ENTRY-ACCEPTED TO TRUE
035700              ADD 1 TO WS-TRANS-REUSED
035800          ELSE
035900              PERFORM 4300-ASSIGN-NEXT-TRANS-ID THRU 4300-EXIT
036000              PERFORM 4400-WRITE-TRANSACTION-RECORD THRU 4400-EXIT
036100              SET WB-ENTRY-NEW TO TRUE
036200              SET WB-ENTRY-ACCEPTED TO TRUE
036300              ADD 1 TO WS-TRANS-CREATED
036400      ELSE
036500          SET WB-ENTRY-REJECTED TO TRUE
036600          MOVE W-REJECT-REASON TO WB-REJECT-REASON (W-BATCH-IDX)
036700          ADD 1 TO WS-REQUESTS-REJECTED.
036800      PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.
036900  4000-EXIT.
037000      EXIT.
037100
037200  4100-VALIDATE-TRANSACTION.
037300      IF WB-TRANS-AMOUNT (W-BATCH-IDX) NOT > ZERO
037400          MOVE "REJECTED - AMOUNT NOT > ZERO" TO W-REJECT-REASON
037500          GO TO 4100-EXIT.
037600      IF WB-POSTED-DATE (W-BATCH-IDX) = ZERO
037700          MOVE "REJECTED - POSTED DATE MISSING" TO W-REJECT-REASON
037800          GO TO 4100-EXIT.
037900      PERFORM 4110-DEFAULT-CURRENCY-CODE THRU 4110-EXIT.
038000  4100-EXIT.
038100      EXIT.
038200
038300  4110-DEFAULT-CURRENCY-CODE.
038400      IF WB-CURRENCY-CODE (W-BATCH-IDX) = SPACES
038500          MOVE "USD" TO WB-CURRENCY-CODE (W-BATCH-IDX)
038600          GO TO 4110-EXIT.
038700      MOVE WB-CURRENCY-CODE (W-BATCH-IDX) TO WS-TRIM-WORK.
038800      PERFORM FOLD-TO-UPPER-CASE THRU FOLD-TO-UPPER-CASE-EXIT.
038900      MOVE WS-TRIM-WORK (1:3) TO WB-CURRENCY-CODE (W-BATCH-IDX).
039000  4110-EXIT.
039100      EXIT.
039200
039300  4200-CHECK-EXTERNAL-ID-DUPLICATE.
039400      SET WS-TRANS-NOT-FOUND TO TRUE.
039500      IF WB-EXTERNAL-ID (W-BATCH-IDX) = SPACES
039600          GO TO 4200-EXIT.
039700      MOVE BH-TENANT-ID TO TRN-TENANT-ID.
039800      MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO EXTERNAL-ID.
039900      START BANK-TRANSACTION-FILE KEY IS = TRN-TENANT-ID EXTERNAL-ID
040000          INVALID KEY GO TO 4200-EXIT.
040100      READ BANK-TRANSACTION-FILE NEXT RECORD
040200          AT END GO TO 4200-EXIT.
040300      IF TRN-TENANT-ID NOT = BH-TENANT-ID
040400          GO TO 4200-EXIT.
040500      IF EXTERNAL-ID NOT = WB-EXTERNAL-ID (W-BATCH-IDX)
040600          GO TO 4200-EXIT.
040700      SET WS-TRANS-FOUND TO TRUE.
040800      MOVE TRANS-ID TO W-TRANS-FOUND-ID.
040900  4200-EXIT.
041000      EXIT.
041100
041200  4300-ASSIGN-NEXT-TRANS-ID.
041300      MOVE 1 TO CONTROL-KEY.
041400      READ CONTROL-FILE
041500          INVALID KEY
041600              DISPLAY "BANK-TRANSACTION-IMPORT - CONTROL FILE NOT FOUND - ABORTING"
041700              PERFORM 9000-TERMINATE THRU 9000-EXIT
041800              STOP RUN.
041900      ADD 1 TO CONTROL-LAST-TRANS.
042000      MOVE CONTROL-LAST-TRANS TO TRANS-ID.
042100      REWRITE CONTROL-RECORD
042200          INVALID KEY
042300              DISPLAY "BANK-TRANSACTION-IMPORT - CONTROL FILE REWRITE ERROR - ABORTING"
042400              PERFORM 9000-TERMINATE THRU 9000-EXIT
042500              STOP RUN.
042600  4300-EXIT.
042700      EXIT.
042800
042900  4400-WRITE-TRANSACTION-RECORD.
043000      MOVE BH-TENANT-ID TO TRN-TENANT-ID.
043100      MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO EXTERNAL-ID.
043200      MOVE WB-POSTED-DATE (W-BATCH-IDX) TO POSTED-DATE.
043300      MOVE WB-TRANS-AMOUNT (W-BATCH-IDX) TO TRANS-AMOUNT.
043400      MOVE WB-CURRENCY-CODE (W-BATCH-IDX) TO TRN-CURRENCY-CODE.
043500      MOVE WB-DESCRIPTION (W-BATCH-IDX) TO TRN-DESCRIPTION.
043600      WRITE BANK-TRANSACTION-RECORD
043700          INVALID KEY
043800              MOVE "REJECTED - DUPLICATE ON WRITE" TO
043900                  WB-REJECT-REASON (W-BATCH-IDX).
044000      MOVE TRANS-ID TO WB-RESULT-TRANS-ID (W-BATCH-IDX).
044100  4400-EXIT.
044200      EXIT.
044300
044400  4900-PRINT-DETAIL-LINE.
044500      MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO RPT-D-EXTERNAL-ID.
044600      MOVE WB-POSTED-DATE (W-BATCH-IDX) TO WS-DATE-8.
044700      MOVE WS-DATE-MONTH TO W-DATE-R-MONTH.
044800      MOVE WS-DATE-DAY TO W-DATE-R-DAY.
044900      MOVE WS-DATE-YEAR TO W-DATE-R-CCYY.
045000      MOVE W-DATE-REORDER-8 TO RPT-D-DATE-EDIT.
045100      MOVE WB-TRANS-AMOUNT (W-BATCH-IDX) TO RPT-D-AMOUNT.
045200      IF WB-ENTRY-REJECTED
045300          MOVE WB-REJECT-REASON (W-BATCH-IDX) TO RPT-D-RESULT
045400      ELSE
045500          IF WB-ENTRY-REUSED
045600              MOVE "ACCEPTED - REUSED EXISTING" TO RPT-D-RESULT
045700          ELSE
045800              MOVE "ACCEPTED - TRANS CREATED" TO RPT-D-RESULT.
045900      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
046000          AFTER ADVANCING 1 LINE.
046100  4900-EXIT.
046200      EXIT.
046300
046400  5000-STORE-IDEMPOTENCY-RECORD.
046500      IF WS-NO-KEY-SUPPLIED
046600          GO TO 5000-EXIT.
046700      IF WS-PRIOR-RECORD-FOUND
046800          GO TO 5000-EXIT.
046900      MOVE BH-TENANT-ID TO IDM-TENANT-ID.
047000      MOVE BH-IDEMPOTENCY-KEY TO IDEMPOTENCY-KEY.
047100      MOVE WS-COMPUTED-HASH TO PAYLOAD-HASH.
047200      MOVE W-BATCH-COUNT TO RESULT-ID-COUNT.
047300      IF W-BATCH-COUNT > 0
047400          PERFORM 5100-STORE-ONE-RESULT-ID THRU 5100-EXIT
047500              VARYING W-BATCH-IDX FROM 1 BY 1
047600              UNTIL W-BATCH-IDX > W-BATCH-COUNT.
047700      WRITE IDEMPOTENCY-RECORD
047800          INVALID KEY
047900              DISPLAY "BANK-TRANSACTION-IMPORT - IDEMPOTENCY WRITE ERROR".
048000  5000-EXIT.
048100      EXIT.
048200
048300  5100-STORE-ONE-RESULT-ID.
048400      MOVE WB-RESULT-TRANS-ID (W-BATCH-IDX) TO
048500          RESULT-ID-TABLE (W-BATCH-IDX).
048600  5100-EXIT.
048700      EXIT.
048800
048900  8000-PRINT-TOTALS.
049000      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
049100          AFTER ADVANCING 2 LINES.
049200      MOVE "REQUESTS READ" TO RPT-T-LABEL.
049300      MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
049400      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
049500          AFTER ADVANCING 1 LINE.
049600      MOVE "TRANSACTIONS CREATED" TO RPT-T-LABEL.
049700      MOVE WS-TRANS-CREATED TO RPT-T-COUNT.
049800      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
049900          AFTER ADVANCING 1 LINE.
050000      MOVE "TRANSACTIONS REUSED" TO RPT-T-LABEL.
050100      MOVE WS-TRANS-REUSED TO RPT-T-COUNT.
050200      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
050300          AFTER ADVANCING 1 LINE.
050400      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
050500      MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
050600      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
050700          AFTER ADVANCING 1 LINE.
050800      IF WS-DUPLICATE-REPLAY
050900          MOVE "DUPLICATE REPLAY - NO WRITES" TO RPT-T-LABEL
051000          MOVE ZERO TO RPT-T-COUNT
051100          WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
051200              AFTER ADVANCING 1 LINE.
051300  8000-EXIT.
051400      EXIT.
051500
051600  9000-TERMINATE.
051700      CLOSE BATCH-HEADER-FILE.
051800      CLOSE TRANS-REQUEST-FILE.
051900      CLOSE TENANT-FILE.
052000      CLOSE BANK-TRANSACTION-FILE.
052100      CLOSE CONTROL-FILE.
052200      CLOSE IDEMPOTENCY-FILE.
052300      CLOSE EDIT-LISTING-FILE.
052400  9000-EXIT.
052500      EXIT.
052600
052700      COPY "PLGENERAL.CBL".
052800      COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
