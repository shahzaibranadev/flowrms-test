000100*****************************************************************
000200* WSDATE01.CBL
000300* Working storage for PLDATE.CBL.  WS-DATE-8 holds a YYYYMMDD
000400* value in whatever field is being edited or differenced; the
000500* REDEFINES views break it into year/month/day for the range
000600* check, and into a packed day-count for the Julian-style
000700* subtraction PLDATE.CBL uses to get a day difference between
000800* an invoice date and a posted date without calling out to the
000900* system clock routines (the old wsdate.cbl only ever needed the
001000* one ACCEPT-a-date view; this is that copybook grown up for two
001100* dates being compared against each other instead of one being
001200* typed in).
001300*
001400* 1992-08-11  TGM  first cut, single date ACCEPT/validate view.
001500* 2002-06-03  RLD  CR-1150  added WS-DATE-8-OTHER and the day-
001600*                  count views for the reconciliation day-diff.
001700* 1998-11-30  TGM  Y2K review -- WS-DATE-YEAR was already four
001800*                  digits on this copybook, nothing to change.
001900*****************************************************************
002000
002100     01  WS-DATE-WORK-AREA.
002200         05  WS-DATE-8                  PIC 9(08).
002300         05  WS-DATE-8-R REDEFINES WS-DATE-8.
002400             10  WS-DATE-YEAR           PIC 9(04).
002500             10  WS-DATE-MONTH          PIC 9(02).
002600             10  WS-DATE-DAY            PIC 9(02).
002700         05  WS-DATE-8-OTHER            PIC 9(08).
002800         05  WS-DATE-8-OTHER-R REDEFINES WS-DATE-8-OTHER.
002900             10  WS-OTHER-YEAR          PIC 9(04).
003000             10  WS-OTHER-MONTH         PIC 9(02).
003100             10  WS-OTHER-DAY           PIC 9(02).
003200         05  WS-DAYS-IN-MONTH-TABLE.
003300             10  FILLER                 PIC 9(02) VALUE 31.
003400             10  FILLER                 PIC 9(02) VALUE 28.
003500             10  FILLER                 PIC 9(02) VALUE 31.
003600             10  FILLER                 PIC 9(02) VALUE 30.
003700             10  FILLER                 PIC 9(02) VALUE 31.
003800             10  FILLER                 PIC 9(02) VALUE 30.
003900             10  FILLER                 PIC 9(02) VALUE 31.
004000             10  FILLER                 PIC 9(02) VALUE 31.
004100             10  FILLER                 PIC 9(02) VALUE 30.
004200             10  FILLER                 PIC 9(02) VALUE 31.
004300             10  FILLER                 PIC 9(02) VALUE 30.
004400             10  FILLER                 PIC 9(02) VALUE 31.
004500         05  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE
004600                                        OCCURS 12 TIMES
004700                                         PIC 9(02).
004800         05  WS-JULIAN-DAY-1            PIC 9(07) COMP.
004900         05  WS-JULIAN-DAY-2            PIC 9(07) COMP.
005000         05  WS-DAY-DIFFERENCE          PIC S9(07) COMP.
005100         05  WS-MONTH-SUBSCRIPT         PIC 9(02) COMP.
005200         05  WS-DAYS-IN-THIS-MONTH      PIC 9(02) COMP.
005300         05  WS-DIVIDE-QUOTIENT         PIC 9(04) COMP.
005400         05  WS-YEAR-MOD-4              PIC 9(02) COMP.
005500         05  WS-YEAR-MOD-100            PIC 9(02) COMP.
005600         05  WS-YEAR-MOD-400            PIC 9(03) COMP.
005700         05  WS-DATE-VALID-SWITCH       PIC X(01).
005800             88  WS-DATE-IS-VALID       VALUE "Y".
005900             88  WS-DATE-NOT-VALID      VALUE "N".
