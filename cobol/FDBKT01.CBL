000100*****************************************************************
000200* FDBKT01.CBL
000300* FD for the bank transaction file.  93 bytes of field, 3 bytes
000400* of FILLER left over for whatever the bank feed format grows
000500* into next (the old voucher file carried the same kind of
000600* grow-room FILLER at the end of VOUCHER-RECORD).  The REDEFINES
000700* views give the scoring engine an amount whole/cents breakdown
000800* for the explanation line (same split used on the invoice side)
000900* and a one-field by-tenant key for table-driven loops.
001000*
001100* 2002-06-03  RLD  CR-1150  first cut.
001200*****************************************************************
001300
001400     FD  BANK-TRANSACTION-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  BANK-TRANSACTION-RECORD.
001800         05  TRANS-ID                   PIC 9(06).
001900         05  TRN-TENANT-ID              PIC 9(06).
002000         05  EXTERNAL-ID                PIC X(20).
002100         05  POSTED-DATE                PIC 9(08).
002200         05  TRANS-AMOUNT               PIC S9(08)V99.
002300         05  TRN-CURRENCY-CODE          PIC X(03).
002400         05  TRN-DESCRIPTION            PIC X(40).
002500         05  FILLER                     PIC X(03).
002600
002700     01  FILLER REDEFINES BANK-TRANSACTION-RECORD.
002800         05  TRN-KEY-BY-ID              PIC 9(06).
002900         05  FILLER                     PIC 9(06).
003000         05  FILLER                     PIC X(20).
003100         05  FILLER                     PIC 9(08).
003200         05  TRN-AMOUNT-WHOLE           PIC S9(08).
003300         05  TRN-AMOUNT-CENTS           PIC 99.
003400         05  FILLER                     PIC X(03).
003500         05  FILLER                     PIC X(40).
003600         05  FILLER                     PIC X(03).
003700
003800     01  FILLER REDEFINES BANK-TRANSACTION-RECORD.
003900         05  TRN-TENANT-ONLY-KEY        PIC 9(06).
004000         05  FILLER                     PIC X(90).
