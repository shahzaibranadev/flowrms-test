000100*****************************************************************
000200* FDINV01.CBL
000300* FD for the invoice master.  Fixed 100-byte record, the whole
000400* width spoken for, so no FILLER pad on the base 01.  The
000500* REDEFINES breaks INVOICE-AMOUNT into a whole-dollars/cents
000600* view for the explanation-line text builder, and gives the
000700* scoring engine a one-field INV-TENANT-AND-STATUS key for its
000800* START against the alternate index.
000900*
001000* 2001-04-09  RLD  CR-1098  first cut.
001100* 2008-07-14  RLD  CR-1344  added the amount-breakdown REDEFINES
001200*                  when the reconciliation engine needed it for
001300*                  the explanation line.
001400*****************************************************************
001500
001600     FD  INVOICE-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900     01  INVOICE-RECORD.
002000         05  INVOICE-ID                 PIC 9(06).
002100         05  INV-TENANT-ID              PIC 9(06).
002200         05  INV-VENDOR-ID              PIC 9(06).
002300         05  INVOICE-NUMBER             PIC X(20).
002400         05  INVOICE-AMOUNT             PIC S9(08)V99.
002500         05  INV-CURRENCY-CODE          PIC X(03).
002600         05  INVOICE-DATE               PIC 9(08).
002700         05  INV-DESCRIPTION            PIC X(40).
002800         05  INV-STATUS                 PIC X(01).
002900             88  INV-STATUS-OPEN        VALUE "O".
003000             88  INV-STATUS-MATCHED     VALUE "M".
003100             88  INV-STATUS-PAID        VALUE "P".
003200
003300     01  FILLER REDEFINES INVOICE-RECORD.
003400         05  INV-KEY-BY-ID              PIC 9(06).
003500         05  INV-TENANT-AND-STATUS-KEY.
003600             10  FILLER                 PIC 9(06).
003700             10  FILLER                 PIC 9(06).
003800             10  FILLER                 PIC X(20).
003900             10  INV-AMOUNT-WHOLE       PIC S9(08).
004000             10  INV-AMOUNT-CENTS       PIC 99.
004100             10  FILLER                 PIC X(03).
004200             10  FILLER                 PIC 9(08).
004300             10  FILLER                 PIC X(40).
004400             10  INV-TAS-STATUS         PIC X(01).
