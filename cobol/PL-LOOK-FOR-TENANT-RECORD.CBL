000100*****************************************************************
000200* PL-LOOK-FOR-TENANT-RECORD.CBL
000300* Searches TENANT-FILE by name on the TENANT-NAME alternate key,
000400* the same START/READ NEXT shape the old vendor-by-name inquiry
000500* used.  WS-TENANT-NAME-SOUGHT is set by the caller before the
000600* PERFORM; WS-TENANT-FOUND-SWITCH tells the caller whether a
000700* tenant already carries that name, for the create edit's
000800* duplicate-name rejection.
000900*
001000* 1999-11-03  RLD  CR-1042  first cut, modeled on the vendor-by-
001100*                  name inquiry's START/READ-NEXT idiom.
001200* 2001-09-17  RLD  CR-1110  added LOOK-FOR-TENANT-BY-ID -- every
001300*                  other batch step verifies the tenant on its
001400*                  own input exists before it writes anything,
001500*                  a plain random READ on the primary key.
001600*****************************************************************
001700
001800  LOOK-FOR-TENANT-BY-NAME.
001900      SET WS-TENANT-NOT-FOUND TO TRUE.
002000      MOVE WS-TENANT-NAME-SOUGHT TO TENANT-NAME.
002100      START TENANT-FILE KEY IS = TENANT-NAME
002200          INVALID KEY GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
002300  LOOK-FOR-TENANT-BY-NAME-READ.
002400      READ TENANT-FILE NEXT RECORD
002500          AT END GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
002600      IF TENANT-NAME NOT = WS-TENANT-NAME-SOUGHT
002700          GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
002800      SET WS-TENANT-FOUND TO TRUE.
002900  LOOK-FOR-TENANT-BY-NAME-EXIT.
003000      EXIT.
003100
003200  LOOK-FOR-TENANT-BY-ID.
003300      SET WS-TENANT-NOT-FOUND TO TRUE.
003400      MOVE WS-TENANT-ID-SOUGHT TO TENANT-ID.
003500      READ TENANT-FILE
003600          INVALID KEY GO TO LOOK-FOR-TENANT-BY-ID-EXIT.
003700      SET WS-TENANT-FOUND TO TRUE.
003800  LOOK-FOR-TENANT-BY-ID-EXIT.
003900      EXIT.
