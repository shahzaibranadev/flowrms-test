000100*****************************************************************
000200* MATCH-EXPLAIN
000300* Takes one tenant's batch of explanation requests -- each naming an
000400* invoice, a transaction, and a score someone already has in hand
000500* (the reconciliation report's REASON column, or a score an analyst
000600* is asking about by hand) -- and prints PL-SCORE-PAIR's full
000700* "Match score: n/100. Factors: ..." sentence for the pair.  The
000800* score printed is always the one the request carries, not one this
000900* program computes; SCORE-INVOICE-AGAINST-TRANSACTION is still run
001000* underneath to work out the amount/date/description detail each
001100* factor sentence needs, and WS-CANDIDATE-SCORE is overlaid with the
001200* requested score before BUILD-MATCH-EXPLANATION-LINE is called, so
001300* a re-scored report and an old explanation request never disagree
001400* about which number is being explained.
001500*
001600* 2003-04-02  RLD  CR-1205  first cut.
001700* 1998-11-30  TGM  Y2K REVIEW -- no date fields of its own; dates
001800*                  explained are INVOICE-DATE/POSTED-DATE, already
001900*                  four-digit-year fields on the master files.
002000*****************************************************************
002100
002200  IDENTIFICATION DIVISION.
002300  PROGRAM-ID. match-explain.
002400  AUTHOR. R L DUNCAN.
002500  INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
002600  DATE-WRITTEN. 04/02/03.
002700  DATE-COMPILED.
002800  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900
003000  ENVIRONMENT DIVISION.
003100     CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300         C01 IS TOP-OF-FORM.
003400
003500     INPUT-OUTPUT SECTION.
003600        FILE-CONTROL.
003700
003800           COPY "SLTEN01.CBL".
003900           COPY "SLINV01.CBL".
004000           COPY "SLBKT01.CBL".
004100           COPY "SLVND03.CBL".
004200
004300           SELECT EXPLAIN-REQUEST-FILE
004400                  ASSIGN TO "MEREQ"
004500                  ORGANIZATION IS SEQUENTIAL.
004600
004700           SELECT EDIT-LISTING-FILE
004800                  ASSIGN TO "MERPT"
004900                  ORGANIZATION IS LINE SEQUENTIAL.
005000
005100  DATA DIVISION.
005200     FILE SECTION.
005300
005400        COPY "FDTEN01.CBL".
005500        COPY "FDINV01.CBL".
005600        COPY "FDBKT01.CBL".
005700        COPY "FDVND03.CBL".
005800
005900        FD  EXPLAIN-REQUEST-FILE
006000            LABEL RECORDS ARE STANDARD.
006100
006200        01  EXPLAIN-REQUEST-RECORD.
006300            05  EX-TENANT-ID               PIC 9(06).
006400            05  EX-INVOICE-ID              PIC 9(06).
006500            05  EX-TRANS-ID                PIC 9(06).
006600            05  EX-GIVEN-SCORE             PIC 9(03)V99.
006700            05  FILLER                     PIC X(57).
006800
006900        FD  EDIT-LISTING-FILE
007000            LABEL RECORDS ARE OMITTED.
007100
007200        01  PRINTER-RECORD                 PIC X(200).
007300
007400     WORKING-STORAGE SECTION.
007500
007600        COPY "wscase01.cbl".
007700        COPY "wsdate01.cbl".
007800        COPY "wsscore01.cbl".
007900        COPY "wsexpl01.cbl".
008000        COPY "wstext01.cbl".
008100
008200        01  RPT-TITLE-LINE.
008300            05  FILLER                     PIC X(10) VALUE SPACES.
008400            05  FILLER                     PIC X(29)
008500                                            VALUE "MATCH EXPLANATION LISTING".
008600            05  FILLER                     PIC X(143) VALUE SPACES.
008700            05  FILLER                     PIC X(06) VALUE "PAGE: ".
008800            05  RPT-PAGE-NUMBER            PIC ZZZ9.
008900            05  FILLER                     PIC X(08) VALUE SPACES.
009000
009100        01  RPT-HEADING-LINE.
009200            05  FILLER                     PIC X(02) VALUE SPACES.
009300            05  FILLER                     PIC X(08) VALUE "INVOICE".
009400            05  FILLER                     PIC X(02) VALUE SPACES.
009500            05  FILLER                     PIC X(08) VALUE "TRANS".
009600            05  FILLER                     PIC X(02) VALUE SPACES.
009700            05  FILLER                     PIC X(178) VALUE "EXPLANATION".
009800
009900        01  RPT-RULE-LINE.
010000            05  FILLER                     PIC X(10) VALUE SPACES.
010100            05  FILLER                     PIC X(30)
010200                                            VALUE "------------------------------".
010300            05  FILLER                     PIC X(30)
010400                                            VALUE "------------------------------".
010500            05  FILLER                     PIC X(130) VALUE SPACES.
010600
010700        01  RPT-DETAIL-LINE.
010800            05  FILLER                     PIC X(02) VALUE SPACES.
010900            05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
011000            05  FILLER                     PIC X(02) VALUE SPACES.
011100            05  RPT-D-TRANS-ID             PIC ZZZZZ9.
011200            05  FILLER                     PIC X(02) VALUE SPACES.
011300            05  RPT-D-EXPLANATION          PIC X(182).
011400
011500        01  RPT-TOTAL-LINE.
011600            05  FILLER                     PIC X(10) VALUE SPACES.
011700            05  RPT-T-LABEL                PIC X(30).
011800            05  FILLER                     PIC X(05) VALUE SPACES.
011900            05  RPT-T-COUNT                PIC ZZZ,ZZ9.
012000            05  FILLER                     PIC X(148) VALUE SPACES.
012100
012200        01  W-EXPLAIN-SWITCHES.
012300            05  W-END-OF-REQUEST-SWITCH    PIC X(01).
012400                88  W-NO-MORE-REQUESTS     VALUE "Y".
012500                88  W-MORE-REQUESTS        VALUE "N".
012600            05  W-INVOICE-FOUND-SWITCH     PIC X(01).
012700                88  W-INVOICE-WAS-FOUND    VALUE "Y".
012800                88  W-INVOICE-NOT-FOUND    VALUE "N".
012900            05  W-TRANS-FOUND-SWITCH       PIC X(01).
013000                88  W-TRANS-WAS-FOUND      VALUE "Y".
013100                88  W-TRANS-NOT-FOUND      VALUE "N".
013200            05  W-TENANT-CHECKED           PIC 9(06) COMP.
013300            05  W-TENANT-CHECKED-R REDEFINES W-TENANT-CHECKED.
013400                10  FILLER                 PIC 9(03) COMP.
013500                10  W-TENANT-VERIFIED-OK   PIC 9(03) COMP.
013600
013700        01  W-EXPLAIN-COUNTERS.
013800            05  W-REQUESTS-READ            PIC 9(06) COMP.
013900            05  W-REQUESTS-EXPLAINED       PIC 9(06) COMP.
014000            05  W-REQUESTS-REJECTED        PIC 9(06) COMP.
014100
014200  PROCEDURE DIVISION.
014300  0000-MAIN-LINE.
014400      PERFORM 1000-INITIALIZE.
014500      PERFORM 1200-PROCESS-REQUEST-LOOP
014600          UNTIL W-NO-MORE-REQUESTS.
014700      PERFORM 8000-PRINT-BATCH-TOTALS.
014800      PERFORM 9000-TERMINATE.
014900      STOP RUN.
015000
015100  1000-INITIALIZE.
015200      OPEN INPUT EXPLAIN-REQUEST-FILE.
015300      OPEN I-O TENANT-FILE.
015400      OPEN I-O INVOICE-FILE.
015500      OPEN I-O BANK-TRANSACTION-FILE.
015600      OPEN I-O VENDOR-FILE.
015700      OPEN OUTPUT EDIT-LISTING-FILE.
015800      MOVE ZERO TO W-REQUESTS-READ.
015900      MOVE ZERO TO W-REQUESTS-EXPLAINED.
016000      MOVE ZERO TO W-REQUESTS-REJECTED.
016100      MOVE ZERO TO W-TENANT-CHECKED.
016200      PERFORM 1100-PRINT-HEADINGS.
016300      SET W-MORE-REQUESTS TO TRUE.
016400      PERFORM 1300-READ-NEXT-REQUEST.
016500  1000-EXIT.
016600      EXIT.
016700
016800  1100-PRINT-HEADINGS.
016900      MOVE SPACES TO PRINTER-RECORD.
017000      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
017100          AFTER ADVANCING PAGE.
017200      WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
017300          AFTER ADVANCING 2 LINES.
017400      WRITE PRINTER-RECORD FROM RPT-RULE-LINE
017500          AFTER ADVANCING 1 LINE.
017600  1100-EXIT.
017700      EXIT.
017800
017900  1200-PROCESS-REQUEST-LOOP.
018000      ADD 1 TO W-REQUESTS-READ.
018100      PERFORM 1050-VERIFY-TENANT-ON-FILE.
018200      IF W-TENANT-VERIFIED-OK = ZERO
018300          MOVE SPACES TO RPT-D-EXPLANATION
018400          MOVE "TENANT NOT ON FILE" TO RPT-D-EXPLANATION
018500          ADD 1 TO W-REQUESTS-REJECTED
018600      ELSE
018700          PERFORM 2100-LOOKUP-INVOICE-RECORD
018800          PERFORM 2200-LOOKUP-TRANSACTION-RECORD
018900          IF W-INVOICE-NOT-FOUND OR W-TRANS-NOT-FOUND
019000              MOVE SPACES TO RPT-D-EXPLANATION
019100              MOVE "INVOICE OR TRANSACTION NOT FOUND FOR TENANT" TO
019200                  RPT-D-EXPLANATION
019300              ADD 1 TO W-REQUESTS-REJECTED
019400          ELSE
019500              PERFORM 2000-BUILD-EXPLANATION-LINE
019600              MOVE WS-EXPLANATION-LINE TO RPT-D-EXPLANATION
019700              ADD 1 TO W-REQUESTS-EXPLAINED.
019800      PERFORM 6900-PRINT-DETAIL-LINE.
019900      PERFORM 1300-READ-NEXT-REQUEST.
020000  1200-EXIT.
020100      EXIT.
020200
020300  1300-READ-NEXT-REQUEST.
020400      READ EXPLAIN-REQUEST-FILE
020500          AT END
020600              SET W-NO-MORE-REQUESTS TO TRUE.
020700  1300-EXIT.
020800      EXIT.
020900
021000*****************************************************************
021100* Tenant verification is a one-row-per-batch check the same way
021200* match-confirmation.cob caches it -- a request batch is built for a
021300* single tenant.
021400*****************************************************************
021500  1050-VERIFY-TENANT-ON-FILE.
021600      IF W-TENANT-CHECKED NOT = ZERO
021700          GO TO 1050-EXIT.
021800      MOVE EX-TENANT-ID TO TENANT-ID.
021900      READ TENANT-FILE
022000          INVALID KEY
022100              MOVE 100 TO W-TENANT-CHECKED
022200          NOT INVALID KEY
022300              MOVE 101 TO W-TENANT-CHECKED.
022400  1050-EXIT.
022500      EXIT.
022600
022700  2100-LOOKUP-INVOICE-RECORD.
022800      SET W-INVOICE-NOT-FOUND TO TRUE.
022900      MOVE EX-INVOICE-ID TO INVOICE-ID.
023000      READ INVOICE-FILE
023100          INVALID KEY
023200              GO TO 2100-EXIT
023300          NOT INVALID KEY
023400              IF INV-TENANT-ID = EX-TENANT-ID
023500                  SET W-INVOICE-WAS-FOUND TO TRUE.
023600  2100-EXIT.
023700      EXIT.
023800
023900  2200-LOOKUP-TRANSACTION-RECORD.
024000      SET W-TRANS-NOT-FOUND TO TRUE.
024100      MOVE EX-TRANS-ID TO TRANS-ID.
024200      READ BANK-TRANSACTION-FILE
024300          INVALID KEY
024400              GO TO 2200-EXIT
024500          NOT INVALID KEY
024600              IF TRN-TENANT-ID = EX-TENANT-ID
024700                  SET W-TRANS-WAS-FOUND TO TRUE.
024800  2200-EXIT.
024900      EXIT.
025000
025100*****************************************************************
025200* 2000-BUILD-EXPLANATION-LINE runs the scoring engine's amount/date/
025300* text work so the factor sentences have what they need, then
025400* overlays the requested score -- a re-run of SCORE-INVOICE-AGAINST-
025500* TRANSACTION here is never what gets printed, only what gets
025600* explained.
025700*****************************************************************
025800  2000-BUILD-EXPLANATION-LINE.
025900      PERFORM 2300-LOOKUP-VENDOR-FOR-INVOICE.
026000      PERFORM SCORE-INVOICE-AGAINST-TRANSACTION
026100          THRU SCORE-INVOICE-AGAINST-TRANSACTION-EXIT.
026200      MOVE EX-GIVEN-SCORE TO WS-CANDIDATE-SCORE.
026300      PERFORM BUILD-MATCH-EXPLANATION-LINE
026400          THRU BUILD-MATCH-EXPLANATION-LINE-EXIT.
026500  2000-EXIT.
026600      EXIT.
026700
026800  2300-LOOKUP-VENDOR-FOR-INVOICE.
026900      MOVE SPACES TO VND-NAME-FOR-SCORING.
027000      IF INV-VENDOR-ID NOT = ZERO
027100          MOVE INV-VENDOR-ID TO VENDOR-ID
027200          READ VENDOR-FILE
027300              INVALID KEY
027400                  MOVE SPACES TO VND-NAME-FOR-SCORING
027500              NOT INVALID KEY
027600                  MOVE VENDOR-NAME TO VND-NAME-FOR-SCORING.
027700  2300-EXIT.
027800      EXIT.
027900
028000  6900-PRINT-DETAIL-LINE.
028100      MOVE SPACES TO RPT-DETAIL-LINE.
028200      MOVE EX-INVOICE-ID TO RPT-D-INVOICE-ID.
028300      MOVE EX-TRANS-ID TO RPT-D-TRANS-ID.
028400      WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
028500          AFTER ADVANCING 1 LINE.
028600  6900-EXIT.
028700      EXIT.
028800
028900  8000-PRINT-BATCH-TOTALS.
029000      MOVE SPACES TO RPT-TOTAL-LINE.
029100      MOVE "REQUESTS READ" TO RPT-T-LABEL.
029200      MOVE W-REQUESTS-READ TO RPT-T-COUNT.
029300      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
029400          AFTER ADVANCING 2 LINES.
029500      MOVE "EXPLANATIONS PRODUCED" TO RPT-T-LABEL.
029600      MOVE W-REQUESTS-EXPLAINED TO RPT-T-COUNT.
029700      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
029800          AFTER ADVANCING 1 LINE.
029900      MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
030000      MOVE W-REQUESTS-REJECTED TO RPT-T-COUNT.
030100      WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
030200          AFTER ADVANCING 1 LINE.
030300  8000-EXIT.
030400      EXIT.
030500
030600  9000-TERMINATE.
030700      CLOSE EXPLAIN-REQUEST-FILE.
030800      CLOSE TENANT-FILE.
030900      CLOSE INVOICE-FILE.
031000      CLOSE BANK-TRANSACTION-FILE.
031100      CLOSE VENDOR-FILE.
031200      CLOSE EDIT-LISTING-FILE.
031300  9000-EXIT.
031400      EXIT.
031500
031600  COPY "PLGENERAL.CBL".
031700  COPY "PLDATE.CBL".
031800  COPY "PL-TEXT-SIMILARITY.CBL".
031900  COPY "PL-SCORE-PAIR.CBL".
