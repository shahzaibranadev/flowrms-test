*****************************************************************
* INVOICE-LISTING-REPORT
* Prints one tenant's invoices, optionally narrowed by status,
* vendor, an INVOICE-DATE range, and an amount range -- every
* filter on the parameter record is optional, spaces/zeros in a
* filter field meaning "do not filter on this".  The file is
* walked in INVOICE-ID order the same way the old print-vendor-
* by-number report walked VENDOR-FILE; there being no single
* alternate key that could carry every combination of filters at
* once, the filter test is a straight sequence of IFs against
* each invoice read, same as the deductibles report's selected/
* not-selected test.
*
* 2001-04-09  RLD  CR-1098  first cut, vendor/status filters only.
* 2001-09-17  RLD  CR-1110  added the date-range and amount-range
*                  filters the AP clerks asked for once the
*                  invoice volume made "just print everything"
*                  unworkable.
* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE already carries a
*                  four-digit year; the MM/DD/CCYY edit below
*                  prints all four digits.  No change required.
*****************************************************************

IDENTIFICATION DIVISION.
PROGRAM-ID. invoice-listing-report.
AUTHOR. R L DUNCAN.
INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
DATE-WRITTEN. 04/09/01.
DATE-COMPILED.
SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
   SPECIAL-NAMES.
       C01 IS TOP-OF-FORM.

   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLINV01.CBL".

         SELECT PARM-FILE
                ASSIGN TO "INVPARM"
                ORGANIZATION IS SEQUENTIAL.

         SELECT EDIT-LISTING-FILE
                ASSIGN TO "INVLIST"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

      COPY "FDINV01.CBL".

      FD  PARM-FILE
          LABEL RECORDS ARE STANDARD.

      01  PARM-RECORD.
          05  PM-TENANT-ID               PIC 9(06).
          05  PM-STATUS-FILTER           PIC X(01).
          05  PM-VENDOR-ID-FILTER        PIC 9(06).
          05  PM-DATE-FROM               PIC 9(08).
          05  PM-DATE-TO                 PIC 9(08).
          05  PM-AMOUNT-MIN              PIC S9(08)V99.
          05  PM-AMOUNT-MAX              PIC S9(08)V99.
          05  FILLER                     PIC X(31).

      FD  EDIT-LISTING-FILE
          LABEL RECORDS ARE OMITTED.

      01  PRINTER-RECORD                 PIC X(80).

   WORKING-STORAGE SECTION.

      COPY "wsdate01.cbl".

      01  W-DATE-REORDER-8               PIC 9(08).
      01  W-DATE-REORDER-8-R REDEFINES W-DATE-REORDER-8.
          05  W-DATE-R-MONTH             PIC 99.
          05  W-DATE-R-DAY               PIC 99.
          05  W-DATE-R-CCYY              PIC 9999.

      01  RPT-TITLE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(28)
                                          VALUE "INVOICE LISTING REPORT".
          05  FILLER                     PIC X(25) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "PAGE: ".
          05  RPT-PAGE-NUMBER            PIC ZZZ9.
          05  FILLER                     PIC X(07) VALUE SPACES.

      01  RPT-HEADING-LINE.
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "INVOICE".
          05  FILLER                     PIC X(17) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "VENDOR".
          05  FILLER                     PIC X(08) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "AMOUNT".
          05  FILLER                     PIC X(14) VALUE SPACES.
          05  FILLER                     PIC X(03) VALUE "CCY".
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  FILLER                     PIC X(10) VALUE "DATE".
          05  FILLER                     PIC X(05) VALUE "ST".

      01  RPT-RULE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-DETAIL-LINE-1.
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-INVOICE-NUMBER       PIC X(20).
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-VENDOR-ID            PIC ZZZZZ9.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-CURRENCY             PIC X(03).
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-DATE-EDIT            PIC 99/99/9999.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-STATUS               PIC X(01).
          05  FILLER                     PIC X(09) VALUE SPACES.

      01  RPT-DETAIL-LINE-2.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-D-DESCRIPTION          PIC X(40).
          05  FILLER                     PIC X(30) VALUE SPACES.

      01  RPT-TOTAL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-T-LABEL                PIC X(30).
          05  FILLER                     PIC X(05) VALUE SPACES.
          05  RPT-T-COUNT                PIC ZZZ,ZZ9.
          05  FILLER                     PIC X(28) VALUE SPACES.

      01  W-REPORT-COUNTERS.
          05  WS-INVOICES-READ           PIC 9(06) COMP.
          05  WS-INVOICES-LISTED         PIC 9(06) COMP.
          05  FILLER                     PIC X(02).

      01  W-FILTER-SWITCH                PIC X(01).
          88  WS-INVOICE-PASSES-FILTER   VALUE "Y".
          88  WS-INVOICE-FAILS-FILTER    VALUE "N".

      01  W-END-OF-INVOICE-SWITCH        PIC X(01).
          88  END-OF-INVOICES            VALUE "Y".
          88  NOT-END-OF-INVOICES        VALUE "N".

PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-PROCESS-ONE-INVOICE THRU 2000-EXIT
         UNTIL END-OF-INVOICES.
     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT PARM-FILE.
     OPEN INPUT INVOICE-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     READ PARM-FILE
         AT END
             DISPLAY "INVOICE-LISTING-REPORT - NO PARAMETER RECORD - ABORTING"
             PERFORM 9000-TERMINATE THRU 9000-EXIT
             STOP RUN.
     MOVE ZERO TO WS-INVOICES-READ.
     MOVE ZERO TO WS-INVOICES-LISTED.
     MOVE 1 TO RPT-PAGE-NUMBER.
     SET NOT-END-OF-INVOICES TO TRUE.
     PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
     PERFORM 1900-READ-NEXT-INVOICE THRU 1900-EXIT.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1900-READ-NEXT-INVOICE.
     READ INVOICE-FILE NEXT RECORD
         AT END SET END-OF-INVOICES TO TRUE.
     IF NOT END-OF-INVOICES
         ADD 1 TO WS-INVOICES-READ.
 1900-EXIT.
     EXIT.

 2000-PROCESS-ONE-INVOICE.
     PERFORM 3000-APPLY-LISTING-FILTERS THRU 3000-EXIT.
     IF WS-INVOICE-PASSES-FILTER
         PERFORM 2900-PRINT-DETAIL-LINES THRU 2900-EXIT
         ADD 1 TO WS-INVOICES-LISTED.
     PERFORM 1900-READ-NEXT-INVOICE THRU 1900-EXIT.
 2000-EXIT.
     EXIT.

 3000-APPLY-LISTING-FILTERS.
     SET WS-INVOICE-FAILS-FILTER TO TRUE.
     IF INV-TENANT-ID NOT = PM-TENANT-ID
         GO TO 3000-EXIT.
     IF PM-STATUS-FILTER NOT = SPACE
         IF INV-STATUS NOT = PM-STATUS-FILTER
             GO TO 3000-EXIT.
     IF PM-VENDOR-ID-FILTER NOT = ZERO
         IF INV-VENDOR-ID NOT = PM-VENDOR-ID-FILTER
             GO TO 3000-EXIT.
     IF PM-DATE-FROM NOT = ZERO
         IF INVOICE-DATE < PM-DATE-FROM
             GO TO 3000-EXIT.
     IF PM-DATE-TO NOT = ZERO
         IF INVOICE-DATE > PM-DATE-TO
             GO TO 3000-EXIT.
     IF PM-AMOUNT-MIN NOT = ZERO
         IF INVOICE-AMOUNT < PM-AMOUNT-MIN
             GO TO 3000-EXIT.
     IF PM-AMOUNT-MAX NOT = ZERO
         IF INVOICE-AMOUNT > PM-AMOUNT-MAX
             GO TO 3000-EXIT.
     SET WS-INVOICE-PASSES-FILTER TO TRUE.
 3000-EXIT.
     EXIT.

 2900-PRINT-DETAIL-LINES.
     MOVE INVOICE-ID TO RPT-D-INVOICE-ID.
     MOVE INVOICE-NUMBER TO RPT-D-INVOICE-NUMBER.
     MOVE INV-VENDOR-ID TO RPT-D-VENDOR-ID.
     MOVE INVOICE-AMOUNT TO RPT-D-AMOUNT.
     MOVE INV-CURRENCY-CODE TO RPT-D-CURRENCY.
     MOVE INVOICE-DATE TO WS-DATE-8.
     MOVE WS-DATE-MONTH TO W-DATE-R-MONTH.
     MOVE WS-DATE-DAY TO W-DATE-R-DAY.
     MOVE WS-DATE-YEAR TO W-DATE-R-CCYY.
     MOVE W-DATE-REORDER-8 TO RPT-D-DATE-EDIT.
     MOVE INV-STATUS TO RPT-D-STATUS.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE-1
         AFTER ADVANCING 1 LINE.
     IF INV-DESCRIPTION NOT = SPACES
         MOVE INV-DESCRIPTION TO RPT-D-DESCRIPTION
         WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE-2
             AFTER ADVANCING 1 LINE.
 2900-EXIT.
     EXIT.

 8000-PRINT-TOTALS.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "INVOICES READ" TO RPT-T-LABEL.
     MOVE WS-INVOICES-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "INVOICES LISTED" TO RPT-T-LABEL.
     MOVE WS-INVOICES-LISTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE PARM-FILE.
     CLOSE INVOICE-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.
