*****************************************************************
* WSDATE01.CBL
* Working storage for PLDATE.CBL.  WS-DATE-8 holds a YYYYMMDD
* value in whatever field is being edited or differenced; the
* REDEFINES views break it into year/month/day for the range
* check, and into a packed day-count for the Julian-style
* subtraction PLDATE.CBL uses to get a day difference between
* an invoice date and a posted date without calling out to the
* system clock routines (the old wsdate.cbl only ever needed the
* one ACCEPT-a-date view; this is that copybook grown up for two
* dates being compared against each other instead of one being
* typed in).
*
* 1992-08-11  TGM  first cut, single date ACCEPT/validate view.
* 2002-06-03  RLD  CR-1150  added WS-DATE-8-OTHER and the day-
*                  count views for the reconciliation day-diff.
* 1998-11-30  TGM  Y2K review -- WS-DATE-YEAR was already four
*                  digits on this copybook, nothing to change.
*****************************************************************

    01  WS-DATE-WORK-AREA.
        05  WS-DATE-8                  PIC 9(08).
        05  WS-DATE-8-R REDEFINES WS-DATE-8.
            10  WS-DATE-YEAR           PIC 9(04).
            10  WS-DATE-MONTH          PIC 9(02).
            10  WS-DATE-DAY            PIC 9(02).
        05  WS-DATE-8-OTHER            PIC 9(08).
        05  WS-DATE-8-OTHER-R REDEFINES WS-DATE-8-OTHER.
            10  WS-OTHER-YEAR          PIC 9(04).
            10  WS-OTHER-MONTH         PIC 9(02).
            10  WS-OTHER-DAY           PIC 9(02).
        05  WS-DAYS-IN-MONTH-TABLE.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 28.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 30.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 30.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 30.
            10  FILLER                 PIC 9(02) VALUE 31.
            10  FILLER                 PIC 9(02) VALUE 30.
            10  FILLER                 PIC 9(02) VALUE 31.
        05  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE
                                       OCCURS 12 TIMES
                                        PIC 9(02).
        05  WS-JULIAN-DAY-1            PIC 9(07) COMP.
        05  WS-JULIAN-DAY-2            PIC 9(07) COMP.
        05  WS-DAY-DIFFERENCE          PIC S9(07) COMP.
        05  WS-MONTH-SUBSCRIPT         PIC 9(02) COMP.
        05  WS-DAYS-IN-THIS-MONTH      PIC 9(02) COMP.
        05  WS-DIVIDE-QUOTIENT         PIC 9(04) COMP.
        05  WS-YEAR-MOD-4              PIC 9(02) COMP.
        05  WS-YEAR-MOD-100            PIC 9(02) COMP.
        05  WS-YEAR-MOD-400            PIC 9(03) COMP.
        05  WS-DATE-VALID-SWITCH       PIC X(01).
            88  WS-DATE-IS-VALID       VALUE "Y".
            88  WS-DATE-NOT-VALID      VALUE "N".
