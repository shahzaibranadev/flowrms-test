*****************************************************************
* WSEXPL01.CBL
* Working storage for the explanation-line builder half of
* PL-SCORE-PAIR.CBL.  WS-EXPLANATION-LINE is built up factor by
* factor into the semicolon-joined sentence the reconciliation
* report prints as REASON and match-explain.cob prints on its
* own; WS-FACTOR-TEXT is scratch for whichever factor is being
* worded at the moment.
*
* 2002-09-22  RLD  CR-1168  first cut, split out of the scoring
*                  copybook once the explanation wording grew
*                  past a one-line MOVE.
* 2003-02-18  RLD  CR-1190  added WS-REASON-LINE for the
*                  reconciliation report's REASON column -- the
*                  report wants the short per-component labels
*                  ("exact amount match", "date within n days"),
*                  not the full explanation-line sentence.
*****************************************************************

    01  WS-EXPLANATION-WORK-AREA.
        05  WS-REASON-LINE              PIC X(80).
        05  WS-REASON-LEN               PIC 9(03) COMP.
        05  WS-REASON-COUNT             PIC 9(01) COMP.
        05  WS-REASON-TEXT              PIC X(30).
        05  WS-REASON-TEXT-LEN          PIC 9(02) COMP.
        05  WS-EXPLANATION-LINE         PIC X(200).
        05  WS-EXPLANATION-LEN          PIC 9(03) COMP.
        05  WS-FACTOR-TEXT              PIC X(60).
        05  WS-FACTOR-TEXT-LEN          PIC 9(02) COMP.
        05  WS-FACTOR-COUNT             PIC 9(01) COMP.
        05  WS-SCORE-EDIT               PIC ZZ9.99.
        05  WS-DIFF-EDIT                PIC Z,ZZZ,ZZ9.99.
        05  WS-DAYDIFF-EDIT             PIC ZZ9.
        05  WS-DAYDIFF-START            PIC 9(01) COMP.
        05  WS-DAYDIFF-TRIMMED          PIC X(03).
        05  WS-DAYDIFF-TRIMMED-LEN      PIC 9(01) COMP.
        05  WS-EXPL-CCY-EDIT            PIC X(03).
        05  WS-BOTH-DATES-SWITCH        PIC X(01).
            88  WS-BOTH-DATES-PRESENT   VALUE "Y".
            88  WS-BOTH-DATES-NOT-PRESENT VALUE "N".
        05  WS-DESCRIPTIONS-SWITCH      PIC X(01).
            88  WS-BOTH-DESCRIPTIONS-PRESENT VALUE "Y".
            88  WS-NOT-BOTH-DESCRIPTIONS VALUE "N".
