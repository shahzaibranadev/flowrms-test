*****************************************************************
* WSLOOKUP01.CBL
* Working storage shared by the three PL-LOOK-FOR-xxx-RECORD
* copybooks -- one sought-value/found-switch pair per entity,
* the same shape the vendor-by-name inquiry used for its one
* switch, just carried for all three lookups instead of one.
*
* 1999-11-03  RLD  CR-1042  first cut (tenant only).
* 1999-11-22  RLD  CR-1055  added the vendor pair for the
*                  multi-tenant vendor file lookup.
* 2001-04-09  RLD  CR-1098  added the invoice pair.
* 2001-09-17  RLD  CR-1110  added WS-TENANT-ID-SOUGHT -- every
*                  batch step now has to verify the tenant on
*                  its transaction file actually exists before
*                  it touches any other file.
*****************************************************************

    01  WS-LOOKUP-WORK-AREA.
        05  WS-TENANT-NAME-SOUGHT      PIC X(30).
        05  WS-TENANT-FOUND-SWITCH     PIC X(01).
            88  WS-TENANT-FOUND        VALUE "Y".
            88  WS-TENANT-NOT-FOUND    VALUE "N".
        05  WS-VENDOR-TENANT-SOUGHT    PIC 9(06).
        05  WS-VENDOR-NAME-SOUGHT      PIC X(30).
        05  WS-VENDOR-FOUND-SWITCH     PIC X(01).
            88  WS-VENDOR-FOUND        VALUE "Y".
            88  WS-VENDOR-NOT-FOUND    VALUE "N".
        05  WS-INVOICE-TENANT-SOUGHT  PIC 9(06).
        05  WS-INVOICE-NUMBER-SOUGHT  PIC X(20).
        05  WS-INVOICE-FOUND-SWITCH   PIC X(01).
            88  WS-INVOICE-FOUND       VALUE "Y".
            88  WS-INVOICE-NOT-FOUND   VALUE "N".
        05  WS-INVOICE-FOUND-ID        PIC 9(06).
        05  WS-TENANT-ID-SOUGHT        PIC 9(06).

    01  FILLER REDEFINES WS-LOOKUP-WORK-AREA.
        05  FILLER                     PIC X(31).
        05  WS-VENDOR-SOUGHT-KEY.
            10  FILLER                 PIC 9(06).
            10  FILLER                 PIC X(30).
        05  FILLER                     PIC X(01).
        05  FILLER                     PIC X(39).
