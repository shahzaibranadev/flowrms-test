*****************************************************************
* PL-LOOK-FOR-TENANT-RECORD.CBL
* Searches TENANT-FILE by name on the TENANT-NAME alternate key,
* the same START/READ NEXT shape the old vendor-by-name inquiry
* used.  WS-TENANT-NAME-SOUGHT is set by the caller before the
* PERFORM; WS-TENANT-FOUND-SWITCH tells the caller whether a
* tenant already carries that name, for the create edit's
* duplicate-name rejection.
*
* 1999-11-03  RLD  CR-1042  first cut, modeled on the vendor-by-
*                  name inquiry's START/READ-NEXT idiom.
* 2001-09-17  RLD  CR-1110  added LOOK-FOR-TENANT-BY-ID -- every
*                  other batch step verifies the tenant on its
*                  own input exists before it writes anything,
*                  a plain random READ on the primary key.
*****************************************************************

 LOOK-FOR-TENANT-BY-NAME.
     SET WS-TENANT-NOT-FOUND TO TRUE.
     MOVE WS-TENANT-NAME-SOUGHT TO TENANT-NAME.
     START TENANT-FILE KEY IS = TENANT-NAME
         INVALID KEY GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
 LOOK-FOR-TENANT-BY-NAME-READ.
     READ TENANT-FILE NEXT RECORD
         AT END GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
     IF TENANT-NAME NOT = WS-TENANT-NAME-SOUGHT
         GO TO LOOK-FOR-TENANT-BY-NAME-EXIT.
     SET WS-TENANT-FOUND TO TRUE.
 LOOK-FOR-TENANT-BY-NAME-EXIT.
     EXIT.

 LOOK-FOR-TENANT-BY-ID.
     SET WS-TENANT-NOT-FOUND TO TRUE.
     MOVE WS-TENANT-ID-SOUGHT TO TENANT-ID.
     READ TENANT-FILE
         INVALID KEY GO TO LOOK-FOR-TENANT-BY-ID-EXIT.
     SET WS-TENANT-FOUND TO TRUE.
 LOOK-FOR-TENANT-BY-ID-EXIT.
     EXIT.
