*****************************************************************
* PLDATE.CBL
* Date paragraphs COPYd at the tail of the PROCEDURE DIVISION.
* VALIDATE-WS-DATE-8 checks a YYYYMMDD field for a sane year,
* month and day, leap year included; COMPUTE-DAY-DIFFERENCE
* turns WS-DATE-8 and WS-DATE-8-OTHER into Julian day counts and
* subtracts, for the reconciliation engine's date-proximity
* score and the explanation line's day-difference wording.  The
* old wsdate ACCEPT-a-date screen only ever validated one field
* against today; this pair does no ACCEPT at all, just the two
* pieces of arithmetic the batch needs.
*
* 1992-08-11  TGM  first cut -- VALIDATE-WS-DATE-8 only, lifted
*                  off the old date-ACCEPT screen logic.
* 2002-06-03  RLD  CR-1150  added COMPUTE-DAY-DIFFERENCE for the
*                  reconciliation engine.
* 1998-11-30  TGM  Y2K review of VALIDATE-WS-DATE-8 -- the field
*                  was already four-digit-year, no change made.
*****************************************************************

 VALIDATE-WS-DATE-8.
     SET WS-DATE-IS-VALID TO TRUE.
     IF WS-DATE-YEAR < 1900 OR > 2099
         SET WS-DATE-NOT-VALID TO TRUE
         GO TO VALIDATE-WS-DATE-8-EXIT.
     IF WS-DATE-MONTH < 1 OR > 12
         SET WS-DATE-NOT-VALID TO TRUE
         GO TO VALIDATE-WS-DATE-8-EXIT.
     MOVE WS-DATE-MONTH TO WS-MONTH-SUBSCRIPT.
     MOVE WS-DAYS-IN-MONTH (WS-MONTH-SUBSCRIPT) TO WS-DAYS-IN-THIS-MONTH.
     IF WS-DATE-MONTH = 2
         DIVIDE WS-DATE-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
             REMAINDER WS-YEAR-MOD-4
         IF WS-YEAR-MOD-4 = 0
             DIVIDE WS-DATE-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
                 REMAINDER WS-YEAR-MOD-100
             IF WS-YEAR-MOD-100 NOT = 0
                 ADD 1 TO WS-DAYS-IN-THIS-MONTH
             ELSE
                 DIVIDE WS-DATE-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT
                     REMAINDER WS-YEAR-MOD-400
                 IF WS-YEAR-MOD-400 = 0
                     ADD 1 TO WS-DAYS-IN-THIS-MONTH.
     IF WS-DATE-DAY < 1 OR > WS-DAYS-IN-THIS-MONTH
         SET WS-DATE-NOT-VALID TO TRUE
         GO TO VALIDATE-WS-DATE-8-EXIT.
 VALIDATE-WS-DATE-8-EXIT.
     EXIT.

 COMPUTE-DAY-DIFFERENCE.
     PERFORM CONVERT-WS-DATE-8-TO-JULIAN
         THRU CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
     MOVE WS-JULIAN-DAY-1 TO WS-JULIAN-DAY-2.
     MOVE WS-DATE-8-OTHER TO WS-DATE-8.
     PERFORM CONVERT-WS-DATE-8-TO-JULIAN
         THRU CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
     COMPUTE WS-DAY-DIFFERENCE =
         WS-JULIAN-DAY-2 - WS-JULIAN-DAY-1.
     IF WS-DAY-DIFFERENCE < 0
         MULTIPLY -1 BY WS-DAY-DIFFERENCE.
 COMPUTE-DAY-DIFFERENCE-EXIT.
     EXIT.

 CONVERT-WS-DATE-8-TO-JULIAN.
     COMPUTE WS-JULIAN-DAY-1 =
         (WS-DATE-YEAR * 365) + (WS-DATE-MONTH * 31) + WS-DATE-DAY.
 CONVERT-WS-DATE-8-TO-JULIAN-EXIT.
     EXIT.
