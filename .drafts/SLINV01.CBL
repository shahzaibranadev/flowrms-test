*****************************************************************
* SLINV01.CBL
* SELECT clause for the invoice master.  INVOICE-ID is the
* assigned record key; two split alternate keys ride on it --
* INV-TENANT-ID/INVOICE-NUMBER polices the one-number-per-tenant
* rule the same way the vendor file polices vendor names, and
* INV-TENANT-ID/INV-STATUS is what the reconciliation engine
* walks to pull a tenant's OPEN invoices without a full-file
* scan.
*
* 2001-04-09  RLD  CR-1098  first cut, built off the voucher
*                  file layout.
*****************************************************************

    SELECT INVOICE-FILE
       ASSIGN TO "INVFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS INVOICE-ID
       ALTERNATE RECORD KEY IS INV-TENANT-ID INVOICE-NUMBER
          WITH DUPLICATES
       ALTERNATE RECORD KEY IS INV-TENANT-ID INV-STATUS
          WITH DUPLICATES.
