*****************************************************************
* WSCASE01.CBL
* General-purpose working storage for the upper-casing and
* trim/blank-check helpers in PLGENERAL.CBL.  Carried forward
* from the old wscase working storage used by the vendor and
* voucher ADD modules; the alphabet tables are what INSPECT
* CONVERTING rides on to fold vendor names, currency codes and
* descriptions to upper case before they are stored.
*
* 1994-05-02  TGM  first cut, for the vendor-name upper-case
*                  fold on the ADD-MODULE screen.
* 2001-04-09  RLD  CR-1098  added WS-TRIM-WORK and the blank-
*                  check switch for the batch edit routines
*                  (the old screen logic never needed either).
* 2008-07-14  RLD  CR-1344  widened WS-TRIM-WORK to 40 to cover
*                  the new DESCRIPTION field.
*****************************************************************

    01  WS-CASE-WORK-AREA.
        05  WS-LOWER-ALPHABET          PIC X(26)
                                        VALUE "abcdefghijklmnopqrstuvwxyz".
        05  WS-UPPER-ALPHABET          PIC X(26)
                                        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
        05  WS-TRIM-WORK               PIC X(40).
        05  WS-TRIM-WORK-R REDEFINES WS-TRIM-WORK
                                       OCCURS 40 TIMES
                                        PIC X(01).
        05  WS-TRIM-LENGTH             PIC 9(02) COMP.
        05  WS-TRIM-SUBSCRIPT          PIC 9(02) COMP.
        05  WS-BLANK-SWITCH            PIC X(01).
            88  WS-FIELD-IS-BLANK      VALUE "Y".
            88  WS-FIELD-NOT-BLANK     VALUE "N".
