*****************************************************************
* PL-LOOK-FOR-VENDOR-RECORD.CBL
* Searches VENDOR-FILE for a name within one tenant, on the
* split VND-TENANT-ID/VENDOR-NAME alternate key -- lifted
* straight off the old vendor-by-name inquiry's LOOK-FOR-VENDOR-
* RECORD paragraph, just walking a composite key instead of a
* plain one now that one file serves every tenant.
* WS-VENDOR-TENANT-SOUGHT and WS-VENDOR-NAME-SOUGHT are set by
* the caller; a READ NEXT past the end of the tenant's own
* vendors (different VND-TENANT-ID) also ends the search.
*
* 1999-11-22  RLD  CR-1055  first cut, adapted from the single-
*                  tenant vendor-by-name inquiry.
*****************************************************************

 LOOK-FOR-VENDOR-BY-NAME.
     SET WS-VENDOR-NOT-FOUND TO TRUE.
     MOVE WS-VENDOR-TENANT-SOUGHT TO VND-TENANT-ID.
     MOVE WS-VENDOR-NAME-SOUGHT TO VENDOR-NAME.
     START VENDOR-FILE KEY IS = VND-TENANT-ID VENDOR-NAME
         INVALID KEY GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
     READ VENDOR-FILE NEXT RECORD
         AT END GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
     IF VND-TENANT-ID NOT = WS-VENDOR-TENANT-SOUGHT
         GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
     IF VENDOR-NAME NOT = WS-VENDOR-NAME-SOUGHT
         GO TO LOOK-FOR-VENDOR-BY-NAME-EXIT.
     SET WS-VENDOR-FOUND TO TRUE.
 LOOK-FOR-VENDOR-BY-NAME-EXIT.
     EXIT.
