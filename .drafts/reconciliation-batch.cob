*****************************************************************
* RECONCILIATION-BATCH
* Nightly step driver for the invoice reconciliation batch.  This
* program opens nothing of its own except the control file (to
* print the run-control counters on the banner) and CALLs each of
* the seven load/engine/report steps in the fixed order the spec
* requires -- tenant and vendor masters first, then invoices, then
* the bank-transaction import, then the scoring engine, then the
* two match-disposition steps, then the listing report.  Operations
* turns a step off by setting its UPSI bit off in the JCL/PARM deck
* for nights when a step is not needed (a rerun of just the engine
* after a bad import, for instance) -- this replaces the old
* interactive menu, there is no operator at a screen at 2 AM to
* answer a CALL-or-not prompt.
*
* 1999-11-03  RLD  CR-1042  first cut, modeled on the old
*                  ACCOUNTS-PAYABLE-SYSTEM main menu and
*                  PAYMENT-MODE's confirm-then-call shape, with the
*                  ACCEPT/DISPLAY menu dropped in favor of UPSI
*                  switches since this run has no terminal.
* 1999-11-22  RLD  CR-1055  added the run-control banner off the
*                  control file -- operations wanted the next-
*                  number counters on the job log before committing
*                  to a run, the same way the old control-file-
*                  maintenance screen showed them.
* 1998-11-30  TGM  Y2K REVIEW -- W-RUN-DATE is a banner stamp only,
*                  never written to a file or compared to another
*                  date.  No century window exposure.  Logged per
*                  the division-wide Y2K audit, no code change
*                  required.
* 2003-02-18  RLD  CR-1190  added the UPSI-4 engine step and UPSI-5/
*                  UPSI-6 confirm/explain steps when the
*                  reconciliation engine came on line; control file
*                  now carries CONTROL-LAST-MATCH as well.
* 2004-05-06  RLD  CR-1240  added UPSI-7 for the listing report --
*                  operations had been running it by hand every
*                  morning, folded it into the same job stream.
*****************************************************************

 IDENTIFICATION DIVISION.
 PROGRAM-ID. reconciliation-batch.
 AUTHOR. R L DUNCAN.
 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
 DATE-WRITTEN. 11/03/99.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM
        UPSI-0 ON STATUS IS RUN-TENANT-STEP
               OFF STATUS IS SKIP-TENANT-STEP
        UPSI-1 ON STATUS IS RUN-VENDOR-STEP
               OFF STATUS IS SKIP-VENDOR-STEP
        UPSI-2 ON STATUS IS RUN-INVOICE-STEP
               OFF STATUS IS SKIP-INVOICE-STEP
        UPSI-3 ON STATUS IS RUN-IMPORT-STEP
               OFF STATUS IS SKIP-IMPORT-STEP
        UPSI-4 ON STATUS IS RUN-ENGINE-STEP
               OFF STATUS IS SKIP-ENGINE-STEP
        UPSI-5 ON STATUS IS RUN-CONFIRM-STEP
               OFF STATUS IS SKIP-CONFIRM-STEP
        UPSI-6 ON STATUS IS RUN-EXPLAIN-STEP
               OFF STATUS IS SKIP-EXPLAIN-STEP
        UPSI-7 ON STATUS IS RUN-LISTING-STEP
               OFF STATUS IS SKIP-LISTING-STEP.

    INPUT-OUTPUT SECTION.
       FILE-CONTROL.

          COPY "SLCTL02.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDCTL02.CBL".

 WORKING-STORAGE SECTION.

 01  W-CONTROL-FILE-SWITCH       PIC X(01).
     88  W-CONTROL-FILE-OK           VALUE "Y".
     88  W-CONTROL-FILE-MISSING      VALUE "N".

 01  W-RUN-DATE-AREA.
     05  W-RUN-DATE              PIC 9(06).
     05  FILLER                  PIC X(02).

 01  W-RUN-DATE-R REDEFINES W-RUN-DATE-AREA.
     05  W-RUN-YY                PIC 9(02).
     05  W-RUN-MM                PIC 9(02).
     05  W-RUN-DD                PIC 9(02).
     05  FILLER                  PIC X(02).

 01  W-STEP-LOG-TABLE.
     05  W-STEP-LOG-ENTRY OCCURS 8 TIMES.
         10  W-STEP-LOG-NUMBER       PIC 9(01).
         10  W-STEP-LOG-NAME         PIC X(20).
         10  W-STEP-LOG-SWITCH       PIC X(01).
             88  W-STEP-LOG-WAS-RUN      VALUE "Y".
             88  W-STEP-LOG-WAS-SKIPPED  VALUE "N".

 01  FILLER REDEFINES W-STEP-LOG-TABLE.
     05  W-STEP-LOG-FLAT OCCURS 8 TIMES
                                 PIC X(22).

 01  W-STEP-COUNTERS.
     05  W-STEPS-RUN-COUNT       PIC 9(02) COMP VALUE ZERO.
     05  W-STEPS-SKIPPED-COUNT   PIC 9(02) COMP VALUE ZERO.
     05  FILLER                  PIC X(02).

 01  W-SUBSCRIPTS.
     05  W-STEP-IX               PIC 9(01) COMP.
     05  FILLER                  PIC X(01).

 PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-RUN-TENANT-REGISTRY THRU 2000-EXIT.
     PERFORM 2100-RUN-VENDOR-MASTER-LOAD THRU 2100-EXIT.
     PERFORM 2200-RUN-INVOICE-MAINTENANCE THRU 2200-EXIT.
     PERFORM 2300-RUN-BANK-TRANSACTION-IMPORT THRU 2300-EXIT.
     PERFORM 2400-RUN-RECONCILIATION-ENGINE THRU 2400-EXIT.
     PERFORM 2500-RUN-MATCH-CONFIRMATION THRU 2500-EXIT.
     PERFORM 2600-RUN-MATCH-EXPLAIN THRU 2600-EXIT.
     PERFORM 2700-RUN-INVOICE-LISTING-REPORT THRU 2700-EXIT.
     PERFORM 8000-PRINT-STEP-LOG THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     ACCEPT W-RUN-DATE FROM DATE.
     MOVE SPACES TO W-STEP-LOG-TABLE.
     MOVE ZERO TO W-STEPS-RUN-COUNT.
     MOVE ZERO TO W-STEPS-SKIPPED-COUNT.
     PERFORM 1100-BUILD-STEP-LOG-NAMES THRU 1100-EXIT.
     SET W-CONTROL-FILE-OK TO TRUE.
     OPEN INPUT CONTROL-FILE.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY
             SET W-CONTROL-FILE-MISSING TO TRUE.
     DISPLAY "RECONCILIATION-BATCH - RUN DATE " W-RUN-MM "/"
             W-RUN-DD "/" W-RUN-YY.
     IF W-CONTROL-FILE-OK
         DISPLAY "RECONCILIATION-BATCH - NEXT TENANT  "
                 CONTROL-LAST-TENANT
         DISPLAY "RECONCILIATION-BATCH - NEXT VENDOR  "
                 CONTROL-LAST-VENDOR
         DISPLAY "RECONCILIATION-BATCH - NEXT INVOICE "
                 CONTROL-LAST-INVOICE
         DISPLAY "RECONCILIATION-BATCH - NEXT TRANS   "
                 CONTROL-LAST-TRANS
         DISPLAY "RECONCILIATION-BATCH - NEXT MATCH   "
                 CONTROL-LAST-MATCH
     ELSE
         DISPLAY "RECONCILIATION-BATCH - CONTROL FILE NOT FOUND - "
                 "RUN-CONTROL COUNTERS NOT AVAILABLE"
     END-IF.
     CLOSE CONTROL-FILE.
 1000-EXIT.
     EXIT.

 1100-BUILD-STEP-LOG-NAMES.
     MOVE 1                       TO W-STEP-LOG-NUMBER (1).
     MOVE "TENANT-REGISTRY"       TO W-STEP-LOG-NAME (1).
     MOVE 2                       TO W-STEP-LOG-NUMBER (2).
     MOVE "VENDOR-MASTER-LOAD"    TO W-STEP-LOG-NAME (2).
     MOVE 3                       TO W-STEP-LOG-NUMBER (3).
     MOVE "INVOICE-MAINTENANCE"   TO W-STEP-LOG-NAME (3).
     MOVE 4                       TO W-STEP-LOG-NUMBER (4).
     MOVE "BANK-TRANS-IMPORT"     TO W-STEP-LOG-NAME (4).
     MOVE 5                       TO W-STEP-LOG-NUMBER (5).
     MOVE "RECONCILIATION-ENGINE" TO W-STEP-LOG-NAME (5).
     MOVE 6                       TO W-STEP-LOG-NUMBER (6).
     MOVE "MATCH-CONFIRMATION"    TO W-STEP-LOG-NAME (6).
     MOVE 7                       TO W-STEP-LOG-NUMBER (7).
     MOVE "MATCH-EXPLAIN"         TO W-STEP-LOG-NAME (7).
     MOVE 8                       TO W-STEP-LOG-NUMBER (8).
     MOVE "INVOICE-LISTING-RPT"   TO W-STEP-LOG-NAME (8).
 1100-EXIT.
     EXIT.

 2000-RUN-TENANT-REGISTRY.
     IF RUN-TENANT-STEP
         CALL "tenant-registry"
         SET W-STEP-LOG-WAS-RUN (1) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (1) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2000-EXIT.
     EXIT.

 2100-RUN-VENDOR-MASTER-LOAD.
     IF RUN-VENDOR-STEP
         CALL "vendor-master-load"
         SET W-STEP-LOG-WAS-RUN (2) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (2) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2100-EXIT.
     EXIT.

 2200-RUN-INVOICE-MAINTENANCE.
     IF RUN-INVOICE-STEP
         CALL "invoice-maintenance"
         SET W-STEP-LOG-WAS-RUN (3) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (3) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2200-EXIT.
     EXIT.

 2300-RUN-BANK-TRANSACTION-IMPORT.
     IF RUN-IMPORT-STEP
         CALL "bank-transaction-import"
         SET W-STEP-LOG-WAS-RUN (4) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (4) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2300-EXIT.
     EXIT.

 2400-RUN-RECONCILIATION-ENGINE.
     IF RUN-ENGINE-STEP
         CALL "reconciliation-engine"
         SET W-STEP-LOG-WAS-RUN (5) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (5) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2400-EXIT.
     EXIT.

 2500-RUN-MATCH-CONFIRMATION.
     IF RUN-CONFIRM-STEP
         CALL "match-confirmation"
         SET W-STEP-LOG-WAS-RUN (6) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (6) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2500-EXIT.
     EXIT.

 2600-RUN-MATCH-EXPLAIN.
     IF RUN-EXPLAIN-STEP
         CALL "match-explain"
         SET W-STEP-LOG-WAS-RUN (7) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (7) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2600-EXIT.
     EXIT.

 2700-RUN-INVOICE-LISTING-REPORT.
     IF RUN-LISTING-STEP
         CALL "invoice-listing-report"
         SET W-STEP-LOG-WAS-RUN (8) TO TRUE
         ADD 1 TO W-STEPS-RUN-COUNT
     ELSE
         SET W-STEP-LOG-WAS-SKIPPED (8) TO TRUE
         ADD 1 TO W-STEPS-SKIPPED-COUNT
     END-IF.
 2700-EXIT.
     EXIT.

 8000-PRINT-STEP-LOG.
     DISPLAY "RECONCILIATION-BATCH - STEP LOG ------------------".
     PERFORM 8100-PRINT-ONE-STEP-LOG-LINE THRU 8100-EXIT
         VARYING W-STEP-IX FROM 1 BY 1
         UNTIL W-STEP-IX > 8.
     DISPLAY "RECONCILIATION-BATCH - STEPS RUN     " W-STEPS-RUN-COUNT.
     DISPLAY "RECONCILIATION-BATCH - STEPS SKIPPED "
             W-STEPS-SKIPPED-COUNT.
 8000-EXIT.
     EXIT.

 8100-PRINT-ONE-STEP-LOG-LINE.
     IF W-STEP-LOG-WAS-RUN (W-STEP-IX)
         DISPLAY "RECONCILIATION-BATCH - STEP "
                 W-STEP-LOG-NUMBER (W-STEP-IX) " "
                 W-STEP-LOG-NAME (W-STEP-IX) " RAN"
     ELSE
         DISPLAY "RECONCILIATION-BATCH - STEP "
                 W-STEP-LOG-NUMBER (W-STEP-IX) " "
                 W-STEP-LOG-NAME (W-STEP-IX) " SKIPPED"
     END-IF.
 8100-EXIT.
     EXIT.

 9000-TERMINATE.
     CONTINUE.
 9000-EXIT.
     EXIT.
