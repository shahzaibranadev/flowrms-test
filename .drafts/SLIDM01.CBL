*****************************************************************
* SLIDM01.CBL
* SELECT clause for the idempotency control file.  One record
* per (tenant, caller key); the split composite of the two is
* the record's only access path, the same ALTERNATE-as-primary
* trick would be overkill here so it rides as the RECORD KEY
* straight off -- the import step never looks this record up any
* other way.
*
* 2003-01-14  RLD  CR-1180  first cut, to stop a duplicate wire
*                  feed from double-posting transactions.
*****************************************************************

    SELECT IDEMPOTENCY-FILE
       ASSIGN TO "IDMFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS IDM-TENANT-AND-KEY.
