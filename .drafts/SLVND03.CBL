*****************************************************************
* SLVND03.CBL
* SELECT clause for the vendor master.  vndXX copybooks have
* been through the mill in this shop (this is the third cut of
* the vendor file layout); 03 carries TENANT-ID so one vendor
* file now serves every tenant instead of one file per company.
* VENDOR-ID is still the assigned, globally-unique record key;
* the alternate key is the split TENANT-ID/VENDOR-NAME pair,
* walked with START/READ NEXT the same way the old vendor-name
* inquiry always searched, to police the one-name-per-tenant
* rule.
*
* 1999-11-22  RLD  CR-1055  first cut of the multi-tenant vendor
*                  file (was one vendor file per company before).
*****************************************************************

    SELECT VENDOR-FILE
       ASSIGN TO "VNDFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS VENDOR-ID
       ALTERNATE RECORD KEY IS VND-TENANT-ID VENDOR-NAME.
