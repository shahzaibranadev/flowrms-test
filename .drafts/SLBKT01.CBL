*****************************************************************
* SLBKT01.CBL
* SELECT clause for the bank transaction file.  TRANS-ID is the
* assigned record key.  Two split alternate keys ride on it, the
* same pattern as the invoice file -- TRN-TENANT-ID/EXTERNAL-ID
* polices the one-external-id-per-tenant rule the import step
* needs for duplicate suppression, and TRN-TENANT-ID by itself
* (riding on the same key position as the control file's
* by-tenant view) lets the reconciliation engine pull one
* tenant's transactions without reading every other tenant's.
*
* 2002-06-03  RLD  CR-1150  first cut, following the invoice file
*                  pattern from CR-1098.
*****************************************************************

    SELECT BANK-TRANSACTION-FILE
       ASSIGN TO "BKTFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS TRANS-ID
       ALTERNATE RECORD KEY IS TRN-TENANT-ID EXTERNAL-ID
          WITH DUPLICATES
       ALTERNATE RECORD KEY IS TRN-TENANT-ID
          WITH DUPLICATES.
