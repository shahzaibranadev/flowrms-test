*****************************************************************
* MATCH-CONFIRMATION
* Takes one tenant's batch of confirmation requests, each naming a
* MATCH-ID the reconciliation engine proposed, and turns PROPOSED
* into CONFIRMED.  A match that is not on file for the tenant, or is
* on file but already CONFIRMED or REJECTED, is rejected with "Match
* not found or already processed" and left exactly as it was --
* this program never overwrites a decision someone else already
* made on the match.  Confirming the match cascades a STATUS change
* to the invoice the match names, OPEN/MATCHED to MATCHED, the same
* "look up, verify status, confirm, rewrite, cascade a status change
* to the related record" shape the old voucher-selection screen used
* to cascade a voucher's SELECTED flag, just off a request file
* instead of a terminal.
*
* 2003-03-11  RLD  CR-1195  first cut.
* 1998-11-30  TGM  Y2K REVIEW -- no date fields on this program's
*                  own records; nothing to change.
* 2004-05-06  RLD  CR-1240  added the already-processed check --
*                  a rerun of a confirmation batch was re-confirming
*                  matches the first run already cascaded, double-
*                  counting the report total.
*****************************************************************

 IDENTIFICATION DIVISION.
 PROGRAM-ID. match-confirmation.
 AUTHOR. R L DUNCAN.
 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
 DATE-WRITTEN. 03/11/03.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
       FILE-CONTROL.

          COPY "SLTEN01.CBL".
          COPY "SLINV01.CBL".
          COPY "SLMAT01.CBL".

          SELECT CONFIRM-REQUEST-FILE
                 ASSIGN TO "MCREQ"
                 ORGANIZATION IS SEQUENTIAL.

          SELECT EDIT-LISTING-FILE
                 ASSIGN TO "MCRPT"
                 ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
    FILE SECTION.

       COPY "FDTEN01.CBL".
       COPY "FDINV01.CBL".
       COPY "FDMAT01.CBL".

       FD  CONFIRM-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.

       01  CONFIRM-REQUEST-RECORD.
           05  CR-TENANT-ID               PIC 9(06).
           05  CR-MATCH-ID                PIC 9(06).
           05  FILLER                     PIC X(68).

       FD  EDIT-LISTING-FILE
           LABEL RECORDS ARE OMITTED.

       01  PRINTER-RECORD                 PIC X(80).

    WORKING-STORAGE SECTION.

       01  RPT-TITLE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(26)
                                           VALUE "MATCH CONFIRMATION LISTING".
           05  FILLER                     PIC X(27) VALUE SPACES.
           05  FILLER                     PIC X(06) VALUE "PAGE: ".
           05  RPT-PAGE-NUMBER            PIC ZZZ9.
           05  FILLER                     PIC X(07) VALUE SPACES.

       01  RPT-HEADING-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "TENANT".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "MATCH".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(58) VALUE "RESULT".

       01  RPT-RULE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(10) VALUE SPACES.

       01  RPT-DETAIL-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-TENANT-ID            PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-MATCH-ID             PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-RESULT               PIC X(62).

       01  RPT-TOTAL-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  RPT-T-LABEL                PIC X(30).
           05  FILLER                     PIC X(05) VALUE SPACES.
           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(28) VALUE SPACES.

       01  W-CONFIRM-SWITCHES.
           05  W-END-OF-REQUEST-SWITCH    PIC X(01).
               88  W-NO-MORE-REQUESTS     VALUE "Y".
               88  W-MORE-REQUESTS        VALUE "N".
           05  W-MATCH-FOUND-SWITCH       PIC X(01).
               88  W-MATCH-WAS-FOUND      VALUE "Y".
               88  W-MATCH-NOT-FOUND      VALUE "N".
           05  W-TENANT-CHECKED           PIC 9(06) COMP.
           05  W-TENANT-CHECKED-R REDEFINES W-TENANT-CHECKED.
               10  FILLER                 PIC 9(03) COMP.
               10  W-TENANT-VERIFIED-OK   PIC 9(03) COMP.

       01  W-CONFIRM-COUNTERS.
           05  W-REQUESTS-READ            PIC 9(06) COMP.
           05  W-MATCHES-CONFIRMED        PIC 9(06) COMP.
           05  W-MATCHES-REJECTED         PIC 9(06) COMP.

 PROCEDURE DIVISION.
 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE.
     PERFORM 1200-PROCESS-REQUEST-LOOP
         UNTIL W-NO-MORE-REQUESTS.
     PERFORM 8000-PRINT-BATCH-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT CONFIRM-REQUEST-FILE.
     OPEN I-O TENANT-FILE.
     OPEN I-O INVOICE-FILE.
     OPEN I-O MATCH-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     MOVE ZERO TO W-REQUESTS-READ.
     MOVE ZERO TO W-MATCHES-CONFIRMED.
     MOVE ZERO TO W-MATCHES-REJECTED.
     MOVE ZERO TO W-TENANT-CHECKED.
     PERFORM 1100-PRINT-HEADINGS.
     SET W-MORE-REQUESTS TO TRUE.
     PERFORM 1300-READ-NEXT-REQUEST.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1200-PROCESS-REQUEST-LOOP.
     ADD 1 TO W-REQUESTS-READ.
     PERFORM 1050-VERIFY-TENANT-ON-FILE.
     IF W-TENANT-VERIFIED-OK = ZERO
         MOVE "TENANT NOT ON FILE" TO RPT-D-RESULT
         ADD 1 TO W-MATCHES-REJECTED
     ELSE
         PERFORM 2000-VERIFY-MATCH-PROPOSED
         IF W-MATCH-WAS-FOUND
             PERFORM 3000-CONFIRM-MATCH-AND-INVOICE
             MOVE "CONFIRMED" TO RPT-D-RESULT
             ADD 1 TO W-MATCHES-CONFIRMED
         ELSE
             MOVE "MATCH NOT FOUND OR ALREADY PROCESSED" TO RPT-D-RESULT
             ADD 1 TO W-MATCHES-REJECTED.
     PERFORM 6900-PRINT-DETAIL-LINE.
     PERFORM 1300-READ-NEXT-REQUEST.
 1200-EXIT.
     EXIT.

 1300-READ-NEXT-REQUEST.
     READ CONFIRM-REQUEST-FILE
         AT END
             SET W-NO-MORE-REQUESTS TO TRUE.
 1300-EXIT.
     EXIT.

*****************************************************************
* Tenant verification is a one-row-per-batch check, not one check
* per request -- a request batch is built for a single tenant, so
* once the tenant is found or not found the answer is cached in
* W-TENANT-CHECKED and not looked up again.
*****************************************************************
 1050-VERIFY-TENANT-ON-FILE.
     IF W-TENANT-CHECKED NOT = ZERO
         GO TO 1050-EXIT.
     MOVE CR-TENANT-ID TO TENANT-ID.
     READ TENANT-FILE
         INVALID KEY
             MOVE 100 TO W-TENANT-CHECKED
         NOT INVALID KEY
             MOVE 101 TO W-TENANT-CHECKED.
 1050-EXIT.
     EXIT.

*****************************************************************
* 2000-VERIFY-MATCH-PROPOSED: the match must be on file for this
* tenant and still carry STATUS = PROPOSED -- confirmed, rejected,
* or simply absent all come back NOT FOUND so the caller treats
* them alike.
*****************************************************************
 2000-VERIFY-MATCH-PROPOSED.
     SET W-MATCH-NOT-FOUND TO TRUE.
     MOVE CR-MATCH-ID TO MATCH-ID.
     READ MATCH-FILE
         INVALID KEY
             GO TO 2000-EXIT
         NOT INVALID KEY
             IF MAT-TENANT-ID = CR-TENANT-ID AND MAT-STATUS-PROPOSED
                 SET W-MATCH-WAS-FOUND TO TRUE.
 2000-EXIT.
     EXIT.

 3000-CONFIRM-MATCH-AND-INVOICE.
     SET MAT-STATUS-CONFIRMED TO TRUE.
     REWRITE MATCH-RECORD
         INVALID KEY
             DISPLAY "MATCH-CONFIRMATION - MATCH REWRITE ERROR - "
                 MATCH-ID.
     MOVE MAT-INVOICE-ID TO INVOICE-ID.
     READ INVOICE-FILE
         INVALID KEY
             DISPLAY "MATCH-CONFIRMATION - INVOICE NOT ON FILE - "
                 MAT-INVOICE-ID
         NOT INVALID KEY
             SET INV-STATUS-MATCHED TO TRUE
             REWRITE INVOICE-RECORD
                 INVALID KEY
                     DISPLAY "MATCH-CONFIRMATION - INVOICE REWRITE ERROR - "
                         INVOICE-ID.
 3000-EXIT.
     EXIT.

 6900-PRINT-DETAIL-LINE.
     MOVE SPACES TO RPT-DETAIL-LINE.
     MOVE CR-TENANT-ID TO RPT-D-TENANT-ID.
     MOVE CR-MATCH-ID TO RPT-D-MATCH-ID.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 6900-EXIT.
     EXIT.

 8000-PRINT-BATCH-TOTALS.
     MOVE SPACES TO RPT-TOTAL-LINE.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE W-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "MATCHES CONFIRMED" TO RPT-T-LABEL.
     MOVE W-MATCHES-CONFIRMED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE W-MATCHES-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE CONFIRM-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE INVOICE-FILE.
     CLOSE MATCH-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.
