*****************************************************************
* BANK-TRANSACTION-IMPORT
* Loads one tenant's batch of bank-side transactions.  A batch can
* carry a caller-supplied idempotency key in the header record; if
* the same key turns up again with the same payload, the batch is
* a replay of work already done and nothing is written twice, the
* same way the control file keeps the batch steps from assigning a
* number twice.  Within a batch, a transaction whose EXTERNAL-ID is
* already on file for this tenant is reused rather than duplicated
* -- the bank feed re-sends the same item more than once some
* nights and EXTERNAL-ID is the only thing it guarantees is stable.
*
* The payload hash is an arithmetic control total over the batch's
* key fields, the same control-total idea the old voucher batches
* balanced on, just carried as a sixteen-digit running total instead
* of a dollar figure, and weighted by each record's position in the
* batch so a reordered batch does not hash the same as the original.
*
* 2002-06-03  RLD  CR-1150  first cut -- load and external-id
*                  dedupe only, no idempotency key yet.
* 2003-01-14  RLD  CR-1180  added the payload hash and the
*                  idempotency-key replay check once a duplicate
*                  wire feed double-posted a night's transactions.
* 1998-11-30  TGM  Y2K REVIEW -- POSTED-DATE already carries a
*                  four-digit year.  No change required.
* 2003-02-18  RLD  CR-1190  no change to this program; note only
*                  -- CR-1190 added CONTROL-LAST-MATCH to the
*                  control file, this program only ever touches
*                  CONTROL-LAST-TRANS.
*****************************************************************

IDENTIFICATION DIVISION.
PROGRAM-ID. bank-transaction-import.
AUTHOR. R L DUNCAN.
INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
DATE-WRITTEN. 06/03/02.
DATE-COMPILED.
SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
   SPECIAL-NAMES.
       C01 IS TOP-OF-FORM.

   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLCTL02.CBL".
         COPY "SLTEN01.CBL".
         COPY "SLBKT01.CBL".
         COPY "SLIDM01.CBL".

         SELECT BATCH-HEADER-FILE
                ASSIGN TO "BTHDR"
                ORGANIZATION IS SEQUENTIAL.

         SELECT TRANS-REQUEST-FILE
                ASSIGN TO "BTREQ"
                ORGANIZATION IS SEQUENTIAL.

         SELECT EDIT-LISTING-FILE
                ASSIGN TO "BTRPT"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

      COPY "FDCTL02.CBL".
      COPY "FDTEN01.CBL".
      COPY "FDBKT01.CBL".
      COPY "FDIDM01.CBL".

      FD  BATCH-HEADER-FILE
          LABEL RECORDS ARE STANDARD.

      01  BATCH-HEADER-RECORD.
          05  BH-TENANT-ID               PIC 9(06).
          05  BH-IDEMPOTENCY-KEY         PIC X(30).
          05  FILLER                     PIC X(44).

      FD  TRANS-REQUEST-FILE
          LABEL RECORDS ARE STANDARD.

      01  TRANS-REQUEST-RECORD.
          05  TR-EXTERNAL-ID             PIC X(20).
          05  TR-POSTED-DATE             PIC 9(08).
          05  TR-TRANS-AMOUNT            PIC S9(08)V99.
          05  TR-CURRENCY-CODE           PIC X(03).
          05  TR-DESCRIPTION             PIC X(40).
          05  FILLER                     PIC X(15).

      FD  EDIT-LISTING-FILE
          LABEL RECORDS ARE OMITTED.

      01  PRINTER-RECORD                 PIC X(80).

   WORKING-STORAGE SECTION.

      COPY "wscase01.cbl".
      COPY "wslookup01.cbl".
      COPY "wsdate01.cbl".

      01  W-DATE-REORDER-8               PIC 9(08).
      01  W-DATE-REORDER-8-R REDEFINES W-DATE-REORDER-8.
          05  W-DATE-R-MONTH             PIC 99.
          05  W-DATE-R-DAY               PIC 99.
          05  W-DATE-R-CCYY              PIC 9999.

      01  RPT-TITLE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(28)
                                          VALUE "BANK TRANSACTION IMPORT LISTING".
          05  FILLER                     PIC X(25) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "PAGE: ".
          05  RPT-PAGE-NUMBER            PIC ZZZ9.
          05  FILLER                     PIC X(07) VALUE SPACES.

      01  RPT-HEADING-LINE.
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  FILLER                     PIC X(20) VALUE "EXTERNAL ID".
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  FILLER                     PIC X(10) VALUE "DATE".
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  FILLER                     PIC X(15) VALUE "AMOUNT".
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  FILLER                     PIC X(30) VALUE "RESULT".

      01  RPT-RULE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-DETAIL-LINE.
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-EXTERNAL-ID          PIC X(20).
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-DATE-EDIT            PIC 99/99/9999.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
          05  FILLER                     PIC X(01) VALUE SPACES.
          05  RPT-D-RESULT               PIC X(30).

      01  RPT-TOTAL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-T-LABEL                PIC X(30).
          05  FILLER                     PIC X(05) VALUE SPACES.
          05  RPT-T-COUNT                PIC ZZZ,ZZ9.
          05  FILLER                     PIC X(28) VALUE SPACES.

      01  W-CONTROL-COUNTERS.
          05  WS-REQUESTS-READ           PIC 9(06) COMP.
          05  WS-TRANS-CREATED           PIC 9(06) COMP.
          05  WS-TRANS-REUSED            PIC 9(06) COMP.
          05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
          05  FILLER                     PIC X(02).

      01  W-REJECT-REASON                PIC X(30).

      01  W-BATCH-TABLE.
          05  W-BATCH-ENTRY OCCURS 20 TIMES.
              10  WB-EXTERNAL-ID         PIC X(20).
              10  WB-POSTED-DATE         PIC 9(08).
              10  WB-TRANS-AMOUNT        PIC S9(08)V99.
              10  WB-CURRENCY-CODE       PIC X(03).
              10  WB-DESCRIPTION         PIC X(40).
              10  WB-RESULT-TRANS-ID     PIC 9(06).
              10  WB-REJECT-REASON       PIC X(30).
              10  WB-ENTRY-SWITCH        PIC X(01).
                  88  WB-ENTRY-ACCEPTED  VALUE "Y".
                  88  WB-ENTRY-REJECTED  VALUE "N".
              10  WB-REUSED-SWITCH       PIC X(01).
                  88  WB-ENTRY-REUSED    VALUE "Y".
                  88  WB-ENTRY-NEW       VALUE "N".
          05  FILLER                     PIC X(01).

      01  W-BATCH-COUNT                  PIC 9(02) COMP.
      01  W-BATCH-IDX                    PIC 9(02) COMP.

      01  W-HASH-AREA.
          05  WS-HASH-ACCUMULATOR-C      PIC 9(16) COMP.
          05  WS-HASH-ENTRY-VALUE        PIC 9(12) COMP.
          05  WS-HASH-DISPLAY            PIC 9(16).
          05  FILLER                     PIC X(02).

      01  WS-COMPUTED-HASH               PIC X(16).

      01  W-REPLAY-SWITCH                PIC X(01).
          88  WS-DUPLICATE-REPLAY        VALUE "Y".
          88  WS-NOT-DUPLICATE-REPLAY    VALUE "N".

      01  W-KEY-SUPPLIED-SWITCH          PIC X(01).
          88  WS-KEY-WAS-SUPPLIED        VALUE "Y".
          88  WS-NO-KEY-SUPPLIED         VALUE "N".

      01  W-PRIOR-RECORD-SWITCH          PIC X(01).
          88  WS-PRIOR-RECORD-FOUND      VALUE "Y".
          88  WS-PRIOR-RECORD-NOT-FOUND  VALUE "N".

      01  W-TRANS-FOUND-SWITCH           PIC X(01).
          88  WS-TRANS-FOUND             VALUE "Y".
          88  WS-TRANS-NOT-FOUND         VALUE "N".

      01  W-TRANS-FOUND-ID               PIC 9(06).

PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-COMPUTE-PAYLOAD-HASH THRU 2000-EXIT.
     PERFORM 3000-CHECK-IDEMPOTENCY-KEY THRU 3000-EXIT.
     IF WS-NOT-DUPLICATE-REPLAY
         PERFORM 4000-PROCESS-ONE-BATCH-ENTRY THRU 4000-EXIT
             VARYING W-BATCH-IDX FROM 1 BY 1
             UNTIL W-BATCH-IDX > W-BATCH-COUNT.
     PERFORM 5000-STORE-IDEMPOTENCY-RECORD THRU 5000-EXIT.
     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT BATCH-HEADER-FILE.
     OPEN INPUT TRANS-REQUEST-FILE.
     OPEN INPUT TENANT-FILE.
     OPEN I-O BANK-TRANSACTION-FILE.
     OPEN I-O CONTROL-FILE.
     OPEN I-O IDEMPOTENCY-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     READ BATCH-HEADER-FILE
         AT END
             DISPLAY "BANK-TRANSACTION-IMPORT - NO HEADER RECORD - ABORTING"
             PERFORM 9000-TERMINATE THRU 9000-EXIT
             STOP RUN.
     MOVE ZERO TO WS-REQUESTS-READ.
     MOVE ZERO TO WS-TRANS-CREATED.
     MOVE ZERO TO WS-TRANS-REUSED.
     MOVE ZERO TO WS-REQUESTS-REJECTED.
     MOVE 1 TO RPT-PAGE-NUMBER.
     MOVE ZERO TO W-BATCH-COUNT.
     PERFORM 1050-VERIFY-TENANT-ON-FILE THRU 1050-EXIT.
     PERFORM 1900-LOAD-BATCH-TABLE THRU 1900-EXIT.
     PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
 1000-EXIT.
     EXIT.

 1050-VERIFY-TENANT-ON-FILE.
     MOVE BH-TENANT-ID TO WS-TENANT-ID-SOUGHT.
     PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
     IF WS-TENANT-NOT-FOUND
         DISPLAY "BANK-TRANSACTION-IMPORT - TENANT NOT ON FILE - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
 1050-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1900-LOAD-BATCH-TABLE.
     READ TRANS-REQUEST-FILE
         AT END GO TO 1900-EXIT.
     ADD 1 TO WS-REQUESTS-READ.
     IF W-BATCH-COUNT < 20
         ADD 1 TO W-BATCH-COUNT
         MOVE W-BATCH-COUNT TO W-BATCH-IDX
         MOVE TR-EXTERNAL-ID TO WB-EXTERNAL-ID (W-BATCH-IDX)
         MOVE TR-POSTED-DATE TO WB-POSTED-DATE (W-BATCH-IDX)
         MOVE TR-TRANS-AMOUNT TO WB-TRANS-AMOUNT (W-BATCH-IDX)
         MOVE TR-CURRENCY-CODE TO WB-CURRENCY-CODE (W-BATCH-IDX)
         MOVE TR-DESCRIPTION TO WB-DESCRIPTION (W-BATCH-IDX).
     GO TO 1900-LOAD-BATCH-TABLE.
 1900-EXIT.
     EXIT.

 2000-COMPUTE-PAYLOAD-HASH.
     MOVE ZERO TO WS-HASH-ACCUMULATOR-C.
     IF W-BATCH-COUNT > 0
         PERFORM 2100-ADD-ENTRY-TO-HASH THRU 2100-EXIT
             VARYING W-BATCH-IDX FROM 1 BY 1
             UNTIL W-BATCH-IDX > W-BATCH-COUNT.
     MOVE WS-HASH-ACCUMULATOR-C TO WS-HASH-DISPLAY.
     MOVE WS-HASH-DISPLAY TO WS-COMPUTED-HASH.
 2000-EXIT.
     EXIT.

 2100-ADD-ENTRY-TO-HASH.
     MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO WS-TRIM-WORK.
     PERFORM TRIM-TRAILING-BLANKS THRU TRIM-TRAILING-BLANKS-EXIT.
     COMPUTE WS-HASH-ENTRY-VALUE =
             BH-TENANT-ID + WB-POSTED-DATE (W-BATCH-IDX)
             + WB-TRANS-AMOUNT (W-BATCH-IDX) + WS-TRIM-LENGTH.
     MOVE WB-DESCRIPTION (W-BATCH-IDX) TO WS-TRIM-WORK.
     PERFORM TRIM-TRAILING-BLANKS THRU TRIM-TRAILING-BLANKS-EXIT.
     ADD WS-TRIM-LENGTH TO WS-HASH-ENTRY-VALUE.
     COMPUTE WS-HASH-ACCUMULATOR-C =
             WS-HASH-ACCUMULATOR-C
             + (WS-HASH-ENTRY-VALUE * W-BATCH-IDX).
 2100-EXIT.
     EXIT.

 3000-CHECK-IDEMPOTENCY-KEY.
     SET WS-NOT-DUPLICATE-REPLAY TO TRUE.
     IF BH-IDEMPOTENCY-KEY = SPACES
         SET WS-NO-KEY-SUPPLIED TO TRUE
         GO TO 3000-EXIT.
     SET WS-KEY-WAS-SUPPLIED TO TRUE.
     MOVE BH-TENANT-ID TO IDM-TENANT-ID.
     MOVE BH-IDEMPOTENCY-KEY TO IDEMPOTENCY-KEY.
     SET WS-PRIOR-RECORD-NOT-FOUND TO TRUE.
     READ IDEMPOTENCY-FILE
         INVALID KEY GO TO 3000-EXIT.
     SET WS-PRIOR-RECORD-FOUND TO TRUE.
     IF PAYLOAD-HASH NOT = WS-COMPUTED-HASH
         DISPLAY "BANK-TRANSACTION-IMPORT - IDEMPOTENCY KEY REUSED WITH "
                 "DIFFERENT PAYLOAD - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
     PERFORM 3100-VERIFY-PRIOR-RESULT-IDS THRU 3100-EXIT.
 3000-EXIT.
     EXIT.

 3100-VERIFY-PRIOR-RESULT-IDS.
     SET WS-DUPLICATE-REPLAY TO TRUE.
     PERFORM 3200-VERIFY-ONE-RESULT-ID THRU 3200-EXIT
         VARYING W-BATCH-IDX FROM 1 BY 1
         UNTIL W-BATCH-IDX > RESULT-ID-COUNT
            OR WS-NOT-DUPLICATE-REPLAY.
 3100-EXIT.
     EXIT.

 3200-VERIFY-ONE-RESULT-ID.
     MOVE RESULT-ID-TABLE (W-BATCH-IDX) TO TRANS-ID.
     READ BANK-TRANSACTION-FILE
         INVALID KEY SET WS-NOT-DUPLICATE-REPLAY TO TRUE.
 3200-EXIT.
     EXIT.

 4000-PROCESS-ONE-BATCH-ENTRY.
     MOVE SPACES TO W-REJECT-REASON.
     PERFORM 4100-VALIDATE-TRANSACTION THRU 4100-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 4200-CHECK-EXTERNAL-ID-DUPLICATE THRU 4200-EXIT.
     IF W-REJECT-REASON = SPACES
         IF WS-TRANS-FOUND
             MOVE W-TRANS-FOUND-ID TO WB-RESULT-TRANS-ID (W-BATCH-IDX)
             SET WB-ENTRY-REUSED TO TRUE
             SET WB-ENTRY-ACCEPTED TO TRUE
             ADD 1 TO WS-TRANS-REUSED
         ELSE
             PERFORM 4300-ASSIGN-NEXT-TRANS-ID THRU 4300-EXIT
             PERFORM 4400-WRITE-TRANSACTION-RECORD THRU 4400-EXIT
             SET WB-ENTRY-NEW TO TRUE
             SET WB-ENTRY-ACCEPTED TO TRUE
             ADD 1 TO WS-TRANS-CREATED
     ELSE
         SET WB-ENTRY-REJECTED TO TRUE
         MOVE W-REJECT-REASON TO WB-REJECT-REASON (W-BATCH-IDX)
         ADD 1 TO WS-REQUESTS-REJECTED.
     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.
 4000-EXIT.
     EXIT.

 4100-VALIDATE-TRANSACTION.
     IF WB-TRANS-AMOUNT (W-BATCH-IDX) NOT > ZERO
         MOVE "REJECTED - AMOUNT NOT > ZERO" TO W-REJECT-REASON
         GO TO 4100-EXIT.
     IF WB-POSTED-DATE (W-BATCH-IDX) = ZERO
         MOVE "REJECTED - POSTED DATE MISSING" TO W-REJECT-REASON
         GO TO 4100-EXIT.
     PERFORM 4110-DEFAULT-CURRENCY-CODE THRU 4110-EXIT.
 4100-EXIT.
     EXIT.

 4110-DEFAULT-CURRENCY-CODE.
     IF WB-CURRENCY-CODE (W-BATCH-IDX) = SPACES
         MOVE "USD" TO WB-CURRENCY-CODE (W-BATCH-IDX)
         GO TO 4110-EXIT.
     MOVE WB-CURRENCY-CODE (W-BATCH-IDX) TO WS-TRIM-WORK.
     PERFORM FOLD-TO-UPPER-CASE THRU FOLD-TO-UPPER-CASE-EXIT.
     MOVE WS-TRIM-WORK (1:3) TO WB-CURRENCY-CODE (W-BATCH-IDX).
 4110-EXIT.
     EXIT.

 4200-CHECK-EXTERNAL-ID-DUPLICATE.
     SET WS-TRANS-NOT-FOUND TO TRUE.
     IF WB-EXTERNAL-ID (W-BATCH-IDX) = SPACES
         GO TO 4200-EXIT.
     MOVE BH-TENANT-ID TO TRN-TENANT-ID.
     MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO EXTERNAL-ID.
     START BANK-TRANSACTION-FILE KEY IS = TRN-TENANT-ID EXTERNAL-ID
         INVALID KEY GO TO 4200-EXIT.
     READ BANK-TRANSACTION-FILE NEXT RECORD
         AT END GO TO 4200-EXIT.
     IF TRN-TENANT-ID NOT = BH-TENANT-ID
         GO TO 4200-EXIT.
     IF EXTERNAL-ID NOT = WB-EXTERNAL-ID (W-BATCH-IDX)
         GO TO 4200-EXIT.
     SET WS-TRANS-FOUND TO TRUE.
     MOVE TRANS-ID TO W-TRANS-FOUND-ID.
 4200-EXIT.
     EXIT.

 4300-ASSIGN-NEXT-TRANS-ID.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY
             DISPLAY "BANK-TRANSACTION-IMPORT - CONTROL FILE NOT FOUND - ABORTING"
             PERFORM 9000-TERMINATE THRU 9000-EXIT
             STOP RUN.
     ADD 1 TO CONTROL-LAST-TRANS.
     MOVE CONTROL-LAST-TRANS TO TRANS-ID.
     REWRITE CONTROL-RECORD
         INVALID KEY
             DISPLAY "BANK-TRANSACTION-IMPORT - CONTROL FILE REWRITE ERROR - ABORTING"
             PERFORM 9000-TERMINATE THRU 9000-EXIT
             STOP RUN.
 4300-EXIT.
     EXIT.

 4400-WRITE-TRANSACTION-RECORD.
     MOVE BH-TENANT-ID TO TRN-TENANT-ID.
     MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO EXTERNAL-ID.
     MOVE WB-POSTED-DATE (W-BATCH-IDX) TO POSTED-DATE.
     MOVE WB-TRANS-AMOUNT (W-BATCH-IDX) TO TRANS-AMOUNT.
     MOVE WB-CURRENCY-CODE (W-BATCH-IDX) TO TRN-CURRENCY-CODE.
     MOVE WB-DESCRIPTION (W-BATCH-IDX) TO TRN-DESCRIPTION.
     WRITE BANK-TRANSACTION-RECORD
         INVALID KEY
             MOVE "REJECTED - DUPLICATE ON WRITE" TO
                 WB-REJECT-REASON (W-BATCH-IDX).
     MOVE TRANS-ID TO WB-RESULT-TRANS-ID (W-BATCH-IDX).
 4400-EXIT.
     EXIT.

 4900-PRINT-DETAIL-LINE.
     MOVE WB-EXTERNAL-ID (W-BATCH-IDX) TO RPT-D-EXTERNAL-ID.
     MOVE WB-POSTED-DATE (W-BATCH-IDX) TO WS-DATE-8.
     MOVE WS-DATE-MONTH TO W-DATE-R-MONTH.
     MOVE WS-DATE-DAY TO W-DATE-R-DAY.
     MOVE WS-DATE-YEAR TO W-DATE-R-CCYY.
     MOVE W-DATE-REORDER-8 TO RPT-D-DATE-EDIT.
     MOVE WB-TRANS-AMOUNT (W-BATCH-IDX) TO RPT-D-AMOUNT.
     IF WB-ENTRY-REJECTED
         MOVE WB-REJECT-REASON (W-BATCH-IDX) TO RPT-D-RESULT
     ELSE
         IF WB-ENTRY-REUSED
             MOVE "ACCEPTED - REUSED EXISTING" TO RPT-D-RESULT
         ELSE
             MOVE "ACCEPTED - TRANS CREATED" TO RPT-D-RESULT.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 4900-EXIT.
     EXIT.

 5000-STORE-IDEMPOTENCY-RECORD.
     IF WS-NO-KEY-SUPPLIED
         GO TO 5000-EXIT.
     IF WS-PRIOR-RECORD-FOUND
         GO TO 5000-EXIT.
     MOVE BH-TENANT-ID TO IDM-TENANT-ID.
     MOVE BH-IDEMPOTENCY-KEY TO IDEMPOTENCY-KEY.
     MOVE WS-COMPUTED-HASH TO PAYLOAD-HASH.
     MOVE W-BATCH-COUNT TO RESULT-ID-COUNT.
     IF W-BATCH-COUNT > 0
         PERFORM 5100-STORE-ONE-RESULT-ID THRU 5100-EXIT
             VARYING W-BATCH-IDX FROM 1 BY 1
             UNTIL W-BATCH-IDX > W-BATCH-COUNT.
     WRITE IDEMPOTENCY-RECORD
         INVALID KEY
             DISPLAY "BANK-TRANSACTION-IMPORT - IDEMPOTENCY WRITE ERROR".
 5000-EXIT.
     EXIT.

 5100-STORE-ONE-RESULT-ID.
     MOVE WB-RESULT-TRANS-ID (W-BATCH-IDX) TO
         RESULT-ID-TABLE (W-BATCH-IDX).
 5100-EXIT.
     EXIT.

 8000-PRINT-TOTALS.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "TRANSACTIONS CREATED" TO RPT-T-LABEL.
     MOVE WS-TRANS-CREATED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "TRANSACTIONS REUSED" TO RPT-T-LABEL.
     MOVE WS-TRANS-REUSED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     IF WS-DUPLICATE-REPLAY
         MOVE "DUPLICATE REPLAY - NO WRITES" TO RPT-T-LABEL
         MOVE ZERO TO RPT-T-COUNT
         WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
             AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE BATCH-HEADER-FILE.
     CLOSE TRANS-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE BANK-TRANSACTION-FILE.
     CLOSE CONTROL-FILE.
     CLOSE IDEMPOTENCY-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
