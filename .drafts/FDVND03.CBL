*****************************************************************
* FDVND03.CBL
* FD for the vendor master, third cut (see SLVND03.CBL).  Fixed
* 42-byte record, no slack for a pad so no FILLER on the base
* 01 -- the REDEFINES below exists purely to give the lookup
* paragraphs a one-field view of the VND-TENANT-ID/VENDOR-NAME
* pair for building a START key without two MOVEs.
*
* 1999-11-22  RLD  CR-1055  first cut.
*****************************************************************

    FD  VENDOR-FILE
        LABEL RECORDS ARE STANDARD.

    01  VENDOR-RECORD.
        05  VENDOR-ID                  PIC 9(06).
        05  VND-TENANT-ID              PIC 9(06).
        05  VENDOR-NAME                PIC X(30).

    01  FILLER REDEFINES VENDOR-RECORD.
        05  VND-KEY-BY-ID              PIC 9(06).
        05  VND-NAME-SEARCH-KEY.
            10  VND-NAME-SEARCH-TENANT PIC 9(06).
            10  VND-NAME-SEARCH-NAME   PIC X(30).
