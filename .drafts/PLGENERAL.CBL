*****************************************************************
* PLGENERAL.CBL
* General-purpose paragraphs COPYd at the tail of the PROCEDURE
* DIVISION in every program that needs them -- trimming trailing
* blanks, folding a field to upper case, and a blank-field test.
* Grown from the vendor-maintenance upper-case fold; the trim
* and blank-check paragraphs were added once the batch edit
* routines needed to tell "not supplied" from "supplied as
* spaces" the same way for every optional field in the system.
*
* 1994-05-02  TGM  first cut -- FOLD-TO-UPPER-CASE only.
* 2001-04-09  RLD  CR-1098  added TRIM-TRAILING-BLANKS and
*                  TEST-FIELD-FOR-BLANK for the invoice and
*                  vendor batch edits.
*****************************************************************

 FOLD-TO-UPPER-CASE.
     INSPECT WS-TRIM-WORK
         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
 FOLD-TO-UPPER-CASE-EXIT.
     EXIT.

 TRIM-TRAILING-BLANKS.
     MOVE ZERO TO WS-TRIM-LENGTH.
     MOVE 40 TO WS-TRIM-SUBSCRIPT.
 TRIM-TRAILING-BLANKS-LOOP.
     IF WS-TRIM-SUBSCRIPT < 1
         GO TO TRIM-TRAILING-BLANKS-EXIT.
     IF WS-TRIM-WORK-R (WS-TRIM-SUBSCRIPT) NOT = SPACE
         MOVE WS-TRIM-SUBSCRIPT TO WS-TRIM-LENGTH
         GO TO TRIM-TRAILING-BLANKS-EXIT.
     SUBTRACT 1 FROM WS-TRIM-SUBSCRIPT.
     GO TO TRIM-TRAILING-BLANKS-LOOP.
 TRIM-TRAILING-BLANKS-EXIT.
     EXIT.

 TEST-FIELD-FOR-BLANK.
     SET WS-FIELD-NOT-BLANK TO TRUE.
     IF WS-TRIM-WORK = SPACES
         SET WS-FIELD-IS-BLANK TO TRUE.
 TEST-FIELD-FOR-BLANK-EXIT.
     EXIT.
