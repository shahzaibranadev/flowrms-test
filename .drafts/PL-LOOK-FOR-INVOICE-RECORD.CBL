*****************************************************************
* PL-LOOK-FOR-INVOICE-RECORD.CBL
* Searches INVOICE-FILE for a business invoice number within one
* tenant, on the split INV-TENANT-ID/INVOICE-NUMBER alternate
* key -- same shape as LOOK-FOR-VENDOR-BY-NAME, one more split
* key added once invoices started carrying their own number
* instead of just the assigned sequence id.  WS-INVOICE-FOUND-ID
* comes back with the matching INVOICE-ID so the caller can word
* its "already exists" message with the number the duplicate
* actually landed under.
*
* 2001-04-09  RLD  CR-1098  first cut, adapted from
*                  LOOK-FOR-VENDOR-BY-NAME.
*****************************************************************

 LOOK-FOR-INVOICE-BY-NUMBER.
     SET WS-INVOICE-NOT-FOUND TO TRUE.
     MOVE WS-INVOICE-TENANT-SOUGHT TO INV-TENANT-ID.
     MOVE WS-INVOICE-NUMBER-SOUGHT TO INVOICE-NUMBER.
     START INVOICE-FILE KEY IS = INV-TENANT-ID INVOICE-NUMBER
         INVALID KEY GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     READ INVOICE-FILE NEXT RECORD
         AT END GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     IF INV-TENANT-ID NOT = WS-INVOICE-TENANT-SOUGHT
         GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     IF INVOICE-NUMBER NOT = WS-INVOICE-NUMBER-SOUGHT
         GO TO LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     SET WS-INVOICE-FOUND TO TRUE.
     MOVE INVOICE-ID TO WS-INVOICE-FOUND-ID.
 LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     EXIT.
