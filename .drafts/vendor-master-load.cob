*****************************************************************
* VENDOR-MASTER-LOAD
* Loads a batch of vendor-create requests against the VENDOR
* master, one tenant's worth of vendors at a time.  The owning
* tenant has to be on TENANT-FILE already -- LOOK-FOR-TENANT-BY-
* ID gates every request before the vendor-name edit is even
* tried, the same way every later step in the run proves its
* tenant before it touches anything else.  A blank/whitespace
* vendor name or a name already on file for that tenant is
* rejected and logged on the edit listing; everything else gets
* the next VENDOR-ID off the control file.
*
* 1999-11-22  RLD  CR-1055  first cut, built off the old vendor-
*                  maintenance ADD-MODULE now that one vendor file
*                  serves every tenant instead of one file per
*                  company.
* 1999-12-06  RLD  CR-1061  added the edit listing, same shape as
*                  the tenant-registry listing operations asked
*                  for the month before.
* 1998-11-30  TGM  Y2K REVIEW -- VENDOR-ID/TENANT-ID are binary
*                  sequence numbers, no date fields on this
*                  record.  No change required.
* 2001-09-17  RLD  CR-1110  added the tenant-existence gate --
*                  before this fix a vendor request for a tenant
*                  number nobody had registered yet would happily
*                  get a VENDOR-ID of its own.
*****************************************************************

IDENTIFICATION DIVISION.
PROGRAM-ID. vendor-master-load.
AUTHOR. R L DUNCAN.
INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
DATE-WRITTEN. 11/22/99.
DATE-COMPILED.
SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
   SPECIAL-NAMES.
       C01 IS TOP-OF-FORM.

   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLCTL02.CBL".
         COPY "SLTEN01.CBL".
         COPY "SLVND03.CBL".

         SELECT VENDOR-REQUEST-FILE
                ASSIGN TO "VNDREQ"
                ORGANIZATION IS SEQUENTIAL.

         SELECT EDIT-LISTING-FILE
                ASSIGN TO "VNDRPT"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

      COPY "FDCTL02.CBL".
      COPY "FDTEN01.CBL".
      COPY "FDVND03.CBL".

      FD  VENDOR-REQUEST-FILE
          LABEL RECORDS ARE STANDARD.

      01  VENDOR-REQUEST-RECORD.
          05  VR-TENANT-ID               PIC 9(06).
          05  VR-VENDOR-NAME             PIC X(30).
          05  FILLER                     PIC X(44).

      FD  EDIT-LISTING-FILE
          LABEL RECORDS ARE OMITTED.

      01  PRINTER-RECORD                 PIC X(80).

   WORKING-STORAGE SECTION.

      COPY "wscase01.cbl".
      COPY "wslookup01.cbl".

      01  RPT-TITLE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(28)
                                          VALUE "VENDOR MASTER LOAD LISTING".
          05  FILLER                     PIC X(25) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "PAGE: ".
          05  RPT-PAGE-NUMBER            PIC ZZZ9.
          05  FILLER                     PIC X(07) VALUE SPACES.

      01  RPT-HEADING-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(08) VALUE "TENANT".
          05  FILLER                     PIC X(06) VALUE SPACES.
          05  FILLER                     PIC X(22)
                                          VALUE "VENDOR NAME REQUESTED".
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  FILLER                     PIC X(30) VALUE "RESULT".

      01  RPT-RULE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-DETAIL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-D-TENANT-ID            PIC ZZZZZ9.
          05  FILLER                     PIC X(03) VALUE SPACES.
          05  RPT-D-VENDOR-NAME          PIC X(30).
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-RESULT               PIC X(28).
          05  FILLER                     PIC X(01) VALUE SPACES.

      01  RPT-TOTAL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-T-LABEL                PIC X(30).
          05  FILLER                     PIC X(05) VALUE SPACES.
          05  RPT-T-COUNT                PIC ZZZ,ZZ9.
          05  FILLER                     PIC X(28) VALUE SPACES.

      01  W-CONTROL-COUNTERS.
          05  WS-REQUESTS-READ           PIC 9(06) COMP.
          05  WS-VENDORS-CREATED         PIC 9(06) COMP.
          05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
          05  FILLER                     PIC X(02).

      01  W-REJECT-REASON                PIC X(28).

      01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
          88  END-OF-REQUESTS            VALUE "Y".
          88  NOT-END-OF-REQUESTS        VALUE "N".

      01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
          88  CONTROL-FILE-ERROR         VALUE "Y".
          88  CONTROL-FILE-OK            VALUE "N".

PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
         UNTIL END-OF-REQUESTS.
     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT VENDOR-REQUEST-FILE.
     OPEN INPUT TENANT-FILE.
     OPEN I-O VENDOR-FILE.
     OPEN I-O CONTROL-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     MOVE ZERO TO WS-REQUESTS-READ.
     MOVE ZERO TO WS-VENDORS-CREATED.
     MOVE ZERO TO WS-REQUESTS-REJECTED.
     MOVE 1 TO RPT-PAGE-NUMBER.
     SET NOT-END-OF-REQUESTS TO TRUE.
     SET CONTROL-FILE-OK TO TRUE.
     PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1900-READ-NEXT-REQUEST.
     READ VENDOR-REQUEST-FILE
         AT END SET END-OF-REQUESTS TO TRUE.
     IF NOT END-OF-REQUESTS
         ADD 1 TO WS-REQUESTS-READ.
 1900-EXIT.
     EXIT.

 2000-PROCESS-ONE-REQUEST.
     MOVE SPACES TO W-REJECT-REASON.
     PERFORM 2050-VERIFY-TENANT-ON-FILE THRU 2050-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2100-VALIDATE-VENDOR-NAME THRU 2100-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2200-CHECK-DUPLICATE-NAME THRU 2200-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2300-ASSIGN-NEXT-VENDOR-ID THRU 2300-EXIT
         PERFORM 2400-WRITE-VENDOR-RECORD THRU 2400-EXIT
         ADD 1 TO WS-VENDORS-CREATED
         MOVE "ACCEPTED - VENDOR CREATED" TO RPT-D-RESULT
     ELSE
         ADD 1 TO WS-REQUESTS-REJECTED
         MOVE W-REJECT-REASON TO RPT-D-RESULT.
     PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 2000-EXIT.
     EXIT.

 2050-VERIFY-TENANT-ON-FILE.
     MOVE VR-TENANT-ID TO WS-TENANT-ID-SOUGHT.
     PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
     IF WS-TENANT-NOT-FOUND
         MOVE "REJECTED - TENANT NOT ON FILE" TO W-REJECT-REASON.
 2050-EXIT.
     EXIT.

 2100-VALIDATE-VENDOR-NAME.
     MOVE VR-VENDOR-NAME TO WS-TRIM-WORK.
     PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT.
     IF WS-FIELD-IS-BLANK
         MOVE "REJECTED - VENDOR NAME IS BLANK" TO W-REJECT-REASON.
 2100-EXIT.
     EXIT.

 2200-CHECK-DUPLICATE-NAME.
     MOVE VR-TENANT-ID TO WS-VENDOR-TENANT-SOUGHT.
     MOVE VR-VENDOR-NAME TO WS-VENDOR-NAME-SOUGHT.
     PERFORM LOOK-FOR-VENDOR-BY-NAME THRU LOOK-FOR-VENDOR-BY-NAME-EXIT.
     IF WS-VENDOR-FOUND
         MOVE "REJECTED - DUPLICATE VENDOR NAME" TO W-REJECT-REASON.
 2200-EXIT.
     EXIT.

 2300-ASSIGN-NEXT-VENDOR-ID.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "VENDOR-MASTER-LOAD - CONTROL FILE NOT ON FILE - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
     ADD 1 TO CONTROL-LAST-VENDOR.
     MOVE CONTROL-LAST-VENDOR TO VENDOR-ID.
     REWRITE CONTROL-RECORD
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "VENDOR-MASTER-LOAD - CONTROL FILE REWRITE FAILED - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
 2300-EXIT.
     EXIT.

 2400-WRITE-VENDOR-RECORD.
     MOVE VR-TENANT-ID TO VND-TENANT-ID.
     MOVE VR-VENDOR-NAME TO VENDOR-NAME.
     WRITE VENDOR-RECORD
         INVALID KEY
             MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
 2400-EXIT.
     EXIT.

 2900-PRINT-DETAIL-LINE.
     MOVE VR-TENANT-ID TO RPT-D-TENANT-ID.
     MOVE VR-VENDOR-NAME TO RPT-D-VENDOR-NAME.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 2900-EXIT.
     EXIT.

 8000-PRINT-TOTALS.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "VENDORS CREATED" TO RPT-T-LABEL.
     MOVE WS-VENDORS-CREATED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE VENDOR-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE VENDOR-FILE.
     CLOSE CONTROL-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
     COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
