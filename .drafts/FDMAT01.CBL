*****************************************************************
* FDMAT01.CBL
* FD for the match file.  Exact 30-byte record, nothing held
* back for a pad.  The REDEFINES splits MATCH-SCORE into a
* whole-points/hundredths view, the same style break used on
* the invoice and bank transaction amount fields, for the
* explanation line and for the "keep only the highest scorer"
* compare in the reconciliation engine.
*
* 2002-07-19  RLD  CR-1161  first cut.
*****************************************************************

    FD  MATCH-FILE
        LABEL RECORDS ARE STANDARD.

    01  MATCH-RECORD.
        05  MATCH-ID                   PIC 9(06).
        05  MAT-TENANT-ID              PIC 9(06).
        05  MAT-INVOICE-ID             PIC 9(06).
        05  MAT-TRANS-ID               PIC 9(06).
        05  MATCH-SCORE                PIC 9(03)V99.
        05  MAT-STATUS                 PIC X(01).
            88  MAT-STATUS-PROPOSED    VALUE "P".
            88  MAT-STATUS-CONFIRMED   VALUE "C".
            88  MAT-STATUS-REJECTED    VALUE "R".

    01  FILLER REDEFINES MATCH-RECORD.
        05  MAT-KEY-BY-ID              PIC 9(06).
        05  FILLER                     PIC 9(06).
        05  FILLER                     PIC 9(06).
        05  FILLER                     PIC 9(06).
        05  MAT-SCORE-POINTS           PIC 9(03).
        05  MAT-SCORE-HUNDREDTHS       PIC 99.
        05  FILLER                     PIC X(01).
