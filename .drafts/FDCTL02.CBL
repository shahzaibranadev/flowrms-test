*****************************************************************
* FDCTL02.CBL
* FD for the recon-batch control file.  Single record, key
* value 1, carries the last-number-assigned counter for each
* of the five master files.  REWRITE after every assignment --
* see the xxxx-ASSIGN-NEXT-nnnn-NUMBER paragraph in whichever
* program COPYs this book.
*
* 1999-11-03  RLD  CR-1042  first cut.
* 2003-02-18  RLD  CR-1190  added CONTROL-LAST-MATCH when the
*                  reconciliation engine came on line.
*****************************************************************

    FD  CONTROL-FILE
        LABEL RECORDS ARE STANDARD.

    01  CONTROL-RECORD.
        05  CONTROL-KEY                PIC 9(01).
        05  CONTROL-LAST-TENANT        PIC 9(06).
        05  CONTROL-LAST-VENDOR        PIC 9(06).
        05  CONTROL-LAST-INVOICE       PIC 9(06).
        05  CONTROL-LAST-TRANS         PIC 9(06).
        05  CONTROL-LAST-MATCH         PIC 9(06).
        05  FILLER                     PIC X(09).

    01  FILLER REDEFINES CONTROL-RECORD.
        05  CTL-BY-KEY                 PIC 9(01).
        05  CTL-COUNTER-TABLE OCCURS 5 TIMES
                                        PIC 9(06).
        05  FILLER                     PIC X(09).
