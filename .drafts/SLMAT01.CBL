*****************************************************************
* SLMAT01.CBL
* SELECT clause for the match file.  MATCH-ID is the assigned
* record key.  One split alternate key, MAT-TENANT-ID/MAT-
* INVOICE-ID/MAT-TRANS-ID, polices the uniqueness rule on the
* (tenant, invoice, transaction) triple and is how confirmation
* and the engine's re-run check both find an existing match
* without a full-file scan.
*
* 2002-07-19  RLD  CR-1161  first cut, following the bank
*                  transaction file pattern from CR-1150.
*****************************************************************

    SELECT MATCH-FILE
       ASSIGN TO "MATFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS MATCH-ID
       ALTERNATE RECORD KEY IS MAT-TENANT-ID MAT-INVOICE-ID
          MAT-TRANS-ID.
