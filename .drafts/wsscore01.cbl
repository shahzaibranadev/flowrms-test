*****************************************************************
* WSSCORE01.CBL
* Working storage for PL-SCORE-PAIR.CBL -- the candidate-scoring
* weights the reconciliation engine runs off of, and the running
* accumulators it keeps while comparing one invoice against a
* tenant's whole unmatched-transaction list.  The weights are
* carried as VALUE clauses rather than being read off a
* parameter file; they have not moved since CR-1150 and the
* business office would rather see a program change and a dated
* comment than a silent parameter-file edit.
*
* 2002-06-03  RLD  CR-1150  first cut, weights per the scoring
*                  memo from the controller's office.
* 2002-09-22  RLD  CR-1168  added WS-BEST-SCORE-TABLE so the
*                  engine could hold the best candidate per
*                  invoice across the whole transaction pass
*                  instead of re-reading the transaction file
*                  once per invoice.
* 2002-09-22  RLD  CR-1168  added VND-NAME-FOR-SCORING -- the
*                  vendor name has to be looked up and handed in
*                  by the caller, it is not on the invoice record.
*****************************************************************

    01  WS-SCORE-WORK-AREA.
        05  WS-SCORE-WEIGHTS.
            10  WS-EXACT-AMOUNT-WEIGHT      PIC 9(03)V99 VALUE 50.00.
            10  WS-TOLERANCE-AMOUNT-WEIGHT  PIC 9(03)V99 VALUE 30.00.
            10  WS-DATE-PROXIMITY-WEIGHT    PIC 9(03)V99 VALUE 15.00.
            10  WS-TEXT-SIMILARITY-WEIGHT   PIC 9(03)V99 VALUE 05.00.
        05  WS-SCORE-RULES.
            10  WS-AMOUNT-TOLERANCE         PIC 9(01)V99 VALUE 0.01.
            10  WS-DATE-TOLERANCE-DAYS      PIC 9(02) COMP VALUE 3.
            10  WS-MIN-SCORE-THRESHOLD      PIC 9(03)V99 VALUE 20.00.
        05  WS-SCORE-ACCUMULATORS.
            10  WS-CANDIDATE-SCORE          PIC S9(03)V99.
            10  WS-CANDIDATE-SCORE-R REDEFINES WS-CANDIDATE-SCORE.
                15  WS-SCORE-WHOLE-PART    PIC S9(03).
                15  WS-SCORE-FRACTION-PART PIC 99.
            10  WS-AMOUNT-DIFFERENCE        PIC S9(08)V99.
            10  WS-DATE-DIFF-DAYS           PIC S9(07) COMP.
            10  WS-TEXT-RATIO               PIC 9(01)V9(04).
        05  WS-BEST-SCORE-TABLE.
            10  WS-BEST-SCORE-ENTRY OCCURS 200 TIMES
                                     INDEXED BY WS-BEST-IX.
                15  WS-BEST-INVOICE-ID     PIC 9(06).
                15  WS-BEST-TRANS-ID       PIC 9(06).
                15  WS-BEST-SCORE          PIC 9(03)V99.
        05  WS-OPEN-INVOICE-COUNT           PIC 9(06) COMP.
        05  WS-UNMATCHED-TRANS-COUNT        PIC 9(06) COMP.
        05  WS-CANDIDATE-COUNT              PIC 9(06) COMP.
        05  VND-NAME-FOR-SCORING             PIC X(30).
