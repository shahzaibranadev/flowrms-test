*****************************************************************
* MATCH-EXPLAIN
* Takes one tenant's batch of explanation requests -- each naming an
* invoice, a transaction, and a score someone already has in hand
* (the reconciliation report's REASON column, or a score an analyst
* is asking about by hand) -- and prints PL-SCORE-PAIR's full
* "Match score: n/100. Factors: ..." sentence for the pair.  The
* score printed is always the one the request carries, not one this
* program computes; SCORE-INVOICE-AGAINST-TRANSACTION is still run
* underneath to work out the amount/date/description detail each
* factor sentence needs, and WS-CANDIDATE-SCORE is overlaid with the
* requested score before BUILD-MATCH-EXPLANATION-LINE is called, so
* a re-scored report and an old explanation request never disagree
* about which number is being explained.
*
* 2003-04-02  RLD  CR-1205  first cut.
* 1998-11-30  TGM  Y2K REVIEW -- no date fields of its own; dates
*                  explained are INVOICE-DATE/POSTED-DATE, already
*                  four-digit-year fields on the master files.
*****************************************************************

 IDENTIFICATION DIVISION.
 PROGRAM-ID. match-explain.
 AUTHOR. R L DUNCAN.
 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
 DATE-WRITTEN. 04/02/03.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
       FILE-CONTROL.

          COPY "SLTEN01.CBL".
          COPY "SLINV01.CBL".
          COPY "SLBKT01.CBL".
          COPY "SLVND03.CBL".

          SELECT EXPLAIN-REQUEST-FILE
                 ASSIGN TO "MEREQ"
                 ORGANIZATION IS SEQUENTIAL.

          SELECT EDIT-LISTING-FILE
                 ASSIGN TO "MERPT"
                 ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
    FILE SECTION.

       COPY "FDTEN01.CBL".
       COPY "FDINV01.CBL".
       COPY "FDBKT01.CBL".
       COPY "FDVND03.CBL".

       FD  EXPLAIN-REQUEST-FILE
           LABEL RECORDS ARE STANDARD.

       01  EXPLAIN-REQUEST-RECORD.
           05  EX-TENANT-ID               PIC 9(06).
           05  EX-INVOICE-ID              PIC 9(06).
           05  EX-TRANS-ID                PIC 9(06).
           05  EX-GIVEN-SCORE             PIC 9(03)V99.
           05  FILLER                     PIC X(57).

       FD  EDIT-LISTING-FILE
           LABEL RECORDS ARE OMITTED.

       01  PRINTER-RECORD                 PIC X(200).

    WORKING-STORAGE SECTION.

       COPY "wscase01.cbl".
       COPY "wsdate01.cbl".
       COPY "wsscore01.cbl".
       COPY "wsexpl01.cbl".
       COPY "wstext01.cbl".

       01  RPT-TITLE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(29)
                                           VALUE "MATCH EXPLANATION LISTING".
           05  FILLER                     PIC X(143) VALUE SPACES.
           05  FILLER                     PIC X(06) VALUE "PAGE: ".
           05  RPT-PAGE-NUMBER            PIC ZZZ9.
           05  FILLER                     PIC X(08) VALUE SPACES.

       01  RPT-HEADING-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "INVOICE".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "TRANS".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(178) VALUE "EXPLANATION".

       01  RPT-RULE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(130) VALUE SPACES.

       01  RPT-DETAIL-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-TRANS-ID             PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-EXPLANATION          PIC X(182).

       01  RPT-TOTAL-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  RPT-T-LABEL                PIC X(30).
           05  FILLER                     PIC X(05) VALUE SPACES.
           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(148) VALUE SPACES.

       01  W-EXPLAIN-SWITCHES.
           05  W-END-OF-REQUEST-SWITCH    PIC X(01).
               88  W-NO-MORE-REQUESTS     VALUE "Y".
               88  W-MORE-REQUESTS        VALUE "N".
           05  W-INVOICE-FOUND-SWITCH     PIC X(01).
               88  W-INVOICE-WAS-FOUND    VALUE "Y".
               88  W-INVOICE-NOT-FOUND    VALUE "N".
           05  W-TRANS-FOUND-SWITCH       PIC X(01).
               88  W-TRANS-WAS-FOUND      VALUE "Y".
               88  W-TRANS-NOT-FOUND      VALUE "N".
           05  W-TENANT-CHECKED           PIC 9(06) COMP.
           05  W-TENANT-CHECKED-R REDEFINES W-TENANT-CHECKED.
               10  FILLER                 PIC 9(03) COMP.
               10  W-TENANT-VERIFIED-OK   PIC 9(03) COMP.

       01  W-EXPLAIN-COUNTERS.
           05  W-REQUESTS-READ            PIC 9(06) COMP.
           05  W-REQUESTS-EXPLAINED       PIC 9(06) COMP.
           05  W-REQUESTS-REJECTED        PIC 9(06) COMP.

 PROCEDURE DIVISION.
 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE.
     PERFORM 1200-PROCESS-REQUEST-LOOP
         UNTIL W-NO-MORE-REQUESTS.
     PERFORM 8000-PRINT-BATCH-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT EXPLAIN-REQUEST-FILE.
     OPEN I-O TENANT-FILE.
     OPEN I-O INVOICE-FILE.
     OPEN I-O BANK-TRANSACTION-FILE.
     OPEN I-O VENDOR-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     MOVE ZERO TO W-REQUESTS-READ.
     MOVE ZERO TO W-REQUESTS-EXPLAINED.
     MOVE ZERO TO W-REQUESTS-REJECTED.
     MOVE ZERO TO W-TENANT-CHECKED.
     PERFORM 1100-PRINT-HEADINGS.
     SET W-MORE-REQUESTS TO TRUE.
     PERFORM 1300-READ-NEXT-REQUEST.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1200-PROCESS-REQUEST-LOOP.
     ADD 1 TO W-REQUESTS-READ.
     PERFORM 1050-VERIFY-TENANT-ON-FILE.
     IF W-TENANT-VERIFIED-OK = ZERO
         MOVE SPACES TO RPT-D-EXPLANATION
         MOVE "TENANT NOT ON FILE" TO RPT-D-EXPLANATION
         ADD 1 TO W-REQUESTS-REJECTED
     ELSE
         PERFORM 2100-LOOKUP-INVOICE-RECORD
         PERFORM 2200-LOOKUP-TRANSACTION-RECORD
         IF W-INVOICE-NOT-FOUND OR W-TRANS-NOT-FOUND
             MOVE SPACES TO RPT-D-EXPLANATION
             MOVE "INVOICE OR TRANSACTION NOT FOUND FOR TENANT" TO
                 RPT-D-EXPLANATION
             ADD 1 TO W-REQUESTS-REJECTED
         ELSE
             PERFORM 2000-BUILD-EXPLANATION-LINE
             MOVE WS-EXPLANATION-LINE TO RPT-D-EXPLANATION
             ADD 1 TO W-REQUESTS-EXPLAINED.
     PERFORM 6900-PRINT-DETAIL-LINE.
     PERFORM 1300-READ-NEXT-REQUEST.
 1200-EXIT.
     EXIT.

 1300-READ-NEXT-REQUEST.
     READ EXPLAIN-REQUEST-FILE
         AT END
             SET W-NO-MORE-REQUESTS TO TRUE.
 1300-EXIT.
     EXIT.

*****************************************************************
* Tenant verification is a one-row-per-batch check the same way
* match-confirmation.cob caches it -- a request batch is built for a
* single tenant.
*****************************************************************
 1050-VERIFY-TENANT-ON-FILE.
     IF W-TENANT-CHECKED NOT = ZERO
         GO TO 1050-EXIT.
     MOVE EX-TENANT-ID TO TENANT-ID.
     READ TENANT-FILE
         INVALID KEY
             MOVE 100 TO W-TENANT-CHECKED
         NOT INVALID KEY
             MOVE 101 TO W-TENANT-CHECKED.
 1050-EXIT.
     EXIT.

 2100-LOOKUP-INVOICE-RECORD.
     SET W-INVOICE-NOT-FOUND TO TRUE.
     MOVE EX-INVOICE-ID TO INVOICE-ID.
     READ INVOICE-FILE
         INVALID KEY
             GO TO 2100-EXIT
         NOT INVALID KEY
             IF INV-TENANT-ID = EX-TENANT-ID
                 SET W-INVOICE-WAS-FOUND TO TRUE.
 2100-EXIT.
     EXIT.

 2200-LOOKUP-TRANSACTION-RECORD.
     SET W-TRANS-NOT-FOUND TO TRUE.
     MOVE EX-TRANS-ID TO TRANS-ID.
     READ BANK-TRANSACTION-FILE
         INVALID KEY
             GO TO 2200-EXIT
         NOT INVALID KEY
             IF TRN-TENANT-ID = EX-TENANT-ID
                 SET W-TRANS-WAS-FOUND TO TRUE.
 2200-EXIT.
     EXIT.

*****************************************************************
* 2000-BUILD-EXPLANATION-LINE runs the scoring engine's amount/date/
* text work so the factor sentences have what they need, then
* overlays the requested score -- a re-run of SCORE-INVOICE-AGAINST-
* TRANSACTION here is never what gets printed, only what gets
* explained.
*****************************************************************
 2000-BUILD-EXPLANATION-LINE.
     PERFORM 2300-LOOKUP-VENDOR-FOR-INVOICE.
     PERFORM SCORE-INVOICE-AGAINST-TRANSACTION
         THRU SCORE-INVOICE-AGAINST-TRANSACTION-EXIT.
     MOVE EX-GIVEN-SCORE TO WS-CANDIDATE-SCORE.
     PERFORM BUILD-MATCH-EXPLANATION-LINE
         THRU BUILD-MATCH-EXPLANATION-LINE-EXIT.
 2000-EXIT.
     EXIT.

 2300-LOOKUP-VENDOR-FOR-INVOICE.
     MOVE SPACES TO VND-NAME-FOR-SCORING.
     IF INV-VENDOR-ID NOT = ZERO
         MOVE INV-VENDOR-ID TO VENDOR-ID
         READ VENDOR-FILE
             INVALID KEY
                 MOVE SPACES TO VND-NAME-FOR-SCORING
             NOT INVALID KEY
                 MOVE VENDOR-NAME TO VND-NAME-FOR-SCORING.
 2300-EXIT.
     EXIT.

 6900-PRINT-DETAIL-LINE.
     MOVE SPACES TO RPT-DETAIL-LINE.
     MOVE EX-INVOICE-ID TO RPT-D-INVOICE-ID.
     MOVE EX-TRANS-ID TO RPT-D-TRANS-ID.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 6900-EXIT.
     EXIT.

 8000-PRINT-BATCH-TOTALS.
     MOVE SPACES TO RPT-TOTAL-LINE.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE W-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "EXPLANATIONS PRODUCED" TO RPT-T-LABEL.
     MOVE W-REQUESTS-EXPLAINED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE W-REQUESTS-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE EXPLAIN-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE INVOICE-FILE.
     CLOSE BANK-TRANSACTION-FILE.
     CLOSE VENDOR-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

 COPY "PLGENERAL.CBL".
 COPY "PLDATE.CBL".
 COPY "PL-TEXT-SIMILARITY.CBL".
 COPY "PL-SCORE-PAIR.CBL".
