*****************************************************************
* INVOICE-MAINTENANCE
* Loads a batch of invoice-create requests against the INVOICE
* master, one tenant at a time.  The owning tenant has to be on
* file (LOOK-FOR-TENANT-BY-ID gates the request the same way it
* gates a vendor-load request); the amount must be a positive
* figure; the currency code is trimmed, upper-cased and defaulted
* to USD when the caller leaves it blank; the business invoice
* number is optional but when it is supplied it cannot be blank
* and it cannot already be on file for that tenant.  Every
* invoice this program writes comes onto the file STATUS OPEN --
* nothing in this translatable slice ever creates one any other
* way.
*
* 2001-04-09  RLD  CR-1098  first cut, built off the old voucher-
*                  maintenance ADD-MODULE's edit sequence, with
*                  the duplicate-number check split out the way
*                  CR-1055 split the vendor-name check.
* 2001-09-17  RLD  CR-1110  added the tenant-existence gate.
* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE is a YYYYMMDD field
*                  with a four-digit year already; no two-digit-
*                  century storage anywhere on this record.  No
*                  change required.
* 2008-07-14  RLD  CR-1344  added the currency-code edit (trim,
*                  upper-case, default to USD) when the bank-
*                  transaction side of the shop started asking for
*                  the same rule on invoices, so the reconciliation
*                  engine's currency-equality test would not be
*                  comparing a blank against "USD".
*****************************************************************

IDENTIFICATION DIVISION.
PROGRAM-ID. invoice-maintenance.
AUTHOR. R L DUNCAN.
INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
DATE-WRITTEN. 04/09/01.
DATE-COMPILED.
SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
   SPECIAL-NAMES.
       C01 IS TOP-OF-FORM.

   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLCTL02.CBL".
         COPY "SLTEN01.CBL".
         COPY "SLINV01.CBL".

         SELECT INVOICE-REQUEST-FILE
                ASSIGN TO "INVREQ"
                ORGANIZATION IS SEQUENTIAL.

         SELECT EDIT-LISTING-FILE
                ASSIGN TO "INVRPT"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

      COPY "FDCTL02.CBL".
      COPY "FDTEN01.CBL".
      COPY "FDINV01.CBL".

      FD  INVOICE-REQUEST-FILE
          LABEL RECORDS ARE STANDARD.

      01  INVOICE-REQUEST-RECORD.
          05  IR-TENANT-ID               PIC 9(06).
          05  IR-VENDOR-ID               PIC 9(06).
          05  IR-INVOICE-NUMBER          PIC X(20).
          05  IR-INVOICE-AMOUNT          PIC S9(08)V99.
          05  IR-CURRENCY-CODE           PIC X(03).
          05  IR-INVOICE-DATE            PIC 9(08).
          05  IR-DESCRIPTION             PIC X(40).
          05  FILLER                     PIC X(07).

      FD  EDIT-LISTING-FILE
          LABEL RECORDS ARE OMITTED.

      01  PRINTER-RECORD                 PIC X(80).

   WORKING-STORAGE SECTION.

      COPY "wscase01.cbl".
      COPY "wslookup01.cbl".

      01  RPT-TITLE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(28)
                                          VALUE "INVOICE MAINTENANCE LISTING".
          05  FILLER                     PIC X(25) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "PAGE: ".
          05  RPT-PAGE-NUMBER            PIC ZZZ9.
          05  FILLER                     PIC X(07) VALUE SPACES.

      01  RPT-HEADING-LINE.
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  FILLER                     PIC X(08) VALUE "TENANT".
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  FILLER                     PIC X(18) VALUE "INVOICE NUMBER".
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  FILLER                     PIC X(12) VALUE "AMOUNT".
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  FILLER                     PIC X(28) VALUE "RESULT".

      01  RPT-RULE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-DETAIL-LINE.
          05  FILLER                     PIC X(04) VALUE SPACES.
          05  RPT-D-TENANT-ID            PIC ZZZZZ9.
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-INVOICE-NUMBER       PIC X(20).
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-RESULT               PIC X(29).

      01  RPT-TOTAL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-T-LABEL                PIC X(30).
          05  FILLER                     PIC X(05) VALUE SPACES.
          05  RPT-T-COUNT                PIC ZZZ,ZZ9.
          05  FILLER                     PIC X(28) VALUE SPACES.

      01  W-CONTROL-COUNTERS.
          05  WS-REQUESTS-READ           PIC 9(06) COMP.
          05  WS-INVOICES-CREATED        PIC 9(06) COMP.
          05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
          05  FILLER                     PIC X(02).

      01  W-REJECT-REASON                PIC X(29).

      01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
          88  END-OF-REQUESTS            VALUE "Y".
          88  NOT-END-OF-REQUESTS        VALUE "N".

      01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
          88  CONTROL-FILE-ERROR         VALUE "Y".
          88  CONTROL-FILE-OK            VALUE "N".

PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
         UNTIL END-OF-REQUESTS.
     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT INVOICE-REQUEST-FILE.
     OPEN INPUT TENANT-FILE.
     OPEN I-O INVOICE-FILE.
     OPEN I-O CONTROL-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     MOVE ZERO TO WS-REQUESTS-READ.
     MOVE ZERO TO WS-INVOICES-CREATED.
     MOVE ZERO TO WS-REQUESTS-REJECTED.
     MOVE 1 TO RPT-PAGE-NUMBER.
     SET NOT-END-OF-REQUESTS TO TRUE.
     SET CONTROL-FILE-OK TO TRUE.
     PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1900-READ-NEXT-REQUEST.
     READ INVOICE-REQUEST-FILE
         AT END SET END-OF-REQUESTS TO TRUE.
     IF NOT END-OF-REQUESTS
         ADD 1 TO WS-REQUESTS-READ.
 1900-EXIT.
     EXIT.

 2000-PROCESS-ONE-REQUEST.
     MOVE SPACES TO W-REJECT-REASON.
     PERFORM 2050-VERIFY-TENANT-ON-FILE THRU 2050-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2000-VALIDATE-INVOICE THRU 2000-VALIDATE-INVOICE-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2400-CHECK-DUPLICATE-INVOICE-NUMBER THRU
                 2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2600-ASSIGN-NEXT-INVOICE-ID THRU
                 2600-ASSIGN-NEXT-INVOICE-ID-EXIT
         PERFORM 2700-WRITE-INVOICE-RECORD THRU
                 2700-WRITE-INVOICE-RECORD-EXIT
         ADD 1 TO WS-INVOICES-CREATED
         MOVE "ACCEPTED - INVOICE CREATED" TO RPT-D-RESULT
     ELSE
         ADD 1 TO WS-REQUESTS-REJECTED
         MOVE W-REJECT-REASON TO RPT-D-RESULT.
     PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 2000-EXIT.
     EXIT.

 2050-VERIFY-TENANT-ON-FILE.
     MOVE IR-TENANT-ID TO WS-TENANT-ID-SOUGHT.
     PERFORM LOOK-FOR-TENANT-BY-ID THRU LOOK-FOR-TENANT-BY-ID-EXIT.
     IF WS-TENANT-NOT-FOUND
         MOVE "REJECTED - TENANT NOT ON FILE" TO W-REJECT-REASON.
 2050-EXIT.
     EXIT.

 2000-VALIDATE-INVOICE.
     IF IR-INVOICE-AMOUNT NOT > ZERO
         MOVE "REJECTED - AMOUNT NOT > ZERO" TO W-REJECT-REASON
         GO TO 2000-VALIDATE-INVOICE-EXIT.
     IF IR-INVOICE-NUMBER NOT = SPACES
         MOVE IR-INVOICE-NUMBER TO WS-TRIM-WORK
         PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT
         IF WS-FIELD-IS-BLANK
             MOVE "REJECTED - INVOICE NUM BLANK" TO W-REJECT-REASON
             GO TO 2000-VALIDATE-INVOICE-EXIT.
     PERFORM 2010-DEFAULT-CURRENCY-CODE THRU 2010-DEFAULT-CURRENCY-CODE-EXIT.
 2000-VALIDATE-INVOICE-EXIT.
     EXIT.

 2010-DEFAULT-CURRENCY-CODE.
     IF IR-CURRENCY-CODE = SPACES
         MOVE "USD" TO IR-CURRENCY-CODE
     ELSE
         MOVE IR-CURRENCY-CODE TO WS-TRIM-WORK
         PERFORM FOLD-TO-UPPER-CASE THRU FOLD-TO-UPPER-CASE-EXIT
         MOVE WS-TRIM-WORK (1:3) TO IR-CURRENCY-CODE.
 2010-DEFAULT-CURRENCY-CODE-EXIT.
     EXIT.

 2400-CHECK-DUPLICATE-INVOICE-NUMBER.
     IF IR-INVOICE-NUMBER = SPACES
         GO TO 2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
     MOVE IR-TENANT-ID TO WS-INVOICE-TENANT-SOUGHT.
     MOVE IR-INVOICE-NUMBER TO WS-INVOICE-NUMBER-SOUGHT.
     PERFORM LOOK-FOR-INVOICE-BY-NUMBER THRU
             LOOK-FOR-INVOICE-BY-NUMBER-EXIT.
     IF WS-INVOICE-FOUND
         MOVE "REJECTED - DUPLICATE INV NUM" TO W-REJECT-REASON.
 2400-CHECK-DUPLICATE-INVOICE-NUMBER-EXIT.
     EXIT.

 2600-ASSIGN-NEXT-INVOICE-ID.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "INVOICE-MAINTENANCE - CONTROL FILE NOT ON FILE - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
     ADD 1 TO CONTROL-LAST-INVOICE.
     MOVE CONTROL-LAST-INVOICE TO INVOICE-ID.
     REWRITE CONTROL-RECORD
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "INVOICE-MAINTENANCE - CONTROL FILE REWRITE FAILED - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
 2600-ASSIGN-NEXT-INVOICE-ID-EXIT.
     EXIT.

 2700-WRITE-INVOICE-RECORD.
     MOVE IR-TENANT-ID TO INV-TENANT-ID.
     MOVE IR-VENDOR-ID TO INV-VENDOR-ID.
     MOVE IR-INVOICE-NUMBER TO INVOICE-NUMBER.
     MOVE IR-INVOICE-AMOUNT TO INVOICE-AMOUNT.
     MOVE IR-CURRENCY-CODE TO INV-CURRENCY-CODE.
     MOVE IR-INVOICE-DATE TO INVOICE-DATE.
     MOVE IR-DESCRIPTION TO INV-DESCRIPTION.
     SET INV-STATUS-OPEN TO TRUE.
     WRITE INVOICE-RECORD
         INVALID KEY
             MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
 2700-WRITE-INVOICE-RECORD-EXIT.
     EXIT.

 2900-PRINT-DETAIL-LINE.
     MOVE IR-TENANT-ID TO RPT-D-TENANT-ID.
     MOVE IR-INVOICE-NUMBER TO RPT-D-INVOICE-NUMBER.
     MOVE IR-INVOICE-AMOUNT TO RPT-D-AMOUNT.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 2900-EXIT.
     EXIT.

 8000-PRINT-TOTALS.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "INVOICES CREATED" TO RPT-T-LABEL.
     MOVE WS-INVOICES-CREATED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE INVOICE-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE INVOICE-FILE.
     CLOSE CONTROL-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
     COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
