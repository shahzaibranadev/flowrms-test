*****************************************************************
* RECONCILIATION-ENGINE
* Runs one tenant's matching pass: every OPEN invoice against every
* bank transaction not already tied to a CONFIRMED match, scored by
* the weighted rule engine in PL-SCORE-PAIR.CBL.  The transaction
* file is walked exactly once -- for each unmatched transaction this
* program scores it against every OPEN invoice already held in
* memory and keeps the winning pair per invoice in WS-BEST-SCORE-
* TABLE, rather than re-reading the transaction file once per
* invoice the way an early draft of this memo assumed the controller's
* office would accept.  At the end of the pass, any invoice whose
* best score cleared the 20.00 threshold gets a new MATCH record,
* STATUS PROPOSED, unless one already exists for that (tenant,
* invoice, transaction) triple.
*
* 2002-07-19  RLD  CR-1161  first cut -- scored and reported
*                  candidates only; no control-file counter existed
*                  yet for MATCH-ID, so nothing was written to the
*                  match file.
* 2002-09-22  RLD  CR-1168  detail line now carries the REASON text
*                  from PL-SCORE-PAIR's explanation builder instead
*                  of the bare score.
* 1998-11-30  TGM  Y2K REVIEW -- INVOICE-DATE and POSTED-DATE already
*                  carry four-digit years.  No change required.
* 2003-02-18  RLD  CR-1190  added CONTROL-LAST-MATCH to the control
*                  file; this program now assigns a real MATCH-ID and
*                  writes the PROPOSED record instead of just
*                  reporting the candidate.
*****************************************************************

 IDENTIFICATION DIVISION.
 PROGRAM-ID. reconciliation-engine.
 AUTHOR. R L DUNCAN.
 INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
 DATE-WRITTEN. 07/19/02.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM.

    INPUT-OUTPUT SECTION.
       FILE-CONTROL.

          COPY "SLCTL02.CBL".
          COPY "SLTEN01.CBL".
          COPY "SLINV01.CBL".
          COPY "SLBKT01.CBL".
          COPY "SLMAT01.CBL".
          COPY "SLVND03.CBL".

          SELECT PARM-FILE
                 ASSIGN TO "RECPARM"
                 ORGANIZATION IS SEQUENTIAL.

          SELECT EDIT-LISTING-FILE
                 ASSIGN TO "RECRPT"
                 ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
    FILE SECTION.

       COPY "FDCTL02.CBL".
       COPY "FDTEN01.CBL".
       COPY "FDINV01.CBL".
       COPY "FDBKT01.CBL".
       COPY "FDMAT01.CBL".
       COPY "FDVND03.CBL".

       FD  PARM-FILE
           LABEL RECORDS ARE STANDARD.

       01  PARM-RECORD.
           05  PM-TENANT-ID               PIC 9(06).
           05  FILLER                     PIC X(74).

       FD  EDIT-LISTING-FILE
           LABEL RECORDS ARE OMITTED.

       01  PRINTER-RECORD                 PIC X(80).

    WORKING-STORAGE SECTION.

       COPY "wscase01.cbl".
       COPY "wslookup01.cbl".
       COPY "wsdate01.cbl".
       COPY "wsscore01.cbl".
       COPY "wsexpl01.cbl".
       COPY "wstext01.cbl".

       01  RPT-TITLE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(28)
                                           VALUE "RECONCILIATION CANDIDATE LISTING".
           05  FILLER                     PIC X(25) VALUE SPACES.
           05  FILLER                     PIC X(06) VALUE "PAGE: ".
           05  RPT-PAGE-NUMBER            PIC ZZZ9.
           05  FILLER                     PIC X(07) VALUE SPACES.

       01  RPT-HEADING-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "INVOICE".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(08) VALUE "TRANS".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(06) VALUE "SCORE".
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  FILLER                     PIC X(50) VALUE "REASON".

       01  RPT-RULE-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(30)
                                           VALUE "------------------------------".
           05  FILLER                     PIC X(10) VALUE SPACES.

       01  RPT-DETAIL-LINE.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-INVOICE-ID           PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-TRANS-ID             PIC ZZZZZ9.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-SCORE                PIC ZZ9.99.
           05  FILLER                     PIC X(02) VALUE SPACES.
           05  RPT-D-REASON               PIC X(54).

       01  RPT-TOTAL-LINE.
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  RPT-T-LABEL                PIC X(30).
           05  FILLER                     PIC X(05) VALUE SPACES.
           05  RPT-T-COUNT                PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(28) VALUE SPACES.

       01  W-INVOICE-TABLE.
           05  W-INV-ENTRY OCCURS 200 TIMES.
               10  WI-INVOICE-ID          PIC 9(06).
               10  WI-VENDOR-ID           PIC 9(06).
               10  WI-INVOICE-NUMBER      PIC X(20).
               10  WI-INVOICE-AMOUNT      PIC S9(08)V99.
               10  WI-CURRENCY-CODE       PIC X(03).
               10  WI-INVOICE-DATE        PIC 9(08).
               10  WI-DESCRIPTION         PIC X(40).
               10  WI-VENDOR-NAME         PIC X(30).
           05  FILLER                     PIC X(01).

       01  W-CONFIRMED-TABLE.
           05  W-CONFIRMED-ENTRY OCCURS 200 TIMES
                                         PIC 9(06).
           05  FILLER                     PIC X(02).

       01  W-ENGINE-SWITCHES.
           05  W-INV-IX                   PIC 9(03) COMP.
           05  W-CONFIRMED-IX             PIC 9(03) COMP.
           05  W-CONFIRMED-COUNT          PIC 9(03) COMP.
           05  W-END-OF-INVOICE-SWITCH    PIC X(01).
               88  W-NO-MORE-INVOICES     VALUE "Y".
               88  W-MORE-INVOICES        VALUE "N".
           05  W-END-OF-TRANS-SWITCH      PIC X(01).
               88  W-NO-MORE-TRANS        VALUE "Y".
               88  W-MORE-TRANS           VALUE "N".
           05  W-END-OF-MATCH-SWITCH      PIC X(01).
               88  W-NO-MORE-MATCHES      VALUE "Y".
               88  W-MORE-MATCHES         VALUE "N".
           05  W-TRANS-ALREADY-CONFIRMED  PIC X(01).
               88  W-TRANS-IS-CONFIRMED   VALUE "Y".
               88  W-TRANS-NOT-CONFIRMED  VALUE "N".
           05  W-EXISTING-MATCH-SWITCH    PIC X(01).
               88  W-MATCH-ALREADY-ON-FILE VALUE "Y".
               88  W-MATCH-NOT-ON-FILE    VALUE "N".

 PROCEDURE DIVISION.
 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE.
     PERFORM 4000-SCORE-ALL-CANDIDATES.
     PERFORM 6000-WRITE-PROPOSED-MATCHES.
     PERFORM 7000-PRINT-TENANT-TOTALS.
     PERFORM 9000-TERMINATE.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT PARM-FILE.
     OPEN I-O CONTROL-FILE.
     OPEN I-O TENANT-FILE.
     OPEN I-O INVOICE-FILE.
     OPEN I-O BANK-TRANSACTION-FILE.
     OPEN I-O MATCH-FILE.
     OPEN I-O VENDOR-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     READ PARM-FILE
         AT END
             DISPLAY "RECONCILIATION-ENGINE - NO PARAMETER RECORD ON FILE"
             PERFORM 9000-TERMINATE
             STOP RUN.
     MOVE ZERO TO WS-OPEN-INVOICE-COUNT.
     MOVE ZERO TO WS-UNMATCHED-TRANS-COUNT.
     MOVE ZERO TO WS-CANDIDATE-COUNT.
     MOVE ZERO TO W-INV-IX.
     MOVE ZERO TO W-CONFIRMED-COUNT.
     PERFORM 1050-VERIFY-TENANT-ON-FILE.
     PERFORM 1100-PRINT-HEADINGS.
     PERFORM 2000-LOAD-OPEN-INVOICES.
     PERFORM 3000-LOAD-CONFIRMED-MATCHES.
 1000-EXIT.
     EXIT.

 1050-VERIFY-TENANT-ON-FILE.
     MOVE PM-TENANT-ID TO WS-TENANT-ID-SOUGHT.
     MOVE PM-TENANT-ID TO TENANT-ID.
     READ TENANT-FILE
         INVALID KEY
             DISPLAY "RECONCILIATION-ENGINE - TENANT NOT ON FILE - "
                 PM-TENANT-ID
             PERFORM 9000-TERMINATE
             STOP RUN.
 1050-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

*****************************************************************
* Loads every OPEN invoice of the tenant into memory (the
* INV-TENANT-ID/INV-STATUS alternate key gets us straight to them),
* looks up the vendor name once per invoice for the text-similarity
* component, and zeroes that invoice's best-candidate slot.  Capped
* at 200 rows -- the same cap the best-score table carries.
*****************************************************************
 2000-LOAD-OPEN-INVOICES.
     SET INV-STATUS-OPEN TO TRUE.
     MOVE PM-TENANT-ID TO INV-TENANT-ID.
     START INVOICE-FILE KEY IS = INV-TENANT-ID INV-STATUS
         INVALID KEY
             SET W-NO-MORE-INVOICES TO TRUE
             GO TO 2000-EXIT.
     SET W-MORE-INVOICES TO TRUE.
 2000-LOAD-INVOICE-LOOP.
     READ INVOICE-FILE NEXT RECORD
         AT END
             SET W-NO-MORE-INVOICES TO TRUE.
     IF W-NO-MORE-INVOICES
         GO TO 2000-EXIT.
     IF INV-TENANT-ID NOT = PM-TENANT-ID OR NOT INV-STATUS-OPEN
         SET W-NO-MORE-INVOICES TO TRUE
         GO TO 2000-EXIT.
     IF WS-OPEN-INVOICE-COUNT < 200
         ADD 1 TO WS-OPEN-INVOICE-COUNT
         MOVE WS-OPEN-INVOICE-COUNT TO W-INV-IX
         MOVE INVOICE-ID       TO WI-INVOICE-ID (W-INV-IX)
         MOVE INV-VENDOR-ID    TO WI-VENDOR-ID (W-INV-IX)
         MOVE INVOICE-NUMBER   TO WI-INVOICE-NUMBER (W-INV-IX)
         MOVE INVOICE-AMOUNT   TO WI-INVOICE-AMOUNT (W-INV-IX)
         MOVE INV-CURRENCY-CODE TO WI-CURRENCY-CODE (W-INV-IX)
         MOVE INVOICE-DATE     TO WI-INVOICE-DATE (W-INV-IX)
         MOVE INV-DESCRIPTION  TO WI-DESCRIPTION (W-INV-IX)
         PERFORM 2100-LOOKUP-VENDOR-NAME
         MOVE ZERO  TO WS-BEST-SCORE (W-INV-IX)
         MOVE ZERO  TO WS-BEST-INVOICE-ID (W-INV-IX)
         MOVE ZERO  TO WS-BEST-TRANS-ID (W-INV-IX)
         MOVE SPACES TO WS-BEST-REASON (W-INV-IX).
     GO TO 2000-LOAD-INVOICE-LOOP.
 2000-EXIT.
     EXIT.

 2100-LOOKUP-VENDOR-NAME.
     MOVE SPACES TO WI-VENDOR-NAME (W-INV-IX).
     IF WI-VENDOR-ID (W-INV-IX) NOT = ZERO
         MOVE WI-VENDOR-ID (W-INV-IX) TO VENDOR-ID
         READ VENDOR-FILE
             INVALID KEY
                 MOVE SPACES TO WI-VENDOR-NAME (W-INV-IX)
             NOT INVALID KEY
                 MOVE VENDOR-NAME TO WI-VENDOR-NAME (W-INV-IX).
 2100-EXIT.
     EXIT.

*****************************************************************
* Only a CONFIRMED match takes a transaction out of the unmatched
* pool -- PROPOSED ones do not.  One pass over the tenant's whole
* match file (the composite alternate key starts with MAT-TENANT-ID,
* so a partial-key START gets us to the first row and a sequential
* read carries us through every match this tenant has) builds the
* exclusion table the transaction pass checks against.
*****************************************************************
 3000-LOAD-CONFIRMED-MATCHES.
     MOVE PM-TENANT-ID TO MAT-TENANT-ID.
     MOVE ZERO TO MAT-INVOICE-ID.
     MOVE ZERO TO MAT-TRANS-ID.
     START MATCH-FILE KEY IS = MAT-TENANT-ID MAT-INVOICE-ID MAT-TRANS-ID
         INVALID KEY
             SET W-NO-MORE-MATCHES TO TRUE
             GO TO 3000-EXIT.
     SET W-MORE-MATCHES TO TRUE.
 3000-LOAD-MATCH-LOOP.
     READ MATCH-FILE NEXT RECORD
         AT END
             SET W-NO-MORE-MATCHES TO TRUE.
     IF W-NO-MORE-MATCHES
         GO TO 3000-EXIT.
     IF MAT-TENANT-ID NOT = PM-TENANT-ID
         SET W-NO-MORE-MATCHES TO TRUE
         GO TO 3000-EXIT.
     IF MAT-STATUS-CONFIRMED AND W-CONFIRMED-COUNT < 200
         ADD 1 TO W-CONFIRMED-COUNT
         MOVE W-CONFIRMED-COUNT TO W-CONFIRMED-IX
         MOVE MAT-TRANS-ID TO W-CONFIRMED-ENTRY (W-CONFIRMED-IX).
     GO TO 3000-LOAD-MATCH-LOOP.
 3000-EXIT.
     EXIT.

 3100-CHECK-TRANS-ALREADY-CONFIRMED.
     SET W-TRANS-NOT-CONFIRMED TO TRUE.
     MOVE ZERO TO W-CONFIRMED-IX.
 3100-CHECK-LOOP.
     IF W-CONFIRMED-IX >= W-CONFIRMED-COUNT
         GO TO 3100-EXIT.
     ADD 1 TO W-CONFIRMED-IX.
     IF W-CONFIRMED-ENTRY (W-CONFIRMED-IX) = TRANS-ID
         SET W-TRANS-IS-CONFIRMED TO TRUE
         GO TO 3100-EXIT.
     GO TO 3100-CHECK-LOOP.
 3100-EXIT.
     EXIT.

*****************************************************************
* The transaction file is read exactly once for this tenant.  Every
* transaction not already tied to a CONFIRMED match is scored against
* every OPEN invoice held in memory; 4100/4200 do the inner walk and
* 5000-KEEP-BEST-CANDIDATE decides whether this pair beats whatever
* this invoice's best candidate was before.
*****************************************************************
 4000-SCORE-ALL-CANDIDATES.
     MOVE PM-TENANT-ID TO TRN-TENANT-ID.
     START BANK-TRANSACTION-FILE KEY IS = TRN-TENANT-ID
         INVALID KEY
             SET W-NO-MORE-TRANS TO TRUE
             GO TO 4000-EXIT.
     SET W-MORE-TRANS TO TRUE.
 4000-TRANS-LOOP.
     READ BANK-TRANSACTION-FILE NEXT RECORD
         AT END
             SET W-NO-MORE-TRANS TO TRUE.
     IF W-NO-MORE-TRANS
         GO TO 4000-EXIT.
     IF TRN-TENANT-ID NOT = PM-TENANT-ID
         SET W-NO-MORE-TRANS TO TRUE
         GO TO 4000-EXIT.
     PERFORM 3100-CHECK-TRANS-ALREADY-CONFIRMED.
     IF W-TRANS-NOT-CONFIRMED
         ADD 1 TO WS-UNMATCHED-TRANS-COUNT
         PERFORM 4100-SCORE-TRANSACTION-AGAINST-INVOICES.
     GO TO 4000-TRANS-LOOP.
 4000-EXIT.
     EXIT.

 4100-SCORE-TRANSACTION-AGAINST-INVOICES.
     PERFORM 4200-SCORE-ONE-PAIR
         VARYING W-INV-IX FROM 1 BY 1
         UNTIL W-INV-IX > WS-OPEN-INVOICE-COUNT.
 4100-EXIT.
     EXIT.

 4200-SCORE-ONE-PAIR.
     IF WI-CURRENCY-CODE (W-INV-IX) = TRN-CURRENCY-CODE
         MOVE WI-INVOICE-NUMBER (W-INV-IX) TO INVOICE-NUMBER
         MOVE WI-INVOICE-AMOUNT (W-INV-IX) TO INVOICE-AMOUNT
         MOVE WI-CURRENCY-CODE (W-INV-IX)  TO INV-CURRENCY-CODE
         MOVE WI-INVOICE-DATE (W-INV-IX)   TO INVOICE-DATE
         MOVE WI-DESCRIPTION (W-INV-IX)    TO INV-DESCRIPTION
         MOVE WI-VENDOR-NAME (W-INV-IX)    TO VND-NAME-FOR-SCORING
         PERFORM SCORE-INVOICE-AGAINST-TRANSACTION
             THRU SCORE-INVOICE-AGAINST-TRANSACTION-EXIT
         PERFORM 5000-KEEP-BEST-CANDIDATE.
 4200-EXIT.
     EXIT.

*****************************************************************
* Strictly-greater replaces; first candidate encountered wins a tie,
* so the compare below never fires on an equal score once a slot is
* occupied.
*****************************************************************
 5000-KEEP-BEST-CANDIDATE.
     IF WS-CANDIDATE-SCORE NOT < WS-MIN-SCORE-THRESHOLD
         IF WS-CANDIDATE-SCORE > WS-BEST-SCORE (W-INV-IX)
             MOVE WI-INVOICE-ID (W-INV-IX) TO WS-BEST-INVOICE-ID (W-INV-IX)
             MOVE TRANS-ID                 TO WS-BEST-TRANS-ID (W-INV-IX)
             MOVE WS-CANDIDATE-SCORE        TO WS-BEST-SCORE (W-INV-IX)
             MOVE WS-REASON-LINE            TO WS-BEST-REASON (W-INV-IX).
 5000-EXIT.
     EXIT.

*****************************************************************
* Walks the invoice table one last time; any invoice whose best
* candidate cleared the threshold gets written unless a MATCH record
* already exists for this exact (tenant, invoice, transaction) triple
* -- a second pass at the same OPEN invoices would otherwise propose
* the same pair over again.
*****************************************************************
 6000-WRITE-PROPOSED-MATCHES.
     MOVE ZERO TO W-INV-IX.
 6000-WRITE-LOOP.
     IF W-INV-IX >= WS-OPEN-INVOICE-COUNT
         GO TO 6000-EXIT.
     ADD 1 TO W-INV-IX.
     IF WS-BEST-SCORE (W-INV-IX) NOT < WS-MIN-SCORE-THRESHOLD
         PERFORM 6100-CHECK-EXISTING-MATCH
         IF W-MATCH-NOT-ON-FILE
             PERFORM 6200-ASSIGN-NEXT-MATCH-ID
             PERFORM 6300-WRITE-ONE-MATCH-RECORD
             ADD 1 TO WS-CANDIDATE-COUNT
             PERFORM 6900-PRINT-DETAIL-LINE.
     GO TO 6000-WRITE-LOOP.
 6000-EXIT.
     EXIT.

 6100-CHECK-EXISTING-MATCH.
     SET W-MATCH-NOT-ON-FILE TO TRUE.
     MOVE PM-TENANT-ID              TO MAT-TENANT-ID.
     MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO MAT-INVOICE-ID.
     MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO MAT-TRANS-ID.
     START MATCH-FILE KEY IS = MAT-TENANT-ID MAT-INVOICE-ID MAT-TRANS-ID
         INVALID KEY
             GO TO 6100-EXIT.
     READ MATCH-FILE NEXT RECORD
         AT END
             GO TO 6100-EXIT.
     IF MAT-TENANT-ID = PM-TENANT-ID
             AND MAT-INVOICE-ID = WS-BEST-INVOICE-ID (W-INV-IX)
             AND MAT-TRANS-ID = WS-BEST-TRANS-ID (W-INV-IX)
         SET W-MATCH-ALREADY-ON-FILE TO TRUE.
 6100-EXIT.
     EXIT.

 6200-ASSIGN-NEXT-MATCH-ID.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY
             DISPLAY "RECONCILIATION-ENGINE - CONTROL FILE READ ERROR"
             PERFORM 9000-TERMINATE
             STOP RUN.
     ADD 1 TO CONTROL-LAST-MATCH.
     MOVE CONTROL-LAST-MATCH TO MATCH-ID.
     REWRITE CONTROL-RECORD
         INVALID KEY
             DISPLAY "RECONCILIATION-ENGINE - CONTROL FILE REWRITE ERROR"
             PERFORM 9000-TERMINATE
             STOP RUN.
 6200-EXIT.
     EXIT.

 6300-WRITE-ONE-MATCH-RECORD.
     MOVE PM-TENANT-ID                  TO MAT-TENANT-ID.
     MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO MAT-INVOICE-ID.
     MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO MAT-TRANS-ID.
     MOVE WS-BEST-SCORE (W-INV-IX)      TO MATCH-SCORE.
     SET MAT-STATUS-PROPOSED TO TRUE.
     WRITE MATCH-RECORD
         INVALID KEY
             DISPLAY "RECONCILIATION-ENGINE - DUPLICATE MATCH-ID - "
                 MATCH-ID.
 6300-EXIT.
     EXIT.

 6900-PRINT-DETAIL-LINE.
     MOVE SPACES TO RPT-DETAIL-LINE.
     MOVE WS-BEST-INVOICE-ID (W-INV-IX) TO RPT-D-INVOICE-ID.
     MOVE WS-BEST-TRANS-ID (W-INV-IX)   TO RPT-D-TRANS-ID.
     MOVE WS-BEST-SCORE (W-INV-IX)      TO RPT-D-SCORE.
     MOVE WS-BEST-REASON (W-INV-IX)     TO RPT-D-REASON.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 6900-EXIT.
     EXIT.

 7000-PRINT-TENANT-TOTALS.
     MOVE SPACES TO RPT-TOTAL-LINE.
     MOVE "OPEN INVOICES READ" TO RPT-T-LABEL.
     MOVE WS-OPEN-INVOICE-COUNT TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "UNMATCHED TRANSACTIONS READ" TO RPT-T-LABEL.
     MOVE WS-UNMATCHED-TRANS-COUNT TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "CANDIDATES PRODUCED" TO RPT-T-LABEL.
     MOVE WS-CANDIDATE-COUNT TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 7000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE PARM-FILE.
     CLOSE CONTROL-FILE.
     CLOSE TENANT-FILE.
     CLOSE INVOICE-FILE.
     CLOSE BANK-TRANSACTION-FILE.
     CLOSE MATCH-FILE.
     CLOSE VENDOR-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

 COPY "PLGENERAL.CBL".
 COPY "PLDATE.CBL".
 COPY "PL-TEXT-SIMILARITY.CBL".
 COPY "PL-SCORE-PAIR.CBL".
