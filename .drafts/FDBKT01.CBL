*****************************************************************
* FDBKT01.CBL
* FD for the bank transaction file.  93 bytes of field, 3 bytes
* of FILLER left over for whatever the bank feed format grows
* into next (the old voucher file carried the same kind of
* grow-room FILLER at the end of VOUCHER-RECORD).  The REDEFINES
* views give the scoring engine an amount whole/cents breakdown
* for the explanation line (same split used on the invoice side)
* and a one-field by-tenant key for table-driven loops.
*
* 2002-06-03  RLD  CR-1150  first cut.
*****************************************************************

    FD  BANK-TRANSACTION-FILE
        LABEL RECORDS ARE STANDARD.

    01  BANK-TRANSACTION-RECORD.
        05  TRANS-ID                   PIC 9(06).
        05  TRN-TENANT-ID              PIC 9(06).
        05  EXTERNAL-ID                PIC X(20).
        05  POSTED-DATE                PIC 9(08).
        05  TRANS-AMOUNT               PIC S9(08)V99.
        05  TRN-CURRENCY-CODE          PIC X(03).
        05  TRN-DESCRIPTION            PIC X(40).
        05  FILLER                     PIC X(03).

    01  FILLER REDEFINES BANK-TRANSACTION-RECORD.
        05  TRN-KEY-BY-ID              PIC 9(06).
        05  FILLER                     PIC 9(06).
        05  FILLER                     PIC X(20).
        05  FILLER                     PIC 9(08).
        05  TRN-AMOUNT-WHOLE           PIC S9(08).
        05  TRN-AMOUNT-CENTS           PIC 99.
        05  FILLER                     PIC X(03).
        05  FILLER                     PIC X(40).
        05  FILLER                     PIC X(03).

    01  FILLER REDEFINES BANK-TRANSACTION-RECORD.
        05  TRN-TENANT-ONLY-KEY        PIC 9(06).
        05  FILLER                     PIC X(90).
