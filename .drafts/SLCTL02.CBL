*****************************************************************
* SLCTL02.CBL
* SELECT clause for the recon-batch control file -- one record
* holding the next-sequence-number counters for every master
* file in the system.  COPYd into FILE-CONTROL by any program
* that has to assign a brand-new TENANT/VENDOR/INVOICE/TRANS/
* MATCH number.
*
* 1999-11-03  RLD  CR-1042  first cut, lifted off the old
*                  voucher control-file idea, five counters
*                  instead of one.
*****************************************************************

    SELECT CONTROL-FILE
       ASSIGN TO "CTLFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS RANDOM
       RECORD KEY IS CONTROL-KEY.
