*****************************************************************
* SLTEN01.CBL
* SELECT clause for the tenant master.  Primary key is the
* assigned TENANT-ID; the alternate key on TENANT-NAME is what
* the registry load uses to reject a duplicate name (same
* START/READ-NEXT idiom the vendor-name inquiry always used).
*
* 1999-11-03  RLD  CR-1042  first cut.
*****************************************************************

    SELECT TENANT-FILE
       ASSIGN TO "TENFILE"
       ORGANIZATION IS INDEXED
       ACCESS MODE IS DYNAMIC
       RECORD KEY IS TENANT-ID
       ALTERNATE RECORD KEY IS TENANT-NAME.
