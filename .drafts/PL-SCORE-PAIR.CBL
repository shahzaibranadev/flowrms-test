*****************************************************************
* PL-SCORE-PAIR.CBL
* The weighted rule engine the controller's office asked for in
* the CR-1150 scoring memo, shared between reconciliation-engine
* and match-explain so the score on the report and the score in
* the explanation line can never drift apart.  SCORE-INVOICE-
* AGAINST-TRANSACTION expects INVOICE-RECORD and BANK-
* TRANSACTION-RECORD already read into their FD areas for the
* pair being judged; it leaves the rounded score in WS-CANDIDATE-
* SCORE.  Caller is expected to have already thrown out pairs
* with different currency codes -- this copybook does not check
* that itself, the memo treats it as a pre-filter, not a scoring
* rule.  BUILD-MATCH-EXPLANATION-LINE is independent of the
* scoring weights and may be called for any pair and score, even
* one not actually proposed as a match.
*
* 2002-06-03  RLD  CR-1150  first cut -- SCORE-INVOICE-AGAINST-
*                  TRANSACTION only.
* 2002-09-22  RLD  CR-1168  added BUILD-MATCH-EXPLANATION-LINE
*                  once the report needed REASON text to match
*                  what match-explain.cob was already wording.
*****************************************************************

*****************************************************************
* SCORE-INVOICE-AGAINST-TRANSACTION also leaves the short
* semicolon-joined REASON text for the reconciliation report's
* detail line in WS-REASON-LINE (one label per component, built
* as each component is judged -- "exact amount match; date
* within 0 days; text similarity match" is the report appendix's
* own example).  This is NOT the explanation-line sentence --
* that is BUILD-MATCH-EXPLANATION-LINE below, worded for a human
* reading one pair at a time rather than a report column.
*****************************************************************
 SCORE-INVOICE-AGAINST-TRANSACTION.
     MOVE ZERO TO WS-CANDIDATE-SCORE.
     MOVE SPACES TO WS-REASON-LINE.
     MOVE ZERO TO WS-REASON-LEN.
     MOVE ZERO TO WS-REASON-COUNT.
     PERFORM SCORE-AMOUNT-COMPONENT
         THRU SCORE-AMOUNT-COMPONENT-EXIT.
     IF INVOICE-DATE NOT = ZERO
         PERFORM SCORE-DATE-COMPONENT
             THRU SCORE-DATE-COMPONENT-EXIT.
     PERFORM SCORE-TEXT-COMPONENT
         THRU SCORE-TEXT-COMPONENT-EXIT.
     IF WS-CANDIDATE-SCORE > 100.00
         MOVE 100.00 TO WS-CANDIDATE-SCORE.
 SCORE-INVOICE-AGAINST-TRANSACTION-EXIT.
     EXIT.

 SCORE-AMOUNT-COMPONENT.
     COMPUTE WS-AMOUNT-DIFFERENCE =
         INVOICE-AMOUNT - TRANS-AMOUNT.
     IF WS-AMOUNT-DIFFERENCE < 0
         MULTIPLY -1 BY WS-AMOUNT-DIFFERENCE.
     IF WS-AMOUNT-DIFFERENCE = 0
         ADD WS-EXACT-AMOUNT-WEIGHT TO WS-CANDIDATE-SCORE
         MOVE "exact amount match" TO WS-REASON-TEXT
     ELSE
         IF WS-AMOUNT-DIFFERENCE NOT > WS-AMOUNT-TOLERANCE
             COMPUTE WS-CANDIDATE-SCORE ROUNDED =
                 WS-CANDIDATE-SCORE +
                 WS-TOLERANCE-AMOUNT-WEIGHT *
                 (1 - (WS-AMOUNT-DIFFERENCE / WS-AMOUNT-TOLERANCE))
             MOVE "amount within tolerance" TO WS-REASON-TEXT
         ELSE
             MOVE "amount mismatch" TO WS-REASON-TEXT.
     PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
 SCORE-AMOUNT-COMPONENT-EXIT.
     EXIT.

 SCORE-DATE-COMPONENT.
     MOVE INVOICE-DATE TO WS-DATE-8.
     MOVE POSTED-DATE TO WS-DATE-8-OTHER.
     PERFORM COMPUTE-DAY-DIFFERENCE THRU COMPUTE-DAY-DIFFERENCE-EXIT.
     MOVE WS-DAY-DIFFERENCE TO WS-DAYDIFF-EDIT.
     PERFORM TRIM-DAYDIFF-EDIT THRU TRIM-DAYDIFF-EDIT-EXIT.
     IF WS-DAY-DIFFERENCE NOT > WS-DATE-TOLERANCE-DAYS
         COMPUTE WS-CANDIDATE-SCORE ROUNDED =
             WS-CANDIDATE-SCORE +
             WS-DATE-PROXIMITY-WEIGHT *
             (1 - (WS-DAY-DIFFERENCE / WS-DATE-TOLERANCE-DAYS))
         STRING "date within " DELIMITED BY SIZE
             WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
                 DELIMITED BY SIZE
             " days" DELIMITED BY SIZE
             INTO WS-REASON-TEXT
     ELSE
         STRING "date difference " DELIMITED BY SIZE
             WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
                 DELIMITED BY SIZE
             " days" DELIMITED BY SIZE
             INTO WS-REASON-TEXT.
     PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
 SCORE-DATE-COMPONENT-EXIT.
     EXIT.

*****************************************************************
* WS-DAYDIFF-EDIT (ZZ9) carries leading spaces for any day count
* under 100; STRINGing it straight in would leave a gap in the
* middle of the reason/factor text instead of at the end, where
* the usual trailing-blank trim would catch it.  This walks in
* from the left instead.
*****************************************************************
 TRIM-DAYDIFF-EDIT.
     MOVE SPACES TO WS-DAYDIFF-TRIMMED.
     MOVE 1 TO WS-DAYDIFF-START.
 TRIM-DAYDIFF-EDIT-LOOP.
     IF WS-DAYDIFF-START > 3
         GO TO TRIM-DAYDIFF-EDIT-DONE.
     IF WS-DAYDIFF-EDIT (WS-DAYDIFF-START : 1) NOT = SPACE
         GO TO TRIM-DAYDIFF-EDIT-DONE.
     ADD 1 TO WS-DAYDIFF-START.
     GO TO TRIM-DAYDIFF-EDIT-LOOP.
 TRIM-DAYDIFF-EDIT-DONE.
     COMPUTE WS-DAYDIFF-TRIMMED-LEN = 4 - WS-DAYDIFF-START.
     MOVE WS-DAYDIFF-EDIT (WS-DAYDIFF-START : WS-DAYDIFF-TRIMMED-LEN)
         TO WS-DAYDIFF-TRIMMED.
 TRIM-DAYDIFF-EDIT-EXIT.
     EXIT.

 SCORE-TEXT-COMPONENT.
     PERFORM BUILD-SCORING-TEXT THRU BUILD-SCORING-TEXT-EXIT.
     PERFORM COMPUTE-TEXT-SIMILARITY
         THRU COMPUTE-TEXT-SIMILARITY-EXIT.
     IF WS-SIMILARITY-RATIO > 0
         COMPUTE WS-CANDIDATE-SCORE ROUNDED =
             WS-CANDIDATE-SCORE +
             (WS-TEXT-SIMILARITY-WEIGHT * WS-SIMILARITY-RATIO)
         MOVE "text similarity match" TO WS-REASON-TEXT
         PERFORM APPEND-REASON-TEXT THRU APPEND-REASON-TEXT-EXIT.
 SCORE-TEXT-COMPONENT-EXIT.
     EXIT.

*****************************************************************
* WS-DAYDIFF-EDIT is three digits wide (ZZ9) and STRING does not
* suppress its leading spaces, so the day-count reason text is
* built into the fixed WS-REASON-TEXT field and measured for its
* real length the same way WS-FACTOR-TEXT is below, rather than
* trusted to come out trimmed.
*****************************************************************
 APPEND-REASON-TEXT.
     PERFORM MEASURE-REASON-TEXT-LENGTH
         THRU MEASURE-REASON-TEXT-LENGTH-EXIT.
     IF WS-REASON-COUNT NOT = 0
         STRING "; " DELIMITED BY SIZE
             INTO WS-REASON-LINE
             WITH POINTER WS-REASON-LEN.
     IF WS-REASON-TEXT-LEN > 0
         STRING WS-REASON-TEXT (1 : WS-REASON-TEXT-LEN) DELIMITED BY SIZE
             INTO WS-REASON-LINE
             WITH POINTER WS-REASON-LEN.
     ADD 1 TO WS-REASON-COUNT.
 APPEND-REASON-TEXT-EXIT.
     EXIT.

 MEASURE-REASON-TEXT-LENGTH.
     MOVE 30 TO WS-REASON-TEXT-LEN.
 MEASURE-REASON-TEXT-LENGTH-LOOP.
     IF WS-REASON-TEXT-LEN = 0
         GO TO MEASURE-REASON-TEXT-LENGTH-EXIT.
     IF WS-REASON-TEXT (WS-REASON-TEXT-LEN : 1) NOT = SPACE
         GO TO MEASURE-REASON-TEXT-LENGTH-EXIT.
     SUBTRACT 1 FROM WS-REASON-TEXT-LEN.
     GO TO MEASURE-REASON-TEXT-LENGTH-LOOP.
 MEASURE-REASON-TEXT-LENGTH-EXIT.
     EXIT.

*****************************************************************
* Builds the lower-case invoice text (number, description,
* vendor name, space separated, present parts only) and the
* lower-case transaction text (description alone) that
* PL-TEXT-SIMILARITY.CBL compares.  VND-NAME-FOR-SCORING must be
* moved in by the caller before this runs -- the vendor name does
* not live on the invoice record, it has to be looked up.
*****************************************************************
 BUILD-SCORING-TEXT.
     MOVE SPACES TO WS-INVOICE-TEXT.
     MOVE SPACES TO WS-TRANS-TEXT.
     MOVE ZERO TO WS-INVOICE-TEXT-LEN.
     IF INVOICE-NUMBER NOT = SPACES
         STRING INVOICE-NUMBER DELIMITED BY SIZE
             INTO WS-INVOICE-TEXT
             WITH POINTER WS-TEXT-I.
     IF INV-DESCRIPTION NOT = SPACES
         PERFORM APPEND-SPACE-TO-INVOICE-TEXT
             THRU APPEND-SPACE-TO-INVOICE-TEXT-EXIT
         STRING INV-DESCRIPTION DELIMITED BY SIZE
             INTO WS-INVOICE-TEXT
             WITH POINTER WS-TEXT-I.
     IF VND-NAME-FOR-SCORING NOT = SPACES
         PERFORM APPEND-SPACE-TO-INVOICE-TEXT
             THRU APPEND-SPACE-TO-INVOICE-TEXT-EXIT
         STRING VND-NAME-FOR-SCORING DELIMITED BY SIZE
             INTO WS-INVOICE-TEXT
             WITH POINTER WS-TEXT-I.
     PERFORM MEASURE-INVOICE-TEXT-LENGTH
         THRU MEASURE-INVOICE-TEXT-LENGTH-EXIT.
     INSPECT WS-INVOICE-TEXT
         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
     MOVE TRN-DESCRIPTION TO WS-TRANS-TEXT.
     PERFORM MEASURE-TRANS-TEXT-LENGTH
         THRU MEASURE-TRANS-TEXT-LENGTH-EXIT.
     INSPECT WS-TRANS-TEXT
         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
 BUILD-SCORING-TEXT-EXIT.
     EXIT.

 APPEND-SPACE-TO-INVOICE-TEXT.
     STRING " " DELIMITED BY SIZE
         INTO WS-INVOICE-TEXT
         WITH POINTER WS-TEXT-I.
 APPEND-SPACE-TO-INVOICE-TEXT-EXIT.
     EXIT.

 MEASURE-INVOICE-TEXT-LENGTH.
     MOVE 94 TO WS-INVOICE-TEXT-LEN.
 MEASURE-INVOICE-TEXT-LENGTH-LOOP.
     IF WS-INVOICE-TEXT-LEN = 0
         GO TO MEASURE-INVOICE-TEXT-LENGTH-EXIT.
     IF WS-INVOICE-TEXT-R (WS-INVOICE-TEXT-LEN) NOT = SPACE
         GO TO MEASURE-INVOICE-TEXT-LENGTH-EXIT.
     SUBTRACT 1 FROM WS-INVOICE-TEXT-LEN.
     GO TO MEASURE-INVOICE-TEXT-LENGTH-LOOP.
 MEASURE-INVOICE-TEXT-LENGTH-EXIT.
     EXIT.

 MEASURE-TRANS-TEXT-LENGTH.
     MOVE 40 TO WS-TRANS-TEXT-LEN.
 MEASURE-TRANS-TEXT-LENGTH-LOOP.
     IF WS-TRANS-TEXT-LEN = 0
         GO TO MEASURE-TRANS-TEXT-LENGTH-EXIT.
     IF WS-TRANS-TEXT-R (WS-TRANS-TEXT-LEN) NOT = SPACE
         GO TO MEASURE-TRANS-TEXT-LENGTH-EXIT.
     SUBTRACT 1 FROM WS-TRANS-TEXT-LEN.
     GO TO MEASURE-TRANS-TEXT-LENGTH-LOOP.
 MEASURE-TRANS-TEXT-LENGTH-EXIT.
     EXIT.

*****************************************************************
* Explanation-line builder.  Wording per the scoring memo's
* appendix; order is amount, dates, currency, descriptions, the
* same order the controller's office reads the factors off in.
*****************************************************************
 BUILD-MATCH-EXPLANATION-LINE.
     MOVE SPACES TO WS-EXPLANATION-LINE.
     MOVE WS-SCORE-WHOLE-PART TO WS-SCORE-EDIT.
     STRING "Match score: " DELIMITED BY SIZE
         WS-SCORE-EDIT DELIMITED BY SIZE
         "/100. " DELIMITED BY SIZE
         INTO WS-EXPLANATION-LINE
         WITH POINTER WS-EXPLANATION-LEN.
     MOVE ZERO TO WS-FACTOR-COUNT.
     PERFORM WORD-AMOUNT-FACTOR THRU WORD-AMOUNT-FACTOR-EXIT.
     PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
     IF INVOICE-DATE NOT = ZERO AND POSTED-DATE NOT = ZERO
         PERFORM WORD-DATE-FACTOR THRU WORD-DATE-FACTOR-EXIT
         PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
     IF INV-CURRENCY-CODE = TRN-CURRENCY-CODE
         MOVE INV-CURRENCY-CODE TO WS-EXPL-CCY-EDIT
         STRING "both in " DELIMITED BY SIZE
             WS-EXPL-CCY-EDIT DELIMITED BY SIZE
             INTO WS-FACTOR-TEXT
         PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
     IF INV-DESCRIPTION NOT = SPACES AND TRN-DESCRIPTION NOT = SPACES
         PERFORM WORD-DESCRIPTION-FACTOR
             THRU WORD-DESCRIPTION-FACTOR-EXIT.
     IF WS-FACTOR-COUNT = 0
         STRING "Limited matching factors identified." DELIMITED BY SIZE
             INTO WS-EXPLANATION-LINE
             WITH POINTER WS-EXPLANATION-LEN
     ELSE
         STRING " ." DELIMITED BY SIZE
             INTO WS-EXPLANATION-LINE
             WITH POINTER WS-EXPLANATION-LEN.
 BUILD-MATCH-EXPLANATION-LINE-EXIT.
     EXIT.

 WORD-AMOUNT-FACTOR.
     MOVE WS-AMOUNT-DIFFERENCE TO WS-DIFF-EDIT.
     IF WS-AMOUNT-DIFFERENCE = 0
         MOVE "The amounts match exactly" TO WS-FACTOR-TEXT
     ELSE
         IF WS-AMOUNT-DIFFERENCE NOT > WS-AMOUNT-TOLERANCE
             STRING "The amounts are within 1 cent (difference: "
                     DELIMITED BY SIZE
                 WS-DIFF-EDIT DELIMITED BY SIZE
                 ")" DELIMITED BY SIZE
                 INTO WS-FACTOR-TEXT
         ELSE
             STRING "Amount difference: " DELIMITED BY SIZE
                 WS-DIFF-EDIT DELIMITED BY SIZE
                 INTO WS-FACTOR-TEXT.
 WORD-AMOUNT-FACTOR-EXIT.
     EXIT.

 WORD-DATE-FACTOR.
     MOVE INVOICE-DATE TO WS-DATE-8.
     MOVE POSTED-DATE TO WS-DATE-8-OTHER.
     PERFORM COMPUTE-DAY-DIFFERENCE THRU COMPUTE-DAY-DIFFERENCE-EXIT.
     MOVE WS-DAY-DIFFERENCE TO WS-DAYDIFF-EDIT.
     PERFORM TRIM-DAYDIFF-EDIT THRU TRIM-DAYDIFF-EDIT-EXIT.
     IF WS-DAY-DIFFERENCE = 0
         MOVE "dates match exactly" TO WS-FACTOR-TEXT
     ELSE
         IF WS-DAY-DIFFERENCE NOT > WS-DATE-TOLERANCE-DAYS
             STRING "dates are within " DELIMITED BY SIZE
                 WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
                     DELIMITED BY SIZE
                 " days" DELIMITED BY SIZE
                 INTO WS-FACTOR-TEXT
         ELSE
             STRING "date difference: " DELIMITED BY SIZE
                 WS-DAYDIFF-TRIMMED (1 : WS-DAYDIFF-TRIMMED-LEN)
                     DELIMITED BY SIZE
                 " days" DELIMITED BY SIZE
                 INTO WS-FACTOR-TEXT.
 WORD-DATE-FACTOR-EXIT.
     EXIT.

 WORD-DESCRIPTION-FACTOR.
     MOVE SPACES TO WS-INVOICE-TEXT.
     MOVE SPACES TO WS-TRANS-TEXT.
     MOVE INV-DESCRIPTION TO WS-INVOICE-TEXT.
     MOVE TRN-DESCRIPTION TO WS-TRANS-TEXT.
     PERFORM MEASURE-INVOICE-TEXT-LENGTH
         THRU MEASURE-INVOICE-TEXT-LENGTH-EXIT.
     PERFORM MEASURE-TRANS-TEXT-LENGTH
         THRU MEASURE-TRANS-TEXT-LENGTH-EXIT.
     INSPECT WS-INVOICE-TEXT
         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
     INSPECT WS-TRANS-TEXT
         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
     PERFORM CHECK-ONE-TEXT-CONTAINS-OTHER
         THRU CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
     IF WS-ONE-CONTAINS-OTHER
         MOVE "descriptions show similarity" TO WS-FACTOR-TEXT
         PERFORM APPEND-FACTOR-TEXT THRU APPEND-FACTOR-TEXT-EXIT.
 WORD-DESCRIPTION-FACTOR-EXIT.
     EXIT.

 APPEND-FACTOR-TEXT.
     PERFORM MEASURE-FACTOR-TEXT-LENGTH
         THRU MEASURE-FACTOR-TEXT-LENGTH-EXIT.
     IF WS-FACTOR-COUNT NOT = 0
         STRING "; " DELIMITED BY SIZE
             INTO WS-EXPLANATION-LINE
             WITH POINTER WS-EXPLANATION-LEN.
     IF WS-FACTOR-COUNT = 0
         STRING "Factors: " DELIMITED BY SIZE
             INTO WS-EXPLANATION-LINE
             WITH POINTER WS-EXPLANATION-LEN.
     IF WS-FACTOR-TEXT-LEN > 0
         STRING WS-FACTOR-TEXT (1 : WS-FACTOR-TEXT-LEN) DELIMITED BY SIZE
             INTO WS-EXPLANATION-LINE
             WITH POINTER WS-EXPLANATION-LEN.
     ADD 1 TO WS-FACTOR-COUNT.
 APPEND-FACTOR-TEXT-EXIT.
     EXIT.

 MEASURE-FACTOR-TEXT-LENGTH.
     MOVE 60 TO WS-FACTOR-TEXT-LEN.
 MEASURE-FACTOR-TEXT-LENGTH-LOOP.
     IF WS-FACTOR-TEXT-LEN = 0
         GO TO MEASURE-FACTOR-TEXT-LENGTH-EXIT.
     IF WS-FACTOR-TEXT (WS-FACTOR-TEXT-LEN : 1) NOT = SPACE
         GO TO MEASURE-FACTOR-TEXT-LENGTH-EXIT.
     SUBTRACT 1 FROM WS-FACTOR-TEXT-LEN.
     GO TO MEASURE-FACTOR-TEXT-LENGTH-LOOP.
 MEASURE-FACTOR-TEXT-LENGTH-EXIT.
     EXIT.
