*****************************************************************
* FDTEN01.CBL
* FD for the tenant master.  Fixed 36-byte record -- TENANT-ID
* and TENANT-NAME are the whole of it, no slack left for a pad,
* so there is no FILLER on this one (this layout has to match
* byte-for-byte what the nightly extract from the old system
* hands us).
*
* 1999-11-03  RLD  CR-1042  first cut.
*****************************************************************

    FD  TENANT-FILE
        LABEL RECORDS ARE STANDARD.

    01  TENANT-RECORD.
        05  TENANT-ID                  PIC 9(06).
        05  TENANT-NAME                PIC X(30).
