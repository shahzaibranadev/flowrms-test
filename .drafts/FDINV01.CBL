*****************************************************************
* FDINV01.CBL
* FD for the invoice master.  Fixed 100-byte record, the whole
* width spoken for, so no FILLER pad on the base 01.  The
* REDEFINES breaks INVOICE-AMOUNT into a whole-dollars/cents
* view for the explanation-line text builder, and gives the
* scoring engine a one-field INV-TENANT-AND-STATUS key for its
* START against the alternate index.
*
* 2001-04-09  RLD  CR-1098  first cut.
* 2008-07-14  RLD  CR-1344  added the amount-breakdown REDEFINES
*                  when the reconciliation engine needed it for
*                  the explanation line.
*****************************************************************

    FD  INVOICE-FILE
        LABEL RECORDS ARE STANDARD.

    01  INVOICE-RECORD.
        05  INVOICE-ID                 PIC 9(06).
        05  INV-TENANT-ID              PIC 9(06).
        05  INV-VENDOR-ID              PIC 9(06).
        05  INVOICE-NUMBER             PIC X(20).
        05  INVOICE-AMOUNT             PIC S9(08)V99.
        05  INV-CURRENCY-CODE          PIC X(03).
        05  INVOICE-DATE               PIC 9(08).
        05  INV-DESCRIPTION            PIC X(40).
        05  INV-STATUS                 PIC X(01).
            88  INV-STATUS-OPEN        VALUE "O".
            88  INV-STATUS-MATCHED     VALUE "M".
            88  INV-STATUS-PAID        VALUE "P".

    01  FILLER REDEFINES INVOICE-RECORD.
        05  INV-KEY-BY-ID              PIC 9(06).
        05  INV-TENANT-AND-STATUS-KEY.
            10  FILLER                 PIC 9(06).
            10  FILLER                 PIC 9(06).
            10  FILLER                 PIC X(20).
            10  INV-AMOUNT-WHOLE       PIC S9(08).
            10  INV-AMOUNT-CENTS       PIC 99.
            10  FILLER                 PIC X(03).
            10  FILLER                 PIC 9(08).
            10  FILLER                 PIC X(40).
            10  INV-TAS-STATUS         PIC X(01).
