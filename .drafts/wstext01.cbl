*****************************************************************
* WSTEXT01.CBL
* Working storage for PL-TEXT-SIMILARITY.CBL.  WS-INVOICE-TEXT
* holds the built invoice-number/description/vendor-name string
* the scoring engine compares against WS-TRANS-TEXT (the bank
* transaction description), both folded to lower case before the
* longest-common-subsequence style match count runs.  The match
* count rides a two-row table instead of a full grid -- the
* business office's own spec for the scoring memo (CR-1150)
* asked for "ratio of matching characters", not a diff tool, and
* a two-row table gets the same count without carrying a
* 94-by-40 grid in working storage.
*
* 2002-06-03  RLD  CR-1150  first cut.
*****************************************************************

    01  WS-TEXT-WORK-AREA.
        05  WS-INVOICE-TEXT             PIC X(94).
        05  WS-INVOICE-TEXT-R REDEFINES WS-INVOICE-TEXT
                                        OCCURS 94 TIMES
                                         PIC X(01).
        05  WS-TRANS-TEXT                PIC X(40).
        05  WS-TRANS-TEXT-R REDEFINES WS-TRANS-TEXT
                                        OCCURS 40 TIMES
                                         PIC X(01).
        05  WS-INVOICE-TEXT-LEN         PIC 9(03) COMP.
        05  WS-TRANS-TEXT-LEN           PIC 9(03) COMP.
        05  WS-LCS-PREV-ROW OCCURS 95 TIMES
                                         PIC 9(03) COMP.
        05  WS-LCS-CURR-ROW OCCURS 95 TIMES
                                         PIC 9(03) COMP.
        05  WS-LCS-LENGTH                PIC 9(03) COMP.
        05  WS-TEXT-I                    PIC 9(03) COMP.
        05  WS-TEXT-J                    PIC 9(03) COMP.
        05  WS-TEXT-DIAGONAL             PIC 9(03) COMP.
        05  WS-TEXT-SAVE                 PIC 9(03) COMP.
        05  WS-TEXT-SEARCH-POS           PIC 9(03) COMP.
        05  WS-SIMILARITY-RATIO          PIC 9V9999.
        05  WS-CONTAINS-SWITCH           PIC X(01).
            88  WS-ONE-CONTAINS-OTHER    VALUE "Y".
            88  WS-NEITHER-CONTAINS      VALUE "N".
