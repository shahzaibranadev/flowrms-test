*****************************************************************
* FDIDM01.CBL
* FD for the idempotency control file.  IDM-TENANT-AND-KEY is
* TENANT-ID and IDEMPOTENCY-KEY run together as one group item
* so the pair can stand as the record key without a split
* alternate.  RESULT-ID-TABLE holds the TRANS-IDs the original
* import produced, up to twenty of them -- a batch bigger than
* that trips the old "review before you feed it" rule anyway, so
* twenty has always been plenty.  Six bytes of FILLER round the
* record to an even 180; the REDEFINES gives the replay check a
* one-field view of the tenant/key pair alone (without the hash
* and result table riding along) for its START against the file.
*
* 2003-01-14  RLD  CR-1180  first cut.
*****************************************************************

    FD  IDEMPOTENCY-FILE
        LABEL RECORDS ARE STANDARD.

    01  IDEMPOTENCY-RECORD.
        05  IDM-TENANT-AND-KEY.
            10  IDM-TENANT-ID          PIC 9(06).
            10  IDEMPOTENCY-KEY        PIC X(30).
        05  PAYLOAD-HASH               PIC X(16).
        05  RESULT-ID-COUNT            PIC 9(02) COMP.
        05  RESULT-ID-TABLE OCCURS 20 TIMES
                                       PIC 9(06).
        05  FILLER                     PIC X(06).

    01  FILLER REDEFINES IDEMPOTENCY-RECORD.
        05  IDM-KEY-ONLY               PIC X(36).
        05  FILLER                     PIC X(144).
