*****************************************************************
* TENANT-REGISTRY
* Loads a batch of tenant-create requests against the TENANT
* master.  Each request is a tenant name; a blank/whitespace name
* or a name already on file is rejected and logged on the edit
* listing, everything else gets the next TENANT-ID off the
* control file and is written to TENANT-FILE.  This is the first
* step of every night's run -- nothing else in the batch can
* start until the tenant a transaction claims to belong to is
* really on file, and PL-LOOK-FOR-TENANT-RECORD.CBL's by-ID
* lookup is what the later steps use to prove that.
*
* 1999-11-03  RLD  CR-1042  first cut, modeled on the old vendor-
*                  maintenance ADD-MODULE's duplicate-name check
*                  and the control-file next-number idea, just run
*                  as a batch load instead of a menu screen.
* 1999-11-22  RLD  CR-1055  added the edit listing -- operations
*                  would not accept a load with no paper trail of
*                  what was rejected and why.
* 1998-11-30  TGM  Y2K REVIEW -- TENANT-ID and the control-file
*                  counters are binary sequence numbers, not
*                  dates.  No century window exposure on this
*                  program.  Logged per the division-wide Y2K
*                  audit, no code change required.
* 2001-09-17  RLD  CR-1110  tightened the rejection wording to
*                  match what the other load programs print, so
*                  operations stop asking which program an edit
*                  listing line came from.
* 2003-02-18  RLD  CR-1190  no change to this program; note only
*                  -- CR-1190 added the fifth control-file counter
*                  for the new reconciliation engine, this program
*                  only ever touches CONTROL-LAST-TENANT.
*****************************************************************

IDENTIFICATION DIVISION.
PROGRAM-ID. tenant-registry.
AUTHOR. R L DUNCAN.
INSTALLATION. FINANCE SYSTEMS - BATCH PROCESSING.
DATE-WRITTEN. 11/03/99.
DATE-COMPILED.
SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.

ENVIRONMENT DIVISION.
   CONFIGURATION SECTION.
   SPECIAL-NAMES.
       C01 IS TOP-OF-FORM.

   INPUT-OUTPUT SECTION.
      FILE-CONTROL.

         COPY "SLCTL02.CBL".
         COPY "SLTEN01.CBL".

         SELECT TENANT-REQUEST-FILE
                ASSIGN TO "TENREQ"
                ORGANIZATION IS SEQUENTIAL.

         SELECT EDIT-LISTING-FILE
                ASSIGN TO "TENRPT"
                ORGANIZATION IS LINE SEQUENTIAL.

DATA DIVISION.
   FILE SECTION.

      COPY "FDCTL02.CBL".
      COPY "FDTEN01.CBL".

      FD  TENANT-REQUEST-FILE
          LABEL RECORDS ARE STANDARD.

      01  TENANT-REQUEST-RECORD.
          05  TR-TENANT-NAME             PIC X(30).
          05  FILLER                     PIC X(50).

      FD  EDIT-LISTING-FILE
          LABEL RECORDS ARE OMITTED.

      01  PRINTER-RECORD                 PIC X(80).

   WORKING-STORAGE SECTION.

      COPY "wscase01.cbl".
      COPY "wslookup01.cbl".

      01  RPT-TITLE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(29)
                                          VALUE "TENANT REGISTRY EDIT LISTING".
          05  FILLER                     PIC X(24) VALUE SPACES.
          05  FILLER                     PIC X(06) VALUE "PAGE: ".
          05  RPT-PAGE-NUMBER            PIC ZZZ9.
          05  FILLER                     PIC X(07) VALUE SPACES.

      01  RPT-HEADING-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(22)
                                          VALUE "TENANT NAME REQUESTED".
          05  FILLER                     PIC X(08) VALUE SPACES.
          05  FILLER                     PIC X(30) VALUE "RESULT".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-RULE-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(30)
                                          VALUE "------------------------------".
          05  FILLER                     PIC X(10) VALUE SPACES.

      01  RPT-DETAIL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-D-TENANT-NAME          PIC X(30).
          05  FILLER                     PIC X(02) VALUE SPACES.
          05  RPT-D-RESULT               PIC X(33).
          05  FILLER                     PIC X(05) VALUE SPACES.

      01  RPT-TOTAL-LINE.
          05  FILLER                     PIC X(10) VALUE SPACES.
          05  RPT-T-LABEL                PIC X(30).
          05  FILLER                     PIC X(05) VALUE SPACES.
          05  RPT-T-COUNT                PIC ZZZ,ZZ9.
          05  FILLER                     PIC X(28) VALUE SPACES.

      01  W-CONTROL-COUNTERS.
          05  WS-REQUESTS-READ           PIC 9(06) COMP.
          05  WS-TENANTS-CREATED         PIC 9(06) COMP.
          05  WS-REQUESTS-REJECTED       PIC 9(06) COMP.
          05  FILLER                     PIC X(02).

      01  W-REJECT-REASON                PIC X(33).

      01  W-END-OF-REQUESTS-SWITCH       PIC X(01).
          88  END-OF-REQUESTS            VALUE "Y".
          88  NOT-END-OF-REQUESTS        VALUE "N".

      01  W-CONTROL-FILE-ERROR-SWITCH    PIC X(01).
          88  CONTROL-FILE-ERROR         VALUE "Y".
          88  CONTROL-FILE-OK            VALUE "N".

PROCEDURE DIVISION.

 0000-MAIN-LINE.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
         UNTIL END-OF-REQUESTS.
     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.

 1000-INITIALIZE.
     OPEN INPUT TENANT-REQUEST-FILE.
     OPEN I-O TENANT-FILE.
     OPEN I-O CONTROL-FILE.
     OPEN OUTPUT EDIT-LISTING-FILE.
     MOVE ZERO TO WS-REQUESTS-READ.
     MOVE ZERO TO WS-TENANTS-CREATED.
     MOVE ZERO TO WS-REQUESTS-REJECTED.
     MOVE 1 TO RPT-PAGE-NUMBER.
     SET NOT-END-OF-REQUESTS TO TRUE.
     SET CONTROL-FILE-OK TO TRUE.
     PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 1000-EXIT.
     EXIT.

 1100-PRINT-HEADINGS.
     WRITE PRINTER-RECORD FROM RPT-TITLE-LINE
         AFTER ADVANCING PAGE.
     WRITE PRINTER-RECORD FROM RPT-HEADING-LINE
         AFTER ADVANCING 2 LINES.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 1 LINE.
 1100-EXIT.
     EXIT.

 1900-READ-NEXT-REQUEST.
     READ TENANT-REQUEST-FILE
         AT END SET END-OF-REQUESTS TO TRUE.
     IF NOT END-OF-REQUESTS
         ADD 1 TO WS-REQUESTS-READ.
 1900-EXIT.
     EXIT.

 2000-PROCESS-ONE-REQUEST.
     MOVE SPACES TO W-REJECT-REASON.
     PERFORM 2100-VALIDATE-TENANT-NAME THRU 2100-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2200-CHECK-DUPLICATE-NAME THRU 2200-EXIT.
     IF W-REJECT-REASON = SPACES
         PERFORM 2300-ASSIGN-NEXT-TENANT-ID THRU 2300-EXIT
         PERFORM 2400-WRITE-TENANT-RECORD THRU 2400-EXIT
         ADD 1 TO WS-TENANTS-CREATED
         MOVE "ACCEPTED - TENANT CREATED" TO RPT-D-RESULT
     ELSE
         ADD 1 TO WS-REQUESTS-REJECTED
         MOVE W-REJECT-REASON TO RPT-D-RESULT.
     PERFORM 2900-PRINT-DETAIL-LINE THRU 2900-EXIT.
     PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
 2000-EXIT.
     EXIT.

 2100-VALIDATE-TENANT-NAME.
     MOVE TR-TENANT-NAME TO WS-TRIM-WORK.
     PERFORM TEST-FIELD-FOR-BLANK THRU TEST-FIELD-FOR-BLANK-EXIT.
     IF WS-FIELD-IS-BLANK
         MOVE "REJECTED - TENANT NAME IS BLANK" TO W-REJECT-REASON.
 2100-EXIT.
     EXIT.

 2200-CHECK-DUPLICATE-NAME.
     MOVE TR-TENANT-NAME TO WS-TENANT-NAME-SOUGHT.
     PERFORM LOOK-FOR-TENANT-BY-NAME THRU LOOK-FOR-TENANT-BY-NAME-EXIT.
     IF WS-TENANT-FOUND
         MOVE "REJECTED - TENANT NAME ALREADY EXISTS" TO W-REJECT-REASON.
 2200-EXIT.
     EXIT.

 2300-ASSIGN-NEXT-TENANT-ID.
     MOVE 1 TO CONTROL-KEY.
     READ CONTROL-FILE
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "TENANT-REGISTRY - CONTROL FILE NOT ON FILE - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
     ADD 1 TO CONTROL-LAST-TENANT.
     MOVE CONTROL-LAST-TENANT TO TENANT-ID.
     REWRITE CONTROL-RECORD
         INVALID KEY SET CONTROL-FILE-ERROR TO TRUE.
     IF CONTROL-FILE-ERROR
         DISPLAY "TENANT-REGISTRY - CONTROL FILE REWRITE FAILED - ABORTING"
         PERFORM 9000-TERMINATE THRU 9000-EXIT
         STOP RUN.
 2300-EXIT.
     EXIT.

 2400-WRITE-TENANT-RECORD.
     MOVE TR-TENANT-NAME TO TENANT-NAME.
     WRITE TENANT-RECORD
         INVALID KEY
             MOVE "REJECTED - DUPLICATE ON WRITE" TO W-REJECT-REASON.
 2400-EXIT.
     EXIT.

 2900-PRINT-DETAIL-LINE.
     MOVE TR-TENANT-NAME TO RPT-D-TENANT-NAME.
     WRITE PRINTER-RECORD FROM RPT-DETAIL-LINE
         AFTER ADVANCING 1 LINE.
 2900-EXIT.
     EXIT.

 8000-PRINT-TOTALS.
     WRITE PRINTER-RECORD FROM RPT-RULE-LINE
         AFTER ADVANCING 2 LINES.
     MOVE "REQUESTS READ" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-READ TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "TENANTS CREATED" TO RPT-T-LABEL.
     MOVE WS-TENANTS-CREATED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
     MOVE "REQUESTS REJECTED" TO RPT-T-LABEL.
     MOVE WS-REQUESTS-REJECTED TO RPT-T-COUNT.
     WRITE PRINTER-RECORD FROM RPT-TOTAL-LINE
         AFTER ADVANCING 1 LINE.
 8000-EXIT.
     EXIT.

 9000-TERMINATE.
     CLOSE TENANT-REQUEST-FILE.
     CLOSE TENANT-FILE.
     CLOSE CONTROL-FILE.
     CLOSE EDIT-LISTING-FILE.
 9000-EXIT.
     EXIT.

     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
