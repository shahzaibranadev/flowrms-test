*****************************************************************
* PL-TEXT-SIMILARITY.CBL
* Rates how alike WS-INVOICE-TEXT and WS-TRANS-TEXT are, on call
* from PL-SCORE-PAIR.CBL.  COMPUTE-TEXT-SIMILARITY expects both
* fields already built, trimmed and folded to lower case by the
* caller; it returns WS-SIMILARITY-RATIO in [0,1].  The ratio is
* twice the longest-common-subsequence length over the sum of
* the two lengths, carried on a two-row table (one row per
* character of WS-TRANS-TEXT) rather than the full grid, then
* raised to a floor of 0.8000 when one string contains the other
* whole, per the scoring memo.  Either field empty scores zero
* and the table walk is skipped.
*
* 2002-06-03  RLD  CR-1150  first cut.
*****************************************************************

 COMPUTE-TEXT-SIMILARITY.
     MOVE ZERO TO WS-SIMILARITY-RATIO.
     IF WS-INVOICE-TEXT-LEN = 0 OR WS-TRANS-TEXT-LEN = 0
         GO TO COMPUTE-TEXT-SIMILARITY-EXIT.
     PERFORM COMPUTE-LCS-LENGTH THRU COMPUTE-LCS-LENGTH-EXIT.
     COMPUTE WS-SIMILARITY-RATIO ROUNDED =
         (2 * WS-LCS-LENGTH) /
         (WS-INVOICE-TEXT-LEN + WS-TRANS-TEXT-LEN).
     PERFORM CHECK-ONE-TEXT-CONTAINS-OTHER
         THRU CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
     IF WS-ONE-CONTAINS-OTHER
         IF WS-SIMILARITY-RATIO < 0.8000
             MOVE 0.8000 TO WS-SIMILARITY-RATIO.
 COMPUTE-TEXT-SIMILARITY-EXIT.
     EXIT.

*****************************************************************
* Classic two-row longest-common-subsequence length, rows
* indexed 0 thru WS-INVOICE-TEXT-LEN (subscript 1 thru len+1),
* one pass per character of WS-TRANS-TEXT.
*****************************************************************
 COMPUTE-LCS-LENGTH.
     PERFORM CLEAR-LCS-PREV-ROW THRU CLEAR-LCS-PREV-ROW-EXIT.
     MOVE 1 TO WS-TEXT-J.
 COMPUTE-LCS-LENGTH-ROW.
     IF WS-TEXT-J > WS-TRANS-TEXT-LEN
         GO TO COMPUTE-LCS-LENGTH-DONE.
     MOVE ZERO TO WS-LCS-CURR-ROW (1).
     MOVE 1 TO WS-TEXT-I.
 COMPUTE-LCS-LENGTH-COL.
     IF WS-TEXT-I > WS-INVOICE-TEXT-LEN
         GO TO COMPUTE-LCS-LENGTH-COL-DONE.
     MOVE WS-LCS-PREV-ROW (WS-TEXT-I) TO WS-TEXT-DIAGONAL.
     IF WS-INVOICE-TEXT-R (WS-TEXT-I) = WS-TRANS-TEXT-R (WS-TEXT-J)
         ADD 1 TO WS-TEXT-DIAGONAL
         MOVE WS-TEXT-DIAGONAL TO WS-LCS-CURR-ROW (WS-TEXT-I + 1)
     ELSE
         MOVE WS-LCS-PREV-ROW (WS-TEXT-I + 1) TO WS-TEXT-SAVE
         IF WS-LCS-CURR-ROW (WS-TEXT-I) > WS-TEXT-SAVE
             MOVE WS-LCS-CURR-ROW (WS-TEXT-I) TO WS-LCS-CURR-ROW (WS-TEXT-I + 1)
         ELSE
             MOVE WS-TEXT-SAVE TO WS-LCS-CURR-ROW (WS-TEXT-I + 1).
     ADD 1 TO WS-TEXT-I.
     GO TO COMPUTE-LCS-LENGTH-COL.
 COMPUTE-LCS-LENGTH-COL-DONE.
     PERFORM COPY-CURR-ROW-TO-PREV-ROW
         THRU COPY-CURR-ROW-TO-PREV-ROW-EXIT.
     ADD 1 TO WS-TEXT-J.
     GO TO COMPUTE-LCS-LENGTH-ROW.
 COMPUTE-LCS-LENGTH-DONE.
     MOVE WS-LCS-PREV-ROW (WS-INVOICE-TEXT-LEN + 1) TO WS-LCS-LENGTH.
 COMPUTE-LCS-LENGTH-EXIT.
     EXIT.

 CLEAR-LCS-PREV-ROW.
     MOVE 1 TO WS-TEXT-I.
 CLEAR-LCS-PREV-ROW-LOOP.
     IF WS-TEXT-I > 95
         GO TO CLEAR-LCS-PREV-ROW-EXIT.
     MOVE ZERO TO WS-LCS-PREV-ROW (WS-TEXT-I).
     ADD 1 TO WS-TEXT-I.
     GO TO CLEAR-LCS-PREV-ROW-LOOP.
 CLEAR-LCS-PREV-ROW-EXIT.
     EXIT.

 COPY-CURR-ROW-TO-PREV-ROW.
     MOVE 1 TO WS-TEXT-I.
 COPY-CURR-ROW-TO-PREV-ROW-LOOP.
     IF WS-TEXT-I > 95
         GO TO COPY-CURR-ROW-TO-PREV-ROW-EXIT.
     MOVE WS-LCS-CURR-ROW (WS-TEXT-I) TO WS-LCS-PREV-ROW (WS-TEXT-I).
     ADD 1 TO WS-TEXT-I.
     GO TO COPY-CURR-ROW-TO-PREV-ROW-LOOP.
 COPY-CURR-ROW-TO-PREV-ROW-EXIT.
     EXIT.

*****************************************************************
* A plain brute-force scan for "does the shorter string appear
* inside the longer one" -- the same sliding-window compare the
* old vendor-name inquiry used for a partial-name match, just
* run against WS-INVOICE-TEXT/WS-TRANS-TEXT instead of
* VENDOR-NAME.
*****************************************************************
 CHECK-ONE-TEXT-CONTAINS-OTHER.
     SET WS-NEITHER-CONTAINS TO TRUE.
     IF WS-TRANS-TEXT-LEN <= WS-INVOICE-TEXT-LEN
         PERFORM SEARCH-TRANS-WITHIN-INVOICE
             THRU SEARCH-TRANS-WITHIN-INVOICE-EXIT
     ELSE
         PERFORM SEARCH-INVOICE-WITHIN-TRANS
             THRU SEARCH-INVOICE-WITHIN-TRANS-EXIT.
 CHECK-ONE-TEXT-CONTAINS-OTHER-EXIT.
     EXIT.

 SEARCH-TRANS-WITHIN-INVOICE.
     IF WS-TRANS-TEXT-LEN = 0
         GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
     MOVE 1 TO WS-TEXT-SEARCH-POS.
 SEARCH-TRANS-WITHIN-INVOICE-LOOP.
     IF WS-TEXT-SEARCH-POS + WS-TRANS-TEXT-LEN - 1 > WS-INVOICE-TEXT-LEN
         GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
     IF WS-INVOICE-TEXT (WS-TEXT-SEARCH-POS : WS-TRANS-TEXT-LEN) =
         WS-TRANS-TEXT (1 : WS-TRANS-TEXT-LEN)
         SET WS-ONE-CONTAINS-OTHER TO TRUE
         GO TO SEARCH-TRANS-WITHIN-INVOICE-EXIT.
     ADD 1 TO WS-TEXT-SEARCH-POS.
     GO TO SEARCH-TRANS-WITHIN-INVOICE-LOOP.
 SEARCH-TRANS-WITHIN-INVOICE-EXIT.
     EXIT.

 SEARCH-INVOICE-WITHIN-TRANS.
     IF WS-INVOICE-TEXT-LEN = 0
         GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
     MOVE 1 TO WS-TEXT-SEARCH-POS.
 SEARCH-INVOICE-WITHIN-TRANS-LOOP.
     IF WS-TEXT-SEARCH-POS + WS-INVOICE-TEXT-LEN - 1 > WS-TRANS-TEXT-LEN
         GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
     IF WS-TRANS-TEXT (WS-TEXT-SEARCH-POS : WS-INVOICE-TEXT-LEN) =
         WS-INVOICE-TEXT (1 : WS-INVOICE-TEXT-LEN)
         SET WS-ONE-CONTAINS-OTHER TO TRUE
         GO TO SEARCH-INVOICE-WITHIN-TRANS-EXIT.
     ADD 1 TO WS-TEXT-SEARCH-POS.
     GO TO SEARCH-INVOICE-WITHIN-TRANS-LOOP.
 SEARCH-INVOICE-WITHIN-TRANS-EXIT.
     EXIT.
